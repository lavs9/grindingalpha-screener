000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: N91C08R                                             *
000400*                                                                *
000500*  FECHA CREACION: 26/01/1997                                    *
000600*                                                                *
000700*  AUTOR: R. GAMBOA - FACTORIA                                   *
000800*                                                                *
000900*  APLICACION: N9 - TAMIZADO NOCTURNO DE ACCIONES (NSE)          *
001000*                                                                *
001100******************************************************************
001200* DOCUMENTACION.                                                 *
001300* ------------------                                             *
001400* TAMICES DE FUERZA DEL DIA (UNIDAD U8 - TAMICES 1 A 5)          *
001500* ------------------                                             *
001600* LEE EL ARCHIVO DE METRICAS (N9REC07) DE LA FECHA DE CORRIDA,   *
001700* LO CRUZA CONTRA EL MAESTRO DE VALORES (N9REC02) PARA OBTENER   *
001800* LA RAZON SOCIAL, Y APLICA CINCO FILTROS INDEPENDIENTES:        *
001900*   TAMIZ 1 - RUPTURAS DE 4% CON VOLUMEN                         *
002000*   TAMIZ 2 - LIDERES DE FORTALEZA RELATIVA (RS)                 *
002100*   TAMIZ 3 - VOLUMEN ALTO                                       *
002200*   TAMIZ 4 - MEDIAS MOVILES APILADAS (VCP)                      *
002300*   TAMIZ 5 - MOVIMIENTO SEMANAL FUERTE                          *
002400* CADA TAMIZ SE ORDENA POR SU PROPIA COLUMNA Y SE ESCRIBE COMO   *
002500* UNA SECCION DEL REPORTE DE TAMIZADO, CON SALTO DE PAGINA ENTRE  *
002600* SECCIONES.  LOS UMBRALES DE CADA TAMIZ LLEGAN POR TARJETA DE   *
002700* PARAMETROS Y TIENEN VALOR POR DEFECTO SI VIENEN EN BLANCO.      *
002800******************************************************************
002900*                                                                *
003000*         I D E N T I F I C A T I O N   D I V I S I O N          *
003100*                                                                *
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400*
003500 PROGRAM-ID.    N91C08R.
003600 AUTHOR.        R. GAMBOA.
003700 INSTALLATION.  FACTORIA - DEPARTAMENTO DE SISTEMAS.
003800 DATE-WRITTEN.  26/01/1997.
003900 DATE-COMPILED.
004000 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
004100******************************************************************
004200*        L O G    D E   C A M B I O S                            *
004300******************************************************************
004400*  FECHA     POR   TICKET    DESCRIPCION                        *
004500*  ------    ----  --------  -----------------------------------*
004600*  26/01/97  RTG   SCR-0172  VERSION INICIAL - TAMICES 1 A 4     *SCR-0172
004700*                            (RUPTURA 4%, RS LIDERES, VOLUMEN,    *
004800*                            MEDIAS APILADAS)                     *
004900*  18/07/97  RTG   SCR-0178  SE AGREGA EL TAMIZ 5 (MOVIMIENTO    *SCR-0178
005000*                            SEMANAL FUERTE) CON PARAMETRO DE     *
005100*                            DIRECCION (SUBE/BAJA/AMBOS)          *
005200*  25/02/98  MCQ   SCR-0193  LOS UMBRALES DEJAN DE ESTAR FIJOS Y *SCR-0193
005300*                            PASAN A LA TARJETA DE PARAMETROS     *
005400*  14/09/98  MCQ   SCR-0209  SE AGREGA EL CRUCE CONTRA EL        *SCR-0209
005500*                            MAESTRO DE VALORES PARA IMPRIMIR LA  *
005600*                            RAZON SOCIAL EN CADA RENGLON         *
005700*  09/08/99  LFA   Y2K-0007  FECHA DE CORRIDA CONFIRMADA A 4     *Y2K-0007
005800*                            DIGITOS DE ANIO EN LA TARJETA PARM   *
005900*  14/06/00  RTG   SCR-0245  SE ACLARA QUE EL TAMIZ 1 EXCLUYE    *SCR-0245
006000*                            SIMBOLOS CON RVOL EN CERO (PROMEDIO  *
006100*                            DE 50 DIAS EN CERO) AL NO SUPERAR EL *
006200*                            UMBRAL DE RVOL DEL TAMIZ             *
006300*  25/03/02  MCQ   SCR-0253  SE ACLARA QUE EL TAMIZ 5 EVALUA EL  *SCR-0253
006400*                            CAMBIO SEMANAL, NO DIARIO, PARA EL   *
006500*                            PARAMETRO DE DIRECCION               *
006600******************************************************************
006700*                                                                *
006800*        E N V I R O N M E N T         D I V I S I O N           *
006900*                                                                *
007000******************************************************************
007100 ENVIRONMENT DIVISION.
007200*
007300 CONFIGURATION SECTION.
007400*
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM.
007700*
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT F-MAESTRO-VALOR   ASSIGN TO SALMAEV
008100         ORGANIZATION IS SEQUENTIAL
008200         FILE STATUS IS WS-FS-MAESTRO-VALOR.
008300     SELECT F-METRICAS        ASSIGN TO SALMET
008400         ORGANIZATION IS SEQUENTIAL
008500         FILE STATUS IS WS-FS-METRICAS.
008600     SELECT F-REPORTE-TAMIZ   ASSIGN TO RPTTM1
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         FILE STATUS IS WS-FS-REPORTE-TAMIZ.
008900******************************************************************
009000*                                                                *
009100*                D A T A            D I V I S I O N              *
009200*                                                                *
009300******************************************************************
009400 DATA DIVISION.
009500 FILE SECTION.
009600*
009700 FD  F-MAESTRO-VALOR
009800     RECORDING MODE IS F.
009900 01  FD-MAESTRO-VALOR-REG          PIC X(151).
010000*
010100 FD  F-METRICAS
010200     RECORDING MODE IS F.
010300 01  FD-METRICAS-REG               PIC X(500).
010400*
010500 FD  F-REPORTE-TAMIZ
010600     RECORDING MODE IS F.
010700 01  FD-REPORTE-TAMIZ-REG          PIC X(133).
010800******************************************************************
010900*                                                                *
011000*         W O R K I N G   S T O R A G E   S E C T I O N          *
011100*                                                                *
011200******************************************************************
011300 WORKING-STORAGE SECTION.
011400*
011500     COPY N9WKAUX.
011600     COPY N9REC02.
011700     COPY N9REC07.
011800*
011900 01  WS-ESTADOS-ARCHIVO.
012000     05  WS-FS-MAESTRO-VALOR        PIC X(02) VALUE '00'.
012100     05  WS-FS-METRICAS             PIC X(02) VALUE '00'.
012200     05  WS-FS-REPORTE-TAMIZ        PIC X(02) VALUE '00'.
012300     05  FILLER                     PIC X(06) VALUE SPACES.
012400*
012500 01  SW-SWITCHES.
012600     05  SW-FIN-MAESTRO             PIC X(01) VALUE 'N'.
012700         88  FIN-MAESTRO                        VALUE 'S'.
012800     05  SW-FIN-METRICAS            PIC X(01) VALUE 'N'.
012900         88  FIN-METRICAS                        VALUE 'S'.
013000     05  SW-DIR-SEMANAL             PIC X(01) VALUE 'A'.
013100         88  DIR-AMBOS-LADOS                     VALUE 'A'.
013200         88  DIR-SOLO-ALZA                       VALUE 'U'.
013300         88  DIR-SOLO-BAJA                       VALUE 'D'.
013400     05  FILLER                     PIC X(05) VALUE SPACES.
013500*
013600******************************************************************
013700*       TARJETA DE PARAMETROS (SYSIN) Y UMBRALES DE LOS TAMICES  *
013800******************************************************************
013900 01  WS-TARJETA-PARM                PIC X(80) VALUE SPACES.
014000*
014100 01  WS-AREA-PARM.
014200     05  WS-PARM-FECHA              PIC 9(08).
014300     05  FILLER REDEFINES WS-PARM-FECHA.
014400         10  WS-PARM-FEC-AAAA       PIC 9(04).
014500         10  WS-PARM-FEC-MM         PIC 9(02).
014600         10  WS-PARM-FEC-DD         PIC 9(02).
014700     05  WS-PARM-UMB-CHG1D          PIC 9(03)V9(02).
014800     05  WS-PARM-UMB-RVOL-T1        PIC 9(03)V9(02).
014900     05  WS-PARM-UMB-RSPCT-T2       PIC 9(03).
015000     05  WS-PARM-UMB-RVOL-T3        PIC 9(03)V9(02).
015100     05  WS-PARM-UMB-VCP-T4         PIC 9(01).
015200     05  WS-PARM-UMB-CHG1W-T5       PIC 9(03)V9(02).
015300     05  WS-PARM-DIR-T5             PIC X(01).
015400     05  FILLER                     PIC X(51) VALUE SPACES.
015500*
015600 01  WS-UMBRALES-VIGENTES.
015700     05  WS-UV-CHG1D                PIC S9(03)V9(02) COMP-3
015800                                     VALUE 4.00.
015900     05  WS-UV-RVOL-T1              PIC S9(03)V9(02) COMP-3
016000                                     VALUE 1.50.
016100     05  WS-UV-RSPCT-T2             PIC S9(03)       COMP-3
016200                                     VALUE 97.
016300     05  WS-UV-RVOL-T3              PIC S9(03)V9(02) COMP-3
016400                                     VALUE 2.00.
016500     05  WS-UV-VCP-T4               PIC S9(01)       COMP-3
016600                                     VALUE 2.
016700     05  WS-UV-CHG1W-T5             PIC S9(03)V9(02) COMP-3
016800                                     VALUE 20.00.
016900     05  FILLER                     PIC X(05) VALUE SPACES.
017000*
017100******************************************************************
017200*          TABLA DEL MAESTRO DE VALORES (SIMBOLO Y RAZON SOCIAL) *
017300******************************************************************
017400 01  WS-TABLA-MAESTRO.
017500     05  WS-MAE-CANT                PIC S9(04) COMP VALUE ZERO.
017600     05  WS-MAE-DETALLE OCCURS 6000 TIMES
017700                        INDEXED BY WS-MAE-X.
017800         10  WS-MAE-SIMBOLO         PIC X(20).
017900         10  WS-MAE-NOMBRE          PIC X(60).
018000 01  FILLER REDEFINES WS-TABLA-MAESTRO.
018100     05  FILLER                     PIC S9(04) COMP.
018200     05  FILLER                     PIC X(80) OCCURS 6000 TIMES.
018300*
018400 01  WS-RAZON-SOCIAL-ENC            PIC X(60) VALUE SPACES.
018500*
018600******************************************************************
018700*          TABLAS DE RESULTADOS DE CADA TAMIZ (SIMBOLO+METRICA)  *
018800******************************************************************
018900 01  WS-TABLA-TAMIZ-01.
019000     05  WS-T1-CANT                 PIC S9(04) COMP VALUE ZERO.
019100     05  WS-T1-DETALLE OCCURS 2000 TIMES
019200                       INDEXED BY WS-T1-X WS-T1-OX.
019300         10  WS-T1-SIMBOLO          PIC X(20).
019400         10  WS-T1-NOMBRE           PIC X(60).
019500         10  WS-T1-CHG1D            PIC S9(05)V9(04).
019600         10  WS-T1-RVOL             PIC S9(05)V9(04).
019700*
019800 01  WS-TABLA-TAMIZ-02.
019900     05  WS-T2-CANT                 PIC S9(04) COMP VALUE ZERO.
020000     05  WS-T2-DETALLE OCCURS 2000 TIMES
020100                       INDEXED BY WS-T2-X WS-T2-OX.
020200         10  WS-T2-SIMBOLO          PIC X(20).
020300         10  WS-T2-NOMBRE           PIC X(60).
020400         10  WS-T2-RSPCT            PIC S9(03)V9(02).
020500         10  WS-T2-STAGE            PIC 9(01).
020600         10  WS-T2-VARS             PIC S9(05)V9(04).
020700*
020800 01  WS-TABLA-TAMIZ-03.
020900     05  WS-T3-CANT                 PIC S9(04) COMP VALUE ZERO.
021000     05  WS-T3-DETALLE OCCURS 2000 TIMES
021100                       INDEXED BY WS-T3-X WS-T3-OX.
021200         10  WS-T3-SIMBOLO          PIC X(20).
021300         10  WS-T3-NOMBRE           PIC X(60).
021400         10  WS-T3-RVOL             PIC S9(05)V9(04).
021500 01  FILLER REDEFINES WS-TABLA-TAMIZ-03.
021600     05  FILLER                     PIC S9(04) COMP.
021700     05  FILLER                     PIC X(89) OCCURS 2000 TIMES.
021800*
021900 01  WS-TABLA-TAMIZ-04.
022000     05  WS-T4-CANT                 PIC S9(04) COMP VALUE ZERO.
022100     05  WS-T4-DETALLE OCCURS 2000 TIMES
022200                       INDEXED BY WS-T4-X WS-T4-OX.
022300         10  WS-T4-SIMBOLO          PIC X(20).
022400         10  WS-T4-NOMBRE           PIC X(60).
022500         10  WS-T4-RSPCT            PIC S9(03)V9(02).
022600         10  WS-T4-VCP              PIC 9(01).
022700*
022800 01  WS-TABLA-TAMIZ-05.
022900     05  WS-T5-CANT                 PIC S9(04) COMP VALUE ZERO.
023000     05  WS-T5-DETALLE OCCURS 2000 TIMES
023100                       INDEXED BY WS-T5-X WS-T5-OX.
023200         10  WS-T5-SIMBOLO          PIC X(20).
023300         10  WS-T5-NOMBRE           PIC X(60).
023400         10  WS-T5-CHG1W            PIC S9(05)V9(04).
023500         10  WS-T5-CHG1W-ABS        PIC S9(05)V9(04).
023600*
023700******************************************************************
023800*          AREAS DE TRABAJO PARA ORDENAMIENTO Y ESCRITURA        *
023900******************************************************************
024000 01  WS-AREA-ORDEN.
024100     05  WS-OX                      PIC S9(04) COMP VALUE ZERO.
024200     05  WS-OY                      PIC S9(04) COMP VALUE ZERO.
024300*
024400 77  WS-VALOR-ABS-ENTRADA           PIC S9(05)V9(04) VALUE ZERO.
024500 77  WS-VALOR-ABS-SALIDA            PIC S9(05)V9(04) VALUE ZERO.
024600*
024700******************************************************************
024800*          RENGLONES DEL REPORTE DE TAMIZADO                    *
024900******************************************************************
025000 01  WS-LINEA-TITULO.
025100     05  FILLER                     PIC X(10) VALUE 'TAMIZ '.
025200     05  WS-LT-NUMERO               PIC 9(02).
025300     05  FILLER                     PIC X(03) VALUE ' - '.
025400     05  WS-LT-NOMBRE               PIC X(35) VALUE SPACES.
025500     05  FILLER                     PIC X(08) VALUE 'FECHA: '.
025600     05  WS-LT-FECHA                PIC 9(08).
025700     05  FILLER                     PIC X(06) VALUE SPACES.
025800     05  WS-LT-CRITERIO             PIC X(58) VALUE SPACES.
025900*
026000 01  WS-LINEA-ENCABEZADO-T1.
026100     05  FILLER PIC X(20) VALUE 'SIMBOLO'.
026200     05  FILLER PIC X(40) VALUE 'RAZON SOCIAL'.
026300     05  FILLER PIC X(12) VALUE 'CHG-1D %'.
026400     05  FILLER PIC X(12) VALUE 'RVOL'.
026500     05  FILLER PIC X(37) VALUE SPACES.
026600*
026700 01  WS-LINEA-ENCABEZADO-T2.
026800     05  FILLER PIC X(20) VALUE 'SIMBOLO'.
026900     05  FILLER PIC X(40) VALUE 'RAZON SOCIAL'.
027000     05  FILLER PIC X(12) VALUE 'RS-PCTIL'.
027100     05  FILLER PIC X(08) VALUE 'ETAPA'.
027200     05  FILLER PIC X(12) VALUE 'VARS'.
027300     05  FILLER PIC X(29) VALUE SPACES.
027400*
027500 01  WS-LINEA-ENCABEZADO-T3.
027600     05  FILLER PIC X(20) VALUE 'SIMBOLO'.
027700     05  FILLER PIC X(40) VALUE 'RAZON SOCIAL'.
027800     05  FILLER PIC X(12) VALUE 'RVOL'.
027900     05  FILLER PIC X(49) VALUE SPACES.
028000*
028100 01  WS-LINEA-ENCABEZADO-T4.
028200     05  FILLER PIC X(20) VALUE 'SIMBOLO'.
028300     05  FILLER PIC X(40) VALUE 'RAZON SOCIAL'.
028400     05  FILLER PIC X(12) VALUE 'RS-PCTIL'.
028500     05  FILLER PIC X(08) VALUE 'VCP'.
028600     05  FILLER PIC X(41) VALUE SPACES.
028700*
028800 01  WS-LINEA-ENCABEZADO-T5.
028900     05  FILLER PIC X(20) VALUE 'SIMBOLO'.
029000     05  FILLER PIC X(40) VALUE 'RAZON SOCIAL'.
029100     05  FILLER PIC X(12) VALUE 'CHG-1W %'.
029200     05  FILLER PIC X(49) VALUE SPACES.
029300*
029400 01  WS-RENGLON-T1.
029500     05  WS-R1-SIMBOLO              PIC X(20).
029600     05  FILLER                     PIC X(02) VALUE SPACES.
029700     05  WS-R1-NOMBRE               PIC X(38).
029800     05  WS-R1-CHG1D                PIC -ZZZ9.99.
029900     05  FILLER                     PIC X(03) VALUE SPACES.
030000     05  WS-R1-RVOL                 PIC -ZZZ9.99.
030100     05  FILLER                     PIC X(31) VALUE SPACES.
030200*
030300 01  WS-RENGLON-T2.
030400     05  WS-R2X-SIMBOLO             PIC X(20).
030500     05  FILLER                     PIC X(02) VALUE SPACES.
030600     05  WS-R2X-NOMBRE              PIC X(38).
030700     05  WS-R2X-RSPCT               PIC -ZZ9.99.
030800     05  FILLER                     PIC X(04) VALUE SPACES.
030900     05  WS-R2X-STAGE               PIC 9.
031000     05  FILLER                     PIC X(07) VALUE SPACES.
031100     05  WS-R2X-VARS                PIC -ZZZ9.99.
031200     05  FILLER                     PIC X(23) VALUE SPACES.
031300*
031400 01  WS-RENGLON-T3.
031500     05  WS-R3-SIMBOLO              PIC X(20).
031600     05  FILLER                     PIC X(02) VALUE SPACES.
031700     05  WS-R3-NOMBRE               PIC X(38).
031800     05  WS-R3-RVOL                 PIC -ZZZ9.99.
031900     05  FILLER                     PIC X(43) VALUE SPACES.
032000*
032100 01  WS-RENGLON-T4.
032200     05  WS-R4X-SIMBOLO             PIC X(20).
032300     05  FILLER                     PIC X(02) VALUE SPACES.
032400     05  WS-R4X-NOMBRE              PIC X(38).
032500     05  WS-R4X-RSPCT               PIC -ZZ9.99.
032600     05  FILLER                     PIC X(04) VALUE SPACES.
032700     05  WS-R4X-VCP                 PIC 9.
032800     05  FILLER                     PIC X(31) VALUE SPACES.
032900*
033000 01  WS-RENGLON-T5.
033100     05  WS-R5-SIMBOLO              PIC X(20).
033200     05  FILLER                     PIC X(02) VALUE SPACES.
033300     05  WS-R5-NOMBRE               PIC X(38).
033400     05  WS-R5-CHG1W                PIC -ZZZ9.99.
033500     05  FILLER                     PIC X(43) VALUE SPACES.
033600*
033700 01  WS-LINEA-CONTEO.
033800     05  FILLER                     PIC X(20) VALUE 'TOTAL CALIFICADOS: '.
033900     05  WS-LC-CANT                 PIC ZZZ9.
034000     05  FILLER                     PIC X(109) VALUE SPACES.
034100*
034200 01  WS-LINEA-BLANCO                PIC X(133) VALUE SPACES.
034300*
034400******************************************************************
034500*                                                                *
034600*              P R O C E D U R E   D I V I S I O N               *
034700*                                                                *
034800******************************************************************
034900 PROCEDURE DIVISION.
035000*
035100 0000-MAINLINE.
035200*
035300     PERFORM 1000-INICIO
035400        THRU 1000-INICIO-EXIT.
035500*
035600     PERFORM 1100-CARGAR-MAESTRO
035700        THRU 1100-CARGAR-MAESTRO-EXIT
035800        UNTIL FIN-MAESTRO.
035900*
036000     PERFORM 2000-CLASIFICAR-METRICAS
036100        THRU 2000-CLASIFICAR-METRICAS-EXIT
036200        UNTIL FIN-METRICAS.
036300*
036400     PERFORM 3000-ORDENAR-TAMICES
036500        THRU 3000-ORDENAR-TAMICES-EXIT.
036600*
036700     PERFORM 4000-ESCRIBIR-REPORTE
036800        THRU 4000-ESCRIBIR-REPORTE-EXIT.
036900*
037000     PERFORM 9000-FIN
037100        THRU 9000-FIN-EXIT.
037200*
037300     STOP RUN.
037400*
037500******************************************************************
037600*   1000 - APERTURA DE ARCHIVOS Y LECTURA DE LA TARJETA DE PARM  *
037700******************************************************************
037800 1000-INICIO.
037900*
038000     MOVE 'N91C08R' TO WS-PROGRAMA.
038100     OPEN INPUT  F-MAESTRO-VALOR
038200     OPEN INPUT  F-METRICAS
038300     OPEN OUTPUT F-REPORTE-TAMIZ.
038400*
038500     IF WS-FS-MAESTRO-VALOR NOT = '00' OR WS-FS-METRICAS NOT = '00'
038600         PERFORM 9999-ABEND-ARCHIVO
038700            THRU 9999-ABEND-ARCHIVO-EXIT
038800     END-IF.
038900*
039000     ACCEPT WS-TARJETA-PARM FROM SYSIN.
039100     MOVE WS-TARJETA-PARM(1:33) TO WS-AREA-PARM.
039200*
039300     MOVE WS-PARM-FECHA TO WS-LT-FECHA.
039400*
039500     IF WS-PARM-UMB-CHG1D   NOT = ZERO
039600         MOVE WS-PARM-UMB-CHG1D   TO WS-UV-CHG1D
039700     END-IF.
039800     IF WS-PARM-UMB-RVOL-T1 NOT = ZERO
039900         MOVE WS-PARM-UMB-RVOL-T1 TO WS-UV-RVOL-T1
040000     END-IF.
040100     IF WS-PARM-UMB-RSPCT-T2 NOT = ZERO
040200         MOVE WS-PARM-UMB-RSPCT-T2 TO WS-UV-RSPCT-T2
040300     END-IF.
040400     IF WS-PARM-UMB-RVOL-T3 NOT = ZERO
040500         MOVE WS-PARM-UMB-RVOL-T3 TO WS-UV-RVOL-T3
040600     END-IF.
040700     IF WS-PARM-UMB-VCP-T4  NOT = ZERO
040800         MOVE WS-PARM-UMB-VCP-T4  TO WS-UV-VCP-T4
040900     END-IF.
041000     IF WS-PARM-UMB-CHG1W-T5 NOT = ZERO
041100         MOVE WS-PARM-UMB-CHG1W-T5 TO WS-UV-CHG1W-T5
041200     END-IF.
041300*
041400     MOVE 'A' TO SW-DIR-SEMANAL.
041500     IF WS-PARM-DIR-T5 = 'U' OR WS-PARM-DIR-T5 = 'D'
041600         MOVE WS-PARM-DIR-T5 TO SW-DIR-SEMANAL
041700     END-IF.
041800*
041900 1000-INICIO-EXIT.
042000     EXIT.
042100******************************************************************
042200*   1100 - CARGA DEL MAESTRO DE VALORES (SIMBOLO + RAZON SOCIAL) *
042300******************************************************************
042400 1100-CARGAR-MAESTRO.
042500*
042600     READ F-MAESTRO-VALOR INTO N9-R2-MAESTRO-VALOR
042700         AT END SET FIN-MAESTRO TO TRUE
042800     END-READ.
042900*
043000     IF NOT FIN-MAESTRO AND WS-MAE-CANT < 6000
043100         ADD 1 TO WS-MAE-CANT
043200         SET WS-MAE-X TO WS-MAE-CANT
043300         MOVE N9-R2-SYMBOL        TO WS-MAE-SIMBOLO(WS-MAE-X)
043400         MOVE N9-R2-SECURITY-NAME TO WS-MAE-NOMBRE(WS-MAE-X)
043500     END-IF.
043600*
043700 1100-CARGAR-MAESTRO-EXIT.
043800     EXIT.
043900******************************************************************
044000*   2000 - LECTURA DE UN RENGLON DE METRICAS Y CLASIFICACION EN  *
044100*          LOS CINCO TAMICES                                     *
044200******************************************************************
044300 2000-CLASIFICAR-METRICAS.
044400*
044500     READ F-METRICAS INTO N9-R7-METRICAS-REG
044600         AT END SET FIN-METRICAS TO TRUE
044700     END-READ.
044800*
044900     IF NOT FIN-METRICAS
045000         PERFORM 2100-BUSCAR-RAZON-SOCIAL
045100            THRU 2100-BUSCAR-RAZON-SOCIAL-EXIT
045200         PERFORM 2200-EVALUAR-TAMIZ-01
045300            THRU 2200-EVALUAR-TAMIZ-01-EXIT
045400         PERFORM 2300-EVALUAR-TAMIZ-02
045500            THRU 2300-EVALUAR-TAMIZ-02-EXIT
045600         PERFORM 2400-EVALUAR-TAMIZ-03
045700            THRU 2400-EVALUAR-TAMIZ-03-EXIT
045800         PERFORM 2500-EVALUAR-TAMIZ-04
045900            THRU 2500-EVALUAR-TAMIZ-04-EXIT
046000         PERFORM 2600-EVALUAR-TAMIZ-05
046100            THRU 2600-EVALUAR-TAMIZ-05-EXIT
046200     END-IF.
046300*
046400 2000-CLASIFICAR-METRICAS-EXIT.
046500     EXIT.
046600******************************************************************
046700*   2100 - BUSQUEDA DE LA RAZON SOCIAL EN LA TABLA DEL MAESTRO   *
046800******************************************************************
046900 2100-BUSCAR-RAZON-SOCIAL.
047000*
047100     MOVE SPACES TO WS-RAZON-SOCIAL-ENC.
047200     SET WS-MAE-X TO 1.
047300     SEARCH WS-MAE-DETALLE
047400         AT END
047500             MOVE SPACES TO WS-RAZON-SOCIAL-ENC
047600         WHEN WS-MAE-SIMBOLO(WS-MAE-X) = N9-R7-SYMBOL
047700             MOVE WS-MAE-NOMBRE(WS-MAE-X) TO WS-RAZON-SOCIAL-ENC
047800     END-SEARCH.
047900*
048000 2100-BUSCAR-RAZON-SOCIAL-EXIT.
048100     EXIT.
048200******************************************************************
048300*   2200 - TAMIZ 1 - RUPTURA DE 4% CON VOLUMEN                  *
048400******************************************************************
048500 2200-EVALUAR-TAMIZ-01.
048600*
048700     IF N9-R7-CHG-1D-PCT >= WS-UV-CHG1D
048800        AND N9-R7-RVOL    >= WS-UV-RVOL-T1
048900        AND WS-T1-CANT < 2000
049000         ADD 1 TO WS-T1-CANT
049100         SET WS-T1-X TO WS-T1-CANT
049200         MOVE N9-R7-SYMBOL       TO WS-T1-SIMBOLO(WS-T1-X)
049300         MOVE WS-RAZON-SOCIAL-ENC TO WS-T1-NOMBRE(WS-T1-X)
049400         MOVE N9-R7-CHG-1D-PCT   TO WS-T1-CHG1D(WS-T1-X)
049500         MOVE N9-R7-RVOL         TO WS-T1-RVOL(WS-T1-X)
049600     END-IF.
049700*
049800 2200-EVALUAR-TAMIZ-01-EXIT.
049900     EXIT.
050000******************************************************************
050100*   2300 - TAMIZ 2 - LIDERES DE FORTALEZA RELATIVA (RS)          *
050200******************************************************************
050300 2300-EVALUAR-TAMIZ-02.
050400*
050500     IF N9-R7-RS-PERCENTILE >= WS-UV-RSPCT-T2
050600        AND N9-R7-STAGE     >= 2
050700        AND WS-T2-CANT < 2000
050800         ADD 1 TO WS-T2-CANT
050900         SET WS-T2-X TO WS-T2-CANT
051000         MOVE N9-R7-SYMBOL        TO WS-T2-SIMBOLO(WS-T2-X)
051100         MOVE WS-RAZON-SOCIAL-ENC TO WS-T2-NOMBRE(WS-T2-X)
051200         MOVE N9-R7-RS-PERCENTILE TO WS-T2-RSPCT(WS-T2-X)
051300         MOVE N9-R7-STAGE         TO WS-T2-STAGE(WS-T2-X)
051400         MOVE N9-R7-VARS-SCORE    TO WS-T2-VARS(WS-T2-X)
051500     END-IF.
051600*
051700 2300-EVALUAR-TAMIZ-02-EXIT.
051800     EXIT.
051900******************************************************************
052000*   2400 - TAMIZ 3 - VOLUMEN ALTO                                *
052100******************************************************************
052200 2400-EVALUAR-TAMIZ-03.
052300*
052400     IF N9-R7-RVOL >= WS-UV-RVOL-T3
052500        AND WS-T3-CANT < 2000
052600         ADD 1 TO WS-T3-CANT
052700         SET WS-T3-X TO WS-T3-CANT
052800         MOVE N9-R7-SYMBOL        TO WS-T3-SIMBOLO(WS-T3-X)
052900         MOVE WS-RAZON-SOCIAL-ENC TO WS-T3-NOMBRE(WS-T3-X)
053000         MOVE N9-R7-RVOL          TO WS-T3-RVOL(WS-T3-X)
053100     END-IF.
053200*
053300 2400-EVALUAR-TAMIZ-03-EXIT.
053400     EXIT.
053500******************************************************************
053600*   2500 - TAMIZ 4 - MEDIAS MOVILES APILADAS (PATRON VCP)        *
053700******************************************************************
053800 2500-EVALUAR-TAMIZ-04.
053900*
054000     IF N9-R7-MA-STACKED-FLAG = 1
054100        AND N9-R7-VCP-SCORE   >= WS-UV-VCP-T4
054200        AND N9-R7-STAGE       = 2
054300        AND WS-T4-CANT < 2000
054400         ADD 1 TO WS-T4-CANT
054500         SET WS-T4-X TO WS-T4-CANT
054600         MOVE N9-R7-SYMBOL        TO WS-T4-SIMBOLO(WS-T4-X)
054700         MOVE WS-RAZON-SOCIAL-ENC TO WS-T4-NOMBRE(WS-T4-X)
054800         MOVE N9-R7-RS-PERCENTILE TO WS-T4-RSPCT(WS-T4-X)
054900         MOVE N9-R7-VCP-SCORE     TO WS-T4-VCP(WS-T4-X)
055000     END-IF.
055100*
055200 2500-EVALUAR-TAMIZ-04-EXIT.
055300     EXIT.
055400******************************************************************
055500*   2600 - TAMIZ 5 - MOVIMIENTO SEMANAL FUERTE                  *
055600******************************************************************
055700 2600-EVALUAR-TAMIZ-05.
055800*
055900     MOVE N9-R7-CHG-1W-PCT TO WS-VALOR-ABS-ENTRADA.
056000     PERFORM 9500-VALOR-ABSOLUTO
056100        THRU 9500-VALOR-ABSOLUTO-EXIT.
056200*
056300     IF WS-VALOR-ABS-SALIDA >= WS-UV-CHG1W-T5
056400        AND WS-T5-CANT < 2000
056500        AND ((DIR-AMBOS-LADOS)
056600          OR (DIR-SOLO-ALZA AND N9-R7-CHG-1W-PCT > 0)
056700          OR (DIR-SOLO-BAJA AND N9-R7-CHG-1W-PCT < 0))
056800         ADD 1 TO WS-T5-CANT
056900         SET WS-T5-X TO WS-T5-CANT
057000         MOVE N9-R7-SYMBOL        TO WS-T5-SIMBOLO(WS-T5-X)
057100         MOVE WS-RAZON-SOCIAL-ENC TO WS-T5-NOMBRE(WS-T5-X)
057200         MOVE N9-R7-CHG-1W-PCT    TO WS-T5-CHG1W(WS-T5-X)
057300         MOVE WS-VALOR-ABS-SALIDA TO WS-T5-CHG1W-ABS(WS-T5-X)
057400     END-IF.
057500*
057600 2600-EVALUAR-TAMIZ-05-EXIT.
057700     EXIT.
057800******************************************************************
057900*   3000 - ORDENAMIENTO DESCENDENTE DE CADA TAMIZ (BURBUJA)      *
058000******************************************************************
058100 3000-ORDENAR-TAMICES.
058200*
058300     PERFORM 3100-PASADA-BURBUJA-T1
058400        THRU 3100-PASADA-BURBUJA-T1-EXIT
058500        VARYING WS-OX FROM 1 BY 1
058600        UNTIL WS-OX > WS-T1-CANT - 1.
058700*
058800     PERFORM 3200-PASADA-BURBUJA-T2
058900        THRU 3200-PASADA-BURBUJA-T2-EXIT
059000        VARYING WS-OX FROM 1 BY 1
059100        UNTIL WS-OX > WS-T2-CANT - 1.
059200*
059300     PERFORM 3300-PASADA-BURBUJA-T3
059400        THRU 3300-PASADA-BURBUJA-T3-EXIT
059500        VARYING WS-OX FROM 1 BY 1
059600        UNTIL WS-OX > WS-T3-CANT - 1.
059700*
059800     PERFORM 3400-PASADA-BURBUJA-T4
059900        THRU 3400-PASADA-BURBUJA-T4-EXIT
060000        VARYING WS-OX FROM 1 BY 1
060100        UNTIL WS-OX > WS-T4-CANT - 1.
060200*
060300     PERFORM 3500-PASADA-BURBUJA-T5
060400        THRU 3500-PASADA-BURBUJA-T5-EXIT
060500        VARYING WS-OX FROM 1 BY 1
060600        UNTIL WS-OX > WS-T5-CANT - 1.
060700*
060800 3000-ORDENAR-TAMICES-EXIT.
060900     EXIT.
061000******************************************************************
061100*   3100 - UNA PASADA DE BURBUJA SOBRE LA TABLA DEL TAMIZ 1      *
061200*          (ORDEN DESCENDENTE POR CHG-1D-PCT)                    *
061300******************************************************************
061400 3100-PASADA-BURBUJA-T1.
061500*
061600     PERFORM 3110-COMPARAR-T1
061700        THRU 3110-COMPARAR-T1-EXIT
061800        VARYING WS-OY FROM 1 BY 1
061900        UNTIL WS-OY > WS-T1-CANT - WS-OX.
062000*
062100 3100-PASADA-BURBUJA-T1-EXIT.
062200     EXIT.
062300*
062400 3110-COMPARAR-T1.
062500*
062600     SET WS-T1-X  TO WS-OY.
062700     SET WS-T1-OX TO WS-OY.
062800     SET WS-T1-OX UP BY 1.
062900     IF WS-T1-CHG1D(WS-T1-X) < WS-T1-CHG1D(WS-T1-OX)
063000         MOVE WS-T1-DETALLE(WS-T1-X)  TO WS-LINEA-IMPRESA(1:98)
063100         MOVE WS-T1-DETALLE(WS-T1-OX) TO WS-T1-DETALLE(WS-T1-X)
063200         MOVE WS-LINEA-IMPRESA(1:98)  TO WS-T1-DETALLE(WS-T1-OX)
063300     END-IF.
063400*
063500 3110-COMPARAR-T1-EXIT.
063600     EXIT.
063700******************************************************************
063800*   3200 - UNA PASADA DE BURBUJA SOBRE LA TABLA DEL TAMIZ 2      *
063900*          (ORDEN DESCENDENTE POR VARS)                          *
064000******************************************************************
064100 3200-PASADA-BURBUJA-T2.
064200*
064300     PERFORM 3210-COMPARAR-T2
064400        THRU 3210-COMPARAR-T2-EXIT
064500        VARYING WS-OY FROM 1 BY 1
064600        UNTIL WS-OY > WS-T2-CANT - WS-OX.
064700*
064800 3200-PASADA-BURBUJA-T2-EXIT.
064900     EXIT.
065000*
065100 3210-COMPARAR-T2.
065200*
065300     SET WS-T2-X  TO WS-OY.
065400     SET WS-T2-OX TO WS-OY.
065500     SET WS-T2-OX UP BY 1.
065600     IF WS-T2-VARS(WS-T2-X) < WS-T2-VARS(WS-T2-OX)
065700         MOVE WS-T2-DETALLE(WS-T2-X)  TO WS-LINEA-IMPRESA(1:95)
065800         MOVE WS-T2-DETALLE(WS-T2-OX) TO WS-T2-DETALLE(WS-T2-X)
065900         MOVE WS-LINEA-IMPRESA(1:95)  TO WS-T2-DETALLE(WS-T2-OX)
066000     END-IF.
066100*
066200 3210-COMPARAR-T2-EXIT.
066300     EXIT.
066400******************************************************************
066500*   3300 - UNA PASADA DE BURBUJA SOBRE LA TABLA DEL TAMIZ 3      *
066600*          (ORDEN DESCENDENTE POR RVOL)                          *
066700******************************************************************
066800 3300-PASADA-BURBUJA-T3.
066900*
067000     PERFORM 3310-COMPARAR-T3
067100        THRU 3310-COMPARAR-T3-EXIT
067200        VARYING WS-OY FROM 1 BY 1
067300        UNTIL WS-OY > WS-T3-CANT - WS-OX.
067400*
067500 3300-PASADA-BURBUJA-T3-EXIT.
067600     EXIT.
067700*
067800 3310-COMPARAR-T3.
067900*
068000     SET WS-T3-X  TO WS-OY.
068100     SET WS-T3-OX TO WS-OY.
068200     SET WS-T3-OX UP BY 1.
068300     IF WS-T3-RVOL(WS-T3-X) < WS-T3-RVOL(WS-T3-OX)
068400         MOVE WS-T3-DETALLE(WS-T3-X)  TO WS-LINEA-IMPRESA(1:89)
068500         MOVE WS-T3-DETALLE(WS-T3-OX) TO WS-T3-DETALLE(WS-T3-X)
068600         MOVE WS-LINEA-IMPRESA(1:89)  TO WS-T3-DETALLE(WS-T3-OX)
068700     END-IF.
068800*
068900 3310-COMPARAR-T3-EXIT.
069000     EXIT.
069100******************************************************************
069200*   3400 - UNA PASADA DE BURBUJA SOBRE LA TABLA DEL TAMIZ 4      *
069300*          (ORDEN DESCENDENTE POR RS-PERCENTILE)                 *
069400******************************************************************
069500 3400-PASADA-BURBUJA-T4.
069600*
069700     PERFORM 3410-COMPARAR-T4
069800        THRU 3410-COMPARAR-T4-EXIT
069900        VARYING WS-OY FROM 1 BY 1
070000        UNTIL WS-OY > WS-T4-CANT - WS-OX.
070100*
070200 3400-PASADA-BURBUJA-T4-EXIT.
070300     EXIT.
070400*
070500 3410-COMPARAR-T4.
070600*
070700     SET WS-T4-X  TO WS-OY.
070800     SET WS-T4-OX TO WS-OY.
070900     SET WS-T4-OX UP BY 1.
071000     IF WS-T4-RSPCT(WS-T4-X) < WS-T4-RSPCT(WS-T4-OX)
071100         MOVE WS-T4-DETALLE(WS-T4-X)  TO WS-LINEA-IMPRESA(1:86)
071200         MOVE WS-T4-DETALLE(WS-T4-OX) TO WS-T4-DETALLE(WS-T4-X)
071300         MOVE WS-LINEA-IMPRESA(1:86)  TO WS-T4-DETALLE(WS-T4-OX)
071400     END-IF.
071500*
071600 3410-COMPARAR-T4-EXIT.
071700     EXIT.
071800******************************************************************
071900*   3500 - UNA PASADA DE BURBUJA SOBRE LA TABLA DEL TAMIZ 5      *
072000*          (ORDEN DESCENDENTE POR EL VALOR ABSOLUTO DE CHG-1W)   *
072100******************************************************************
072200 3500-PASADA-BURBUJA-T5.
072300*
072400     PERFORM 3510-COMPARAR-T5
072500        THRU 3510-COMPARAR-T5-EXIT
072600        VARYING WS-OY FROM 1 BY 1
072700        UNTIL WS-OY > WS-T5-CANT - WS-OX.
072800*
072900 3500-PASADA-BURBUJA-T5-EXIT.
073000     EXIT.
073100*
073200 3510-COMPARAR-T5.
073300*
073400     SET WS-T5-X  TO WS-OY.
073500     SET WS-T5-OX TO WS-OY.
073600     SET WS-T5-OX UP BY 1.
073700     IF WS-T5-CHG1W-ABS(WS-T5-X) < WS-T5-CHG1W-ABS(WS-T5-OX)
073800         MOVE WS-T5-DETALLE(WS-T5-X)  TO WS-LINEA-IMPRESA(1:98)
073900         MOVE WS-T5-DETALLE(WS-T5-OX) TO WS-T5-DETALLE(WS-T5-X)
074000         MOVE WS-LINEA-IMPRESA(1:98)  TO WS-T5-DETALLE(WS-T5-OX)
074100     END-IF.
074200*
074300 3510-COMPARAR-T5-EXIT.
074400     EXIT.
074500******************************************************************
074600*   4000 - ESCRITURA DE LAS CINCO SECCIONES DEL REPORTE          *
074700******************************************************************
074800 4000-ESCRIBIR-REPORTE.
074900*
075000     MOVE 1                                TO WS-LT-NUMERO.
075100     MOVE 'RUPTURA DE 4% CON VOLUMEN'       TO WS-LT-NOMBRE.
075200     MOVE 'CHG-1D-PCT >= UMBRAL Y RVOL >= UMBRAL'
075300                                             TO WS-LT-CRITERIO.
075400     WRITE FD-REPORTE-TAMIZ-REG FROM WS-LINEA-TITULO
075500         AFTER ADVANCING PAGE.
075600     WRITE FD-REPORTE-TAMIZ-REG FROM WS-LINEA-ENCABEZADO-T1.
075700     PERFORM 4110-ESCRIBIR-RENGLON-T1
075800        THRU 4110-ESCRIBIR-RENGLON-T1-EXIT
075900        VARYING WS-T1-X FROM 1 BY 1
076000        UNTIL WS-T1-X > WS-T1-CANT.
076100     MOVE WS-T1-CANT TO WS-LC-CANT.
076200     WRITE FD-REPORTE-TAMIZ-REG FROM WS-LINEA-CONTEO.
076300*
076400     MOVE 2                                TO WS-LT-NUMERO.
076500     MOVE 'LIDERES DE FORTALEZA RELATIVA'   TO WS-LT-NOMBRE.
076600     MOVE 'RS-PERCENTILE >= UMBRAL Y ETAPA >= 2'
076700                                             TO WS-LT-CRITERIO.
076800     WRITE FD-REPORTE-TAMIZ-REG FROM WS-LINEA-TITULO
076900         AFTER ADVANCING PAGE.
077000     WRITE FD-REPORTE-TAMIZ-REG FROM WS-LINEA-ENCABEZADO-T2.
077100     PERFORM 4210-ESCRIBIR-RENGLON-T2
077200        THRU 4210-ESCRIBIR-RENGLON-T2-EXIT
077300        VARYING WS-T2-X FROM 1 BY 1
077400        UNTIL WS-T2-X > WS-T2-CANT.
077500     MOVE WS-T2-CANT TO WS-LC-CANT.
077600     WRITE FD-REPORTE-TAMIZ-REG FROM WS-LINEA-CONTEO.
077700*
077800     MOVE 3                                TO WS-LT-NUMERO.
077900     MOVE 'VOLUMEN ALTO'                    TO WS-LT-NOMBRE.
078000     MOVE 'RVOL >= UMBRAL'                  TO WS-LT-CRITERIO.
078100     WRITE FD-REPORTE-TAMIZ-REG FROM WS-LINEA-TITULO
078200         AFTER ADVANCING PAGE.
078300     WRITE FD-REPORTE-TAMIZ-REG FROM WS-LINEA-ENCABEZADO-T3.
078400     PERFORM 4310-ESCRIBIR-RENGLON-T3
078500        THRU 4310-ESCRIBIR-RENGLON-T3-EXIT
078600        VARYING WS-T3-X FROM 1 BY 1
078700        UNTIL WS-T3-X > WS-T3-CANT.
078800     MOVE WS-T3-CANT TO WS-LC-CANT.
078900     WRITE FD-REPORTE-TAMIZ-REG FROM WS-LINEA-CONTEO.
079000*
079100     MOVE 4                                TO WS-LT-NUMERO.
079200     MOVE 'MEDIAS MOVILES APILADAS (VCP)'   TO WS-LT-NOMBRE.
079300     MOVE 'MA-STACKED=1, VCP>=UMBRAL, ETAPA=2'
079400                                             TO WS-LT-CRITERIO.
079500     WRITE FD-REPORTE-TAMIZ-REG FROM WS-LINEA-TITULO
079600         AFTER ADVANCING PAGE.
079700     WRITE FD-REPORTE-TAMIZ-REG FROM WS-LINEA-ENCABEZADO-T4.
079800     PERFORM 4410-ESCRIBIR-RENGLON-T4
079900        THRU 4410-ESCRIBIR-RENGLON-T4-EXIT
080000        VARYING WS-T4-X FROM 1 BY 1
080100        UNTIL WS-T4-X > WS-T4-CANT.
080200     MOVE WS-T4-CANT TO WS-LC-CANT.
080300     WRITE FD-REPORTE-TAMIZ-REG FROM WS-LINEA-CONTEO.
080400*
080500     MOVE 5                                TO WS-LT-NUMERO.
080600     MOVE 'MOVIMIENTO SEMANAL FUERTE'       TO WS-LT-NOMBRE.
080700     MOVE 'ABS(CHG-1W-PCT) >= UMBRAL SEGUN DIRECCION'
080800                                             TO WS-LT-CRITERIO.
080900     WRITE FD-REPORTE-TAMIZ-REG FROM WS-LINEA-TITULO
081000         AFTER ADVANCING PAGE.
081100     WRITE FD-REPORTE-TAMIZ-REG FROM WS-LINEA-ENCABEZADO-T5.
081200     PERFORM 4510-ESCRIBIR-RENGLON-T5
081300        THRU 4510-ESCRIBIR-RENGLON-T5-EXIT
081400        VARYING WS-T5-X FROM 1 BY 1
081500        UNTIL WS-T5-X > WS-T5-CANT.
081600     MOVE WS-T5-CANT TO WS-LC-CANT.
081700     WRITE FD-REPORTE-TAMIZ-REG FROM WS-LINEA-CONTEO.
081800*
081900 4000-ESCRIBIR-REPORTE-EXIT.
082000     EXIT.
082100******************************************************************
082200*   4110 - RENGLON DE DETALLE DEL TAMIZ 1                        *
082300******************************************************************
082400 4110-ESCRIBIR-RENGLON-T1.
082500*
082600     MOVE WS-T1-SIMBOLO(WS-T1-X) TO WS-R1-SIMBOLO.
082700     MOVE WS-T1-NOMBRE(WS-T1-X)(1:38) TO WS-R1-NOMBRE.
082800     MOVE WS-T1-CHG1D(WS-T1-X)   TO WS-R1-CHG1D.
082900     MOVE WS-T1-RVOL(WS-T1-X)    TO WS-R1-RVOL.
083000     WRITE FD-REPORTE-TAMIZ-REG FROM WS-RENGLON-T1.
083100*
083200 4110-ESCRIBIR-RENGLON-T1-EXIT.
083300     EXIT.
083400******************************************************************
083500*   4210 - RENGLON DE DETALLE DEL TAMIZ 2                        *
083600******************************************************************
083700 4210-ESCRIBIR-RENGLON-T2.
083800*
083900     MOVE WS-T2-SIMBOLO(WS-T2-X) TO WS-R2X-SIMBOLO.
084000     MOVE WS-T2-NOMBRE(WS-T2-X)(1:38) TO WS-R2X-NOMBRE.
084100     MOVE WS-T2-RSPCT(WS-T2-X)   TO WS-R2X-RSPCT.
084200     MOVE WS-T2-STAGE(WS-T2-X)   TO WS-R2X-STAGE.
084300     MOVE WS-T2-VARS(WS-T2-X)    TO WS-R2X-VARS.
084400     WRITE FD-REPORTE-TAMIZ-REG FROM WS-RENGLON-T2.
084500*
084600 4210-ESCRIBIR-RENGLON-T2-EXIT.
084700     EXIT.
084800******************************************************************
084900*   4310 - RENGLON DE DETALLE DEL TAMIZ 3                        *
085000******************************************************************
085100 4310-ESCRIBIR-RENGLON-T3.
085200*
085300     MOVE WS-T3-SIMBOLO(WS-T3-X) TO WS-R3-SIMBOLO.
085400     MOVE WS-T3-NOMBRE(WS-T3-X)(1:38) TO WS-R3-NOMBRE.
085500     MOVE WS-T3-RVOL(WS-T3-X)    TO WS-R3-RVOL.
085600     WRITE FD-REPORTE-TAMIZ-REG FROM WS-RENGLON-T3.
085700*
085800 4310-ESCRIBIR-RENGLON-T3-EXIT.
085900     EXIT.
086000******************************************************************
086100*   4410 - RENGLON DE DETALLE DEL TAMIZ 4                        *
086200******************************************************************
086300 4410-ESCRIBIR-RENGLON-T4.
086400*
086500     MOVE WS-T4-SIMBOLO(WS-T4-X) TO WS-R4X-SIMBOLO.
086600     MOVE WS-T4-NOMBRE(WS-T4-X)(1:38) TO WS-R4X-NOMBRE.
086700     MOVE WS-T4-RSPCT(WS-T4-X)   TO WS-R4X-RSPCT.
086800     MOVE WS-T4-VCP(WS-T4-X)     TO WS-R4X-VCP.
086900     WRITE FD-REPORTE-TAMIZ-REG FROM WS-RENGLON-T4.
087000*
087100 4410-ESCRIBIR-RENGLON-T4-EXIT.
087200     EXIT.
087300******************************************************************
087400*   4510 - RENGLON DE DETALLE DEL TAMIZ 5                        *
087500******************************************************************
087600 4510-ESCRIBIR-RENGLON-T5.
087700*
087800     MOVE WS-T5-SIMBOLO(WS-T5-X) TO WS-R5-SIMBOLO.
087900     MOVE WS-T5-NOMBRE(WS-T5-X)(1:38) TO WS-R5-NOMBRE.
088000     MOVE WS-T5-CHG1W(WS-T5-X)   TO WS-R5-CHG1W.
088100     WRITE FD-REPORTE-TAMIZ-REG FROM WS-RENGLON-T5.
088200*
088300 4510-ESCRIBIR-RENGLON-T5-EXIT.
088400     EXIT.
088500******************************************************************
088600*   9000 - CIERRE DE ARCHIVOS                                    *
088700******************************************************************
088800 9000-FIN.
088900*
089000     CLOSE F-MAESTRO-VALOR
089100           F-METRICAS
089200           F-REPORTE-TAMIZ.
089300*
089400 9000-FIN-EXIT.
089500     EXIT.
089600******************************************************************
089700*   9500 - VALOR ABSOLUTO DE UN CAMPO CON SIGNO (SIN FUNCTION)   *
089800******************************************************************
089900 9500-VALOR-ABSOLUTO.
090000*
090100     IF WS-VALOR-ABS-ENTRADA < 0
090200         MULTIPLY WS-VALOR-ABS-ENTRADA BY -1
090300             GIVING WS-VALOR-ABS-SALIDA
090400     ELSE
090500         MOVE WS-VALOR-ABS-ENTRADA TO WS-VALOR-ABS-SALIDA
090600     END-IF.
090700*
090800 9500-VALOR-ABSOLUTO-EXIT.
090900     EXIT.
091000******************************************************************
091100*   9999 - ABEND POR ERROR DE APERTURA DE ARCHIVO                *
091200******************************************************************
091300 9999-ABEND-ARCHIVO.
091400*
091500     DISPLAY 'N91C08R - ERROR DE APERTURA DE ARCHIVO'.
091600     DISPLAY 'FS MAESTRO   = ' WS-FS-MAESTRO-VALOR.
091700     DISPLAY 'FS METRICAS  = ' WS-FS-METRICAS.
091800     MOVE 4 TO RETURN-CODE.
091900     STOP RUN.
092000*
092100 9999-ABEND-ARCHIVO-EXIT.
092200     EXIT.
