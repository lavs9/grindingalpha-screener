000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: N91C04D                                             *
000400*                                                                *
000500*  FECHA CREACION: 12/03/1996                                    *
000600*                                                                *
000700*  AUTOR: R. GAMBOA - FACTORIA                                   *
000800*                                                                *
000900*  APLICACION: N9 - TAMIZADO NOCTURNO DE ACCIONES (NSE)          *
001000*                                                                *
001100******************************************************************
001200* DOCUMENTACION.                                                 *
001300* ------------------                                             *
001400* ARCHIVO DE ENTRADA: VIGILANCIA DE LA BOLSA (63 COLUMNAS)       *
001500* ------------------                                             *
001600* PROCESO GLOBAL: DECODIFICA EL RENGLON DE 63 COLUMNAS DE        *
001700*  VIGILANCIA DE LA BOLSA (8 ETAPAS + 32 BANDERAS BINARIAS) EN   *
001800*  UN RENGLON N9REC06 POR SIMBOLO.  LA FECHA DE LA FOTOGRAFIA SE *
001900*  DERIVA DE LOS DIGITOS DDMMYY DEL NOMBRE DEL ARCHIVO (SIGLO    *
002000*  20 FIJO).  AL FINAL SE VALIDA CONSISTENCIA DE CONTEOS ENTRE   *
002100*  LOS 4 GRUPOS DE BANDERAS Y AUSENCIA DE SIMBOLOS DUPLICADOS.   *
002200******************************************************************
002300*                                                                *
002400*         I D E N T I F I C A T I O N   D I V I S I O N          *
002500*                                                                *
002600******************************************************************
002700 IDENTIFICATION DIVISION.
002800*
002900 PROGRAM-ID.    N91C04D.
003000 AUTHOR.        R. GAMBOA.
003100 INSTALLATION.  FACTORIA - DEPARTAMENTO DE SISTEMAS.
003200 DATE-WRITTEN.  12/03/1996.
003300 DATE-COMPILED.
003400 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
003500******************************************************************
003600*        L O G    D E   C A M B I O S                            *
003700******************************************************************
003800*  FECHA     POR   TICKET    DESCRIPCION                        *
003900*  ------    ----  --------  -----------------------------------*
004000*  12/03/96  RTG   SCR-0131  VERSION INICIAL                     *SCR-0131
004100*  19/10/98  MCQ   SCR-0212  DECODIFICACION TABULAR DE LAS 32    *SCR-0212
004200*                            BANDERAS Y LAS 8 ETAPAS             *
004300*  30/11/98  MCQ   SCR-0215  SE AGREGA VALIDACION DE CONSISTENCIA*SCR-0215
004400*                            DE CONTEOS Y SIMBOLOS DUPLICADOS    *
004500*  09/08/99  LFA   Y2K-0007  FECHA DEL NOMBRE DE ARCHIVO (DDMMYY)*Y2K-0007
004600*                            SE EXPANDE A SIGLO 20 FIJO (2000+AA)*
004700*  05/05/00  RTG   SCR-0239  SE ACLARA QUE 7000-VALIDAR-        *SCR-0239
004800*                            CONSISTENCIA CORRE UNA SOLA VEZ AL   *
004900*                            FINAL, SOBRE LOS 4 CONTADORES DE     *
005000*                            GRUPO - NO HAY SIMBOLO ASOCIADO      *
005100*  22/10/03  MCQ   SCR-0261  SE CORRIGE 3100/3200 PARA PROBAR    *SCR-0261
005200*                            SPACES EN VEZ DE ZERO AL DETECTAR    *
005300*                            ETAPA/BANDERA EN BLANCO; UN CERO      *
005400*                            LITERAL YA NO SE CONFUNDE CON BLANCO  *
005500******************************************************************
005600*                                                                *
005700*        E N V I R O N M E N T         D I V I S I O N           *
005800*                                                                *
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100*
006200 CONFIGURATION SECTION.
006300*
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600*
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT F-VIGILANCIA      ASSIGN TO GSMVIG
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-FS-VIGILANCIA.
007200     SELECT F-VIGILANCIA-OUT  ASSIGN TO SALGSM
007300         ORGANIZATION IS SEQUENTIAL
007400         FILE STATUS IS WS-FS-VIGILANCIA-OUT.
007500     SELECT F-REPORTE-CTL     ASSIGN TO RPTCTL
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS WS-FS-REPORTE-CTL.
007800******************************************************************
007900*                                                                *
008000*                D A T A            D I V I S I O N              *
008100*                                                                *
008200******************************************************************
008300 DATA DIVISION.
008400 FILE SECTION.
008500*
008600 FD  F-VIGILANCIA
008700     RECORDING MODE IS F.
008800 01  FD-VIGILANCIA-REG           PIC X(300).
008900*
009000 FD  F-VIGILANCIA-OUT
009100     RECORDING MODE IS F.
009200 01  FD-VIGILANCIA-OUT-REG       PIC X(120).
009300*
009400 FD  F-REPORTE-CTL
009500     RECORDING MODE IS F.
009600 01  FD-REPORTE-CTL-REG          PIC X(133).
009700******************************************************************
009800*                                                                *
009900*         W O R K I N G   S T O R A G E   S E C T I O N          *
010000*                                                                *
010100******************************************************************
010200 WORKING-STORAGE SECTION.
010300*
010400     COPY N9WKAUX.
010500     COPY N9WKMSG.
010600     COPY N9REC05.
010700     COPY N9REC06.
010800*
010900 01  WS-ESTADOS-ARCHIVO.
011000     05  WS-FS-VIGILANCIA           PIC X(02) VALUE '00'.
011100     05  WS-FS-VIGILANCIA-OUT       PIC X(02) VALUE '00'.
011200     05  WS-FS-REPORTE-CTL          PIC X(02) VALUE '00'.
011300     05  FILLER                     PIC X(05) VALUE SPACES.
011400*
011500 01  SW-SWITCHES.
011600     05  SW-FIN-VIGILANCIA          PIC X(01) VALUE 'N'.
011700         88  FIN-VIGILANCIA                    VALUE 'S'.
011800         88  NO-FIN-VIGILANCIA                 VALUE 'N'.
011900     05  SW-NOMBRE-ARCHIVO-VALIDO   PIC X(01) VALUE 'S'.
012000         88  NOMBRE-ARCHIVO-VALIDO             VALUE 'S'.
012100         88  NOMBRE-ARCHIVO-INVALIDO           VALUE 'N'.
012200     05  SW-CONSISTENTE             PIC X(01) VALUE 'S'.
012300         88  ARCHIVO-CONSISTENTE               VALUE 'S'.
012400         88  ARCHIVO-INCONSISTENTE             VALUE 'N'.
012500     05  FILLER                     PIC X(05) VALUE SPACES.
012600*
012700 01  WS-TARJETA-PARM                PIC X(80) VALUE SPACES.
012800 01  WS-DIGITOS-FECHA               PIC X(06) VALUE SPACES.
012900 01  FILLER REDEFINES WS-DIGITOS-FECHA.
013000     05  WS-DF-DD                    PIC 9(02).
013100     05  WS-DF-MM                    PIC 9(02).
013200     05  WS-DF-AA                    PIC 9(02).
013300 01  WS-AREA-NOMBRE.
013400     05  WS-NA-DD                   PIC 9(02) VALUE ZERO.
013500     05  WS-NA-MM                   PIC 9(02) VALUE ZERO.
013600     05  WS-NA-AA                   PIC 9(02) VALUE ZERO.
013700*
013800 77  WS-LINEA-CSV                   PIC X(300) VALUE SPACES.
013900*
014000******************************************************************
014100*      TABLA DE CONTADORES DE CONSISTENCIA (4 GRUPOS DE FLAGS)   *
014200******************************************************************
014300 01  WS-CONTEOS-GRUPOS.
014400     05  WS-CONTEO-MEDIDA           PIC 9(07) COMP VALUE ZERO.
014500     05  WS-CONTEO-FUNDAMENTAL      PIC 9(07) COMP VALUE ZERO.
014600     05  WS-CONTEO-CIERRE           PIC 9(07) COMP VALUE ZERO.
014700     05  WS-CONTEO-VARIACION        PIC 9(07) COMP VALUE ZERO.
014800     05  FILLER REDEFINES WS-CONTEOS-GRUPOS.
014900         10  WS-CONTEO-TABLA OCCURS 4 TIMES
015000                             INDEXED BY WS-CG-X
015100                             PIC 9(07) COMP.
015200     05  FILLER                     PIC X(05) VALUE SPACES.
015300*
015400 01  WS-TABLA-SIMBOLOS-VISTOS.
015500     05  WS-TSV-CANT                PIC S9(04) COMP VALUE ZERO.
015600     05  WS-TSV-SIMBOLO OCCURS 6000 TIMES
015700                        INDEXED BY WS-TSV-X
015800                        PIC X(20).
015900*
016000 01  WS-CTR-VIGILANCIA.
016100     05  WS-VG-LEIDOS               PIC 9(07) COMP VALUE ZERO.
016200     05  WS-VG-DECODIFICADOS        PIC 9(07) COMP VALUE ZERO.
016300     05  WS-VG-OMITIDOS             PIC 9(07) COMP VALUE ZERO.
016400     05  WS-VG-DUPLICADOS           PIC 9(07) COMP VALUE ZERO.
016500     05  FILLER                     PIC X(05) VALUE SPACES.
016600 01  FILLER REDEFINES WS-CTR-VIGILANCIA.
016700     05  WS-VG-TABLA OCCURS 4 TIMES
016800                       INDEXED BY WS-VG-X
016900                       PIC 9(07) COMP.
017000     05  FILLER                     PIC X(05).
017100*
017200******************************************************************
017300*                                                                *
017400*              P R O C E D U R E   D I V I S I O N               *
017500*                                                                *
017600******************************************************************
017700 PROCEDURE DIVISION.
017800*
017900 0000-MAINLINE.
018000*
018100     PERFORM 1000-INICIO
018200        THRU 1000-INICIO-EXIT.
018300*
018400     IF NOMBRE-ARCHIVO-VALIDO
018500         PERFORM 2000-PROCESO-ARCHIVO
018600            THRU 2000-PROCESO-ARCHIVO-EXIT
018700            UNTIL FIN-VIGILANCIA
018800         PERFORM 7000-VALIDAR-CONSISTENCIA
018900            THRU 7000-VALIDAR-CONSISTENCIA-EXIT
019000     END-IF.
019100*
019200     PERFORM 8000-REPORTE-CONTROL
019300        THRU 8000-REPORTE-CONTROL-EXIT.
019400*
019500     PERFORM 9000-FIN
019600        THRU 9000-FIN-EXIT.
019700*
019800     STOP RUN.
019900*
020000******************************************************************
020100*   1000 - APERTURA Y DERIVACION DE LA FECHA DEL NOMBRE DE       *
020200*          ARCHIVO (DDMMYY)                                      *
020300******************************************************************
020400 1000-INICIO.
020500*
020600     MOVE 'N91C04D' TO WS-PROGRAMA.
020700     OPEN INPUT  F-VIGILANCIA
020800     OPEN OUTPUT F-VIGILANCIA-OUT
020900     OPEN OUTPUT F-REPORTE-CTL.
021000*
021100     IF WS-FS-VIGILANCIA NOT = '00'
021200         PERFORM 9999-ABEND-ARCHIVO
021300            THRU 9999-ABEND-ARCHIVO-EXIT
021400     END-IF.
021500*
021600     PERFORM 1500-DERIVAR-FECHA-ARCHIVO
021700        THRU 1500-DERIVAR-FECHA-ARCHIVO-EXIT.
021800*
021900     IF NOMBRE-ARCHIVO-VALIDO
022000         READ F-VIGILANCIA INTO WS-LINEA-CSV
022100             AT END SET FIN-VIGILANCIA TO TRUE
022200         END-READ
022300     ELSE
022400         SET FIN-VIGILANCIA TO TRUE
022500     END-IF.
022600*
022700 1000-INICIO-EXIT.
022800     EXIT.
022900******************************************************************
023000*   1500 - DIGITOS DDMMYY DEL NOMBRE DEL ARCHIVO -> AAAAMMDD     *
023100******************************************************************
023200 1500-DERIVAR-FECHA-ARCHIVO.
023300*
023400*    LA TARJETA DE PARM DE LA CORRIDA NOCTURNA (SYSIN) TRAE EN
023500*    SUS PRIMERAS 6 POSICIONES LA FECHA DE LA FOTOGRAFIA DE
023600*    VIGILANCIA (DDMMYY), TOMADA DEL NOMBRE DEL ARCHIVO ORIGINAL.
023700     ACCEPT WS-TARJETA-PARM FROM SYSIN.
023800     MOVE WS-TARJETA-PARM(1:6) TO WS-DIGITOS-FECHA.
023900*
024000     IF WS-DIGITOS-FECHA IS NOT NUMERIC
024100         SET NOMBRE-ARCHIVO-INVALIDO TO TRUE
024200     ELSE
024300         MOVE WS-DIGITOS-FECHA(1:2) TO WS-NA-DD
024400         MOVE WS-DIGITOS-FECHA(3:2) TO WS-NA-MM
024500         MOVE WS-DIGITOS-FECHA(5:2) TO WS-NA-AA
024600         IF WS-NA-DD < 1 OR WS-NA-DD > 31
024700            OR WS-NA-MM < 1 OR WS-NA-MM > 12
024800             SET NOMBRE-ARCHIVO-INVALIDO TO TRUE
024900         ELSE
025000             COMPUTE WS-FEC-AAAAMMDD =
025100                 (2000 + WS-NA-AA) * 10000 + WS-NA-MM * 100 + WS-NA-DD
025200         END-IF
025300     END-IF.
025400*
025500 1500-DERIVAR-FECHA-ARCHIVO-EXIT.
025600     EXIT.
025700******************************************************************
025800*   2000 - PASADA DEL ARCHIVO DE VIGILANCIA (63 COLUMNAS)        *
025900******************************************************************
026000 2000-PROCESO-ARCHIVO.
026100*
026200     ADD 1 TO WS-VG-LEIDOS.
026300     MOVE SPACES TO N9-R5-VIGILANCIA-FILA.
026400*
026500     UNSTRING WS-LINEA-CSV DELIMITED BY ','
026600         INTO N9-R5-SYMBOL        N9-R5-NSE-EXCLUSIVE
026700              N9-R5-STATUS        N9-R5-SERIES
026800              N9-R5-ETAPA-GSM     N9-R5-ETAPA-LT-ASM
026900              N9-R5-ETAPA-ST-ASM  N9-R5-ETAPA-SMS-CAT
027000              N9-R5-ETAPA-IRP     N9-R5-ETAPA-DEFAULT
027100              N9-R5-ETAPA-ICA     N9-R5-ETAPA-ESM
027200              N9-R5-BAN-MEDIDA(1) N9-R5-BAN-MEDIDA(2)
027300              N9-R5-BAN-MEDIDA(3) N9-R5-BAN-MEDIDA(4)
027400              N9-R5-BAN-FUNDAMENTAL(1) N9-R5-BAN-FUNDAMENTAL(2)
027500              N9-R5-BAN-FUNDAMENTAL(3) N9-R5-BAN-FUNDAMENTAL(4)
027600              N9-R5-BAN-FUNDAMENTAL(5) N9-R5-BAN-FUNDAMENTAL(6)
027700              N9-R5-BAN-FUNDAMENTAL(7) N9-R5-BAN-FUNDAMENTAL(8)
027800              N9-R5-BAN-FUNDAMENTAL(9) N9-R5-BAN-FUNDAMENTAL(10)
027900              N9-R5-BAN-CIERRE(1)  N9-R5-BAN-CIERRE(2)
028000              N9-R5-BAN-CIERRE(3)  N9-R5-BAN-CIERRE(4)
028100              N9-R5-BAN-CIERRE(5)  N9-R5-BAN-CIERRE(6)
028200              N9-R5-BAN-CIERRE(7)  N9-R5-BAN-CIERRE(8)
028300              N9-R5-BAN-CIERRE(9)  N9-R5-BAN-CIERRE(10)
028400              N9-R5-BAN-CIERRE(11)
028500              N9-R5-BAN-VARIACION(1) N9-R5-BAN-VARIACION(2)
028600              N9-R5-BAN-VARIACION(3) N9-R5-BAN-VARIACION(4)
028700              N9-R5-BAN-VARIACION(5) N9-R5-BAN-VARIACION(6)
028800              N9-R5-BAN-VARIACION(7)
028900     END-UNSTRING.
029000*
029100     IF N9-R5-SYMBOL = SPACES
029200         ADD 1 TO WS-VG-OMITIDOS
029300     ELSE
029400         PERFORM 3000-DECODIFICAR-FILA
029500            THRU 3000-DECODIFICAR-FILA-EXIT
029600         PERFORM 4000-ESCRIBIR-DECODIFICADO
029700            THRU 4000-ESCRIBIR-DECODIFICADO-EXIT
029800         ADD 1 TO WS-VG-DECODIFICADOS
029900     END-IF.
030000*
030100     READ F-VIGILANCIA INTO WS-LINEA-CSV
030200         AT END SET FIN-VIGILANCIA TO TRUE
030300     END-READ.
030400*
030500 2000-PROCESO-ARCHIVO-EXIT.
030600     EXIT.
030700******************************************************************
030800*   3000 - DECODIFICACION DE UNA FILA DE VIGILANCIA              *
030900******************************************************************
031000 3000-DECODIFICAR-FILA.
031100*
031200     MOVE SPACES TO N9-R6-VIGILANCIA-DECOD.
031300     MOVE N9-R5-SYMBOL         TO N9-R6-SYMBOL.
031400     MOVE WS-FEC-AAAAMMDD      TO N9-R6-SNAP-DATE.
031500     MOVE N9-R5-NSE-EXCLUSIVE  TO N9-R6-NSE-EXCLUSIVE.
031600     MOVE N9-R5-STATUS         TO N9-R6-STATUS.
031700     MOVE N9-R5-SERIES         TO N9-R6-SERIES.
031800*
031900     PERFORM 3100-DECODIFICAR-ETAPA
032000        THRU 3100-DECODIFICAR-ETAPA-EXIT
032100        VARYING N9-R5-ET-X FROM 1 BY 1 UNTIL N9-R5-ET-X > 8.
032200*
032300     PERFORM 3200-DECODIFICAR-BANDERA
032400        THRU 3200-DECODIFICAR-BANDERA-EXIT
032500        VARYING N9-R5-BN-X FROM 1 BY 1 UNTIL N9-R5-BN-X > 32.
032600*
032700     PERFORM 3300-VERIFICAR-SIMBOLO-DUPLICADO
032800        THRU 3300-VERIFICAR-SIMBOLO-DUPLICADO-EXIT.
032900*
033000 3000-DECODIFICAR-FILA-EXIT.
033100     EXIT.
033200******************************************************************
033300*   3100 - DECODIFICACION DE UNA ETAPA (BLANCO O 100 = -1)       *
033400******************************************************************
033500 3100-DECODIFICAR-ETAPA.
033600*
033700     SET N9-R6-ET-X TO N9-R5-ET-X.
033800     IF N9-R5-ETAPA-TABLA(N9-R5-ET-X) = SPACES
033900        OR N9-R5-ETAPA-TABLA(N9-R5-ET-X) = 100
034000         MOVE -1 TO N9-R6-ETAPA-TABLA(N9-R6-ET-X)
034100     ELSE
034200         MOVE N9-R5-ETAPA-TABLA(N9-R5-ET-X)
034300           TO N9-R6-ETAPA-TABLA(N9-R6-ET-X)
034400     END-IF.
034500*
034600 3100-DECODIFICAR-ETAPA-EXIT.
034700     EXIT.
034800******************************************************************
034900*   3200 - DECODIFICACION DE UNA BANDERA BINARIA (100/BLANCO=N)  *
035000******************************************************************
035100 3200-DECODIFICAR-BANDERA.
035200*
035300     SET N9-R6-BN-X TO N9-R5-BN-X.
035400     IF N9-R5-BAN-TABLA(N9-R5-BN-X) = SPACES
035500        OR N9-R5-BAN-TABLA(N9-R5-BN-X) = 100
035600         MOVE 'N' TO N9-R6-BAN-TABLA(N9-R6-BN-X)
035700     ELSE
035800         MOVE 'Y' TO N9-R6-BAN-TABLA(N9-R6-BN-X)
035900         EVALUATE TRUE
036000             WHEN N9-R5-BN-X <= 4
036100                 ADD 1 TO WS-CONTEO-MEDIDA
036200             WHEN N9-R5-BN-X <= 14
036300                 ADD 1 TO WS-CONTEO-FUNDAMENTAL
036400             WHEN N9-R5-BN-X <= 25
036500                 ADD 1 TO WS-CONTEO-CIERRE
036600             WHEN OTHER
036700                 ADD 1 TO WS-CONTEO-VARIACION
036800         END-EVALUATE
036900     END-IF.
037000*
037100 3200-DECODIFICAR-BANDERA-EXIT.
037200     EXIT.
037300******************************************************************
037400*   3300 - CHEQUEO DE SIMBOLO DUPLICADO EN LA TABLA VISTA        *
037500******************************************************************
037600 3300-VERIFICAR-SIMBOLO-DUPLICADO.
037700*
037800     SET WS-TSV-X TO 1.
037900     SEARCH WS-TSV-SIMBOLO
038000         AT END
038100             ADD 1 TO WS-TSV-CANT
038200             SET WS-TSV-X TO WS-TSV-CANT
038300             MOVE N9-R5-SYMBOL TO WS-TSV-SIMBOLO(WS-TSV-X)
038400         WHEN WS-TSV-SIMBOLO(WS-TSV-X) = N9-R5-SYMBOL
038500             ADD 1 TO WS-VG-DUPLICADOS
038600             SET ARCHIVO-INCONSISTENTE TO TRUE
038700     END-SEARCH.
038800*
038900 3300-VERIFICAR-SIMBOLO-DUPLICADO-EXIT.
039000     EXIT.
039100******************************************************************
039200*   4000 - ESCRITURA DEL RENGLON DECODIFICADO                    *
039300******************************************************************
039400 4000-ESCRIBIR-DECODIFICADO.
039500*
039600     WRITE FD-VIGILANCIA-OUT-REG FROM N9-R6-VIGILANCIA-DECOD.
039700*
039800 4000-ESCRIBIR-DECODIFICADO-EXIT.
039900     EXIT.
040000******************************************************************
040100*   7000 - VALIDACION DE CONSISTENCIA ENTRE LOS 4 GRUPOS         *
040200*          (LOS CUATRO GRUPOS DEBEN TENER EL MISMO CONTEO DE     *
040300*          BANDERAS ENCENDIDAS, POR CONSTRUCCION DEL ARCHIVO     *
040400*          DE VIGILANCIA)                                        *
040500******************************************************************
040600 7000-VALIDAR-CONSISTENCIA.
040700*
040800     IF WS-CONTEO-MEDIDA NOT = WS-CONTEO-FUNDAMENTAL
040900        OR WS-CONTEO-MEDIDA NOT = WS-CONTEO-CIERRE
041000        OR WS-CONTEO-MEDIDA NOT = WS-CONTEO-VARIACION
041100         SET ARCHIVO-INCONSISTENTE TO TRUE
041200     END-IF.
041300*
041400 7000-VALIDAR-CONSISTENCIA-EXIT.
041500     EXIT.
041600******************************************************************
041700*   8000 - REPORTE DE CONTROL                                    *
041800******************************************************************
041900 8000-REPORTE-CONTROL.
042000*
042100     MOVE 'VIGILANCIA DE BOLSA (U4)' TO ME-EC-UNIDAD.
042200     MOVE WS-FEC-AAAAMMDD TO ME-EC-FECHA.
042300     WRITE FD-REPORTE-CTL-REG FROM ME-ENCABEZADO-CONTROL.
042400*
042500     MOVE WS-VG-LEIDOS        TO ME-TC-LEIDOS.
042600     MOVE WS-VG-DECODIFICADOS TO ME-TC-PARSEADOS.
042700     MOVE WS-VG-OMITIDOS      TO ME-TC-FALLIDOS.
042800     IF NOMBRE-ARCHIVO-VALIDO AND ARCHIVO-CONSISTENTE
042900         MOVE 'EXITO' TO ME-TC-EXITO
043000     ELSE
043100         MOVE 'FALLA' TO ME-TC-EXITO
043200     END-IF.
043300     WRITE FD-REPORTE-CTL-REG FROM ME-TOTALES-CONTROL.
043400*
043500 8000-REPORTE-CONTROL-EXIT.
043600     EXIT.
043700******************************************************************
043800*   9000 - CIERRE DE ARCHIVOS                                    *
043900******************************************************************
044000 9000-FIN.
044100*
044200     CLOSE F-VIGILANCIA
044300           F-VIGILANCIA-OUT
044400           F-REPORTE-CTL.
044500*
044600 9000-FIN-EXIT.
044700     EXIT.
044800******************************************************************
044900*   9999 - ABEND POR ERROR DE APERTURA DE ARCHIVO                *
045000******************************************************************
045100 9999-ABEND-ARCHIVO.
045200*
045300     DISPLAY 'N91C04D - ERROR DE APERTURA DE ARCHIVO'.
045400     DISPLAY 'FS VIGILANCIA = ' WS-FS-VIGILANCIA.
045500     MOVE 4 TO RETURN-CODE.
045600     STOP RUN.
045700*
045800 9999-ABEND-ARCHIVO-EXIT.
045900     EXIT.
