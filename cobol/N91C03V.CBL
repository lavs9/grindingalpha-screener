000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: N91C03V                                             *
000400*                                                                *
000500*  FECHA CREACION: 09/09/1995                                    *
000600*                                                                *
000700*  AUTOR: R. GAMBOA - FACTORIA                                   *
000800*                                                                *
000900*  APLICACION: N9 - TAMIZADO NOCTURNO DE ACCIONES (NSE)          *
001000*                                                                *
001100******************************************************************
001200* DOCUMENTACION.                                                 *
001300* ------------------                                             *
001400* ARCHIVO DE ENTRADA: CAPITALIZACION DE MERCADO DIARIA           *
001500* ------------------                                             *
001600* PROCESO GLOBAL: VALIDA EL ARCHIVO DIARIO DE CAPITALIZACION DE  *
001700*  MERCADO POR SIMBOLO Y LO NORMALIZA AL RENGLON N9REC04.  LA    *
001800*  FECHA DE OPERACION DEL PRIMER RENGLON VALIDO SE FIJA COMO LA  *
001900*  FECHA DEL ARCHIVO; CUALQUIER RENGLON POSTERIOR CON OTRA FECHA *
002000*  SE RECHAZA.                                                   *
002100******************************************************************
002200*                                                                *
002300*         I D E N T I F I C A T I O N   D I V I S I O N          *
002400*                                                                *
002500******************************************************************
002600 IDENTIFICATION DIVISION.
002700*
002800 PROGRAM-ID.    N91C03V.
002900 AUTHOR.        R. GAMBOA.
003000 INSTALLATION.  FACTORIA - DEPARTAMENTO DE SISTEMAS.
003100 DATE-WRITTEN.  09/09/1995.
003200 DATE-COMPILED.
003300 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
003400******************************************************************
003500*        L O G    D E   C A M B I O S                            *
003600******************************************************************
003700*  FECHA     POR   TICKET    DESCRIPCION                        *
003800*  ------    ----  --------  -----------------------------------*
003900*  09/09/95  RTG   SCR-0122  VERSION INICIAL                     *SCR-0122
004000*  14/03/97  RTG   SCR-0171  SE AGREGA CHEQUEO DE FECHA UNICA    *SCR-0171
004100*                            POR ARCHIVO (PRIMER RENGLON VALIDO) *
004200*  06/04/98  MCQ   SCR-0205  MARKET-CAP AMPLIADO A 16 DIGITOS    *SCR-0205
004300*  09/08/99  LFA   Y2K-0007  FECHA DE TRANSACCION VALIDADA CON   *Y2K-0007
004400*                            4 DIGITOS DE ANIO                   *
004500*  20/06/00  RTG   SCR-0238  SE RECHAZA MARKET-CAP EN CERO EN VEZ*SCR-0238
004600*                            DE ACEPTARLO COMO RENGLON VALIDO    *
004700*  15/02/02  MCQ   SCR-0252  SE CORRIGE LA COMPARACION DE FECHA  *SCR-0252
004800*                            UNICA CUANDO EL PRIMER RENGLON DEL  *
004900*                            ARCHIVO ES RECHAZADO POR OTRA CAUSA *
005000******************************************************************
005100*                                                                *
005200*        E N V I R O N M E N T         D I V I S I O N           *
005300*                                                                *
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600*
005700 CONFIGURATION SECTION.
005800*
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100*
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT F-CAPITALIZACION  ASSIGN TO MKTCAP
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-FS-CAPITALIZACION.
006700     SELECT F-CAPITAL-OUT     ASSIGN TO SALMCAP
006800         ORGANIZATION IS SEQUENTIAL
006900         FILE STATUS IS WS-FS-CAPITAL-OUT.
007000     SELECT F-REPORTE-CTL     ASSIGN TO RPTCTL
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WS-FS-REPORTE-CTL.
007300******************************************************************
007400*                                                                *
007500*                D A T A            D I V I S I O N              *
007600*                                                                *
007700******************************************************************
007800 DATA DIVISION.
007900 FILE SECTION.
008000*
008100 FD  F-CAPITALIZACION
008200     RECORDING MODE IS F.
008300 01  FD-CAPITALIZACION-REG        PIC X(200).
008400*
008500 FD  F-CAPITAL-OUT
008600     RECORDING MODE IS F.
008700 01  FD-CAPITAL-OUT-REG           PIC X(113).
008800*
008900 FD  F-REPORTE-CTL
009000     RECORDING MODE IS F.
009100 01  FD-REPORTE-CTL-REG           PIC X(133).
009200******************************************************************
009300*                                                                *
009400*         W O R K I N G   S T O R A G E   S E C T I O N          *
009500*                                                                *
009600******************************************************************
009700 WORKING-STORAGE SECTION.
009800*
009900     COPY N9WKAUX.
010000     COPY N9WKMSG.
010100     COPY N9REC04.
010200*
010300 01  WS-ESTADOS-ARCHIVO.
010400     05  WS-FS-CAPITALIZACION       PIC X(02) VALUE '00'.
010500     05  WS-FS-CAPITAL-OUT          PIC X(02) VALUE '00'.
010600     05  WS-FS-REPORTE-CTL          PIC X(02) VALUE '00'.
010700     05  FILLER                     PIC X(05) VALUE SPACES.
010800*
010900 01  SW-SWITCHES.
011000     05  SW-FIN-CAPITALIZACION      PIC X(01) VALUE 'N'.
011100         88  FIN-CAPITALIZACION                VALUE 'S'.
011200         88  NO-FIN-CAPITALIZACION             VALUE 'N'.
011300     05  SW-REGISTRO-VALIDO         PIC X(01) VALUE 'S'.
011400         88  REGISTRO-VALIDO                   VALUE 'S'.
011500         88  REGISTRO-INVALIDO                 VALUE 'N'.
011600     05  SW-FECHA-ARCHIVO-FIJADA    PIC X(01) VALUE 'N'.
011700         88  FECHA-ARCHIVO-FIJADA              VALUE 'S'.
011800     05  FILLER                     PIC X(05) VALUE SPACES.
011900*
012000 01  CT-CONSTANTES.
012100     05  CT-TABLA-MESES.
012200         10  FILLER  PIC X(03) VALUE 'JAN'.
012300         10  FILLER  PIC X(03) VALUE 'FEB'.
012400         10  FILLER  PIC X(03) VALUE 'MAR'.
012500         10  FILLER  PIC X(03) VALUE 'APR'.
012600         10  FILLER  PIC X(03) VALUE 'MAY'.
012700         10  FILLER  PIC X(03) VALUE 'JUN'.
012800         10  FILLER  PIC X(03) VALUE 'JUL'.
012900         10  FILLER  PIC X(03) VALUE 'AUG'.
013000         10  FILLER  PIC X(03) VALUE 'SEP'.
013100         10  FILLER  PIC X(03) VALUE 'OCT'.
013200         10  FILLER  PIC X(03) VALUE 'NOV'.
013300         10  FILLER  PIC X(03) VALUE 'DEC'.
013400     05  FILLER REDEFINES CT-TABLA-MESES.
013500         10  CT-MES-TABLA OCCURS 12 TIMES
013600                          INDEXED BY CT-MES-X
013700                          PIC X(03).
013800     05  FILLER                     PIC X(05) VALUE SPACES.
013900*
014000 01  WS-LINEA-CSV                   PIC X(200) VALUE SPACES.
014100 01  WS-CAMPOS-CAPITAL.
014200     05  WS-CP-FECHA                PIC X(11).
014300     05  WS-CP-SYMBOL               PIC X(20).
014400     05  WS-CP-SERIES               PIC X(04).
014500     05  WS-CP-CATEGORIA            PIC X(20).
014600     05  WS-CP-FACE-VALUE           PIC X(10).
014700     05  WS-CP-ISSUE-SIZE           PIC X(18).
014800     05  WS-CP-CLOSE                PIC X(14).
014900     05  WS-CP-MARKET-CAP           PIC X(20).
015000     05  FILLER                     PIC X(05) VALUE SPACES.
015100*
015200 01  WS-AREA-VALIDACION.
015300     05  WS-VAL-FECHA-AAAAMMDD      PIC 9(08) VALUE ZERO.
015400     05  FILLER REDEFINES WS-VAL-FECHA-AAAAMMDD.
015500         10  WS-VF-AAAA             PIC 9(04).
015600         10  WS-VF-MM               PIC 9(02).
015700         10  WS-VF-DD               PIC 9(02).
015800     05  WS-VAL-DD                  PIC 9(02) VALUE ZERO.
015900     05  WS-VAL-MMM                 PIC X(03) VALUE SPACES.
016000     05  WS-VAL-AAAA                PIC 9(04) VALUE ZERO.
016100     05  WS-VAL-MOTIVO              PIC X(60) VALUE SPACES.
016200     05  FILLER REDEFINES WS-VAL-MOTIVO.
016300         10  WS-VM-CAMPO            PIC X(20).
016400         10  WS-VM-RESTO            PIC X(40).
016500     05  FILLER                     PIC X(10) VALUE SPACES.
016600*
016700 01  WS-FECHA-ARCHIVO               PIC 9(08) VALUE ZERO.
016800 01  FILLER REDEFINES WS-FECHA-ARCHIVO.
016900     05  WS-FA-AAAA                  PIC 9(04).
017000     05  WS-FA-MM                    PIC 9(02).
017100     05  WS-FA-DD                    PIC 9(02).
017200*
017300 01  WS-AREA-NUMERO.
017400     05  WS-NUM-ENTRADA             PIC X(20) VALUE SPACES.
017500     05  WS-NUM-ENTERO              PIC S9(15) COMP-3 VALUE ZERO.
017600     05  WS-NUM-DECIMAL             PIC S9(02) COMP-3 VALUE ZERO.
017700     05  WS-NUM-DECIMALES-VISTAS    PIC S9(02) COMP VALUE ZERO.
017800     05  WS-NUM-PASO-DECIMAL        PIC X(01) VALUE 'N'.
017900         88  EN-PARTE-DECIMAL                 VALUE 'S'.
018000     05  FILLER                     PIC X(05) VALUE SPACES.
018100*
018200 77  WS-NUM-DIGITOS                PIC S9(04) COMP VALUE ZERO.
018300 77  WS-NUM-UN-DIGITO              PIC 9(01) VALUE ZERO.
018400*
018500 01  WS-CTR-CAPITALIZACION.
018600     05  WS-CP-LEIDOS               PIC 9(07) COMP VALUE ZERO.
018700     05  WS-CP-PARSEADOS            PIC 9(07) COMP VALUE ZERO.
018800     05  WS-CP-FALLIDOS             PIC 9(07) COMP VALUE ZERO.
018900     05  FILLER                     PIC X(05) VALUE SPACES.
019000*
019100******************************************************************
019200*                                                                *
019300*              P R O C E D U R E   D I V I S I O N               *
019400*                                                                *
019500******************************************************************
019600 PROCEDURE DIVISION.
019700*
019800 0000-MAINLINE.
019900*
020000     PERFORM 1000-INICIO
020100        THRU 1000-INICIO-EXIT.
020200*
020300     PERFORM 2000-PROCESO-ARCHIVO
020400        THRU 2000-PROCESO-ARCHIVO-EXIT
020500        UNTIL FIN-CAPITALIZACION.
020600*
020700     PERFORM 8000-REPORTE-CONTROL
020800        THRU 8000-REPORTE-CONTROL-EXIT.
020900*
021000     PERFORM 9000-FIN
021100        THRU 9000-FIN-EXIT.
021200*
021300     STOP RUN.
021400*
021500******************************************************************
021600*   1000 - APERTURA DE ARCHIVOS Y DESCARTE DE ENCABEZADO          *
021700******************************************************************
021800 1000-INICIO.
021900*
022000     MOVE 'N91C03V' TO WS-PROGRAMA.
022100     OPEN INPUT  F-CAPITALIZACION
022200     OPEN OUTPUT F-CAPITAL-OUT
022300     OPEN OUTPUT F-REPORTE-CTL.
022400*
022500     IF WS-FS-CAPITALIZACION NOT = '00'
022600         PERFORM 9999-ABEND-ARCHIVO
022700            THRU 9999-ABEND-ARCHIVO-EXIT
022800     END-IF.
022900*
023000     READ F-CAPITALIZACION INTO WS-LINEA-CSV
023100         AT END SET FIN-CAPITALIZACION TO TRUE
023200     END-READ.
023300*
023400 1000-INICIO-EXIT.
023500     EXIT.
023600******************************************************************
023700*   2000 - PASADA DEL ARCHIVO DE CAPITALIZACION                  *
023800******************************************************************
023900 2000-PROCESO-ARCHIVO.
024000*
024100     ADD 1 TO WS-CP-LEIDOS.
024200     SET REGISTRO-VALIDO TO TRUE.
024300     MOVE SPACES TO WS-VAL-MOTIVO.
024400*
024500     UNSTRING WS-LINEA-CSV DELIMITED BY ','
024600         INTO WS-CP-FECHA      WS-CP-SYMBOL   WS-CP-SERIES
024700              WS-CP-CATEGORIA  WS-CP-FACE-VALUE
024800              WS-CP-ISSUE-SIZE WS-CP-CLOSE    WS-CP-MARKET-CAP
024900     END-UNSTRING.
025000*
025100     PERFORM 3000-VALIDAR-REGISTRO
025200        THRU 3000-VALIDAR-REGISTRO-EXIT.
025300*
025400     IF REGISTRO-VALIDO
025500         ADD 1 TO WS-CP-PARSEADOS
025600         PERFORM 4000-ESCRIBIR-CAPITALIZACION
025700            THRU 4000-ESCRIBIR-CAPITALIZACION-EXIT
025800     ELSE
025900         ADD 1 TO WS-CP-FALLIDOS
026000         MOVE WS-CP-LEIDOS TO ME-RC-NUM-FILA
026100         MOVE WS-VAL-MOTIVO TO ME-RC-MOTIVO
026200         PERFORM 8100-ESCRIBIR-RENGLON-CTL
026300            THRU 8100-ESCRIBIR-RENGLON-CTL-EXIT
026400     END-IF.
026500*
026600     READ F-CAPITALIZACION INTO WS-LINEA-CSV
026700         AT END SET FIN-CAPITALIZACION TO TRUE
026800     END-READ.
026900*
027000 2000-PROCESO-ARCHIVO-EXIT.
027100     EXIT.
027200******************************************************************
027300*   3000 - VALIDACION DE UN RENGLON DE CAPITALIZACION            *
027400******************************************************************
027500 3000-VALIDAR-REGISTRO.
027600*
027700     MOVE SPACES TO N9-R4-CAPITALIZACION.
027800*
027900     IF WS-CP-SYMBOL = SPACES
028000         MOVE 'SIMBOLO REQUERIDO' TO WS-VAL-MOTIVO
028100         SET REGISTRO-INVALIDO TO TRUE
028200     END-IF.
028300*
028400     IF REGISTRO-VALIDO
028500         PERFORM 3100-VALIDAR-FECHA
028600            THRU 3100-VALIDAR-FECHA-EXIT
028700     END-IF.
028800*
028900     IF REGISTRO-VALIDO
029000         PERFORM 3200-VALIDAR-MONTOS
029100            THRU 3200-VALIDAR-MONTOS-EXIT
029200     END-IF.
029300*
029400     IF REGISTRO-VALIDO
029500         MOVE WS-VAL-FECHA-AAAAMMDD TO N9-R4-TRADE-DATE
029600         MOVE WS-CP-SYMBOL          TO N9-R4-SYMBOL
029700         MOVE WS-CP-SERIES          TO N9-R4-SERIES
029800         MOVE WS-CP-CATEGORIA       TO N9-R4-CATEGORY
029900         IF NOT FECHA-ARCHIVO-FIJADA
030000             MOVE WS-VAL-FECHA-AAAAMMDD TO WS-FECHA-ARCHIVO
030100             MOVE WS-VAL-FECHA-AAAAMMDD TO WS-FEC-AAAAMMDD
030200             SET FECHA-ARCHIVO-FIJADA TO TRUE
030300         END-IF
030400     END-IF.
030500*
030600 3000-VALIDAR-REGISTRO-EXIT.
030700     EXIT.
030800******************************************************************
030900*   3100 - FECHA DE TRANSACCION Y REGLA DE FECHA UNICA           *
031000******************************************************************
031100 3100-VALIDAR-FECHA.
031200*
031300     MOVE ZERO TO WS-VAL-FECHA-AAAAMMDD.
031400*
031500     IF WS-CP-FECHA = SPACES
031600         MOVE 'FECHA REQUERIDA' TO WS-VAL-MOTIVO
031700         SET REGISTRO-INVALIDO TO TRUE
031800     ELSE
031900         IF (WS-CP-FECHA(3:1) = '-' OR WS-CP-FECHA(3:1) = SPACE)
032000            AND (WS-CP-FECHA(7:1) = '-' OR WS-CP-FECHA(7:1) = SPACE)
032100             MOVE WS-CP-FECHA(1:2) TO WS-VAL-DD
032200             MOVE WS-CP-FECHA(4:3) TO WS-VAL-MMM
032300             MOVE WS-CP-FECHA(8:4) TO WS-VAL-AAAA
032400             PERFORM 3110-BUSCAR-MES
032500                THRU 3110-BUSCAR-MES-EXIT
032600             IF CT-MES-X > 12
032700                 MOVE 'FECHA NO SE PUDO INTERPRETAR' TO WS-VAL-MOTIVO
032800                 SET REGISTRO-INVALIDO TO TRUE
032900             ELSE
033000                 COMPUTE WS-VAL-FECHA-AAAAMMDD =
033100                     WS-VAL-AAAA * 10000 + CT-MES-X * 100 + WS-VAL-DD
033200             END-IF
033300         ELSE
033400             MOVE 'FECHA NO SE PUDO INTERPRETAR' TO WS-VAL-MOTIVO
033500             SET REGISTRO-INVALIDO TO TRUE
033600         END-IF
033700     END-IF.
033800*
033900     IF REGISTRO-VALIDO AND FECHA-ARCHIVO-FIJADA
034000         IF WS-VAL-FECHA-AAAAMMDD NOT = WS-FECHA-ARCHIVO
034100             MOVE 'FECHA DISTINTA A LA FECHA DEL ARCHIVO'
034200                 TO WS-VAL-MOTIVO
034300             SET REGISTRO-INVALIDO TO TRUE
034400         END-IF
034500     END-IF.
034600*
034700 3100-VALIDAR-FECHA-EXIT.
034800     EXIT.
034900******************************************************************
035000*   3110 - BUSQUEDA DEL MES EN LA TABLA DE ABREVIATURAS          *
035100******************************************************************
035200 3110-BUSCAR-MES.
035300*
035400     SET CT-MES-X TO 1.
035500     SEARCH CT-MES-TABLA
035600         AT END SET CT-MES-X TO 13
035700         WHEN CT-MES-TABLA(CT-MES-X) = WS-VAL-MMM
035800             CONTINUE
035900     END-SEARCH.
036000*
036100 3110-BUSCAR-MES-EXIT.
036200     EXIT.
036300******************************************************************
036400*   3200 - VALIDACION DE MONTOS: FACE-VALUE, ISSUE-SIZE,         *
036500*          CLOSE-PRICE Y MARKET-CAP                              *
036600******************************************************************
036700 3200-VALIDAR-MONTOS.
036800*
036900*    FACE VALUE - OPCIONAL, SIN DESPOJO DE COMAS
037000     IF WS-CP-FACE-VALUE IS NUMERIC
037100         MOVE WS-CP-FACE-VALUE TO N9-R4-FACE-VALUE
037200     END-IF.
037300*
037400*    ISSUE SIZE - OPCIONAL, ENTERO > 0, SE DESPOJAN COMAS
037500     IF WS-CP-ISSUE-SIZE NOT = SPACES
037600         MOVE WS-CP-ISSUE-SIZE TO WS-NUM-ENTRADA
037700         PERFORM 3900-ANALIZAR-NUMERO
037800            THRU 3900-ANALIZAR-NUMERO-EXIT
037900         IF WS-NUM-DIGITOS = 0 OR WS-NUM-ENTERO NOT > 0
038000             MOVE 'TAMANO DE EMISION DEBE SER MAYOR QUE CERO'
038100                 TO WS-VAL-MOTIVO
038200             SET REGISTRO-INVALIDO TO TRUE
038300         ELSE
038400             MOVE WS-NUM-ENTERO TO N9-R4-ISSUE-SIZE
038500         END-IF
038600     END-IF.
038700*
038800*    CLOSE PRICE - REQUERIDO, MAYOR QUE CERO, SE DESPOJAN COMAS
038900     IF REGISTRO-VALIDO
039000         MOVE WS-CP-CLOSE TO WS-NUM-ENTRADA
039100         PERFORM 3900-ANALIZAR-NUMERO
039200            THRU 3900-ANALIZAR-NUMERO-EXIT
039300         IF WS-NUM-DIGITOS = 0
039400             OR (WS-NUM-ENTERO NOT > 0 AND WS-NUM-DECIMAL NOT > 0)
039500             MOVE 'PRECIO DE CIERRE DEBE SER MAYOR QUE CERO'
039600                 TO WS-VAL-MOTIVO
039700             SET REGISTRO-INVALIDO TO TRUE
039800         ELSE
039900             COMPUTE N9-R4-CLOSE-PRICE ROUNDED =
040000                 WS-NUM-ENTERO + (WS-NUM-DECIMAL / 100)
040100         END-IF
040200     END-IF.
040300*
040400*    MARKET CAP - REQUERIDO, MAYOR QUE CERO, SE DESPOJAN COMAS
040500     IF REGISTRO-VALIDO
040600         MOVE WS-CP-MARKET-CAP TO WS-NUM-ENTRADA
040700         PERFORM 3900-ANALIZAR-NUMERO
040800            THRU 3900-ANALIZAR-NUMERO-EXIT
040900         IF WS-NUM-DIGITOS = 0
041000             OR (WS-NUM-ENTERO NOT > 0 AND WS-NUM-DECIMAL NOT > 0)
041100             MOVE 'CAPITALIZACION DEBE SER MAYOR QUE CERO'
041200                 TO WS-VAL-MOTIVO
041300             SET REGISTRO-INVALIDO TO TRUE
041400         ELSE
041500             COMPUTE N9-R4-MARKET-CAP ROUNDED =
041600                 WS-NUM-ENTERO + (WS-NUM-DECIMAL / 100)
041700         END-IF
041800     END-IF.
041900*
042000 3200-VALIDAR-MONTOS-EXIT.
042100     EXIT.
042200******************************************************************
042300*   3900 - ANALISIS GENERICO DE UN CAMPO NUMERICO CON COMAS      *
042400*          (DESPOJA COMAS, ACUMULA PARTE ENTERA Y 2 DECIMALES)   *
042500******************************************************************
042600 3900-ANALIZAR-NUMERO.
042700*
042800     MOVE ZERO TO WS-NUM-ENTERO
042900                  WS-NUM-DECIMAL
043000                  WS-NUM-DECIMALES-VISTAS
043100                  WS-NUM-DIGITOS.
043200     MOVE 'N' TO WS-NUM-PASO-DECIMAL.
043300*
043400     PERFORM 3910-ANALIZAR-UN-CARACTER
043500        THRU 3910-ANALIZAR-UN-CARACTER-EXIT
043600        VARYING IN-I FROM 1 BY 1 UNTIL IN-I > 20.
043700*
043800 3900-ANALIZAR-NUMERO-EXIT.
043900     EXIT.
044000******************************************************************
044100*   3910 - UN CARACTER DEL CAMPO NUMERICO                        *
044200******************************************************************
044300 3910-ANALIZAR-UN-CARACTER.
044400*
044500     EVALUATE WS-NUM-ENTRADA(IN-I:1)
044600         WHEN '0' THRU '9'
044700             MOVE WS-NUM-ENTRADA(IN-I:1) TO WS-NUM-UN-DIGITO
044800             ADD 1 TO WS-NUM-DIGITOS
044900             IF EN-PARTE-DECIMAL
045000                 IF WS-NUM-DECIMALES-VISTAS < 2
045100                     COMPUTE WS-NUM-DECIMAL =
045200                         WS-NUM-DECIMAL * 10 + WS-NUM-UN-DIGITO
045300                     ADD 1 TO WS-NUM-DECIMALES-VISTAS
045400                 END-IF
045500             ELSE
045600                 COMPUTE WS-NUM-ENTERO =
045700                     WS-NUM-ENTERO * 10 + WS-NUM-UN-DIGITO
045800             END-IF
045900         WHEN '.'
046000             MOVE 'S' TO WS-NUM-PASO-DECIMAL
046100         WHEN OTHER
046200             CONTINUE
046300     END-EVALUATE.
046400*
046500 3910-ANALIZAR-UN-CARACTER-EXIT.
046600     EXIT.
046700******************************************************************
046800*   4000 - ESCRITURA DE LA CAPITALIZACION VALIDADA               *
046900******************************************************************
047000 4000-ESCRIBIR-CAPITALIZACION.
047100*
047200     WRITE FD-CAPITAL-OUT-REG FROM N9-R4-CAPITALIZACION.
047300*
047400 4000-ESCRIBIR-CAPITALIZACION-EXIT.
047500     EXIT.
047600******************************************************************
047700*   8000 - REPORTE DE CONTROL                                    *
047800******************************************************************
047900 8000-REPORTE-CONTROL.
048000*
048100     MOVE 'CAPITALIZACION DE MERCADO (U3)' TO ME-EC-UNIDAD.
048200     MOVE WS-FEC-AAAAMMDD TO ME-EC-FECHA.
048300     WRITE FD-REPORTE-CTL-REG FROM ME-ENCABEZADO-CONTROL.
048400*
048500     MOVE WS-CP-LEIDOS    TO ME-TC-LEIDOS.
048600     MOVE WS-CP-PARSEADOS TO ME-TC-PARSEADOS.
048700     MOVE WS-CP-FALLIDOS  TO ME-TC-FALLIDOS.
048800     IF WS-CP-PARSEADOS > 0
048900         MOVE 'EXITO' TO ME-TC-EXITO
049000     ELSE
049100         MOVE 'FALLA' TO ME-TC-EXITO
049200     END-IF.
049300     WRITE FD-REPORTE-CTL-REG FROM ME-TOTALES-CONTROL.
049400*
049500 8000-REPORTE-CONTROL-EXIT.
049600     EXIT.
049700******************************************************************
049800*   8100 - RENGLON DE ERROR DEL REPORTE DE CONTROL               *
049900******************************************************************
050000 8100-ESCRIBIR-RENGLON-CTL.
050100*
050200     WRITE FD-REPORTE-CTL-REG FROM ME-RENGLON-CONTROL.
050300*
050400 8100-ESCRIBIR-RENGLON-CTL-EXIT.
050500     EXIT.
050600******************************************************************
050700*   9000 - CIERRE DE ARCHIVOS                                    *
050800******************************************************************
050900 9000-FIN.
051000*
051100     CLOSE F-CAPITALIZACION
051200           F-CAPITAL-OUT
051300           F-REPORTE-CTL.
051400*
051500 9000-FIN-EXIT.
051600     EXIT.
051700******************************************************************
051800*   9999 - ABEND POR ERROR DE APERTURA DE ARCHIVO                *
051900******************************************************************
052000 9999-ABEND-ARCHIVO.
052100*
052200     DISPLAY 'N91C03V - ERROR DE APERTURA DE ARCHIVO'.
052300     DISPLAY 'FS CAPITALIZACION = ' WS-FS-CAPITALIZACION.
052400     MOVE 4 TO RETURN-CODE.
052500     STOP RUN.
052600*
052700 9999-ABEND-ARCHIVO-EXIT.
052800     EXIT.
