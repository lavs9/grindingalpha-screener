000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: N91C06C                                             *
000400*                                                                *
000500*  FECHA CREACION: 08/04/1997                                    *
000600*                                                                *
000700*  AUTOR: R. GAMBOA - FACTORIA                                   *
000800*                                                                *
000900*  APLICACION: N9 - TAMIZADO NOCTURNO DE ACCIONES (NSE)          *
001000*                                                                *
001100******************************************************************
001200* DOCUMENTACION.                                                 *
001300* ------------------                                             *
001400* CALCULADORA DE RETORNO DE INDICE (UNIDAD U6)                   *
001500* ------------------                                             *
001600* RECIBE POR TARJETA DE PARAMETROS EL SIMBOLO DEL INDICE Y EL     *
001700* CODIGO DE PLAZO SOLICITADO (1W/1M/3M/6M/1Y/3Y/5Y/YTD/INC),      *
001800* BUSCA LA BARRA DE CIERRE Y LA BARRA DE INICIO SEGUN EL PLAZO, Y *
001900* ESCRIBE UN RENGLON DE RESULTADO CON EL RETORNO PORCENTUAL O UN  *
002000* MENSAJE DE FALLA.  NUNCA ABORTA POR UN PLAZO SIN DATOS.         *
002100******************************************************************
002200*                                                                *
002300*         I D E N T I F I C A T I O N   D I V I S I O N          *
002400*                                                                *
002500******************************************************************
002600 IDENTIFICATION DIVISION.
002700*
002800 PROGRAM-ID.    N91C06C.
002900 AUTHOR.        R. GAMBOA.
003000 INSTALLATION.  FACTORIA - DEPARTAMENTO DE SISTEMAS.
003100 DATE-WRITTEN.  08/04/1997.
003200 DATE-COMPILED.
003300 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
003400******************************************************************
003500*        L O G    D E   C A M B I O S                            *
003600******************************************************************
003700*  FECHA     POR   TICKET    DESCRIPCION                        *
003800*  ------    ----  --------  -----------------------------------*
003900*  08/04/97  RTG   SCR-0173  VERSION INICIAL - PLAZOS 1W/1M/3M/  *SCR-0173
004000*                            6M/1Y/YTD/INCEPTION                 *
004100*  22/09/97  RTG   SCR-0179  SE AGREGAN LOS PLAZOS 3Y Y 5Y       *SCR-0179
004200*  11/02/98  MCQ   SCR-0192  SE CORRIGE EL RECORTE DE DIA AL     *SCR-0192
004300*                            RESTAR MESES (FIN DE MES CORTO)      *
004400*  09/08/99  LFA   Y2K-0007  ANIO BISIESTO VALIDADO A 4 DIGITOS  *Y2K-0007
004500*  09/04/00  RTG   SCR-0236  SE AGREGA EL PLAZO YTD RECORTADO AL *SCR-0236
004600*                            29 DE FEBRERO CUANDO EL ANIO ACTUAL *
004700*                            NO ES BISIESTO                      *
004800*  17/07/02  MCQ   SCR-0255  SE ACLARA QUE EL MENSAJE 'HISTORIA  *SCR-0255
004900*                            INSUFICIENTE PARA EL PLAZO' ES EL    *
005000*                            MISMO PARA TODOS LOS PLAZOS, INCLUSO *
005100*                            5Y - NO HAY MENSAJE ESPECIFICO POR   *
005200*                            PLAZO                                *
005300******************************************************************
005400*                                                                *
005500*        E N V I R O N M E N T         D I V I S I O N           *
005600*                                                                *
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900*
006000 CONFIGURATION SECTION.
006100*
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400*
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT F-INDICE          ASSIGN TO IDXHIST
006800         ORGANIZATION IS SEQUENTIAL
006900         FILE STATUS IS WS-FS-INDICE.
007000     SELECT F-REPORTE-RETORNO ASSIGN TO RPTRET
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WS-FS-REPORTE-RETORNO.
007300******************************************************************
007400*                                                                *
007500*                D A T A            D I V I S I O N              *
007600*                                                                *
007700******************************************************************
007800 DATA DIVISION.
007900 FILE SECTION.
008000*
008100 FD  F-INDICE
008200     RECORDING MODE IS F.
008300 01  FD-INDICE-REG                PIC X(113).
008400*
008500 FD  F-REPORTE-RETORNO
008600     RECORDING MODE IS F.
008700 01  FD-REPORTE-RETORNO-REG       PIC X(133).
008800******************************************************************
008900*                                                                *
009000*         W O R K I N G   S T O R A G E   S E C T I O N          *
009100*                                                                *
009200******************************************************************
009300 WORKING-STORAGE SECTION.
009400*
009500     COPY N9WKAUX.
009600     COPY N9REC08.
009700*
009800 01  WS-ESTADOS-ARCHIVO.
009900     05  WS-FS-INDICE               PIC X(02) VALUE '00'.
010000     05  WS-FS-REPORTE-RETORNO      PIC X(02) VALUE '00'.
010100     05  FILLER                     PIC X(06) VALUE SPACES.
010200*
010300 01  SW-SWITCHES.
010400     05  SW-FIN-INDICE              PIC X(01) VALUE 'N'.
010500         88  FIN-INDICE                        VALUE 'S'.
010600     05  SW-PLAZO-VALIDO            PIC X(01) VALUE 'S'.
010700         88  PLAZO-VALIDO                      VALUE 'S'.
010800         88  PLAZO-INVALIDO                    VALUE 'N'.
010900     05  SW-RETORNO-CALCULADO       PIC X(01) VALUE 'N'.
011000         88  RETORNO-CALCULADO                 VALUE 'S'.
011100     05  SW-BISIESTO                PIC X(01) VALUE 'N'.
011200         88  ANIO-BISIESTO                     VALUE 'S'.
011300     05  FILLER                     PIC X(05) VALUE SPACES.
011400*
011500 01  WS-TARJETA-PARM                PIC X(80) VALUE SPACES.
011600 01  WS-AREA-SOLICITUD.
011700     05  WS-SOL-SIMBOLO             PIC X(20).
011800     05  WS-SOL-PLAZO               PIC X(04).
011900     05  FILLER                     PIC X(06) VALUE SPACES.
012000*
012100 01  WS-MOTIVO-FALLA                PIC X(40) VALUE SPACES.
012200*
012300******************************************************************
012400*          TABLA DE DIAS POR MES (PARA RECORTE DE FIN DE MES)    *
012500******************************************************************
012600 01  CT-CONSTANTES.
012700     05  CT-TABLA-DIAS-MES.
012800         10  FILLER                 PIC 9(02) VALUE 31.
012900         10  FILLER                 PIC 9(02) VALUE 28.
013000         10  FILLER                 PIC 9(02) VALUE 31.
013100         10  FILLER                 PIC 9(02) VALUE 30.
013200         10  FILLER                 PIC 9(02) VALUE 31.
013300         10  FILLER                 PIC 9(02) VALUE 30.
013400         10  FILLER                 PIC 9(02) VALUE 31.
013500         10  FILLER                 PIC 9(02) VALUE 31.
013600         10  FILLER                 PIC 9(02) VALUE 30.
013700         10  FILLER                 PIC 9(02) VALUE 31.
013800         10  FILLER                 PIC 9(02) VALUE 30.
013900         10  FILLER                 PIC 9(02) VALUE 31.
014000     05  FILLER REDEFINES CT-TABLA-DIAS-MES.
014100         10  CT-DIAS-MES OCCURS 12 TIMES
014200                         INDEXED BY CT-DM-X
014300                         PIC 9(02).
014400     05  FILLER                     PIC X(04) VALUE SPACES.
014500*
014600******************************************************************
014700*          AREA DE TRABAJO DE FECHAS Y RETORNO                   *
014800******************************************************************
014900 01  WS-AREA-FECHAS.
015000     05  WS-FECHA-FIN               PIC 9(08) VALUE ZERO.
015100     05  FILLER REDEFINES WS-FECHA-FIN.
015200         10  WS-FF-AAAA             PIC 9(04).
015300         10  WS-FF-MM               PIC 9(02).
015400         10  WS-FF-DD               PIC 9(02).
015500     05  WS-FECHA-UMBRAL            PIC 9(08) VALUE ZERO.
015600     05  FILLER REDEFINES WS-FECHA-UMBRAL.
015700         10  WS-FU-AAAA             PIC 9(04).
015800         10  WS-FU-MM               PIC 9(02).
015900         10  WS-FU-DD               PIC 9(02).
016000     05  WS-DIAS-EN-MES             PIC 9(02) COMP VALUE ZERO.
016100     05  WS-CTR-RESTA               PIC S9(03) COMP VALUE ZERO.
016200     05  FILLER                     PIC X(04) VALUE SPACES.
016300*
016400 77  WS-PRECIO-INICIO               PIC S9(09)V9(02) VALUE ZERO.
016500 77  WS-PRECIO-FIN                  PIC S9(09)V9(02) VALUE ZERO.
016600 77  WS-FECHA-INICIO-BARRA          PIC 9(08) VALUE ZERO.
016700 77  WS-RETORNO-PCT                 PIC S9(05)V9(02) VALUE ZERO.
016800*
016900 01  WS-LINEA-RESULTADO.
017000     05  WS-LR-SIMBOLO              PIC X(20).
017100     05  FILLER                     PIC X(02) VALUE SPACES.
017200     05  WS-LR-PLAZO                PIC X(04).
017300     05  FILLER                     PIC X(02) VALUE SPACES.
017400     05  WS-LR-FECHA-INI            PIC 9(08).
017500     05  FILLER                     PIC X(02) VALUE SPACES.
017600     05  WS-LR-FECHA-FIN            PIC 9(08).
017700     05  FILLER                     PIC X(02) VALUE SPACES.
017800     05  WS-LR-RETORNO              PIC -ZZZ9.99.
017900     05  FILLER                     PIC X(02) VALUE SPACES.
018000     05  WS-LR-ESTADO               PIC X(05).
018100     05  FILLER                     PIC X(02) VALUE SPACES.
018200     05  WS-LR-MOTIVO               PIC X(40).
018300     05  FILLER                     PIC X(30) VALUE SPACES.
018400*
018500******************************************************************
018600*                                                                *
018700*              P R O C E D U R E   D I V I S I O N               *
018800*                                                                *
018900******************************************************************
019000 PROCEDURE DIVISION.
019100*
019200 0000-MAINLINE.
019300*
019400     PERFORM 1000-INICIO
019500        THRU 1000-INICIO-EXIT.
019600*
019700     PERFORM 2000-PROCESO-INDICE
019800        THRU 2000-PROCESO-INDICE-EXIT.
019900*
020000     PERFORM 9000-FIN
020100        THRU 9000-FIN-EXIT.
020200*
020300     STOP RUN.
020400*
020500******************************************************************
020600*   1000 - APERTURA Y LECTURA DE LA TARJETA DE PARAMETROS        *
020700******************************************************************
020800 1000-INICIO.
020900*
021000     MOVE 'N91C06C' TO WS-PROGRAMA.
021100     OPEN INPUT  F-INDICE
021200     OPEN OUTPUT F-REPORTE-RETORNO.
021300*
021400     IF WS-FS-INDICE NOT = '00'
021500         PERFORM 9999-ABEND-ARCHIVO
021600            THRU 9999-ABEND-ARCHIVO-EXIT
021700     END-IF.
021800*
021900     ACCEPT WS-TARJETA-PARM FROM SYSIN.
022000     MOVE WS-TARJETA-PARM(1:20)  TO WS-SOL-SIMBOLO.
022100     MOVE WS-TARJETA-PARM(21:4)  TO WS-SOL-PLAZO.
022200     INSPECT WS-SOL-PLAZO CONVERTING
022300         'abcdefghijklmnopqrstuvwxyz' TO
022400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
022500*
022600     MOVE ZERO TO N9-R8-HIST-CANT.
022700*
022800 1000-INICIO-EXIT.
022900     EXIT.
023000******************************************************************
023100*   2000 - CARGA DE LA HISTORIA DEL INDICE SOLICITADO Y CALCULO  *
023200******************************************************************
023300 2000-PROCESO-INDICE.
023400*
023500     PERFORM 2010-CARGAR-HISTORIA
023600        THRU 2010-CARGAR-HISTORIA-EXIT
023700        UNTIL FIN-INDICE.
023800*
023900     MOVE WS-SOL-SIMBOLO TO WS-LR-SIMBOLO.
024000     MOVE WS-SOL-PLAZO   TO WS-LR-PLAZO.
024100*
024200     IF N9-R8-HIST-CANT = 0
024300         SET PLAZO-INVALIDO TO TRUE
024400         MOVE 'SIN DATOS PARA EL SIMBOLO SOLICITADO' TO
024500             WS-MOTIVO-FALLA
024600     ELSE
024700         PERFORM 2200-FIJAR-FECHA-FIN
024800            THRU 2200-FIJAR-FECHA-FIN-EXIT
024900         PERFORM 2100-FIJAR-FECHA-INICIO
025000            THRU 2100-FIJAR-FECHA-INICIO-EXIT
025100     END-IF.
025200*
025300     IF PLAZO-VALIDO
025400         PERFORM 2300-CALC-RETORNO
025500            THRU 2300-CALC-RETORNO-EXIT
025600     END-IF.
025700*
025800     PERFORM 2900-ESCRIBIR-RESULTADO
025900        THRU 2900-ESCRIBIR-RESULTADO-EXIT.
026000*
026100 2000-PROCESO-INDICE-EXIT.
026200     EXIT.
026300******************************************************************
026400*   2010 - CARGA DE UNA BARRA DE HISTORIA (FILTRADA POR SIMBOLO) *
026500******************************************************************
026600 2010-CARGAR-HISTORIA.
026700*
026800     READ F-INDICE INTO N9-R8-INDICE-REG
026900         AT END SET FIN-INDICE TO TRUE
027000     END-READ.
027100*
027200     IF NOT FIN-INDICE
027300        AND N9-R8-SYMBOL = WS-SOL-SIMBOLO
027400        AND N9-R8-HIST-CANT < 260
027500         ADD 1 TO N9-R8-HIST-CANT
027600         SET N9-R8-HX TO N9-R8-HIST-CANT
027700         MOVE N9-R8-TRADE-DATE TO N9-R8-HIST-FECHA(N9-R8-HX)
027800         MOVE N9-R8-CLOSE      TO N9-R8-HIST-CLOSE(N9-R8-HX)
027900     END-IF.
028000*
028100 2010-CARGAR-HISTORIA-EXIT.
028200     EXIT.
028300******************************************************************
028400*   2200 - FIJA LA FECHA/PRECIO DE FIN (LA BARRA MAS RECIENTE)   *
028500******************************************************************
028600 2200-FIJAR-FECHA-FIN.
028700*
028800     SET N9-R8-HX TO N9-R8-HIST-CANT.
028900     MOVE N9-R8-HIST-FECHA(N9-R8-HX) TO WS-FECHA-FIN.
029000     MOVE N9-R8-HIST-CLOSE(N9-R8-HX) TO WS-PRECIO-FIN.
029100*
029200 2200-FIJAR-FECHA-FIN-EXIT.
029300     EXIT.
029400******************************************************************
029500*   2100 - FIJA LA FECHA UMBRAL DE INICIO SEGUN EL PLAZO         *
029600*          SOLICITADO Y BUSCA LA PRIMERA BARRA EN O DESPUES DE   *
029700*          ELLA                                                  *
029800******************************************************************
029900 2100-FIJAR-FECHA-INICIO.
030000*
030100     SET PLAZO-VALIDO TO TRUE.
030200     MOVE WS-FECHA-FIN TO WS-FECHA-UMBRAL.
030300*
030400     EVALUATE WS-SOL-PLAZO
030500         WHEN 'INC '
030600             SET N9-R8-HX TO 1
030700             MOVE N9-R8-HIST-FECHA(N9-R8-HX)  TO WS-FECHA-INICIO-BARRA
030800             MOVE N9-R8-HIST-CLOSE(N9-R8-HX)  TO WS-PRECIO-INICIO
030900             SET RETORNO-CALCULADO TO TRUE
031000         WHEN 'YTD '
031100             MOVE 1 TO WS-FU-MM
031200             MOVE 1 TO WS-FU-DD
031300             PERFORM 2110-BUSCAR-PRIMERA-BARRA
031400                THRU 2110-BUSCAR-PRIMERA-BARRA-EXIT
031500         WHEN '1W  '
031600             MOVE 7 TO WS-CTR-RESTA
031700             PERFORM 9710-RESTAR-UN-DIA
031800                THRU 9710-RESTAR-UN-DIA-EXIT
031900                VARYING WS-CTR-RESTA FROM 7 BY -1
032000                UNTIL WS-CTR-RESTA < 1
032100             PERFORM 2110-BUSCAR-PRIMERA-BARRA
032200                THRU 2110-BUSCAR-PRIMERA-BARRA-EXIT
032300         WHEN '1M  '
032400             PERFORM 9720-RESTAR-UN-MES
032500                THRU 9720-RESTAR-UN-MES-EXIT
032600             PERFORM 2110-BUSCAR-PRIMERA-BARRA
032700                THRU 2110-BUSCAR-PRIMERA-BARRA-EXIT
032800         WHEN '3M  '
032900             PERFORM 9720-RESTAR-UN-MES
033000                THRU 9720-RESTAR-UN-MES-EXIT
033100                3 TIMES
033200             PERFORM 2110-BUSCAR-PRIMERA-BARRA
033300                THRU 2110-BUSCAR-PRIMERA-BARRA-EXIT
033400         WHEN '6M  '
033500             PERFORM 9720-RESTAR-UN-MES
033600                THRU 9720-RESTAR-UN-MES-EXIT
033700                6 TIMES
033800             PERFORM 2110-BUSCAR-PRIMERA-BARRA
033900                THRU 2110-BUSCAR-PRIMERA-BARRA-EXIT
034000         WHEN '1Y  '
034100             PERFORM 9730-RESTAR-UN-ANIO
034200                THRU 9730-RESTAR-UN-ANIO-EXIT
034300             PERFORM 2110-BUSCAR-PRIMERA-BARRA
034400                THRU 2110-BUSCAR-PRIMERA-BARRA-EXIT
034500         WHEN '3Y  '
034600             PERFORM 9730-RESTAR-UN-ANIO
034700                THRU 9730-RESTAR-UN-ANIO-EXIT
034800                3 TIMES
034900             PERFORM 2110-BUSCAR-PRIMERA-BARRA
035000                THRU 2110-BUSCAR-PRIMERA-BARRA-EXIT
035100         WHEN '5Y  '
035200             PERFORM 9730-RESTAR-UN-ANIO
035300                THRU 9730-RESTAR-UN-ANIO-EXIT
035400                5 TIMES
035500             PERFORM 2110-BUSCAR-PRIMERA-BARRA
035600                THRU 2110-BUSCAR-PRIMERA-BARRA-EXIT
035700         WHEN OTHER
035800             SET PLAZO-INVALIDO TO TRUE
035900             MOVE 'CODIGO DE PLAZO NO SOPORTADO' TO WS-MOTIVO-FALLA
036000     END-EVALUATE.
036100*
036200 2100-FIJAR-FECHA-INICIO-EXIT.
036300     EXIT.
036400******************************************************************
036500*   2110 - BUSQUEDA DE LA PRIMERA BARRA EN O DESPUES DE LA       *
036600*          FECHA UMBRAL (LA TABLA VIENE ORDENADA ASCENDENTE)     *
036700******************************************************************
036800 2110-BUSCAR-PRIMERA-BARRA.
036900*
037000     SET N9-R8-HX TO 1.
037100     SEARCH N9-R8-HIST-TABLA
037200         AT END
037300             SET PLAZO-INVALIDO TO TRUE
037400             MOVE 'HISTORIA INSUFICIENTE PARA EL PLAZO' TO
037500                 WS-MOTIVO-FALLA
037600         WHEN N9-R8-HIST-FECHA(N9-R8-HX) NOT < WS-FECHA-UMBRAL
037700             MOVE N9-R8-HIST-FECHA(N9-R8-HX) TO WS-FECHA-INICIO-BARRA
037800             MOVE N9-R8-HIST-CLOSE(N9-R8-HX) TO WS-PRECIO-INICIO
037900             SET RETORNO-CALCULADO TO TRUE
038000     END-SEARCH.
038100*
038200 2110-BUSCAR-PRIMERA-BARRA-EXIT.
038300     EXIT.
038400******************************************************************
038500*   2300 - CALCULO DEL RETORNO PORCENTUAL                        *
038600******************************************************************
038700 2300-CALC-RETORNO.
038800*
038900     IF NOT RETORNO-CALCULADO OR WS-PRECIO-INICIO = 0
039000         SET PLAZO-INVALIDO TO TRUE
039100         MOVE 'PRECIO DE INICIO EN CERO' TO WS-MOTIVO-FALLA
039200     ELSE
039300         COMPUTE WS-RETORNO-PCT ROUNDED =
039400             (WS-PRECIO-FIN / WS-PRECIO-INICIO - 1) * 100
039500     END-IF.
039600*
039700 2300-CALC-RETORNO-EXIT.
039800     EXIT.
039900******************************************************************
040000*   2900 - ESCRITURA DEL RENGLON DE RESULTADO                    *
040100******************************************************************
040200 2900-ESCRIBIR-RESULTADO.
040300*
040400     IF PLAZO-VALIDO
040500         MOVE WS-FECHA-INICIO-BARRA TO WS-LR-FECHA-INI
040600         MOVE WS-FECHA-FIN          TO WS-LR-FECHA-FIN
040700         MOVE WS-RETORNO-PCT        TO WS-LR-RETORNO
040800         MOVE 'EXITO'               TO WS-LR-ESTADO
040900         MOVE SPACES                TO WS-LR-MOTIVO
041000     ELSE
041100         MOVE ZERO                  TO WS-LR-FECHA-INI
041200         MOVE WS-FECHA-FIN          TO WS-LR-FECHA-FIN
041300         MOVE ZERO                  TO WS-LR-RETORNO
041400         MOVE 'FALLA'               TO WS-LR-ESTADO
041500         MOVE WS-MOTIVO-FALLA       TO WS-LR-MOTIVO
041600     END-IF.
041700*
041800     WRITE FD-REPORTE-RETORNO-REG FROM WS-LINEA-RESULTADO.
041900*
042000 2900-ESCRIBIR-RESULTADO-EXIT.
042100     EXIT.
042200******************************************************************
042300*   9000 - CIERRE DE ARCHIVOS                                    *
042400******************************************************************
042500 9000-FIN.
042600*
042700     CLOSE F-INDICE
042800           F-REPORTE-RETORNO.
042900*
043000 9000-FIN-EXIT.
043100     EXIT.
043200******************************************************************
043300*   9710 - RESTA DE UN DIA CALENDARIO A LA FECHA UMBRAL           *
043400******************************************************************
043500 9710-RESTAR-UN-DIA.
043600*
043700     IF WS-FU-DD > 1
043800         SUBTRACT 1 FROM WS-FU-DD
043900     ELSE
044000         IF WS-FU-MM > 1
044100             SUBTRACT 1 FROM WS-FU-MM
044200         ELSE
044300             MOVE 12 TO WS-FU-MM
044400             SUBTRACT 1 FROM WS-FU-AAAA
044500         END-IF
044600         PERFORM 9740-VERIFICAR-BISIESTO
044700            THRU 9740-VERIFICAR-BISIESTO-EXIT
044800         SET CT-DM-X TO WS-FU-MM
044900         MOVE CT-DIAS-MES(CT-DM-X) TO WS-FU-DD
045000         IF WS-FU-MM = 2 AND ANIO-BISIESTO
045100             MOVE 29 TO WS-FU-DD
045200         END-IF
045300     END-IF.
045400*
045500 9710-RESTAR-UN-DIA-EXIT.
045600     EXIT.
045700******************************************************************
045800*   9720 - RESTA DE UN MES CALENDARIO A LA FECHA UMBRAL          *
045900*          (RECORTA EL DIA AL ULTIMO DIA VALIDO DEL MES NUEVO)   *
046000******************************************************************
046100 9720-RESTAR-UN-MES.
046200*
046300     IF WS-FU-MM > 1
046400         SUBTRACT 1 FROM WS-FU-MM
046500     ELSE
046600         MOVE 12 TO WS-FU-MM
046700         SUBTRACT 1 FROM WS-FU-AAAA
046800     END-IF.
046900*
047000     PERFORM 9740-VERIFICAR-BISIESTO
047100        THRU 9740-VERIFICAR-BISIESTO-EXIT.
047200     SET CT-DM-X TO WS-FU-MM.
047300     MOVE CT-DIAS-MES(CT-DM-X) TO WS-DIAS-EN-MES.
047400     IF WS-FU-MM = 2 AND ANIO-BISIESTO
047500         MOVE 29 TO WS-DIAS-EN-MES
047600     END-IF.
047700     IF WS-FU-DD > WS-DIAS-EN-MES
047800         MOVE WS-DIAS-EN-MES TO WS-FU-DD
047900     END-IF.
048000*
048100 9720-RESTAR-UN-MES-EXIT.
048200     EXIT.
048300******************************************************************
048400*   9730 - RESTA DE UN ANIO CALENDARIO A LA FECHA UMBRAL         *
048500*          (RECORTA 29/FEB A 28/FEB SI EL ANIO NUEVO NO ES       *
048600*          BISIESTO)                                              *
048700******************************************************************
048800 9730-RESTAR-UN-ANIO.
048900*
049000     SUBTRACT 1 FROM WS-FU-AAAA.
049100     IF WS-FU-MM = 2 AND WS-FU-DD = 29
049200         PERFORM 9740-VERIFICAR-BISIESTO
049300            THRU 9740-VERIFICAR-BISIESTO-EXIT
049400         IF NOT ANIO-BISIESTO
049500             MOVE 28 TO WS-FU-DD
049600         END-IF
049700     END-IF.
049800*
049900 9730-RESTAR-UN-ANIO-EXIT.
050000     EXIT.
050100******************************************************************
050200*   9740 - VERIFICACION DE ANIO BISIESTO (WS-FU-AAAA)             *
050300******************************************************************
050400 9740-VERIFICAR-BISIESTO.
050500*
050600     SET ANIO-BISIESTO TO FALSE.
050700     DIVIDE WS-FU-AAAA BY 4 GIVING IN-I REMAINDER IN-J.
050800     IF IN-J = 0
050900         SET ANIO-BISIESTO TO TRUE
051000         DIVIDE WS-FU-AAAA BY 100 GIVING IN-I REMAINDER IN-J
051100         IF IN-J = 0
051200             SET ANIO-BISIESTO TO FALSE
051300             DIVIDE WS-FU-AAAA BY 400 GIVING IN-I REMAINDER IN-J
051400             IF IN-J = 0
051500                 SET ANIO-BISIESTO TO TRUE
051600             END-IF
051700         END-IF
051800     END-IF.
051900*
052000 9740-VERIFICAR-BISIESTO-EXIT.
052100     EXIT.
052200******************************************************************
052300*   9999 - ABEND POR ERROR DE APERTURA DE ARCHIVO                *
052400******************************************************************
052500 9999-ABEND-ARCHIVO.
052600*
052700     DISPLAY 'N91C06C - ERROR DE APERTURA DE ARCHIVO'.
052800     DISPLAY 'FS INDICE = ' WS-FS-INDICE.
052900     MOVE 4 TO RETURN-CODE.
053000     STOP RUN.
053100*
053200 9999-ABEND-ARCHIVO-EXIT.
053300     EXIT.
