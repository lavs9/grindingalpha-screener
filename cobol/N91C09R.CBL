000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: N91C09R                                             *
000400*                                                                *
000500*  FECHA CREACION: 21/02/1998                                    *
000600*                                                                *
000700*  AUTOR: MCQ - FACTORIA                                         *
000800*                                                                *
000900*  APLICACION: N9 - TAMIZADO NOCTURNO DE ACCIONES (NSE)          *
001000*                                                                *
001100******************************************************************
001200* DOCUMENTACION.                                                 *
001300* ------------------                                             *
001400* ANALISIS DE ETAPA, LISTA DE MOMENTUM Y PANEL DE AMPLITUD        *
001500* (UNIDAD U8 - TAMICES 6 A 8)                                     *
001600* ------------------                                             *
001700* LEE EL ARCHIVO DE METRICAS (N9REC07) DE LA FECHA DE CORRIDA Y   *
001800* PRODUCE TRES SECCIONES DE REPORTE EN UNA SOLA PASADA:           *
001900*   TAMIZ 6 - CONTEO, PORCENTAJE DEL UNIVERSO, PROMEDIO DE        *
002000*             LOD-ATR-PCT Y CONTEO DE RANGO ESTRECHO POR CADA     *
002100*             ETAPA/DETALLE DE WEINSTEIN                         *
002200*   TAMIZ 7 - LISTA DE VIGILANCIA DE MOMENTUM (RS-PERCENTILE      *
002300*             ALTO, ETAPA DE AVANCE, POCA EXTENSION SOBRE LA      *
002400*             MEDIA DE 50)                                        *
002500*   TAMIZ 8 - PANEL DE AMPLITUD DE MERCADO (AVANCES/BAJAS,        *
002600*             PORCENTAJE SOBRE LAS MEDIAS DE 50/200, NUEVOS       *
002700*             MAXIMOS/MINIMOS DE 20 DIAS, OSCILADOR MCCLELLAN)    *
002800* EL TAMIZ 6 Y EL PANEL DE AMPLITUD SON TOTALES ACUMULADOS EN     *
002900* MEMORIA DURANTE LA MISMA LECTURA; EL TAMIZ 7 ES UN FILTRO CON   *
003000* SU PROPIA TABLA Y ORDENAMIENTO, IGUAL QUE EN N91C08R.           *
003100******************************************************************
003200*                                                                *
003300*         I D E N T I F I C A T I O N   D I V I S I O N          *
003400*                                                                *
003500******************************************************************
003600 IDENTIFICATION DIVISION.
003700*
003800 PROGRAM-ID.    N91C09R.
003900 AUTHOR.        M. QUESADA.
004000 INSTALLATION.  FACTORIA - DEPARTAMENTO DE SISTEMAS.
004100 DATE-WRITTEN.  21/02/1998.
004200 DATE-COMPILED.
004300 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
004400******************************************************************
004500*        L O G    D E   C A M B I O S                            *
004600******************************************************************
004700*  FECHA     POR   TICKET    DESCRIPCION                        *
004800*  ------    ----  --------  -----------------------------------*
004900*  21/02/98  MCQ   SCR-0195  VERSION INICIAL - TAMIZ 6 (ANALISIS *SCR-0195
005000*                            DE ETAPA) Y TAMIZ 8 (AMPLITUD)       *
005100*  09/06/98  MCQ   SCR-0202  SE AGREGA EL TAMIZ 7 (LISTA DE      *SCR-0202
005200*                            VIGILANCIA DE MOMENTUM)              *
005300*  17/09/98  RTG   SCR-0210  SE AGREGA EL CRUCE CONTRA EL        *SCR-0210
005400*                            MAESTRO DE VALORES PARA EL TAMIZ 7   *
005500*  09/08/99  LFA   Y2K-0007  FECHA DE CORRIDA CONFIRMADA A 4     *Y2K-0007
005600*                            DIGITOS DE ANIO EN LA TARJETA PARM   *
005700*  25/04/00  RTG   SCR-0240  SE ACLARA QUE EL PORCENTAJE DEL     *SCR-0240
005800*                            TAMIZ 6 ES SOBRE WS-TOT-METRICAS     *
005900*                            (RENGLONES DE METRICAS PROCESADOS),  *
006000*                            NO SOBRE EL TOTAL DEL MAESTRO        *
006100*  19/11/02  MCQ   SCR-0257  SE AGREGA OSCILADOR MCCLELLAN AL    *SCR-0257
006200*                            PANEL DE AMPLITUD DEL TAMIZ 8        *
006300******************************************************************
006400*                                                                *
006500*        E N V I R O N M E N T         D I V I S I O N           *
006600*                                                                *
006700******************************************************************
006800 ENVIRONMENT DIVISION.
006900*
007000 CONFIGURATION SECTION.
007100*
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400*
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT F-MAESTRO-VALOR   ASSIGN TO SALMAEV
007800         ORGANIZATION IS SEQUENTIAL
007900         FILE STATUS IS WS-FS-MAESTRO-VALOR.
008000     SELECT F-METRICAS        ASSIGN TO SALMET
008100         ORGANIZATION IS SEQUENTIAL
008200         FILE STATUS IS WS-FS-METRICAS.
008300     SELECT F-REPORTE-TAMIZ   ASSIGN TO RPTTM2
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS WS-FS-REPORTE-TAMIZ.
008600******************************************************************
008700*                                                                *
008800*                D A T A            D I V I S I O N              *
008900*                                                                *
009000******************************************************************
009100 DATA DIVISION.
009200 FILE SECTION.
009300*
009400 FD  F-MAESTRO-VALOR
009500     RECORDING MODE IS F.
009600 01  FD-MAESTRO-VALOR-REG          PIC X(151).
009700*
009800 FD  F-METRICAS
009900     RECORDING MODE IS F.
010000 01  FD-METRICAS-REG               PIC X(500).
010100*
010200 FD  F-REPORTE-TAMIZ
010300     RECORDING MODE IS F.
010400 01  FD-REPORTE-TAMIZ-REG          PIC X(133).
010500******************************************************************
010600*                                                                *
010700*         W O R K I N G   S T O R A G E   S E C T I O N          *
010800*                                                                *
010900******************************************************************
011000 WORKING-STORAGE SECTION.
011100*
011200     COPY N9WKAUX.
011300     COPY N9REC02.
011400     COPY N9REC07.
011500*
011600 01  WS-ESTADOS-ARCHIVO.
011700     05  WS-FS-MAESTRO-VALOR        PIC X(02) VALUE '00'.
011800     05  WS-FS-METRICAS             PIC X(02) VALUE '00'.
011900     05  WS-FS-REPORTE-TAMIZ        PIC X(02) VALUE '00'.
012000     05  FILLER                     PIC X(06) VALUE SPACES.
012100*
012200 01  SW-SWITCHES.
012300     05  SW-FIN-MAESTRO             PIC X(01) VALUE 'N'.
012400         88  FIN-MAESTRO                        VALUE 'S'.
012500     05  SW-FIN-METRICAS            PIC X(01) VALUE 'N'.
012600         88  FIN-METRICAS                        VALUE 'S'.
012700     05  FILLER                     PIC X(06) VALUE SPACES.
012800*
012900******************************************************************
013000*       TARJETA DE PARAMETROS (SYSIN) - SOLO FECHA DE CORRIDA    *
013100******************************************************************
013200 01  WS-TARJETA-PARM                PIC X(80) VALUE SPACES.
013300*
013400 01  WS-AREA-PARM.
013500     05  WS-PARM-FECHA              PIC 9(08).
013600     05  FILLER REDEFINES WS-PARM-FECHA.
013700         10  WS-PARM-FEC-AAAA       PIC 9(04).
013800         10  WS-PARM-FEC-MM         PIC 9(02).
013900         10  WS-PARM-FEC-DD         PIC 9(02).
014000     05  FILLER                     PIC X(72) VALUE SPACES.
014100*
014200******************************************************************
014300*          UMBRALES FIJOS DEL TAMIZ 7 (VIGILANCIA DE MOMENTUM)   *
014400******************************************************************
014500 77  WS-UV-RSPCT-T07                PIC S9(03)       COMP-3
014600                                     VALUE 70.
014700 77  WS-UV-EXT-T07                  PIC S9(05)V9(04) COMP-3
014800                                     VALUE 7.0000.
014900*
015000******************************************************************
015100*          TABLA DEL MAESTRO DE VALORES (SIMBOLO Y RAZON SOCIAL) *
015200******************************************************************
015300 01  WS-TABLA-MAESTRO.
015400     05  WS-MAE-CANT                PIC S9(04) COMP VALUE ZERO.
015500     05  WS-MAE-DETALLE OCCURS 6000 TIMES
015600                        INDEXED BY WS-MAE-X.
015700         10  WS-MAE-SIMBOLO         PIC X(20).
015800         10  WS-MAE-NOMBRE          PIC X(60).
015900 01  FILLER REDEFINES WS-TABLA-MAESTRO.
016000     05  FILLER                     PIC S9(04) COMP.
016100     05  FILLER                     PIC X(80) OCCURS 6000 TIMES.
016200*
016300 01  WS-RAZON-SOCIAL-ENC            PIC X(60) VALUE SPACES.
016400*
016500******************************************************************
016600*   TAMIZ 6 - RESUMEN DE ETAPAS DE WEINSTEIN (6 GRUPOS FIJOS:     *
016700*   1, 2A, 2B, 2C, 3, 4 - VER 3500-CALC-STAGE EN N91C05C)         *
016800******************************************************************
016900 01  CT-ETIQUETAS-ETAPA.
017000     05  FILLER PIC X(20) VALUE 'ETAPA 1 - BASE'.
017100     05  FILLER PIC X(20) VALUE 'ETAPA 2A - INICIO'.
017200     05  FILLER PIC X(20) VALUE 'ETAPA 2B - FUERTE'.
017300     05  FILLER PIC X(20) VALUE 'ETAPA 2C - EXTENDIDA'.
017400     05  FILLER PIC X(20) VALUE 'ETAPA 3 - TECHO'.
017500     05  FILLER PIC X(20) VALUE 'ETAPA 4 - BAJA'.
017600 01  FILLER REDEFINES CT-ETIQUETAS-ETAPA.
017700     05  CT-ET-ROTULO OCCURS 6 TIMES
017800                      INDEXED BY CT-ET-X
017900                      PIC X(20).
018000*
018100 01  WS-TABLA-ETAPAS.
018200     05  WS-ET-DETALLE OCCURS 6 TIMES
018300                       INDEXED BY WS-ET-X.
018400         10  WS-ET-CANT             PIC S9(05)       COMP
018500                                     VALUE ZERO.
018600         10  WS-ET-SUMA-LODATR      PIC S9(09)V9(04) COMP-3
018700                                     VALUE ZERO.
018800         10  WS-ET-CNT-TIGHT        PIC S9(05)       COMP
018900                                     VALUE ZERO.
019000*
019100 77  WS-TOT-METRICAS                PIC S9(07)       COMP
019200                                     VALUE ZERO.
019300 77  WS-ET-PROMEDIO                 PIC S9(05)V9(04)
019400                                     VALUE ZERO.
019500 77  WS-ET-PORCENTAJE               PIC S9(03)V9(02)
019600                                     VALUE ZERO.
019700*
019800******************************************************************
019900*   TAMIZ 7 - LISTA DE VIGILANCIA DE MOMENTUM (SIMBOLO+METRICA)  *
020000******************************************************************
020100 01  WS-TABLA-TAMIZ-07.
020200     05  WS-T7-CANT                 PIC S9(04) COMP VALUE ZERO.
020300     05  WS-T7-DETALLE OCCURS 2000 TIMES
020400                       INDEXED BY WS-T7-X WS-T7-OX.
020500         10  WS-T7-SIMBOLO          PIC X(20).
020600         10  WS-T7-NOMBRE           PIC X(60).
020700         10  WS-T7-RSPCT            PIC S9(03)V9(02).
020800         10  WS-T7-STAGE            PIC 9(01).
020900         10  WS-T7-EXT-SMA50        PIC S9(05)V9(04).
021000 01  FILLER REDEFINES WS-TABLA-TAMIZ-07.
021100     05  FILLER                     PIC S9(04) COMP.
021200     05  FILLER                     PIC X(95) OCCURS 2000 TIMES.
021300*
021400******************************************************************
021500*   TAMIZ 8 - PANEL DE AMPLITUD DE MERCADO (TOTALES ACUMULADOS)  *
021600******************************************************************
021700 01  WS-AMPLITUD-DIA.
021800     05  WS-AD-SUBE                 PIC S9(07) COMP VALUE ZERO.
021900     05  WS-AD-BAJA                 PIC S9(07) COMP VALUE ZERO.
022000     05  WS-AD-SOBRE-SMA50          PIC S9(07) COMP VALUE ZERO.
022100     05  WS-AD-SOBRE-SMA200         PIC S9(07) COMP VALUE ZERO.
022200     05  WS-AD-NEW-HIGH             PIC S9(07) COMP VALUE ZERO.
022300     05  WS-AD-NEW-LOW              PIC S9(07) COMP VALUE ZERO.
022400     05  WS-AD-MCCLELLAN-OSC        PIC S9(07)V9(02) VALUE ZERO.
022500     05  WS-AD-MCCLELLAN-SUM        PIC S9(07)V9(02) VALUE ZERO.
022600*
022700 77  WS-AD-RAZON-NUM                PIC S9(05)V9(02) VALUE ZERO.
022800 77  WS-AD-PORCENTAJE               PIC S9(03)V9(02) VALUE ZERO.
022900*
023000******************************************************************
023100*          AREAS DE TRABAJO PARA ORDENAMIENTO                    *
023200******************************************************************
023300 01  WS-AREA-ORDEN.
023400     05  WS-OX                      PIC S9(04) COMP VALUE ZERO.
023500     05  WS-OY                      PIC S9(04) COMP VALUE ZERO.
023600*
023700******************************************************************
023800*          RENGLONES DEL REPORTE                                 *
023900******************************************************************
024000 01  WS-LINEA-TITULO.
024100     05  FILLER                     PIC X(10) VALUE 'TAMIZ '.
024200     05  WS-LT-NUMERO               PIC 9(02).
024300     05  FILLER                     PIC X(03) VALUE ' - '.
024400     05  WS-LT-NOMBRE               PIC X(35) VALUE SPACES.
024500     05  FILLER                     PIC X(08) VALUE 'FECHA: '.
024600     05  WS-LT-FECHA                PIC 9(08).
024700     05  FILLER                     PIC X(06) VALUE SPACES.
024800     05  WS-LT-CRITERIO             PIC X(58) VALUE SPACES.
024900*
025000 01  WS-LINEA-ENCABEZADO-T6.
025100     05  FILLER PIC X(22) VALUE 'ETAPA'.
025200     05  FILLER PIC X(12) VALUE 'CONTEO'.
025300     05  FILLER PIC X(12) VALUE '% UNIVERSO'.
025400     05  FILLER PIC X(12) VALUE 'PROM LOD-ATR'.
025500     05  FILLER PIC X(12) VALUE 'RANGO ESTR.'.
025600     05  FILLER PIC X(63) VALUE SPACES.
025700*
025800 01  WS-RENGLON-T6.
025900     05  WS-R6-ROTULO               PIC X(22).
026000     05  WS-R6-CANT                 PIC ZZZ,ZZ9.
026100     05  FILLER                     PIC X(05) VALUE SPACES.
026200     05  WS-R6-PORCENTAJE           PIC ZZ9.99.
026300     05  FILLER                     PIC X(05) VALUE SPACES.
026400     05  WS-R6-PROMEDIO             PIC -ZZZ9.99.
026500     05  FILLER                     PIC X(05) VALUE SPACES.
026600     05  WS-R6-CNT-TIGHT            PIC ZZZ,ZZ9.
026700     05  FILLER                     PIC X(60) VALUE SPACES.
026800*
026900 01  WS-LINEA-ENCABEZADO-T7.
027000     05  FILLER PIC X(20) VALUE 'SIMBOLO'.
027100     05  FILLER PIC X(40) VALUE 'RAZON SOCIAL'.
027200     05  FILLER PIC X(12) VALUE 'RS-PCTIL'.
027300     05  FILLER PIC X(08) VALUE 'ETAPA'.
027400     05  FILLER PIC X(12) VALUE 'EXT-SMA50'.
027500     05  FILLER PIC X(41) VALUE SPACES.
027600*
027700 01  WS-RENGLON-T7.
027800     05  WS-R7X-SIMBOLO             PIC X(20).
027900     05  FILLER                     PIC X(02) VALUE SPACES.
028000     05  WS-R7X-NOMBRE              PIC X(38).
028100     05  WS-R7X-RSPCT               PIC -ZZ9.99.
028200     05  FILLER                     PIC X(04) VALUE SPACES.
028300     05  WS-R7X-STAGE               PIC 9.
028400     05  FILLER                     PIC X(07) VALUE SPACES.
028500     05  WS-R7X-EXT-SMA50           PIC -ZZZ9.99.
028600     05  FILLER                     PIC X(23) VALUE SPACES.
028700*
028800 01  WS-LINEA-CONTEO.
028900     05  FILLER                     PIC X(20) VALUE 'TOTAL CALIFICADOS: '.
029000     05  WS-LC-CANT                 PIC ZZZ9.
029100     05  FILLER                     PIC X(109) VALUE SPACES.
029200*
029300 01  WS-LINEA-AMPLITUD-01.
029400     05  FILLER PIC X(24) VALUE 'AVANCES (SUBEN)....:'.
029500     05  WS-LA1-SUBE                PIC ZZZ,ZZ9.
029600     05  FILLER PIC X(24) VALUE '  BAJAS.............:'.
029700     05  WS-LA1-BAJA                PIC ZZZ,ZZ9.
029800     05  FILLER PIC X(24) VALUE '  RAZON SUBE/BAJA...:'.
029900     05  WS-LA1-RAZON               PIC X(10) VALUE SPACES.
030000     05  FILLER                     PIC X(37) VALUE SPACES.
030100*
030200 01  WS-LINEA-AMPLITUD-02.
030300     05  FILLER PIC X(24) VALUE 'SOBRE SMA-50........:'.
030400     05  WS-LA2-SOBRE50             PIC ZZZ,ZZ9.
030500     05  FILLER PIC X(10) VALUE ' ('.
030600     05  WS-LA2-PCT50               PIC ZZ9.99.
030700     05  FILLER PIC X(10) VALUE '%)  '.
030800     05  FILLER PIC X(24) VALUE 'SOBRE SMA-200.......:'.
030900     05  WS-LA2-SOBRE200            PIC ZZZ,ZZ9.
031000     05  FILLER PIC X(10) VALUE ' ('.
031100     05  WS-LA2-PCT200              PIC ZZ9.99.
031200     05  FILLER PIC X(01) VALUE '%'.
031300*
031400 01  WS-LINEA-AMPLITUD-03.
031500     05  FILLER PIC X(24) VALUE 'NUEVOS MAX 20D......:'.
031600     05  WS-LA3-NEWHIGH             PIC ZZZ,ZZ9.
031700     05  FILLER PIC X(24) VALUE '  NUEVOS MIN 20D....:'.
031800     05  WS-LA3-NEWLOW              PIC ZZZ,ZZ9.
031900     05  FILLER PIC X(24) VALUE '  RAZON MAX/MIN.....:'.
032000     05  WS-LA3-RAZON               PIC X(10) VALUE SPACES.
032100     05  FILLER                     PIC X(37) VALUE SPACES.
032200*
032300 01  WS-LINEA-AMPLITUD-04.
032400     05  FILLER PIC X(24) VALUE 'OSCILADOR MCCLELLAN.:'.
032500     05  WS-LA4-OSC                 PIC -ZZZ,ZZ9.99.
032600     05  FILLER PIC X(24) VALUE '  SUMATORIA MCCLELLAN:'.
032700     05  WS-LA4-SUM                 PIC -ZZZ,ZZ9.99.
032800     05  FILLER                     PIC X(53) VALUE SPACES.
032900*
033000 01  WS-LINEA-BLANCO                PIC X(133) VALUE SPACES.
033100*
033200******************************************************************
033300*                                                                *
033400*              P R O C E D U R E   D I V I S I O N               *
033500*                                                                *
033600******************************************************************
033700 PROCEDURE DIVISION.
033800*
033900 0000-MAINLINE.
034000*
034100     PERFORM 1000-INICIO
034200        THRU 1000-INICIO-EXIT.
034300*
034400     PERFORM 1100-CARGAR-MAESTRO
034500        THRU 1100-CARGAR-MAESTRO-EXIT
034600        UNTIL FIN-MAESTRO.
034700*
034800     PERFORM 2000-CLASIFICAR-METRICAS
034900        THRU 2000-CLASIFICAR-METRICAS-EXIT
035000        UNTIL FIN-METRICAS.
035100*
035200     PERFORM 3000-ORDENAR-TAMIZ-07
035300        THRU 3000-ORDENAR-TAMIZ-07-EXIT.
035400*
035500     PERFORM 4000-ESCRIBIR-REPORTE
035600        THRU 4000-ESCRIBIR-REPORTE-EXIT.
035700*
035800     PERFORM 9000-FIN
035900        THRU 9000-FIN-EXIT.
036000*
036100     STOP RUN.
036200*
036300******************************************************************
036400*   1000 - APERTURA DE ARCHIVOS Y LECTURA DE LA TARJETA DE PARM  *
036500******************************************************************
036600 1000-INICIO.
036700*
036800     MOVE 'N91C09R' TO WS-PROGRAMA.
036900     OPEN INPUT  F-MAESTRO-VALOR
037000     OPEN INPUT  F-METRICAS
037100     OPEN OUTPUT F-REPORTE-TAMIZ.
037200*
037300     IF WS-FS-MAESTRO-VALOR NOT = '00' OR WS-FS-METRICAS NOT = '00'
037400         PERFORM 9999-ABEND-ARCHIVO
037500            THRU 9999-ABEND-ARCHIVO-EXIT
037600     END-IF.
037700*
037800     ACCEPT WS-TARJETA-PARM FROM SYSIN.
037900     MOVE WS-TARJETA-PARM(1:8) TO WS-AREA-PARM.
038000     MOVE WS-PARM-FECHA TO WS-LT-FECHA.
038100*
038200 1000-INICIO-EXIT.
038300     EXIT.
038400******************************************************************
038500*   1100 - CARGA DEL MAESTRO DE VALORES (SIMBOLO + RAZON SOCIAL) *
038600******************************************************************
038700 1100-CARGAR-MAESTRO.
038800*
038900     READ F-MAESTRO-VALOR INTO N9-R2-MAESTRO-VALOR
039000         AT END SET FIN-MAESTRO TO TRUE
039100     END-READ.
039200*
039300     IF NOT FIN-MAESTRO AND WS-MAE-CANT < 6000
039400         ADD 1 TO WS-MAE-CANT
039500         SET WS-MAE-X TO WS-MAE-CANT
039600         MOVE N9-R2-SYMBOL        TO WS-MAE-SIMBOLO(WS-MAE-X)
039700         MOVE N9-R2-SECURITY-NAME TO WS-MAE-NOMBRE(WS-MAE-X)
039800     END-IF.
039900*
040000 1100-CARGAR-MAESTRO-EXIT.
040100     EXIT.
040200******************************************************************
040300*   2000 - LECTURA DE UN RENGLON DE METRICAS Y ACUMULACION EN    *
040400*          LOS TAMICES 6, 7 Y 8                                  *
040500******************************************************************
040600 2000-CLASIFICAR-METRICAS.
040700*
040800     READ F-METRICAS INTO N9-R7-METRICAS-REG
040900         AT END SET FIN-METRICAS TO TRUE
041000     END-READ.
041100*
041200     IF NOT FIN-METRICAS
041300         ADD 1 TO WS-TOT-METRICAS
041400         PERFORM 2100-BUSCAR-RAZON-SOCIAL
041500            THRU 2100-BUSCAR-RAZON-SOCIAL-EXIT
041600         PERFORM 2200-ACUMULAR-ETAPA
041700            THRU 2200-ACUMULAR-ETAPA-EXIT
041800         PERFORM 2300-ACUMULAR-AMPLITUD
041900            THRU 2300-ACUMULAR-AMPLITUD-EXIT
042000         PERFORM 2400-EVALUAR-TAMIZ-07
042100            THRU 2400-EVALUAR-TAMIZ-07-EXIT
042200     END-IF.
042300*
042400 2000-CLASIFICAR-METRICAS-EXIT.
042500     EXIT.
042600******************************************************************
042700*   2100 - BUSQUEDA DE LA RAZON SOCIAL EN LA TABLA DEL MAESTRO   *
042800******************************************************************
042900 2100-BUSCAR-RAZON-SOCIAL.
043000*
043100     MOVE SPACES TO WS-RAZON-SOCIAL-ENC.
043200     SET WS-MAE-X TO 1.
043300     SEARCH WS-MAE-DETALLE
043400         AT END
043500             MOVE SPACES TO WS-RAZON-SOCIAL-ENC
043600         WHEN WS-MAE-SIMBOLO(WS-MAE-X) = N9-R7-SYMBOL
043700             MOVE WS-MAE-NOMBRE(WS-MAE-X) TO WS-RAZON-SOCIAL-ENC
043800     END-SEARCH.
043900*
044000 2100-BUSCAR-RAZON-SOCIAL-EXIT.
044100     EXIT.
044200******************************************************************
044300*   2200 - TAMIZ 6 - ACUMULACION POR ETAPA/DETALLE DE WEINSTEIN  *
044400******************************************************************
044500 2200-ACUMULAR-ETAPA.
044600*
044700     EVALUATE TRUE
044800         WHEN N9-R7-STAGE = 1
044900             SET WS-ET-X TO 1
045000         WHEN N9-R7-STAGE = 2 AND N9-R7-STAGE-DETAIL = '2A'
045100             SET WS-ET-X TO 2
045200         WHEN N9-R7-STAGE = 2 AND N9-R7-STAGE-DETAIL = '2B'
045300             SET WS-ET-X TO 3
045400         WHEN N9-R7-STAGE = 2 AND N9-R7-STAGE-DETAIL = '2C'
045500             SET WS-ET-X TO 4
045600         WHEN N9-R7-STAGE = 3
045700             SET WS-ET-X TO 5
045800         WHEN OTHER
045900             SET WS-ET-X TO 6
046000     END-EVALUATE.
046100*
046200     ADD 1 TO WS-ET-CANT(WS-ET-X).
046300     ADD N9-R7-LOD-ATR-PCT TO WS-ET-SUMA-LODATR(WS-ET-X).
046400     IF N9-R7-LOD-TIGHT-FLAG = 1
046500         ADD 1 TO WS-ET-CNT-TIGHT(WS-ET-X)
046600     END-IF.
046700*
046800 2200-ACUMULAR-ETAPA-EXIT.
046900     EXIT.
047000******************************************************************
047100*   2300 - TAMIZ 8 - ACUMULACION DEL PANEL DE AMPLITUD           *
047200******************************************************************
047300 2300-ACUMULAR-AMPLITUD.
047400*
047500     IF N9-R7-GREEN-CANDLE-FLAG = 1
047600         ADD 1 TO WS-AD-SUBE
047700     ELSE
047800         ADD 1 TO WS-AD-BAJA
047900     END-IF.
048000*
048100     IF N9-R7-DIST-SMA50-PCT > 0
048200         ADD 1 TO WS-AD-SOBRE-SMA50
048300     END-IF.
048400     IF N9-R7-DIST-SMA200-PCT > 0
048500         ADD 1 TO WS-AD-SOBRE-SMA200
048600     END-IF.
048700     IF N9-R7-NEW-20D-HIGH-FLAG = 1
048800         ADD 1 TO WS-AD-NEW-HIGH
048900     END-IF.
049000     IF N9-R7-NEW-20D-LOW-FLAG = 1
049100         ADD 1 TO WS-AD-NEW-LOW
049200     END-IF.
049300*
049400     MOVE N9-R7-MCCLELLAN-OSC TO WS-AD-MCCLELLAN-OSC.
049500     MOVE N9-R7-MCCLELLAN-SUM TO WS-AD-MCCLELLAN-SUM.
049600*
049700 2300-ACUMULAR-AMPLITUD-EXIT.
049800     EXIT.
049900******************************************************************
050000*   2400 - TAMIZ 7 - LISTA DE VIGILANCIA DE MOMENTUM             *
050100******************************************************************
050200 2400-EVALUAR-TAMIZ-07.
050300*
050400     IF N9-R7-RS-PERCENTILE >= WS-UV-RSPCT-T07
050500        AND N9-R7-STAGE     >= 2
050600        AND N9-R7-ATR-EXT-SMA50 <= WS-UV-EXT-T07
050700        AND WS-T7-CANT < 2000
050800         ADD 1 TO WS-T7-CANT
050900         SET WS-T7-X TO WS-T7-CANT
051000         MOVE N9-R7-SYMBOL          TO WS-T7-SIMBOLO(WS-T7-X)
051100         MOVE WS-RAZON-SOCIAL-ENC   TO WS-T7-NOMBRE(WS-T7-X)
051200         MOVE N9-R7-RS-PERCENTILE   TO WS-T7-RSPCT(WS-T7-X)
051300         MOVE N9-R7-STAGE           TO WS-T7-STAGE(WS-T7-X)
051400         MOVE N9-R7-ATR-EXT-SMA50   TO WS-T7-EXT-SMA50(WS-T7-X)
051500     END-IF.
051600*
051700 2400-EVALUAR-TAMIZ-07-EXIT.
051800     EXIT.
051900******************************************************************
052000*   3000 - ORDENAMIENTO ASCENDENTE DEL TAMIZ 7 (BURBUJA), POR    *
052100*          ATR-EXT-SMA50                                         *
052200******************************************************************
052300 3000-ORDENAR-TAMIZ-07.
052400*
052500     PERFORM 3100-PASADA-BURBUJA-T7
052600        THRU 3100-PASADA-BURBUJA-T7-EXIT
052700        VARYING WS-OX FROM 1 BY 1
052800        UNTIL WS-OX > WS-T7-CANT - 1.
052900*
053000 3000-ORDENAR-TAMIZ-07-EXIT.
053100     EXIT.
053200*
053300 3100-PASADA-BURBUJA-T7.
053400*
053500     PERFORM 3110-COMPARAR-T7
053600        THRU 3110-COMPARAR-T7-EXIT
053700        VARYING WS-OY FROM 1 BY 1
053800        UNTIL WS-OY > WS-T7-CANT - WS-OX.
053900*
054000 3100-PASADA-BURBUJA-T7-EXIT.
054100     EXIT.
054200*
054300 3110-COMPARAR-T7.
054400*
054500     SET WS-T7-X  TO WS-OY.
054600     SET WS-T7-OX TO WS-OY.
054700     SET WS-T7-OX UP BY 1.
054800     IF WS-T7-EXT-SMA50(WS-T7-X) > WS-T7-EXT-SMA50(WS-T7-OX)
054900         MOVE WS-T7-DETALLE(WS-T7-X)  TO WS-LINEA-IMPRESA(1:95)
055000         MOVE WS-T7-DETALLE(WS-T7-OX) TO WS-T7-DETALLE(WS-T7-X)
055100         MOVE WS-LINEA-IMPRESA(1:95)  TO WS-T7-DETALLE(WS-T7-OX)
055200     END-IF.
055300*
055400 3110-COMPARAR-T7-EXIT.
055500     EXIT.
055600******************************************************************
055700*   4000 - ESCRITURA DE LAS TRES SECCIONES DEL REPORTE           *
055800******************************************************************
055900 4000-ESCRIBIR-REPORTE.
056000*
056100     MOVE 6                              TO WS-LT-NUMERO.
056200     MOVE 'ANALISIS DE ETAPA'             TO WS-LT-NOMBRE.
056300     MOVE 'CONTEO/PORCENTAJE/PROMEDIO POR ETAPA DE WEINSTEIN'
056400                                           TO WS-LT-CRITERIO.
056500     WRITE FD-REPORTE-TAMIZ-REG FROM WS-LINEA-TITULO
056600         AFTER ADVANCING PAGE.
056700     WRITE FD-REPORTE-TAMIZ-REG FROM WS-LINEA-ENCABEZADO-T6.
056800     PERFORM 4110-ESCRIBIR-RENGLON-T6
056900        THRU 4110-ESCRIBIR-RENGLON-T6-EXIT
057000        VARYING WS-ET-X FROM 1 BY 1
057100        UNTIL WS-ET-X > 6.
057200*
057300     MOVE 7                              TO WS-LT-NUMERO.
057400     MOVE 'LISTA DE VIGILANCIA MOMENTUM'  TO WS-LT-NOMBRE.
057500     MOVE 'RS-PCTIL >= 70, ETAPA >= 2, EXT-SMA50 <= 7'
057600                                           TO WS-LT-CRITERIO.
057700     WRITE FD-REPORTE-TAMIZ-REG FROM WS-LINEA-TITULO
057800         AFTER ADVANCING PAGE.
057900     WRITE FD-REPORTE-TAMIZ-REG FROM WS-LINEA-ENCABEZADO-T7.
058000     PERFORM 4210-ESCRIBIR-RENGLON-T7
058100        THRU 4210-ESCRIBIR-RENGLON-T7-EXIT
058200        VARYING WS-T7-X FROM 1 BY 1
058300        UNTIL WS-T7-X > WS-T7-CANT.
058400     MOVE WS-T7-CANT TO WS-LC-CANT.
058500     WRITE FD-REPORTE-TAMIZ-REG FROM WS-LINEA-CONTEO.
058600*
058700     MOVE 8                              TO WS-LT-NUMERO.
058800     MOVE 'PANEL DE AMPLITUD DE MERCADO'  TO WS-LT-NOMBRE.
058900     MOVE 'TOTALES DEL UNIVERSO DE LA FECHA DE CORRIDA'
059000                                           TO WS-LT-CRITERIO.
059100     WRITE FD-REPORTE-TAMIZ-REG FROM WS-LINEA-TITULO
059200         AFTER ADVANCING PAGE.
059300     PERFORM 4300-ESCRIBIR-AMPLITUD
059400        THRU 4300-ESCRIBIR-AMPLITUD-EXIT.
059500*
059600 4000-ESCRIBIR-REPORTE-EXIT.
059700     EXIT.
059800******************************************************************
059900*   4110 - RENGLON DE DETALLE DEL TAMIZ 6 (UN GRUPO DE ETAPA)    *
060000******************************************************************
060100 4110-ESCRIBIR-RENGLON-T6.
060200*
060300     MOVE CT-ET-ROTULO(WS-ET-X)  TO WS-R6-ROTULO.
060400     MOVE WS-ET-CANT(WS-ET-X)    TO WS-R6-CANT.
060500     MOVE WS-ET-CNT-TIGHT(WS-ET-X) TO WS-R6-CNT-TIGHT.
060600*
060700     IF WS-ET-CANT(WS-ET-X) > 0
060800         DIVIDE WS-ET-SUMA-LODATR(WS-ET-X) BY WS-ET-CANT(WS-ET-X)
060900             GIVING WS-ET-PROMEDIO ROUNDED
061000         COMPUTE WS-ET-PORCENTAJE ROUNDED =
061100             WS-ET-CANT(WS-ET-X) / WS-TOT-METRICAS * 100
061200     ELSE
061300         MOVE ZERO TO WS-ET-PROMEDIO
061400         MOVE ZERO TO WS-ET-PORCENTAJE
061500     END-IF.
061600*
061700     MOVE WS-ET-PROMEDIO   TO WS-R6-PROMEDIO.
061800     MOVE WS-ET-PORCENTAJE TO WS-R6-PORCENTAJE.
061900     WRITE FD-REPORTE-TAMIZ-REG FROM WS-RENGLON-T6.
062000*
062100 4110-ESCRIBIR-RENGLON-T6-EXIT.
062200     EXIT.
062300******************************************************************
062400*   4210 - RENGLON DE DETALLE DEL TAMIZ 7                        *
062500******************************************************************
062600 4210-ESCRIBIR-RENGLON-T7.
062700*
062800     MOVE WS-T7-SIMBOLO(WS-T7-X)      TO WS-R7X-SIMBOLO.
062900     MOVE WS-T7-NOMBRE(WS-T7-X)(1:38) TO WS-R7X-NOMBRE.
063000     MOVE WS-T7-RSPCT(WS-T7-X)        TO WS-R7X-RSPCT.
063100     MOVE WS-T7-STAGE(WS-T7-X)        TO WS-R7X-STAGE.
063200     MOVE WS-T7-EXT-SMA50(WS-T7-X)    TO WS-R7X-EXT-SMA50.
063300     WRITE FD-REPORTE-TAMIZ-REG FROM WS-RENGLON-T7.
063400*
063500 4210-ESCRIBIR-RENGLON-T7-EXIT.
063600     EXIT.
063700******************************************************************
063800*   4300 - ESCRITURA DEL PANEL DE AMPLITUD (TAMIZ 8)             *
063900******************************************************************
064000 4300-ESCRIBIR-AMPLITUD.
064100*
064200     MOVE WS-AD-SUBE TO WS-LA1-SUBE.
064300     MOVE WS-AD-BAJA TO WS-LA1-BAJA.
064400     IF WS-AD-BAJA > 0
064500         DIVIDE WS-AD-SUBE BY WS-AD-BAJA
064600             GIVING WS-AD-RAZON-NUM ROUNDED
064700         MOVE WS-AD-RAZON-NUM TO WS-LA1-RAZON
064800     ELSE
064900         MOVE 'N/A' TO WS-LA1-RAZON
065000     END-IF.
065100     WRITE FD-REPORTE-TAMIZ-REG FROM WS-LINEA-AMPLITUD-01.
065200*
065300     MOVE WS-AD-SOBRE-SMA50  TO WS-LA2-SOBRE50.
065400     MOVE WS-AD-SOBRE-SMA200 TO WS-LA2-SOBRE200.
065500     IF WS-TOT-METRICAS > 0
065600         COMPUTE WS-AD-PORCENTAJE ROUNDED =
065700             WS-AD-SOBRE-SMA50 / WS-TOT-METRICAS * 100
065800         MOVE WS-AD-PORCENTAJE TO WS-LA2-PCT50
065900         COMPUTE WS-AD-PORCENTAJE ROUNDED =
066000             WS-AD-SOBRE-SMA200 / WS-TOT-METRICAS * 100
066100         MOVE WS-AD-PORCENTAJE TO WS-LA2-PCT200
066200     ELSE
066300         MOVE ZERO TO WS-LA2-PCT50
066400         MOVE ZERO TO WS-LA2-PCT200
066500     END-IF.
066600     WRITE FD-REPORTE-TAMIZ-REG FROM WS-LINEA-AMPLITUD-02.
066700*
066800     MOVE WS-AD-NEW-HIGH TO WS-LA3-NEWHIGH.
066900     MOVE WS-AD-NEW-LOW  TO WS-LA3-NEWLOW.
067000     IF WS-AD-NEW-LOW > 0
067100         DIVIDE WS-AD-NEW-HIGH BY WS-AD-NEW-LOW
067200             GIVING WS-AD-RAZON-NUM ROUNDED
067300         MOVE WS-AD-RAZON-NUM TO WS-LA3-RAZON
067400     ELSE
067500         MOVE 'N/A' TO WS-LA3-RAZON
067600     END-IF.
067700     WRITE FD-REPORTE-TAMIZ-REG FROM WS-LINEA-AMPLITUD-03.
067800*
067900     MOVE WS-AD-MCCLELLAN-OSC TO WS-LA4-OSC.
068000     MOVE WS-AD-MCCLELLAN-SUM TO WS-LA4-SUM.
068100     WRITE FD-REPORTE-TAMIZ-REG FROM WS-LINEA-AMPLITUD-04.
068200*
068300 4300-ESCRIBIR-AMPLITUD-EXIT.
068400     EXIT.
068500******************************************************************
068600*   9000 - CIERRE DE ARCHIVOS                                    *
068700******************************************************************
068800 9000-FIN.
068900*
069000     CLOSE F-MAESTRO-VALOR
069100           F-METRICAS
069200           F-REPORTE-TAMIZ.
069300*
069400 9000-FIN-EXIT.
069500     EXIT.
069600******************************************************************
069700*   9999 - ABEND POR ERROR DE APERTURA DE ARCHIVO                *
069800******************************************************************
069900 9999-ABEND-ARCHIVO.
070000*
070100     DISPLAY 'N91C09R - ERROR DE APERTURA DE ARCHIVO'.
070200     DISPLAY 'FS MAESTRO   = ' WS-FS-MAESTRO-VALOR.
070300     DISPLAY 'FS METRICAS  = ' WS-FS-METRICAS.
070400     MOVE 4 TO RETURN-CODE.
070500     STOP RUN.
070600*
070700 9999-ABEND-ARCHIVO-EXIT.
070800     EXIT.
