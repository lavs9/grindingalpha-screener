000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: N91C07C                                             *
000400*                                                                *
000500*  FECHA CREACION: 03/06/1997                                    *
000600*                                                                *
000700*  AUTOR: MC. QUINTERO - FACTORIA                                *
000800*                                                                *
000900*  APLICACION: N9 - TAMIZADO NOCTURNO DE ACCIONES (NSE)          *
001000*                                                                *
001100******************************************************************
001200* DOCUMENTACION.                                                 *
001300* ------------------                                             *
001400* CALCULADORA DE ROTACION RELATIVA (RRG) - UNIDAD U7             *
001500* ------------------                                             *
001600* TOMA LA SERIE DE CIERRE DE UN INDICE DE REFERENCIA (PARM) Y LA  *
001700* DE CADA INDICE SECTORIAL DEL ARCHIVO OHLCVIN, LAS ALINEA POR     *
001800* FECHA, LAS AGREGA OPCIONALMENTE A SEMANAL O MENSUAL, Y CALCULA  *
001900* RS-RATIO / RS-MOMENTUM SOBRE UNA VENTANA MOVIL DE 14 PUNTOS.    *
002000* CLASIFICA CADA INDICE EN SU CUADRANTE (LIDER/DEBILITANDO/       *
002100* REZAGADO/MEJORANDO), ORDENA POR RS-RATIO DESCENDENTE Y ESCRIBE  *
002200* UN RENGLON RESUMEN POR INDICE MAS EL CONTEO POR CUADRANTE.      *
002300******************************************************************
002400*                                                                *
002500*         I D E N T I F I C A T I O N   D I V I S I O N          *
002600*                                                                *
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900*
003000 PROGRAM-ID.    N91C07C.
003100 AUTHOR.        MC. QUINTERO.
003200 INSTALLATION.  FACTORIA - DEPARTAMENTO DE SISTEMAS.
003300 DATE-WRITTEN.  03/06/1997.
003400 DATE-COMPILED.
003500 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
003600******************************************************************
003700*        L O G    D E   C A M B I O S                            *
003800******************************************************************
003900*  FECHA     POR   TICKET    DESCRIPCION                        *
004000*  ------    ----  --------  -----------------------------------*
004100*  03/06/97  MCQ   SCR-0177  VERSION INICIAL - RATIO Y MOMENTUM  *SCR-0177
004200*                            SOBRE SERIE DIARIA UNICAMENTE        *
004300*  14/01/98  MCQ   SCR-0190  SE AGREGA AGREGACION SEMANAL/MENSUAL*SCR-0190
004400*  27/07/98  LFA   SCR-0204  REGLA DEL 80% DE DATOS NO FALTANTES *SCR-0204
004500*                            EN LA VENTANA MOVIL                  *
004600*  09/08/99  LFA   Y2K-0007  CLAVE DE MES VALIDADA A 4 DIGITOS   *Y2K-0007
004700*  30/05/00  RTG   SCR-0237  SE RECHAZA SIMBOLO CUANDO LA SERIE  *SCR-0237
004800*                            DEL INDICE DE REFERENCIA NO CUBRE LA *
004900*                            VENTANA COMPLETA, EN VEZ DE CALCULAR *
005000*                            EL RATIO CON DATOS PARCIALES         *
005100*  12/09/01  MCQ   SCR-0249  SE ACLARA QUE EN EL LIMITE EXACTO   *SCR-0249
005200*                            DE 100 EN RATIO O MOMENTUM EL PUNTO  *
005300*                            CAE EN REZAGADO/MEJORANDO, NO LIDER  *
005400******************************************************************
005500*                                                                *
005600*        E N V I R O N M E N T         D I V I S I O N           *
005700*                                                                *
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000*
006100 CONFIGURATION SECTION.
006200*
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500*
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT F-INDICE       ASSIGN TO IDXHIST
006900         ORGANIZATION IS SEQUENTIAL
007000         FILE STATUS IS WS-FS-INDICE.
007100     SELECT F-REPORTE-RRG  ASSIGN TO RPTRRG
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS WS-FS-REPORTE-RRG.
007400******************************************************************
007500*                                                                *
007600*                D A T A            D I V I S I O N              *
007700*                                                                *
007800******************************************************************
007900 DATA DIVISION.
008000 FILE SECTION.
008100*
008200 FD  F-INDICE
008300     RECORDING MODE IS F.
008400 01  FD-INDICE-REG                PIC X(113).
008500*
008600 FD  F-REPORTE-RRG
008700     RECORDING MODE IS F.
008800 01  FD-REPORTE-RRG-REG           PIC X(133).
008900******************************************************************
009000*                                                                *
009100*         W O R K I N G   S T O R A G E   S E C T I O N          *
009200*                                                                *
009300******************************************************************
009400 WORKING-STORAGE SECTION.
009500*
009600     COPY N9WKAUX.
009700     COPY N9REC08.
009800*
009900 01  WS-ESTADOS-ARCHIVO.
010000     05  WS-FS-INDICE               PIC X(02) VALUE '00'.
010100     05  WS-FS-REPORTE-RRG          PIC X(02) VALUE '00'.
010200     05  FILLER                     PIC X(06) VALUE SPACES.
010300*
010400 01  SW-SWITCHES.
010500     05  SW-FIN-INDICE              PIC X(01) VALUE 'N'.
010600         88  FIN-INDICE                        VALUE 'S'.
010700     05  SW-SIMBOLO-CAMBIO          PIC X(01) VALUE 'N'.
010800         88  SIMBOLO-CAMBIO                     VALUE 'S'.
010900     05  SW-DATOS-SUFICIENTES       PIC X(01) VALUE 'S'.
011000         88  DATOS-SUFICIENTES                  VALUE 'S'.
011100     05  FILLER                     PIC X(05) VALUE SPACES.
011200*
011300 01  WS-TARJETA-PARM.
011400     05  WS-PARM-BENCHMARK          PIC X(20).
011500     05  WS-PARM-AGREGACION         PIC X(01).
011600     05  WS-PARM-TAIL               PIC 9(02).
011700     05  FILLER                     PIC X(57) VALUE SPACES.
011800*
011900******************************************************************
012000*          SERIE DEL INDICE DE REFERENCIA (BENCHMARK)            *
012100******************************************************************
012200 01  WS-AREA-BENCHMARK.
012300     05  WS-BENCH-CANT              PIC S9(04) COMP VALUE ZERO.
012400     05  WS-BENCH-TABLA OCCURS 3000 TIMES
012500                        INDEXED BY WS-BX.
012600         10  WS-BENCH-FECHA         PIC 9(08).
012700         10  FILLER REDEFINES WS-BENCH-FECHA.
012800             15  WS-BENCH-FECHA-AAAA PIC 9(04).
012900             15  WS-BENCH-FECHA-MM   PIC 9(02).
013000             15  WS-BENCH-FECHA-DD   PIC 9(02).
013100         10  WS-BENCH-CLOSE         PIC S9(09)V9(02).
013200     05  WS-BENCH-AGR-CANT          PIC S9(04) COMP VALUE ZERO.
013300     05  WS-BENCH-AGR-TABLA OCCURS 3000 TIMES
013400                        INDEXED BY WS-BAX.
013500         10  WS-BENCH-AGR-FECHA     PIC 9(08).
013600         10  WS-BENCH-AGR-CLOSE     PIC S9(09)V9(02).
013700     05  FILLER                     PIC X(04) VALUE SPACES.
013800*
013900******************************************************************
014000*          SERIE CRUDA / AGREGADA DE TRABAJO (REUTILIZABLE)      *
014100******************************************************************
014200 01  WS-AREA-SERIE-TRABAJO.
014300     05  WS-SERIE-CRUDA-CANT        PIC S9(04) COMP VALUE ZERO.
014400     05  WS-SERIE-CRUDA OCCURS 3000 TIMES
014500                        INDEXED BY WS-SCX.
014600         10  WS-SC-FECHA            PIC 9(08).
014700         10  WS-SC-CLOSE            PIC S9(09)V9(02).
014800     05  WS-SERIE-AGR-CANT          PIC S9(04) COMP VALUE ZERO.
014900     05  WS-SERIE-AGR OCCURS 3000 TIMES
015000                        INDEXED BY WS-SAX.
015100         10  WS-SA-FECHA            PIC 9(08).
015200         10  FILLER REDEFINES WS-SA-FECHA.
015300             15  WS-SA-FECHA-AAAA   PIC 9(04).
015400             15  WS-SA-FECHA-MM     PIC 9(02).
015500             15  WS-SA-FECHA-DD     PIC 9(02).
015600         10  WS-SA-CLOSE            PIC S9(09)V9(02).
015700     05  WS-DIA-SEM-ANT             PIC S9(02) COMP VALUE ZERO.
015800     05  WS-DIA-SEM-HOY             PIC S9(02) COMP VALUE ZERO.
015900     05  WS-CLAVE-MES-ANT           PIC 9(06) COMP VALUE ZERO.
016000     05  WS-CLAVE-MES-HOY           PIC 9(06) COMP VALUE ZERO.
016100     05  FILLER                     PIC X(04) VALUE SPACES.
016200*
016300******************************************************************
016400*          TABLAS DE CALCULO DE RS-RATIO / RS-MOMENTUM           *
016500******************************************************************
016600 01  WS-AREA-CALCULO.
016700     05  WS-RAW-TABLA OCCURS 3000 TIMES
016800                      INDEXED BY WS-RWX
016900                      PIC S9(05)V9(04) COMP-3.
017000     05  WS-RATIO-TABLA OCCURS 3000 TIMES
017100                      INDEXED BY WS-RTX
017200                      PIC S9(05)V9(04) COMP-3.
017300     05  WS-RATIO-DEF-TABLA OCCURS 3000 TIMES
017400                      INDEXED BY WS-RDX
017500                      PIC X(01).
017600     05  WS-ROC-TABLA OCCURS 3000 TIMES
017700                      INDEXED BY WS-OCX
017800                      PIC S9(05)V9(04) COMP-3.
017900     05  WS-ROC-DEF-TABLA OCCURS 3000 TIMES
018000                      INDEXED BY WS-ODX
018100                      PIC X(01).
018200     05  WS-MOM-TABLA OCCURS 3000 TIMES
018300                      INDEXED BY WS-MMX
018400                      PIC S9(05)V9(04) COMP-3.
018500     05  WS-MOM-DEF-TABLA OCCURS 3000 TIMES
018600                      INDEXED BY WS-MDX
018700                      PIC X(01).
018800     05  FILLER                     PIC X(04) VALUE SPACES.
018900*
019000 01  WS-VENTANA-AREA.
019100     05  WS-VT-DESDE                PIC S9(04) COMP VALUE ZERO.
019200     05  WS-VT-HASTA                PIC S9(04) COMP VALUE ZERO.
019300     05  WS-VT-CANT-VALIDOS         PIC S9(04) COMP VALUE ZERO.
019400     05  WS-VT-MIN-VALIDOS          PIC S9(04) COMP VALUE ZERO.
019500     05  WS-VT-SUMA                 PIC S9(09)V9(04) COMP-3.
019600     05  WS-VT-MEDIA                PIC S9(09)V9(04) COMP-3.
019700     05  WS-VT-SUMA-CUAD            PIC S9(11)V9(04) COMP-3.
019800     05  WS-VT-VARIANZA             PIC S9(09)V9(04) COMP-3.
019900     05  WS-VT-DESVEST              PIC S9(09)V9(04) COMP-3.
020000     05  WS-VT-DIFERENCIA           PIC S9(09)V9(04) COMP-3.
020100     05  WS-RAIZ-ENTRADA            PIC S9(09)V9(04) COMP-3.
020200     05  WS-RAIZ-SALIDA             PIC S9(09)V9(04) COMP-3.
020300     05  WS-RAIZ-ITER               PIC S9(02) COMP VALUE ZERO.
020400     05  WS-ABS-ENTRADA             PIC S9(09)V9(04) COMP-3.
020500     05  WS-ABS-SALIDA              PIC S9(09)V9(04) COMP-3.
020600     05  FILLER                     PIC X(04) VALUE SPACES.
020700*
020800******************************************************************
020900*          RESULTADOS POR INDICE Y AREA DE ORDENAMIENTO          *
021000******************************************************************
021100 01  WS-AREA-RESULTADOS.
021200     05  WS-RES-CANT                PIC S9(04) COMP VALUE ZERO.
021300     05  WS-RES-TABLA OCCURS 500 TIMES
021400                        INDEXED BY WS-RX.
021500         10  WS-RES-SIMBOLO         PIC X(20).
021600         10  WS-RES-CIERRE          PIC S9(09)V9(02).
021700         10  WS-RES-RATIO           PIC S9(05)V9(02).
021800         10  WS-RES-MOMENTUM        PIC S9(05)V9(02).
021900         10  WS-RES-CUADRANTE       PIC X(10).
022000         10  WS-RES-CAMBIO-SEM-PCT  PIC S9(05)V9(02).
022100         10  FILLER                 PIC X(04) VALUE SPACES.
022200     05  WS-ORDEN-TABLA OCCURS 500 TIMES
022300                        INDEXED BY WS-OX
022400                        PIC S9(04) COMP.
022500     05  WS-CTR-LIDER               PIC 9(04) COMP VALUE ZERO.
022600     05  WS-CTR-DEBILITANDO         PIC 9(04) COMP VALUE ZERO.
022700     05  WS-CTR-REZAGADO            PIC 9(04) COMP VALUE ZERO.
022800     05  WS-CTR-MEJORANDO           PIC 9(04) COMP VALUE ZERO.
022900     05  FILLER                     PIC X(04) VALUE SPACES.
023000*
023100 01  WS-MISC-AREA.
023200     05  WS-M-POS                   PIC S9(04) COMP VALUE ZERO.
023300     05  WS-M-K                     PIC S9(04) COMP VALUE ZERO.
023400     05  WS-M-DESDE                 PIC S9(04) COMP VALUE ZERO.
023500     05  WS-M-HASTA                 PIC S9(04) COMP VALUE ZERO.
023600*
023700 77  WS-REQUERIDO-MIN               PIC S9(04) COMP VALUE ZERO.
023800*
023900*        AREA DE CALCULO DEL DIA DE LA SEMANA (ZELLER)
024000 01  WS-ZELLER-AREA.
024100     05  WS-Z-FECHA-ENTRADA         PIC 9(08) VALUE ZERO.
024200     05  FILLER REDEFINES WS-Z-FECHA-ENTRADA.
024300         10  WS-Z-FE-AAAA           PIC 9(04).
024400         10  WS-Z-FE-MM              PIC 9(02).
024500         10  WS-Z-FE-DD              PIC 9(02).
024600     05  WS-Z-TEMP1                 PIC S9(06) COMP VALUE ZERO.
024700     05  WS-Z-DIA                   PIC S9(04) COMP VALUE ZERO.
024800     05  WS-Z-MES                   PIC S9(04) COMP VALUE ZERO.
024900     05  WS-Z-ANIO                  PIC S9(06) COMP VALUE ZERO.
025000     05  WS-Z-K                     PIC S9(04) COMP VALUE ZERO.
025100     05  WS-Z-J                     PIC S9(04) COMP VALUE ZERO.
025200     05  WS-Z-TERM-MES              PIC S9(04) COMP VALUE ZERO.
025300     05  WS-Z-TERM-K4               PIC S9(04) COMP VALUE ZERO.
025400     05  WS-Z-TERM-J4               PIC S9(04) COMP VALUE ZERO.
025500     05  WS-Z-SUMA                  PIC S9(06) COMP VALUE ZERO.
025600     05  WS-Z-RESTO                 PIC S9(04) COMP VALUE ZERO.
025700     05  FILLER                     PIC X(04) VALUE SPACES.
025800     05  WS-LINEA-RESUMEN.
025900         10  WS-LR-SIMBOLO          PIC X(20).
026000         10  FILLER                 PIC X(02) VALUE SPACES.
026100         10  WS-LR-RATIO            PIC ZZZ9.99-.
026200         10  FILLER                 PIC X(02) VALUE SPACES.
026300         10  WS-LR-MOMENTUM         PIC ZZZ9.99-.
026400         10  FILLER                 PIC X(02) VALUE SPACES.
026500         10  WS-LR-CUADRANTE        PIC X(10).
026600         10  FILLER                 PIC X(02) VALUE SPACES.
026700         10  WS-LR-CAMBIO-SEM       PIC ZZZ9.99-.
026800         10  FILLER                 PIC X(02) VALUE SPACES.
026900         10  WS-LR-CIERRE           PIC ZZZZZZ9.99-.
027000         10  FILLER                 PIC X(20) VALUE SPACES.
027100*
027200******************************************************************
027300*                                                                *
027400*              P R O C E D U R E   D I V I S I O N               *
027500*                                                                *
027600******************************************************************
027700 PROCEDURE DIVISION.
027800*
027900 0000-MAINLINE.
028000*
028100     PERFORM 1000-INICIO
028200        THRU 1000-INICIO-EXIT.
028300*
028400     PERFORM 1200-AGREGAR-BENCHMARK
028500        THRU 1200-AGREGAR-BENCHMARK-EXIT.
028600*
028700     PERFORM 2000-PASADA-INDICES
028800        THRU 2000-PASADA-INDICES-EXIT.
028900*
029000     PERFORM 4000-ORDENAR-POR-RATIO
029100        THRU 4000-ORDENAR-POR-RATIO-EXIT.
029200*
029300     PERFORM 5000-ESCRIBIR-RRG
029400        THRU 5000-ESCRIBIR-RRG-EXIT.
029500*
029600     PERFORM 9000-FIN
029700        THRU 9000-FIN-EXIT.
029800*
029900     STOP RUN.
030000*
030100******************************************************************
030200*   1000 - APERTURA, PARAMETROS Y CARGA DEL BENCHMARK            *
030300******************************************************************
030400 1000-INICIO.
030500*
030600     MOVE 'N91C07C' TO WS-PROGRAMA.
030700     OPEN INPUT  F-INDICE.
030800     OPEN OUTPUT F-REPORTE-RRG.
030900*
031000     IF WS-FS-INDICE NOT = '00'
031100         PERFORM 9999-ABEND-ARCHIVO
031200            THRU 9999-ABEND-ARCHIVO-EXIT
031300     END-IF.
031400*
031500     ACCEPT WS-TARJETA-PARM FROM SYSIN.
031600     IF WS-PARM-AGREGACION NOT = 'W' AND NOT = 'M'
031700         MOVE 'D' TO WS-PARM-AGREGACION
031800     END-IF.
031900     IF WS-PARM-TAIL = ZERO OR WS-PARM-TAIL > 60
032000         MOVE 20 TO WS-PARM-TAIL
032100     END-IF.
032200*
032300     PERFORM 1100-CARGAR-BENCHMARK
032400        THRU 1100-CARGAR-BENCHMARK-EXIT
032500        UNTIL FIN-INDICE.
032600*
032700 1000-INICIO-EXIT.
032800     EXIT.
032900******************************************************************
033000*   1100 - PRIMERA PASADA: EXTRAE SOLO LAS BARRAS DEL BENCHMARK  *
033100******************************************************************
033200 1100-CARGAR-BENCHMARK.
033300*
033400     READ F-INDICE INTO N9-R8-INDICE-REG
033500         AT END SET FIN-INDICE TO TRUE
033600     END-READ.
033700*
033800     IF NOT FIN-INDICE
033900        AND N9-R8-SYMBOL = WS-PARM-BENCHMARK
034000        AND WS-BENCH-CANT < 3000
034100         ADD 1 TO WS-BENCH-CANT
034200         SET WS-BX TO WS-BENCH-CANT
034300         MOVE N9-R8-TRADE-DATE TO WS-BENCH-FECHA(WS-BX)
034400         MOVE N9-R8-CLOSE      TO WS-BENCH-CLOSE(WS-BX)
034500     END-IF.
034600*
034700 1100-CARGAR-BENCHMARK-EXIT.
034800     EXIT.
034900******************************************************************
035000*   1200 - AGREGA LA SERIE DEL BENCHMARK Y REABRE EL ARCHIVO     *
035100*          PARA LA SEGUNDA PASADA (POR INDICE SECTORIAL)        *
035200******************************************************************
035300 1200-AGREGAR-BENCHMARK.
035400*
035500     MOVE WS-BENCH-CANT TO WS-SERIE-CRUDA-CANT.
035600     PERFORM 1210-COPIAR-BENCH-A-CRUDA
035700        THRU 1210-COPIAR-BENCH-A-CRUDA-EXIT
035800        VARYING WS-M-POS FROM 1 BY 1
035900        UNTIL WS-M-POS > WS-BENCH-CANT.
036000*
036100     PERFORM 2000-AGREGAR-SERIE
036200        THRU 2000-AGREGAR-SERIE-EXIT.
036300*
036400     MOVE WS-SERIE-AGR-CANT TO WS-BENCH-AGR-CANT.
036500     PERFORM 1220-COPIAR-AGR-A-BENCH
036600        THRU 1220-COPIAR-AGR-A-BENCH-EXIT
036700        VARYING WS-M-POS FROM 1 BY 1
036800        UNTIL WS-M-POS > WS-SERIE-AGR-CANT.
036900*
037000     CLOSE F-INDICE.
037100     OPEN INPUT F-INDICE.
037200     IF WS-FS-INDICE NOT = '00'
037300         PERFORM 9999-ABEND-ARCHIVO
037400            THRU 9999-ABEND-ARCHIVO-EXIT
037500     END-IF.
037600     SET FIN-INDICE TO FALSE.
037700*
037800 1200-AGREGAR-BENCHMARK-EXIT.
037900     EXIT.
038000******************************************************************
038100*   1210 - COPIA UNA BARRA DEL BENCHMARK A LA SERIE CRUDA        *
038200******************************************************************
038300 1210-COPIAR-BENCH-A-CRUDA.
038400*
038500     SET WS-SCX TO WS-M-POS.
038600     SET WS-BX  TO WS-M-POS.
038700     MOVE WS-BENCH-FECHA(WS-BX) TO WS-SC-FECHA(WS-SCX).
038800     MOVE WS-BENCH-CLOSE(WS-BX) TO WS-SC-CLOSE(WS-SCX).
038900*
039000 1210-COPIAR-BENCH-A-CRUDA-EXIT.
039100     EXIT.
039200******************************************************************
039300*   1220 - COPIA UN PUNTO AGREGADO A LA SERIE FINAL DEL          *
039400*          BENCHMARK                                             *
039500******************************************************************
039600 1220-COPIAR-AGR-A-BENCH.
039700*
039800     SET WS-SAX TO WS-M-POS.
039900     SET WS-BAX TO WS-M-POS.
040000     MOVE WS-SA-FECHA(WS-SAX) TO WS-BENCH-AGR-FECHA(WS-BAX).
040100     MOVE WS-SA-CLOSE(WS-SAX) TO WS-BENCH-AGR-CLOSE(WS-BAX).
040200*
040300 1220-COPIAR-AGR-A-BENCH-EXIT.
040400     EXIT.
040500******************************************************************
040600*   2000 - AGREGACION GENERICA DE UNA SERIE CRUDA (WS-SERIE-     *
040700*          CRUDA) A DIARIA/SEMANAL/MENSUAL (WS-SERIE-AGR),       *
040800*          SEGUN WS-PARM-AGREGACION                              *
040900******************************************************************
041000 2000-AGREGAR-SERIE.
041100*
041200     MOVE ZERO TO WS-SERIE-AGR-CANT.
041300*
041400     EVALUATE WS-PARM-AGREGACION
041500         WHEN 'M'
041600             PERFORM 2040-AGREGAR-MENSUAL
041700                THRU 2040-AGREGAR-MENSUAL-EXIT
041800         WHEN 'W'
041900             PERFORM 2030-AGREGAR-SEMANAL
042000                THRU 2030-AGREGAR-SEMANAL-EXIT
042100         WHEN OTHER
042200             PERFORM 2020-AGREGAR-DIARIA
042300                THRU 2020-AGREGAR-DIARIA-EXIT
042400     END-EVALUATE.
042500*
042600 2000-AGREGAR-SERIE-EXIT.
042700     EXIT.
042800******************************************************************
042900*   2020 - SIN AGREGACION: LA SERIE AGREGADA ES LA SERIE CRUDA   *
043000******************************************************************
043100 2020-AGREGAR-DIARIA.
043200*
043300     MOVE WS-SERIE-CRUDA-CANT TO WS-SERIE-AGR-CANT.
043400     PERFORM 2021-COPIAR-CRUDA-A-AGR
043500        THRU 2021-COPIAR-CRUDA-A-AGR-EXIT
043600        VARYING WS-M-POS FROM 1 BY 1
043700        UNTIL WS-M-POS > WS-SERIE-CRUDA-CANT.
043800*
043900 2020-AGREGAR-DIARIA-EXIT.
044000     EXIT.
044100******************************************************************
044200*   2021 - COPIA UNA BARRA DE LA SERIE CRUDA A LA SERIE AGREGADA *
044300*          (SIN AGREGACION, PUNTO A PUNTO)                       *
044400******************************************************************
044500 2021-COPIAR-CRUDA-A-AGR.
044600*
044700     SET WS-SCX TO WS-M-POS.
044800     SET WS-SAX TO WS-M-POS.
044900     MOVE WS-SC-FECHA(WS-SCX) TO WS-SA-FECHA(WS-SAX).
045000     MOVE WS-SC-CLOSE(WS-SCX) TO WS-SA-CLOSE(WS-SAX).
045100*
045200 2021-COPIAR-CRUDA-A-AGR-EXIT.
045300     EXIT.
045400******************************************************************
045500*   2030 - AGREGACION SEMANAL: SE CONSERVA EL ULTIMO CIERRE      *
045600*          ANTES DE QUE EL DIA DE LA SEMANA (ZELLER) RETROCEDA   *
045700*          O SE REPITA, LO QUE MARCA EL INICIO DE UNA SEMANA     *
045800*          NUEVA (VIERNES-A-LUNES O TRAS UN FERIADO)             *
045900******************************************************************
046000 2030-AGREGAR-SEMANAL.
046100*
046200     SET WS-SCX TO 1.
046300     MOVE WS-SC-FECHA(WS-SCX) TO WS-Z-FECHA-ENTRADA.
046400     PERFORM 9750-CALC-DIA-SEMANA
046500        THRU 9750-CALC-DIA-SEMANA-EXIT.
046600     MOVE WS-DIA-SEM-HOY TO WS-DIA-SEM-ANT.
046700*
046800     PERFORM 2031-EXAMINAR-UN-DIA
046900        THRU 2031-EXAMINAR-UN-DIA-EXIT
047000        VARYING WS-M-POS FROM 2 BY 1
047100        UNTIL WS-M-POS > WS-SERIE-CRUDA-CANT.
047200*
047300     SET WS-SCX TO WS-SERIE-CRUDA-CANT.
047400     PERFORM 2036-GRABAR-PUNTO-AGREGADO
047500        THRU 2036-GRABAR-PUNTO-AGREGADO-EXIT.
047600*
047700 2030-AGREGAR-SEMANAL-EXIT.
047800     EXIT.
047900******************************************************************
048000*   2031 - EXAMINA UNA BARRA DE LA SEMANA EN CURSO Y CIERRA EL   *
048100*          PERIODO SI EL DIA-SEMANA (ZELLER) NO AVANZA           *
048200******************************************************************
048300 2031-EXAMINAR-UN-DIA.
048400*
048500     SET WS-SCX TO WS-M-POS.
048600     MOVE WS-SC-FECHA(WS-SCX) TO WS-Z-FECHA-ENTRADA.
048700     PERFORM 9750-CALC-DIA-SEMANA
048800        THRU 9750-CALC-DIA-SEMANA-EXIT.
048900     IF WS-DIA-SEM-HOY NOT > WS-DIA-SEM-ANT
049000         PERFORM 2035-CERRAR-PERIODO
049100            THRU 2035-CERRAR-PERIODO-EXIT
049200     END-IF.
049300     MOVE WS-DIA-SEM-HOY TO WS-DIA-SEM-ANT.
049400*
049500 2031-EXAMINAR-UN-DIA-EXIT.
049600     EXIT.
049700******************************************************************
049800*   2035 - CIERRE DE UN PERIODO SEMANAL (SE GRABA LA BARRA       *
049900*          ANTERIOR A LA ACTUAL, QUE FUE LA ULTIMA DE LA SEMANA) *
050000******************************************************************
050100 2035-CERRAR-PERIODO.
050200*
050300     SET WS-SCX DOWN BY 1.
050400     PERFORM 2036-GRABAR-PUNTO-AGREGADO
050500        THRU 2036-GRABAR-PUNTO-AGREGADO-EXIT.
050600     SET WS-SCX UP BY 1.
050700*
050800 2035-CERRAR-PERIODO-EXIT.
050900     EXIT.
051000******************************************************************
051100*   2036 - AGREGA LA BARRA CRUDA APUNTADA POR WS-SCX A LA SERIE  *
051200*          AGREGADA                                               *
051300******************************************************************
051400 2036-GRABAR-PUNTO-AGREGADO.
051500*
051600     ADD 1 TO WS-SERIE-AGR-CANT.
051700     SET WS-SAX TO WS-SERIE-AGR-CANT.
051800     MOVE WS-SC-FECHA(WS-SCX) TO WS-SA-FECHA(WS-SAX).
051900     MOVE WS-SC-CLOSE(WS-SCX) TO WS-SA-CLOSE(WS-SAX).
052000*
052100 2036-GRABAR-PUNTO-AGREGADO-EXIT.
052200     EXIT.
052300******************************************************************
052400*   2040 - AGREGACION MENSUAL: SE CONSERVA EL ULTIMO CIERRE DE   *
052500*          CADA CLAVE AAAAMM                                     *
052600******************************************************************
052700 2040-AGREGAR-MENSUAL.
052800*
052900     SET WS-SCX TO 1.
053000     DIVIDE WS-SC-FECHA(WS-SCX) BY 100 GIVING WS-CLAVE-MES-ANT.
053100*
053200     PERFORM 2041-EXAMINAR-UN-MES
053300        THRU 2041-EXAMINAR-UN-MES-EXIT
053400        VARYING WS-M-POS FROM 2 BY 1
053500        UNTIL WS-M-POS > WS-SERIE-CRUDA-CANT.
053600*
053700     SET WS-SCX TO WS-SERIE-CRUDA-CANT.
053800     PERFORM 2036-GRABAR-PUNTO-AGREGADO
053900        THRU 2036-GRABAR-PUNTO-AGREGADO-EXIT.
054000*
054100 2040-AGREGAR-MENSUAL-EXIT.
054200     EXIT.
054300******************************************************************
054400*   2041 - EXAMINA UNA BARRA DEL MES EN CURSO Y CIERRA EL        *
054500*          PERIODO SI CAMBIA LA CLAVE AAAAMM                     *
054600******************************************************************
054700 2041-EXAMINAR-UN-MES.
054800*
054900     SET WS-SCX TO WS-M-POS.
055000     DIVIDE WS-SC-FECHA(WS-SCX) BY 100 GIVING WS-CLAVE-MES-HOY.
055100     IF WS-CLAVE-MES-HOY NOT = WS-CLAVE-MES-ANT
055200         SET WS-SCX DOWN BY 1
055300         PERFORM 2036-GRABAR-PUNTO-AGREGADO
055400            THRU 2036-GRABAR-PUNTO-AGREGADO-EXIT
055500         SET WS-SCX UP BY 1
055600     END-IF.
055700     MOVE WS-CLAVE-MES-HOY TO WS-CLAVE-MES-ANT.
055800*
055900 2041-EXAMINAR-UN-MES-EXIT.
056000     EXIT.
056100******************************************************************
056200*   2100 - SEGUNDA PASADA: CONTROL-BREAK POR SIMBOLO SOBRE EL    *
056300*          ARCHIVO DE INDICES, SALTANDO EL BENCHMARK, PARA        *
056400*          CALCULAR RS-RATIO/RS-MOMENTUM DE CADA INDICE SECTORIAL*
056500******************************************************************
056600 2000-PASADA-INDICES.
056700*
056800     MOVE ZERO TO WS-SERIE-CRUDA-CANT.
056900     PERFORM 2010-LEER-INDICE
057000        THRU 2010-LEER-INDICE-EXIT.
057100*
057200     PERFORM 2100-PROCESAR-UN-SIMBOLO
057300        THRU 2100-PROCESAR-UN-SIMBOLO-EXIT
057400        UNTIL FIN-INDICE.
057500*
057600 2000-PASADA-INDICES-EXIT.
057700     EXIT.
057800******************************************************************
057900*   2100 - ACUMULA TODAS LAS BARRAS DE UN SIMBOLO Y, SI NO ES EL *
058000*          BENCHMARK, LO ENVIA A CALCULAR RATIO/MOMENTUM         *
058100******************************************************************
058200 2100-PROCESAR-UN-SIMBOLO.
058300*
058400     MOVE N9-R8-SYMBOL TO WS-SIMBOLO-ANT.
058500     MOVE ZERO TO WS-SERIE-CRUDA-CANT.
058600     PERFORM 2110-LEER-BARRAS-DEL-SIMBOLO
058700        THRU 2110-LEER-BARRAS-DEL-SIMBOLO-EXIT
058800        UNTIL FIN-INDICE OR N9-R8-SYMBOL NOT = WS-SIMBOLO-ANT.
058900     IF WS-SIMBOLO-ANT NOT = WS-PARM-BENCHMARK
059000         PERFORM 2200-PASADA-UN-INDICE
059100            THRU 2200-PASADA-UN-INDICE-EXIT
059200     END-IF.
059300*
059400 2100-PROCESAR-UN-SIMBOLO-EXIT.
059500     EXIT.
059600******************************************************************
059700*   2110 - ACUMULA UNA BARRA EN LA SERIE CRUDA Y LEE LA SIGUIENTE*
059800******************************************************************
059900 2110-LEER-BARRAS-DEL-SIMBOLO.
060000*
060100     IF WS-SERIE-CRUDA-CANT < 3000
060200         ADD 1 TO WS-SERIE-CRUDA-CANT
060300         SET WS-SCX TO WS-SERIE-CRUDA-CANT
060400         MOVE N9-R8-TRADE-DATE TO WS-SC-FECHA(WS-SCX)
060500         MOVE N9-R8-CLOSE      TO WS-SC-CLOSE(WS-SCX)
060600     END-IF.
060700     PERFORM 2010-LEER-INDICE
060800        THRU 2010-LEER-INDICE-EXIT.
060900*
061000 2110-LEER-BARRAS-DEL-SIMBOLO-EXIT.
061100     EXIT.
061200******************************************************************
061300*   2010 - LECTURA DE UNA BARRA DEL ARCHIVO DE INDICES           *
061400******************************************************************
061500 2010-LEER-INDICE.
061600*
061700     READ F-INDICE INTO N9-R8-INDICE-REG
061800         AT END SET FIN-INDICE TO TRUE
061900     END-READ.
062000*
062100 2010-LEER-INDICE-EXIT.
062200     EXIT.
062300******************************************************************
062400*   2200 - PROCESA UN INDICE SECTORIAL COMPLETO: AGREGA SU       *
062500*          SERIE, VERIFICA LARGO MINIMO, CALCULA RATIO/MOMENTUM  *
062600*          Y GUARDA EL PUNTO MAS RECIENTE EN WS-RES-TABLA        *
062700******************************************************************
062800 2200-PASADA-UN-INDICE.
062900*
063000     PERFORM 2000-AGREGAR-SERIE
063100        THRU 2000-AGREGAR-SERIE-EXIT.
063200*
063300     COMPUTE WS-REQUERIDO-MIN = WS-PARM-TAIL + 28.
063400     SET DATOS-SUFICIENTES TO TRUE.
063500     IF WS-SERIE-AGR-CANT < WS-REQUERIDO-MIN
063600         SET DATOS-SUFICIENTES TO FALSE
063700     END-IF.
063800     IF WS-SERIE-AGR-CANT NOT = WS-BENCH-AGR-CANT
063900         SET DATOS-SUFICIENTES TO FALSE
064000     END-IF.
064100*
064200     IF DATOS-SUFICIENTES
064300         PERFORM 3000-CALC-RS-RATIO
064400            THRU 3000-CALC-RS-RATIO-EXIT
064500         PERFORM 3100-CALC-RS-MOMENTUM
064600            THRU 3100-CALC-RS-MOMENTUM-EXIT
064700         PERFORM 3300-GUARDAR-RESULTADO
064800            THRU 3300-GUARDAR-RESULTADO-EXIT
064900     END-IF.
065000*
065100 2200-PASADA-UN-INDICE-EXIT.
065200     EXIT.
065300******************************************************************
065400*   3000 - RS-RATIO[I] PARA CADA PUNTO I DE LA SERIE AGREGADA:   *
065500*          RAW[I] = CIERRE-INDICE / CIERRE-BENCHMARK * 100;      *
065600*          RATIO[I] = 100 + (RAW[I] - MEDIA-VENTANA) /           *
065700*          DESVEST-VENTANA, VENTANA DE 14 PUNTOS TERMINANDO EN I,*
065800*          INDEFINIDO SI FALTAN MAS DEL 20% DE LOS PUNTOS DE LA  *
065900*          VENTANA O SI LA DESVIACION NO ES POSITIVA             *
066000******************************************************************
066100 3000-CALC-RS-RATIO.
066200*
066300     PERFORM 3001-CALC-RAW-EN-POS
066400        THRU 3001-CALC-RAW-EN-POS-EXIT
066500        VARYING WS-M-POS FROM 1 BY 1
066600        UNTIL WS-M-POS > WS-SERIE-AGR-CANT.
066700*
066800     PERFORM 3002-CALC-RATIO-EN-POS
066900        THRU 3002-CALC-RATIO-EN-POS-EXIT
067000        VARYING WS-M-POS FROM 14 BY 1
067100        UNTIL WS-M-POS > WS-SERIE-AGR-CANT.
067200*
067300 3000-CALC-RS-RATIO-EXIT.
067400     EXIT.
067500******************************************************************
067600*   3001 - CALCULA RAW[I] = CIERRE-INDICE/CIERRE-BENCHMARK * 100 *
067700******************************************************************
067800 3001-CALC-RAW-EN-POS.
067900*
068000     SET WS-SAX TO WS-M-POS.
068100     SET WS-BAX TO WS-M-POS.
068200     SET WS-RWX TO WS-M-POS.
068300     MOVE 'N' TO WS-RATIO-DEF-TABLA(WS-RWX).
068400     IF WS-BENCH-AGR-CLOSE(WS-BAX) = 0
068500         MOVE ZERO TO WS-RAW-TABLA(WS-RWX)
068600     ELSE
068700         COMPUTE WS-RAW-TABLA(WS-RWX) =
068800             WS-SA-CLOSE(WS-SAX) /
068900             WS-BENCH-AGR-CLOSE(WS-BAX) * 100
069000     END-IF.
069100*
069200 3001-CALC-RAW-EN-POS-EXIT.
069300     EXIT.
069400******************************************************************
069500*   3002 - CALCULA RATIO[I] SOBRE LA VENTANA DE 14 PUNTOS QUE     *
069600*          TERMINA EN I                                          *
069700******************************************************************
069800 3002-CALC-RATIO-EN-POS.
069900*
070000     COMPUTE WS-M-DESDE = WS-M-POS - 13.
070100     MOVE WS-M-POS TO WS-M-HASTA.
070200     PERFORM 3010-MEDIA-DESVEST-RAW
070300        THRU 3010-MEDIA-DESVEST-RAW-EXIT.
070400     SET WS-RTX TO WS-M-POS.
070500     SET WS-RDX TO WS-M-POS.
070600     IF WS-VT-CANT-VALIDOS >= WS-VT-MIN-VALIDOS
070700             AND WS-VT-DESVEST > 0
070800         SET WS-RWX TO WS-M-POS
070900         COMPUTE WS-RATIO-TABLA(WS-RTX) ROUNDED =
071000             100 + (WS-RAW-TABLA(WS-RWX) - WS-VT-MEDIA) /
071100                   WS-VT-DESVEST
071200         MOVE 'Y' TO WS-RATIO-DEF-TABLA(WS-RDX)
071300     END-IF.
071400*
071500 3002-CALC-RATIO-EN-POS-EXIT.
071600     EXIT.
071700******************************************************************
071800*   3010 - MEDIA Y DESVIACION MUESTRAL (N-1) DE WS-RAW-TABLA     *
071900*          ENTRE WS-M-DESDE Y WS-M-HASTA (VENTANA DE 14)         *
072000******************************************************************
072100 3010-MEDIA-DESVEST-RAW.
072200*
072300     MOVE 12 TO WS-VT-MIN-VALIDOS.
072400     MOVE ZERO TO WS-VT-SUMA WS-VT-CANT-VALIDOS.
072500     PERFORM 3011-ACUM-SUMA-RAW
072600        THRU 3011-ACUM-SUMA-RAW-EXIT
072700        VARYING WS-M-K FROM WS-M-DESDE BY 1
072800        UNTIL WS-M-K > WS-M-HASTA.
072900     COMPUTE WS-VT-MEDIA = WS-VT-SUMA / WS-VT-CANT-VALIDOS.
073000*
073100     MOVE ZERO TO WS-VT-SUMA-CUAD.
073200     PERFORM 3012-ACUM-SUMA-CUAD-RAW
073300        THRU 3012-ACUM-SUMA-CUAD-RAW-EXIT
073400        VARYING WS-M-K FROM WS-M-DESDE BY 1
073500        UNTIL WS-M-K > WS-M-HASTA.
073600     COMPUTE WS-VT-VARIANZA =
073700         WS-VT-SUMA-CUAD / (WS-VT-CANT-VALIDOS - 1).
073800     MOVE WS-VT-VARIANZA TO WS-RAIZ-ENTRADA.
073900     PERFORM 9600-RAIZ-CUADRADA
074000        THRU 9600-RAIZ-CUADRADA-EXIT.
074100     MOVE WS-RAIZ-SALIDA TO WS-VT-DESVEST.
074200*
074300 3010-MEDIA-DESVEST-RAW-EXIT.
074400     EXIT.
074500******************************************************************
074600*   3011 - ACUMULA LA SUMA DE RAW[K] PARA LA MEDIA DE LA VENTANA *
074700******************************************************************
074800 3011-ACUM-SUMA-RAW.
074900*
075000     SET WS-RWX TO WS-M-K.
075100     ADD 1 TO WS-VT-CANT-VALIDOS.
075200     ADD WS-RAW-TABLA(WS-RWX) TO WS-VT-SUMA.
075300*
075400 3011-ACUM-SUMA-RAW-EXIT.
075500     EXIT.
075600******************************************************************
075700*   3012 - ACUMULA LA SUMA DE DESVIACIONES CUADRADAS DE RAW[K]   *
075800******************************************************************
075900 3012-ACUM-SUMA-CUAD-RAW.
076000*
076100     SET WS-RWX TO WS-M-K.
076200     COMPUTE WS-VT-DIFERENCIA =
076300         WS-RAW-TABLA(WS-RWX) - WS-VT-MEDIA.
076400     COMPUTE WS-VT-SUMA-CUAD =
076500         WS-VT-SUMA-CUAD + WS-VT-DIFERENCIA * WS-VT-DIFERENCIA.
076600*
076700 3012-ACUM-SUMA-CUAD-RAW-EXIT.
076800     EXIT.
076900******************************************************************
077000*   3100 - ROC[I] Y RS-MOMENTUM[I]: ROC ES EL CAMBIO PORCENTUAL  *
077100*          DE RS-RATIO RESPECTO AL PUNTO ANTERIOR; MOMENTUM ES   *
077200*          101 + (ROC - MEDIA-VENTANA-ROC)/DESVEST-VENTANA-ROC   *
077300******************************************************************
077400 3100-CALC-RS-MOMENTUM.
077500*
077600     PERFORM 3101-CALC-ROC-EN-POS
077700        THRU 3101-CALC-ROC-EN-POS-EXIT
077800        VARYING WS-M-POS FROM 15 BY 1
077900        UNTIL WS-M-POS > WS-SERIE-AGR-CANT.
078000*
078100     PERFORM 3102-CALC-MOM-EN-POS
078200        THRU 3102-CALC-MOM-EN-POS-EXIT
078300        VARYING WS-M-POS FROM 28 BY 1
078400        UNTIL WS-M-POS > WS-SERIE-AGR-CANT.
078500*
078600 3100-CALC-RS-MOMENTUM-EXIT.
078700     EXIT.
078800******************************************************************
078900*   3101 - CALCULA ROC[I], EL CAMBIO PORCENTUAL DE RATIO[I]      *
079000*          RESPECTO A RATIO[I-1]                                 *
079100******************************************************************
079200 3101-CALC-ROC-EN-POS.
079300*
079400     SET WS-OCX TO WS-M-POS.
079500     SET WS-ODX TO WS-M-POS.
079600     MOVE 'N' TO WS-ROC-DEF-TABLA(WS-ODX).
079700     SET WS-RDX TO WS-M-POS.
079800     IF WS-RATIO-DEF-TABLA(WS-RDX) = 'Y'
079900         SET WS-M-K TO WS-M-POS
080000         SET WS-M-K DOWN BY 1
080100         SET WS-RDX TO WS-M-K
080200         IF WS-RATIO-DEF-TABLA(WS-RDX) = 'Y'
080300             SET WS-RTX TO WS-M-POS
080400             SET WS-RWX TO WS-M-K
080500             IF WS-RATIO-TABLA(WS-RWX) NOT = 0
080600                 COMPUTE WS-ROC-TABLA(WS-OCX) ROUNDED =
080700                     100 * (WS-RATIO-TABLA(WS-RTX) /
080800                            WS-RATIO-TABLA(WS-RWX) - 1)
080900                 MOVE 'Y' TO WS-ROC-DEF-TABLA(WS-ODX)
081000             END-IF
081100         END-IF
081200     END-IF.
081300*
081400 3101-CALC-ROC-EN-POS-EXIT.
081500     EXIT.
081600******************************************************************
081700*   3102 - CALCULA RS-MOMENTUM[I] SOBRE LA VENTANA DE 14 PUNTOS  *
081800*          DE ROC QUE TERMINA EN I                                *
081900******************************************************************
082000 3102-CALC-MOM-EN-POS.
082100*
082200     COMPUTE WS-M-DESDE = WS-M-POS - 13.
082300     MOVE WS-M-POS TO WS-M-HASTA.
082400     PERFORM 3110-MEDIA-DESVEST-ROC
082500        THRU 3110-MEDIA-DESVEST-ROC-EXIT.
082600     SET WS-MMX TO WS-M-POS.
082700     SET WS-MDX TO WS-M-POS.
082800     MOVE 'N' TO WS-MOM-DEF-TABLA(WS-MDX).
082900     SET WS-ODX TO WS-M-POS.
083000     IF WS-ROC-DEF-TABLA(WS-ODX) = 'Y'
083100             AND WS-VT-CANT-VALIDOS >= WS-VT-MIN-VALIDOS
083200             AND WS-VT-DESVEST > 0
083300         SET WS-OCX TO WS-M-POS
083400         COMPUTE WS-MOM-TABLA(WS-MMX) ROUNDED =
083500             101 + (WS-ROC-TABLA(WS-OCX) - WS-VT-MEDIA) /
083600                   WS-VT-DESVEST
083700         MOVE 'Y' TO WS-MOM-DEF-TABLA(WS-MDX)
083800     END-IF.
083900*
084000 3102-CALC-MOM-EN-POS-EXIT.
084100     EXIT.
084200******************************************************************
084300*   3110 - MEDIA Y DESVIACION MUESTRAL (N-1) DE WS-ROC-TABLA     *
084400*          ENTRE WS-M-DESDE Y WS-M-HASTA, CONTANDO SOLO LOS      *
084500*          PUNTOS DEFINIDOS (REGLA DEL 80% DE DATOS)             *
084600******************************************************************
084700 3110-MEDIA-DESVEST-ROC.
084800*
084900     MOVE 12 TO WS-VT-MIN-VALIDOS.
085000     MOVE ZERO TO WS-VT-SUMA WS-VT-CANT-VALIDOS.
085100     PERFORM 3111-ACUM-SUMA-ROC
085200        THRU 3111-ACUM-SUMA-ROC-EXIT
085300        VARYING WS-M-K FROM WS-M-DESDE BY 1
085400        UNTIL WS-M-K > WS-M-HASTA.
085500     IF WS-VT-CANT-VALIDOS < WS-VT-MIN-VALIDOS
085600         MOVE ZERO TO WS-VT-DESVEST
085700     ELSE
085800         COMPUTE WS-VT-MEDIA = WS-VT-SUMA / WS-VT-CANT-VALIDOS
085900         MOVE ZERO TO WS-VT-SUMA-CUAD
086000         PERFORM 3112-ACUM-SUMA-CUAD-ROC
086100            THRU 3112-ACUM-SUMA-CUAD-ROC-EXIT
086200            VARYING WS-M-K FROM WS-M-DESDE BY 1
086300            UNTIL WS-M-K > WS-M-HASTA
086400         COMPUTE WS-VT-VARIANZA =
086500             WS-VT-SUMA-CUAD / (WS-VT-CANT-VALIDOS - 1)
086600         MOVE WS-VT-VARIANZA TO WS-RAIZ-ENTRADA
086700         PERFORM 9600-RAIZ-CUADRADA
086800            THRU 9600-RAIZ-CUADRADA-EXIT
086900         MOVE WS-RAIZ-SALIDA TO WS-VT-DESVEST
087000     END-IF.
087100*
087200 3110-MEDIA-DESVEST-ROC-EXIT.
087300     EXIT.
087400******************************************************************
087500*   3111 - ACUMULA LA SUMA DE ROC[K] DEFINIDOS PARA LA MEDIA     *
087600******************************************************************
087700 3111-ACUM-SUMA-ROC.
087800*
087900     SET WS-ODX TO WS-M-K.
088000     IF WS-ROC-DEF-TABLA(WS-ODX) = 'Y'
088100         SET WS-OCX TO WS-M-K
088200         ADD 1 TO WS-VT-CANT-VALIDOS
088300         ADD WS-ROC-TABLA(WS-OCX) TO WS-VT-SUMA
088400     END-IF.
088500*
088600 3111-ACUM-SUMA-ROC-EXIT.
088700     EXIT.
088800******************************************************************
088900*   3112 - ACUMULA LA SUMA DE DESVIACIONES CUADRADAS DE ROC[K]   *
089000*          DEFINIDOS                                              *
089100******************************************************************
089200 3112-ACUM-SUMA-CUAD-ROC.
089300*
089400     SET WS-ODX TO WS-M-K.
089500     IF WS-ROC-DEF-TABLA(WS-ODX) = 'Y'
089600         SET WS-OCX TO WS-M-K
089700         COMPUTE WS-VT-DIFERENCIA =
089800             WS-ROC-TABLA(WS-OCX) - WS-VT-MEDIA
089900         COMPUTE WS-VT-SUMA-CUAD = WS-VT-SUMA-CUAD +
090000             WS-VT-DIFERENCIA * WS-VT-DIFERENCIA
090100     END-IF.
090200*
090300 3112-ACUM-SUMA-CUAD-ROC-EXIT.
090400     EXIT.
090500******************************************************************
090600*   3200 - CLASIFICACION DE CUADRANTE PARA UN PUNTO (RATIO,MOM)  *
090700*          LIDER: RATIO>100 Y MOM>100; DEBILITANDO: RATIO>100 Y  *
090800*          MOM<=100; REZAGADO: AMBOS <=100; MEJORANDO: RATIO<=100*
090900*          Y MOM>100                                             *
091000******************************************************************
091100 3200-CLASIFICAR-CUADRANTE.
091200*
091300     EVALUATE TRUE
091400         WHEN WS-RES-RATIO(WS-RX) > 100
091500                 AND WS-RES-MOMENTUM(WS-RX) > 100
091600             MOVE 'LIDER'      TO WS-RES-CUADRANTE(WS-RX)
091700             ADD 1 TO WS-CTR-LIDER
091800         WHEN WS-RES-RATIO(WS-RX) > 100
091900             MOVE 'DEBILITAN' TO WS-RES-CUADRANTE(WS-RX)
092000             ADD 1 TO WS-CTR-DEBILITANDO
092100         WHEN WS-RES-MOMENTUM(WS-RX) > 100
092200             MOVE 'MEJORANDO' TO WS-RES-CUADRANTE(WS-RX)
092300             ADD 1 TO WS-CTR-MEJORANDO
092400         WHEN OTHER
092500             MOVE 'REZAGADO'  TO WS-RES-CUADRANTE(WS-RX)
092600             ADD 1 TO WS-CTR-REZAGADO
092700     END-EVALUATE.
092800*
092900 3200-CLASIFICAR-CUADRANTE-EXIT.
093000     EXIT.
093100******************************************************************
093200*   3300 - GUARDA EL PUNTO MAS RECIENTE DEL INDICE (RATIO,       *
093300*          MOMENTUM, CUADRANTE, CAMBIO SEMANAL, CIERRE ACTUAL)   *
093400*          EN LA TABLA DE RESULTADOS PARA EL REPORTE FINAL       *
093500******************************************************************
093600 3300-GUARDAR-RESULTADO.
093700*
093800     SET WS-RDX TO WS-SERIE-AGR-CANT.
093900     SET WS-MDX TO WS-SERIE-AGR-CANT.
094000     IF WS-RATIO-DEF-TABLA(WS-RDX) NOT = 'Y'
094100         GO TO 3300-GUARDAR-RESULTADO-EXIT
094200     END-IF.
094300     IF WS-MOM-DEF-TABLA(WS-MDX) NOT = 'Y'
094400         GO TO 3300-GUARDAR-RESULTADO-EXIT
094500     END-IF.
094600     IF WS-RES-CANT >= 500
094700         GO TO 3300-GUARDAR-RESULTADO-EXIT
094800     END-IF.
094900*
095000     ADD 1 TO WS-RES-CANT.
095100     SET WS-RX TO WS-RES-CANT.
095200     MOVE WS-SIMBOLO-ANT              TO WS-RES-SIMBOLO(WS-RX).
095300     SET WS-SAX TO WS-SERIE-AGR-CANT.
095400     MOVE WS-SA-CLOSE(WS-SAX)         TO WS-RES-CIERRE(WS-RX).
095500     SET WS-RTX TO WS-SERIE-AGR-CANT.
095600     MOVE WS-RATIO-TABLA(WS-RTX)      TO WS-RES-RATIO(WS-RX).
095700     SET WS-MMX TO WS-SERIE-AGR-CANT.
095800     MOVE WS-MOM-TABLA(WS-MMX)        TO WS-RES-MOMENTUM(WS-RX).
095900*
096000     PERFORM 3200-CLASIFICAR-CUADRANTE
096100        THRU 3200-CLASIFICAR-CUADRANTE-EXIT.
096200*
096300     MOVE ZERO TO WS-RES-CAMBIO-SEM-PCT(WS-RX).
096400     IF WS-SERIE-CRUDA-CANT > 5
096500         SET WS-SCX TO WS-SERIE-CRUDA-CANT
096600         SET WS-M-K TO WS-SERIE-CRUDA-CANT
096700         SET WS-M-K DOWN BY 5
096800         SET WS-RWX TO WS-M-K
096900         IF WS-SC-CLOSE(WS-M-K) = 0
097000             CONTINUE
097100         ELSE
097200             SET WS-SCX TO WS-SERIE-CRUDA-CANT
097300             COMPUTE WS-RES-CAMBIO-SEM-PCT(WS-RX) ROUNDED =
097400                 (WS-SC-CLOSE(WS-SCX) / WS-SC-CLOSE(WS-M-K) - 1)
097500                 * 100
097600         END-IF
097700     END-IF.
097800*
097900 3300-GUARDAR-RESULTADO-EXIT.
098000     EXIT.
098100******************************************************************
098200*   4000 - ORDENAMIENTO DE LOS INDICES POR RS-RATIO DESCENDENTE  *
098300*          (SELECCION POR BURBUJA SOBRE UNA TABLA DE PERMUTACION)*
098400******************************************************************
098500 4000-ORDENAR-POR-RATIO.
098600*
098700     PERFORM 4001-INICIALIZAR-ORDEN
098800        THRU 4001-INICIALIZAR-ORDEN-EXIT
098900        VARYING WS-OX FROM 1 BY 1
099000        UNTIL WS-OX > WS-RES-CANT.
099100*
099200     IF WS-RES-CANT > 1
099300         PERFORM 4002-PASADA-BURBUJA
099400            THRU 4002-PASADA-BURBUJA-EXIT
099500            VARYING IN-I FROM 1 BY 1
099600            UNTIL IN-I > WS-RES-CANT - 1
099700     END-IF.
099800*
099900 4000-ORDENAR-POR-RATIO-EXIT.
100000     EXIT.
100100******************************************************************
100200*   4001 - INICIALIZA LA TABLA DE PERMUTACION CON EL ORDEN       *
100300*          DE LECTURA (IDENTIDAD)                                *
100400******************************************************************
100500 4001-INICIALIZAR-ORDEN.
100600*
100700     SET WS-ORDEN-TABLA(WS-OX) FROM WS-OX.
100800*
100900 4001-INICIALIZAR-ORDEN-EXIT.
101000     EXIT.
101100******************************************************************
101200*   4002 - UNA PASADA COMPLETA DE LA BURBUJA SOBRE LOS PRIMEROS  *
101300*          (WS-RES-CANT - IN-I) PARES CONTIGUOS                  *
101400******************************************************************
101500 4002-PASADA-BURBUJA.
101600*
101700     PERFORM 4010-COMPARAR-Y-PERMUTAR
101800        THRU 4010-COMPARAR-Y-PERMUTAR-EXIT
101900        VARYING IN-K FROM 1 BY 1
102000        UNTIL IN-K > WS-RES-CANT - IN-I.
102100*
102200 4002-PASADA-BURBUJA-EXIT.
102300     EXIT.
102400******************************************************************
102500*   4010 - COMPARA DOS POSICIONES CONTIGUAS DE LA TABLA DE       *
102600*          PERMUTACION Y LAS INTERCAMBIA SI ESTAN FUERA DE ORDEN *
102700*          (DESCENDENTE POR RS-RATIO)                            *
102800******************************************************************
102900 4010-COMPARAR-Y-PERMUTAR.
103000*
103100     SET WS-RX  TO WS-ORDEN-TABLA(IN-K).
103200     SET WS-OX  TO WS-ORDEN-TABLA(IN-K + 1).
103300*
103400     IF WS-RES-RATIO(WS-RX) < WS-RES-RATIO(WS-OX)
103500         MOVE WS-ORDEN-TABLA(IN-K)       TO WS-M-POS
103600         MOVE WS-ORDEN-TABLA(IN-K + 1)   TO WS-ORDEN-TABLA(IN-K)
103700         MOVE WS-M-POS                   TO WS-ORDEN-TABLA(IN-K + 1)
103800     END-IF.
103900*
104000 4010-COMPARAR-Y-PERMUTAR-EXIT.
104100     EXIT.
104200******************************************************************
104300*   5000 - ESCRITURA DEL RENGLON RESUMEN POR INDICE (EN ORDEN    *
104400*          DE RS-RATIO DESCENDENTE) Y DEL TOTAL POR CUADRANTE    *
104500******************************************************************
104600 5000-ESCRIBIR-RRG.
104700*
104800     PERFORM 5005-PREPARAR-Y-ESCRIBIR
104900        THRU 5005-PREPARAR-Y-ESCRIBIR-EXIT
105000        VARYING WS-OX FROM 1 BY 1
105100        UNTIL WS-OX > WS-RES-CANT.
105200*
105300     MOVE SPACES TO FD-REPORTE-RRG-REG.
105400     WRITE FD-REPORTE-RRG-REG.
105500     STRING 'TOTAL LIDER=' WS-CTR-LIDER
105600            ' DEBILITANDO=' WS-CTR-DEBILITANDO
105700            ' REZAGADO=' WS-CTR-REZAGADO
105800            ' MEJORANDO=' WS-CTR-MEJORANDO
105900         DELIMITED BY SIZE INTO WS-LINEA-RESUMEN
106000     END-STRING.
106100     WRITE FD-REPORTE-RRG-REG FROM WS-LINEA-RESUMEN.
106200*
106300 5000-ESCRIBIR-RRG-EXIT.
106400     EXIT.
106500******************************************************************
106600*   5005 - UBICA EL INDICE EN EL ORDEN DE SALIDA Y ESCRIBE SU    *
106700*          RENGLON RESUMEN                                        *
106800******************************************************************
106900 5005-PREPARAR-Y-ESCRIBIR.
107000*
107100     SET WS-RX TO WS-ORDEN-TABLA(WS-OX).
107200     PERFORM 5010-ESCRIBIR-UN-RENGLON
107300        THRU 5010-ESCRIBIR-UN-RENGLON-EXIT.
107400*
107500 5005-PREPARAR-Y-ESCRIBIR-EXIT.
107600     EXIT.
107700******************************************************************
107800*   5010 - FORMATEA Y ESCRIBE EL RENGLON DE UN INDICE            *
107900******************************************************************
108000 5010-ESCRIBIR-UN-RENGLON.
108100*
108200     MOVE SPACES                       TO WS-LINEA-RESUMEN.
108300     MOVE WS-RES-SIMBOLO(WS-RX)        TO WS-LR-SIMBOLO.
108400     MOVE WS-RES-RATIO(WS-RX)          TO WS-LR-RATIO.
108500     MOVE WS-RES-MOMENTUM(WS-RX)       TO WS-LR-MOMENTUM.
108600     MOVE WS-RES-CUADRANTE(WS-RX)      TO WS-LR-CUADRANTE.
108700     MOVE WS-RES-CAMBIO-SEM-PCT(WS-RX) TO WS-LR-CAMBIO-SEM.
108800     MOVE WS-RES-CIERRE(WS-RX)         TO WS-LR-CIERRE.
108900*
109000     WRITE FD-REPORTE-RRG-REG FROM WS-LINEA-RESUMEN.
109100*
109200 5010-ESCRIBIR-UN-RENGLON-EXIT.
109300     EXIT.
109400******************************************************************
109500*   9000 - CIERRE DE ARCHIVOS                                    *
109600******************************************************************
109700 9000-FIN.
109800*
109900     CLOSE F-INDICE
110000           F-REPORTE-RRG.
110100*
110200 9000-FIN-EXIT.
110300     EXIT.
110400******************************************************************
110500*   9500 - VALOR ABSOLUTO DE WS-ABS-ENTRADA EN WS-ABS-SALIDA     *
110600******************************************************************
110700 9500-VALOR-ABSOLUTO.
110800*
110900     IF WS-ABS-ENTRADA < 0
111000         COMPUTE WS-ABS-SALIDA = WS-ABS-ENTRADA * -1
111100     ELSE
111200         MOVE WS-ABS-ENTRADA TO WS-ABS-SALIDA
111300     END-IF.
111400*
111500 9500-VALOR-ABSOLUTO-EXIT.
111600     EXIT.
111700******************************************************************
111800*   9600 - RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON (20     *
111900*          ITERACIONES FIJAS). ENTRA CON WS-RAIZ-ENTRADA, SALE   *
112000*          CON WS-RAIZ-SALIDA. NO SE USA NINGUNA FUNCION         *
112100*          INTRINSECA.                                           *
112200******************************************************************
112300 9600-RAIZ-CUADRADA.
112400*
112500     IF WS-RAIZ-ENTRADA <= 0
112600         MOVE ZERO TO WS-RAIZ-SALIDA
112700     ELSE
112800         MOVE WS-RAIZ-ENTRADA TO WS-RAIZ-SALIDA
112900         PERFORM 9610-PASO-NEWTON
113000            THRU 9610-PASO-NEWTON-EXIT
113100            VARYING WS-RAIZ-ITER FROM 1 BY 1
113200            UNTIL WS-RAIZ-ITER > 20
113300     END-IF.
113400*
113500 9600-RAIZ-CUADRADA-EXIT.
113600     EXIT.
113700******************************************************************
113800*   9610 - UN PASO DE NEWTON-RAPHSON: X = (X + N/X) / 2          *
113900******************************************************************
114000 9610-PASO-NEWTON.
114100*
114200     COMPUTE WS-RAIZ-SALIDA ROUNDED =
114300         (WS-RAIZ-SALIDA + WS-RAIZ-ENTRADA / WS-RAIZ-SALIDA) / 2.
114400*
114500 9610-PASO-NEWTON-EXIT.
114600     EXIT.
114700******************************************************************
114800*   9750 - CALCULO DEL DIA DE LA SEMANA (CONGRUENCIA DE ZELLER,  *
114900*          CALENDARIO GREGORIANO). ENTRA CON WS-Z-FECHA-ENTRADA = *
115000*          FECHA AAAAMMDD, SALE CON WS-DIA-SEM-HOY (0-6, CICLICO *
115100*          SEGUN EL CALENDARIO, UTIL SOLO PARA DETECTAR CUANDO   *
115200*          UNA FECHA "RETROCEDE" DE VIERNES A LUNES O TRAS UN    *
115300*          FERIADO, NO PARA IDENTIFICAR EL NOMBRE DEL DIA)       *
115400******************************************************************
115500 9750-CALC-DIA-SEMANA.
115600*
115700     MOVE WS-Z-FE-DD   TO WS-Z-DIA.
115800     MOVE WS-Z-FE-MM   TO WS-Z-MES.
115900     MOVE WS-Z-FE-AAAA TO WS-Z-ANIO.
116000*
116100     IF WS-Z-MES < 3
116200         ADD 12 TO WS-Z-MES
116300         SUBTRACT 1 FROM WS-Z-ANIO
116400     END-IF.
116500*
116600     DIVIDE WS-Z-ANIO BY 100 GIVING WS-Z-J REMAINDER WS-Z-K.
116700*
116800     COMPUTE WS-Z-TERM-MES = (13 * (WS-Z-MES + 1)) / 5.
116900     COMPUTE WS-Z-TERM-K4  = WS-Z-K / 4.
117000     COMPUTE WS-Z-TERM-J4  = WS-Z-J / 4.
117100*
117200     COMPUTE WS-Z-SUMA = WS-Z-DIA + WS-Z-TERM-MES + WS-Z-K +
117300         WS-Z-TERM-K4 + WS-Z-TERM-J4 + (5 * WS-Z-J).
117400*
117500     DIVIDE WS-Z-SUMA BY 7 GIVING WS-Z-TEMP1 REMAINDER WS-Z-RESTO.
117600     MOVE WS-Z-RESTO TO WS-DIA-SEM-HOY.
117700*
117800 9750-CALC-DIA-SEMANA-EXIT.
117900     EXIT.
118000******************************************************************
118100*   9999 - ABEND POR ERROR DE APERTURA DE ARCHIVO                *
118200******************************************************************
118300 9999-ABEND-ARCHIVO.
118400*
118500     DISPLAY 'N91C07C - ERROR DE APERTURA DE ARCHIVO'.
118600     DISPLAY 'FS INDICE = ' WS-FS-INDICE.
118700     MOVE 4 TO RETURN-CODE.
118800     STOP RUN.
118900*
119000 9999-ABEND-ARCHIVO-EXIT.
119100     EXIT.
