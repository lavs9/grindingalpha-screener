000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: N91C05C                                             *
000400*                                                                *
000500*  FECHA CREACION: 14/01/1997                                    *
000600*                                                                *
000700*  AUTOR: R. GAMBOA - FACTORIA                                   *
000800*                                                                *
000900*  APLICACION: N9 - TAMIZADO NOCTURNO DE ACCIONES (NSE)          *
001000*                                                                *
001100******************************************************************
001200* DOCUMENTACION.                                                 *
001300* ------------------                                             *
001400* MOTOR DE CALCULO DE METRICAS DIARIAS (UNIDAD U5)               *
001500* ------------------                                             *
001600* PROCESO GLOBAL: PARA CADA SIMBOLO ACTIVO CON AL MENOS 201       *
001700*  BARRAS OHLCV HASTA LA FECHA OBJETIVO, CALCULA VARIACIONES,     *
001800*  RANGO VERDADERO, VOLUMEN, MEDIAS MOVILES, CAJA DE DARVAS,      *
001900*  ETAPA DE WEINSTEIN, RSI, MACD, BANDAS DE BOLLINGER, ADX Y      *
002000*  PROXIES DE FORTALEZA RELATIVA.  AL FINAL DE LA PASADA POR      *
002100*  SIMBOLO SE CALCULA LA AMPLITUD DEL UNIVERSO (MCCLELLAN) Y EL   *
002200*  PERCENTIL DE FORTALEZA RELATIVA, Y SE ESCRIBE UN RENGLON       *
002300*  N9REC07 POR SIMBOLO.                                          *
002400******************************************************************
002500*                                                                *
002600*         I D E N T I F I C A T I O N   D I V I S I O N          *
002700*                                                                *
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000*
003100 PROGRAM-ID.    N91C05C.
003200 AUTHOR.        R. GAMBOA.
003300 INSTALLATION.  FACTORIA - DEPARTAMENTO DE SISTEMAS.
003400 DATE-WRITTEN.  14/01/1997.
003500 DATE-COMPILED.
003600 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
003700******************************************************************
003800*        L O G    D E   C A M B I O S                            *
003900******************************************************************
004000*  FECHA     POR   TICKET    DESCRIPCION                        *
004100*  ------    ----  --------  -----------------------------------*
004200*  14/01/97  RTG   SCR-0170  VERSION INICIAL - VARIACIONES,      *SCR-0170
004300*                            MEDIAS MOVILES Y RANGO VERDADERO    *
004400*  02/06/97  RTG   SCR-0175  SE AGREGA CAJA DE DARVAS Y BANDERAS *SCR-0175
004500*                            DE MAXIMO/MINIMO DE 20 DIAS         *
004600*  20/11/97  MCQ   SCR-0183  SE AGREGA ETAPA DE WEINSTEIN Y      *SCR-0183
004700*                            AMPLITUD DE UNIVERSO (MCCLELLAN)    *
004800*  15/05/98  MCQ   SCR-0199  SE AGREGA RSI, MACD Y BANDAS DE     *SCR-0199
004900*                            BOLLINGER                           *
005000*  30/09/98  MCQ   SCR-0208  SE AGREGA ADX/DI Y PERCENTIL DE     *SCR-0208
005100*                            FORTALEZA RELATIVA (VARS/VARW)      *
005200*  09/08/99  LFA   Y2K-0007  CALC-DATE CONFIRMADO A 4 DIGITOS    *Y2K-0007
005300*                            DE ANIO EN TODO EL RENGLON          *
005400*  03/02/00  LFA   SCR-0230  SE CORRIGE LA VENTANA DE LA SENAL   *SCR-0230
005500*                            MACD CUANDO IDX ESTA CERCA DEL      *
005600*                            LIMITE INFERIOR DE LA TABLA         *
005700*  11/09/00  RTG   SCR-0241  SE CORRIGE 1100-CARGAR-ACTIVOS: EL  *SCR-0241
005800*                            INDICADOR DE ACTIVO EN N9REC02 VIENE*
005900*                            EN 'Y'/'N', NO EN 'S'/'N' - LA TABLA*
006000*                            DE SIMBOLOS ACTIVOS QUEDABA VACIA Y *
006100*                            NO SE GENERABA NINGUN RENGLON N9REC07*
006200*  06/06/01  MCQ   SCR-0247  SE AGREGA 3060-VALIDAR-HIGH-LOW: SE *SCR-0247
006300*                            RECHAZA EL SIMBOLO SI ALGUNA BARRA   *
006400*                            DE SU HISTORIA TRAE HIGH MENOR QUE   *
006500*                            LOW                                 *
006600******************************************************************
006700*                                                                *
006800*        E N V I R O N M E N T         D I V I S I O N           *
006900*                                                                *
007000******************************************************************
007100 ENVIRONMENT DIVISION.
007200*
007300 CONFIGURATION SECTION.
007400*
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM.
007700*
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT F-MAESTRO-VALOR   ASSIGN TO SALMAEV
008100         ORGANIZATION IS SEQUENTIAL
008200         FILE STATUS IS WS-FS-MAESTRO-VALOR.
008300     SELECT F-HISTORIA        ASSIGN TO OHLCVIN
008400         ORGANIZATION IS SEQUENTIAL
008500         FILE STATUS IS WS-FS-HISTORIA.
008600     SELECT F-METRICAS-OUT    ASSIGN TO SALMET
008700         ORGANIZATION IS SEQUENTIAL
008800         FILE STATUS IS WS-FS-METRICAS-OUT.
008900     SELECT F-REPORTE-CTL     ASSIGN TO RPTCTL
009000         ORGANIZATION IS LINE SEQUENTIAL
009100         FILE STATUS IS WS-FS-REPORTE-CTL.
009200******************************************************************
009300*                                                                *
009400*                D A T A            D I V I S I O N              *
009500*                                                                *
009600******************************************************************
009700 DATA DIVISION.
009800 FILE SECTION.
009900*
010000 FD  F-MAESTRO-VALOR
010100     RECORDING MODE IS F.
010200 01  FD-MAESTRO-VALOR-REG        PIC X(151).
010300*
010400 FD  F-HISTORIA
010500     RECORDING MODE IS F.
010600 01  FD-HISTORIA-REG             PIC X(100).
010700*
010800 FD  F-METRICAS-OUT
010900     RECORDING MODE IS F.
011000 01  FD-METRICAS-OUT-REG         PIC X(500).
011100*
011200 FD  F-REPORTE-CTL
011300     RECORDING MODE IS F.
011400 01  FD-REPORTE-CTL-REG          PIC X(133).
011500******************************************************************
011600*                                                                *
011700*         W O R K I N G   S T O R A G E   S E C T I O N          *
011800*                                                                *
011900******************************************************************
012000 WORKING-STORAGE SECTION.
012100*
012200     COPY N9WKAUX.
012300     COPY N9WKMSG.
012400     COPY N9REC01.
012500     COPY N9REC02.
012600     COPY N9REC07.
012700*
012800 01  WS-ESTADOS-ARCHIVO.
012900     05  WS-FS-MAESTRO-VALOR        PIC X(02) VALUE '00'.
013000     05  WS-FS-HISTORIA             PIC X(02) VALUE '00'.
013100     05  WS-FS-METRICAS-OUT         PIC X(02) VALUE '00'.
013200     05  WS-FS-REPORTE-CTL          PIC X(02) VALUE '00'.
013300     05  FILLER                     PIC X(05) VALUE SPACES.
013400*
013500 01  SW-SWITCHES.
013600     05  SW-FIN-MAESTRO             PIC X(01) VALUE 'N'.
013700         88  FIN-MAESTRO                       VALUE 'S'.
013800     05  SW-FIN-HISTORIA            PIC X(01) VALUE 'N'.
013900         88  FIN-HISTORIA                      VALUE 'S'.
014000     05  SW-SIMBOLO-VALIDO          PIC X(01) VALUE 'S'.
014100         88  SIMBOLO-VALIDO                    VALUE 'S'.
014200         88  SIMBOLO-INVALIDO                  VALUE 'N'.
014300     05  SW-DATOS-SUFICIENTES       PIC X(01) VALUE 'N'.
014400         88  DATOS-SUFICIENTES                 VALUE 'S'.
014500     05  FILLER                     PIC X(05) VALUE SPACES.
014600*
014700 01  WS-TARJETA-PARM                PIC X(80) VALUE SPACES.
014800 01  FILLER REDEFINES WS-TARJETA-PARM.
014900     05  WS-TP-FECHA                 PIC X(08).
015000     05  WS-TP-RESTO                 PIC X(72).
015100 01  WS-FECHA-OBJETIVO              PIC 9(08) VALUE ZERO.
015200 01  FILLER REDEFINES WS-FECHA-OBJETIVO.
015300     05  WS-FO-AAAA                  PIC 9(04).
015400     05  WS-FO-MM                    PIC 9(02).
015500     05  WS-FO-DD                    PIC 9(02).
015600*
015700******************************************************************
015800*          TABLA DE SIMBOLOS ACTIVOS (MAESTRO DE VALORES)         *
015900******************************************************************
016000 01  WS-TABLA-ACTIVOS.
016100     05  WS-ACT-CANT                PIC S9(04) COMP VALUE ZERO.
016200     05  WS-ACT-SIMBOLO OCCURS 6000 TIMES
016300                        INDEXED BY WS-ACT-X
016400                        PIC X(20).
016500*
016600******************************************************************
016700*   TABLA DE AMPLITUD DE UNIVERSO (ULTIMAS 41 FECHAS RELATIVAS,   *
016800*   RELPOS 1 = FECHA OBJETIVO, RELPOS 41 = LA MAS ANTIGUA)        *
016900******************************************************************
017000 01  WS-AMPLITUD-UNIVERSO.
017100     05  WS-UNIV-ADV-TABLA OCCURS 41 TIMES
017200                           INDEXED BY WS-AU-X
017300                           PIC 9(05) COMP.
017400     05  WS-UNIV-DEC-TABLA OCCURS 41 TIMES
017500                           INDEXED BY WS-AU-Y
017600                           PIC 9(05) COMP.
017700     05  WS-UNIV-NETO-TABLA OCCURS 41 TIMES
017800                            PIC S9(05) COMP.
017900     05  WS-UNIV-ADV-HOY            PIC 9(05) COMP VALUE ZERO.
018000     05  WS-UNIV-DEC-HOY            PIC 9(05) COMP VALUE ZERO.
018100*
018200 01  WS-MCCLELLAN-FINAL.
018300     05  WS-MCC-EMA19               PIC S9(07)V9(04) COMP-3
018400                                     VALUE ZERO.
018500     05  WS-MCC-EMA39               PIC S9(07)V9(04) COMP-3
018600                                     VALUE ZERO.
018700     05  WS-MCC-OSC-FINAL           PIC S9(07)V9(02) VALUE ZERO.
018800     05  FILLER                     PIC X(05) VALUE SPACES.
018900*
019000******************************************************************
019100*      TABLA UNIVERSO (UN RENGLON N9REC07 POR SIMBOLO CALCULADO) *
019200******************************************************************
019300 01  WS-TABLA-UNIVERSO.
019400     05  WS-UNIV-CANT               PIC S9(04) COMP VALUE ZERO.
019500     05  WS-UNIV-FILA OCCURS 4000 TIMES
019600                      INDEXED BY WS-UNIV-X
019700                      PIC X(500).
019800     05  WS-UNIV-CHG1M OCCURS 4000 TIMES
019900                       INDEXED BY WS-UC-X
020000                       PIC S9(05)V9(04) COMP-3.
020100     05  WS-UNIV-ADR OCCURS 4000 TIMES
020200                     INDEXED BY WS-UA-X
020300                     PIC S9(05)V9(04) COMP-3.
020400*
020500 01  WS-RANK-ORDEN OCCURS 4000 TIMES
020600                   INDEXED BY WS-RO-X
020700                   PIC S9(04) COMP.
020800*
020900******************************************************************
021000*              AREA GENERICA DE TRABAJO DE METRICAS               *
021100******************************************************************
021200 01  WS-METRICAS-SCRATCH.
021300     05  WS-M-K                     PIC S9(04) COMP VALUE ZERO.
021400     05  WS-M-POS                   PIC S9(04) COMP VALUE ZERO.
021500     05  WS-M-DESDE                 PIC S9(04) COMP VALUE ZERO.
021600     05  WS-M-HASTA                 PIC S9(04) COMP VALUE ZERO.
021700     05  WS-M-CANT-BARRAS           PIC S9(04) COMP VALUE ZERO.
021800     05  WS-M-PCT                   PIC S9(05)V9(04) COMP-3
021900                                     VALUE ZERO.
022000     05  WS-M-PREVCLOSE             PIC S9(09)V9(02) COMP-3
022100                                     VALUE ZERO.
022200     05  WS-M-TR                    PIC S9(09)V9(04) COMP-3
022300                                     VALUE ZERO.
022400     05  WS-M-TR1                   PIC S9(09)V9(04) COMP-3
022500                                     VALUE ZERO.
022600     05  WS-M-TR2                   PIC S9(09)V9(04) COMP-3
022700                                     VALUE ZERO.
022800     05  WS-M-TR3                   PIC S9(09)V9(04) COMP-3
022900                                     VALUE ZERO.
023000     05  WS-M-SUMA                  PIC S9(11)V9(04) COMP-3
023100                                     VALUE ZERO.
023200     05  WS-M-SUMA-2                PIC S9(15)V9(04) COMP-3
023300                                     VALUE ZERO.
023400     05  WS-M-MEDIA                 PIC S9(09)V9(04) COMP-3
023500                                     VALUE ZERO.
023600     05  WS-M-DIFERENCIA            PIC S9(09)V9(04) COMP-3
023700                                     VALUE ZERO.
023800*
023900 77  WS-M-ABS-ENTRADA               PIC S9(11)V9(04) COMP-3
024000                                     VALUE ZERO.
024100 77  WS-M-ABS-SALIDA                PIC S9(11)V9(04) COMP-3
024200                                     VALUE ZERO.
024300*
024400 01  WS-EMA-AREA.
024500     05  WS-EMA-DESDE               PIC S9(04) COMP VALUE ZERO.
024600     05  WS-EMA-HASTA               PIC S9(04) COMP VALUE ZERO.
024700     05  WS-EMA-POS                 PIC S9(04) COMP VALUE ZERO.
024800     05  WS-EMA-MULT                PIC S9(01)V9(04) COMP-3
024900                                     VALUE ZERO.
025000     05  WS-EMA-VALOR               PIC S9(09)V9(04) COMP-3
025100                                     VALUE ZERO.
025200     05  WS-EMA12-EN-POS            PIC S9(09)V9(04) COMP-3
025300                                     VALUE ZERO.
025400*
025500 01  WS-MEDIAS-CALCULADAS.
025600     05  WS-MC-EMA-10               PIC S9(09)V9(04) COMP-3
025700                                     VALUE ZERO.
025800     05  WS-MC-SMA-20               PIC S9(09)V9(04) COMP-3
025900                                     VALUE ZERO.
026000     05  WS-MC-SMA-50               PIC S9(09)V9(04) COMP-3
026100                                     VALUE ZERO.
026200     05  WS-MC-SMA-100              PIC S9(09)V9(04) COMP-3
026300                                     VALUE ZERO.
026400     05  WS-MC-SMA-200              PIC S9(09)V9(04) COMP-3
026500                                     VALUE ZERO.
026600*
026700 01  WS-DARVAS-AREA.
026800     05  WS-DV-ALTO                 PIC S9(09)V9(02) COMP-3
026900                                     VALUE ZERO.
027000     05  WS-DV-BAJO                 PIC S9(09)V9(02) COMP-3
027100                                     VALUE ZERO.
027200     05  WS-DV-ALTO-PREV            PIC S9(09)V9(02) COMP-3
027300                                     VALUE ZERO.
027400     05  WS-DV-BAJO-PREV            PIC S9(09)V9(02) COMP-3
027500                                     VALUE ZERO.
027600     05  WS-DV-RANGO-HOY            PIC S9(09)V9(02) COMP-3
027700                                     VALUE ZERO.
027800     05  WS-DV-RANGO-AYER           PIC S9(09)V9(02) COMP-3
027900                                     VALUE ZERO.
028000     05  WS-DV-VCP-CTR              PIC S9(02) COMP VALUE ZERO.
028100*
028200 01  WS-SERIE-TABLA OCCURS 60 TIMES
028300                    INDEXED BY WS-SR-X
028400                    PIC S9(09)V9(04) COMP-3.
028500*
028600 01  WS-MACD-AREA.
028700     05  WS-MACD-LINE-HOY           PIC S9(07)V9(04) COMP-3
028800                                     VALUE ZERO.
028900     05  WS-MACD-LINE-AYER          PIC S9(07)V9(04) COMP-3
029000                                     VALUE ZERO.
029100     05  WS-MACD-SIGNAL-HOY         PIC S9(07)V9(04) COMP-3
029200                                     VALUE ZERO.
029300     05  WS-MACD-SIGNAL-AYER        PIC S9(07)V9(04) COMP-3
029400                                     VALUE ZERO.
029500*
029600 01  WS-BB-AREA.
029700     05  WS-BB-VARIANZA             PIC S9(11)V9(06) COMP-3
029800                                     VALUE ZERO.
029900     05  WS-BB-DESVEST              PIC S9(09)V9(04) COMP-3
030000                                     VALUE ZERO.
030100     05  WS-RAIZ-ENTRADA            PIC S9(11)V9(06) COMP-3
030200                                     VALUE ZERO.
030300     05  WS-RAIZ-SALIDA             PIC S9(09)V9(04) COMP-3
030400                                     VALUE ZERO.
030500     05  WS-RAIZ-ITER               PIC S9(02) COMP VALUE ZERO.
030600*
030700 01  WS-ADX-AREA.
030800     05  WS-ADX-SUMA-TR             PIC S9(11)V9(04) COMP-3
030900                                     VALUE ZERO.
031000     05  WS-ADX-SUMA-DM-MAS         PIC S9(11)V9(04) COMP-3
031100                                     VALUE ZERO.
031200     05  WS-ADX-SUMA-DM-MENOS       PIC S9(11)V9(04) COMP-3
031300                                     VALUE ZERO.
031400     05  WS-ADX-DM-MAS              PIC S9(09)V9(02) COMP-3
031500                                     VALUE ZERO.
031600     05  WS-ADX-DM-MENOS            PIC S9(09)V9(02) COMP-3
031700                                     VALUE ZERO.
031800     05  WS-ADX-DI-MAS              PIC S9(03)V9(04) COMP-3
031900                                     VALUE ZERO.
032000     05  WS-ADX-DI-MENOS            PIC S9(03)V9(04) COMP-3
032100                                     VALUE ZERO.
032200*
032300 01  WS-RSI-AREA.
032400     05  WS-RSI-SUMA-GAN            PIC S9(09)V9(04) COMP-3
032500                                     VALUE ZERO.
032600     05  WS-RSI-SUMA-PER            PIC S9(09)V9(04) COMP-3
032700                                     VALUE ZERO.
032800     05  WS-RSI-AVG-GAN             PIC S9(09)V9(04) COMP-3
032900                                     VALUE ZERO.
033000     05  WS-RSI-AVG-PER             PIC S9(09)V9(04) COMP-3
033100                                     VALUE ZERO.
033200*
033300 01  WS-CTR-SIMBOLOS.
033400     05  WS-SB-LEIDOS               PIC 9(07) COMP VALUE ZERO.
033500     05  WS-SB-CALCULADOS           PIC 9(07) COMP VALUE ZERO.
033600     05  WS-SB-OMITIDOS             PIC 9(07) COMP VALUE ZERO.
033700     05  FILLER                     PIC X(05) VALUE SPACES.
033800 01  FILLER REDEFINES WS-CTR-SIMBOLOS.
033900     05  WS-SB-TABLA OCCURS 3 TIMES
034000                       INDEXED BY WS-SB-X
034100                       PIC 9(07) COMP.
034200     05  FILLER                     PIC X(05).
034300*
034400******************************************************************
034500*                                                                *
034600*              P R O C E D U R E   D I V I S I O N               *
034700*                                                                *
034800******************************************************************
034900 PROCEDURE DIVISION.
035000*
035100 0000-MAINLINE.
035200*
035300     PERFORM 1000-INICIO
035400        THRU 1000-INICIO-EXIT.
035500*
035600     PERFORM 2000-PASADA-UNIVERSO
035700        THRU 2000-PASADA-UNIVERSO-EXIT
035800        UNTIL FIN-HISTORIA.
035900*
036000     PERFORM 2100-CALC-MCCLELLAN
036100        THRU 2100-CALC-MCCLELLAN-EXIT.
036200*
036300     PERFORM 4000-PASADA-RANKING
036400        THRU 4000-PASADA-RANKING-EXIT.
036500*
036600     PERFORM 5000-ESCRIBIR-METRICAS
036700        THRU 5000-ESCRIBIR-METRICAS-EXIT.
036800*
036900     PERFORM 8000-REPORTE-CONTROL
037000        THRU 8000-REPORTE-CONTROL-EXIT.
037100*
037200     PERFORM 9000-FIN
037300        THRU 9000-FIN-EXIT.
037400*
037500     STOP RUN.
037600*
037700******************************************************************
037800*   1000 - APERTURA, PARM DE FECHA OBJETIVO Y CARGA DE ACTIVOS   *
037900******************************************************************
038000 1000-INICIO.
038100*
038200     MOVE 'N91C05C' TO WS-PROGRAMA.
038300     OPEN INPUT  F-MAESTRO-VALOR
038400     OPEN INPUT  F-HISTORIA
038500     OPEN OUTPUT F-METRICAS-OUT
038600     OPEN OUTPUT F-REPORTE-CTL.
038700*
038800     IF WS-FS-MAESTRO-VALOR NOT = '00' OR WS-FS-HISTORIA NOT = '00'
038900         PERFORM 9999-ABEND-ARCHIVO
039000            THRU 9999-ABEND-ARCHIVO-EXIT
039100     END-IF.
039200*
039300     ACCEPT WS-TARJETA-PARM FROM SYSIN.
039400     MOVE WS-TARJETA-PARM(1:8) TO WS-FECHA-OBJETIVO.
039500     MOVE WS-FECHA-OBJETIVO TO WS-FEC-AAAAMMDD.
039600*
039700     PERFORM 1100-CARGAR-ACTIVOS
039800        THRU 1100-CARGAR-ACTIVOS-EXIT
039900        UNTIL FIN-MAESTRO.
040000*
040100     MOVE ZERO TO N9-R1-HIST-CANT.
040200     MOVE SPACES TO WS-SIMBOLO-ANT.
040300*
040400     READ F-HISTORIA INTO N9-R1-OHLCV-REG
040500         AT END SET FIN-HISTORIA TO TRUE
040600     END-READ.
040700*
040800 1000-INICIO-EXIT.
040900     EXIT.
041000******************************************************************
041100*   1100 - CARGA DE LA TABLA DE SIMBOLOS ACTIVOS                 *
041200******************************************************************
041300 1100-CARGAR-ACTIVOS.
041400*
041500*  11/09/00 RTG SCR-0241 - ACTIVE-FLAG ES 'Y'/'N', NO 'S'/'N'.
041600     READ F-MAESTRO-VALOR INTO N9-R2-MAESTRO-VALOR
041700         AT END SET FIN-MAESTRO TO TRUE
041800     END-READ.
041900*
042000     IF NOT FIN-MAESTRO
042100         IF N9-R2-ACTIVE-FLAG = 'Y'
042200             ADD 1 TO WS-ACT-CANT
042300             SET WS-ACT-X TO WS-ACT-CANT
042400             MOVE N9-R2-SYMBOL TO WS-ACT-SIMBOLO(WS-ACT-X)
042500         END-IF
042600     END-IF.
042700*
042800 1100-CARGAR-ACTIVOS-EXIT.
042900     EXIT.
043000******************************************************************
043100*   2000 - PASADA DE CONTROL POR SIMBOLO SOBRE LA HISTORIA OHLCV *
043200******************************************************************
043300 2000-PASADA-UNIVERSO.
043400*
043500     IF WS-SIMBOLO-ANT NOT = SPACES
043600        AND N9-R1-SYMBOL NOT = WS-SIMBOLO-ANT
043700         PERFORM 3000-PASADA-SIMBOLO
043800            THRU 3000-PASADA-SIMBOLO-EXIT
043900         MOVE ZERO TO N9-R1-HIST-CANT
044000     END-IF.
044100*
044200     MOVE N9-R1-SYMBOL TO WS-SIMBOLO-ANT.
044300*
044400     IF N9-R1-HIST-CANT < 210
044500         ADD 1 TO N9-R1-HIST-CANT
044600         SET N9-R1-HX TO N9-R1-HIST-CANT
044700         MOVE N9-R1-TRADE-DATE TO N9-R1-HIST-FECHA(N9-R1-HX)
044800         MOVE N9-R1-OPEN       TO N9-R1-HIST-OPEN(N9-R1-HX)
044900         MOVE N9-R1-HIGH       TO N9-R1-HIST-HIGH(N9-R1-HX)
045000         MOVE N9-R1-LOW        TO N9-R1-HIST-LOW(N9-R1-HX)
045100         MOVE N9-R1-CLOSE      TO N9-R1-HIST-CLOSE(N9-R1-HX)
045200         MOVE N9-R1-VOLUME     TO N9-R1-HIST-VOLUME(N9-R1-HX)
045300     END-IF.
045400*
045500     READ F-HISTORIA INTO N9-R1-OHLCV-REG
045600         AT END
045700             SET FIN-HISTORIA TO TRUE
045800             PERFORM 3000-PASADA-SIMBOLO
045900                THRU 3000-PASADA-SIMBOLO-EXIT
046000     END-READ.
046100*
046200 2000-PASADA-UNIVERSO-EXIT.
046300     EXIT.
046400******************************************************************
046500*   2100 - CALCULO FINAL DEL OSCILADOR DE MCCLELLAN               *
046600*          (EMA19 - EMA39 DE (AVANCES-DECLINACIONES) SOBRE LAS    *
046700*          ULTIMAS 41 FECHAS, DE LA MAS ANTIGUA A LA MAS RECIENTE)*
046800******************************************************************
046900 2100-CALC-MCCLELLAN.
047000*
047100     PERFORM 2105-CALC-NETO-EN-FECHA
047200        THRU 2105-CALC-NETO-EN-FECHA-EXIT
047300        VARYING WS-AU-X FROM 1 BY 1 UNTIL WS-AU-X > 41.
047400*
047500     MOVE WS-UNIV-NETO-TABLA(41) TO WS-MCC-EMA19.
047600     MOVE WS-UNIV-NETO-TABLA(41) TO WS-MCC-EMA39.
047700*
047800     PERFORM 2110-PASO-MCCLELLAN
047900        THRU 2110-PASO-MCCLELLAN-EXIT
048000        VARYING WS-AU-X FROM 40 BY -1 UNTIL WS-AU-X < 1.
048100*
048200     COMPUTE WS-MCC-OSC-FINAL ROUNDED = WS-MCC-EMA19 - WS-MCC-EMA39.
048300*
048400 2100-CALC-MCCLELLAN-EXIT.
048500     EXIT.
048600******************************************************************
048700*   2105 - NETO AVANCES-DECLINACIONES DE UNA FECHA DE LA VENTANA *
048800******************************************************************
048900 2105-CALC-NETO-EN-FECHA.
049000*
049100     COMPUTE WS-UNIV-NETO-TABLA(WS-AU-X) =
049200         WS-UNIV-ADV-TABLA(WS-AU-X) - WS-UNIV-DEC-TABLA(WS-AU-X).
049300*
049400 2105-CALC-NETO-EN-FECHA-EXIT.
049500     EXIT.
049600******************************************************************
049700*   2110 - UN PASO DE LA SUAVIZACION EXPONENCIAL DEL MCCLELLAN   *
049800******************************************************************
049900 2110-PASO-MCCLELLAN.
050000*
050100     COMPUTE WS-MCC-EMA19 =
050200         (WS-UNIV-NETO-TABLA(WS-AU-X) - WS-MCC-EMA19) * 0.1
050300         + WS-MCC-EMA19.
050400     COMPUTE WS-MCC-EMA39 =
050500         (WS-UNIV-NETO-TABLA(WS-AU-X) - WS-MCC-EMA39) * 0.05
050600         + WS-MCC-EMA39.
050700*
050800 2110-PASO-MCCLELLAN-EXIT.
050900     EXIT.
051000******************************************************************
051100*   3000 - CALCULO DE METRICAS DE UN SIMBOLO COMPLETO             *
051200******************************************************************
051300 3000-PASADA-SIMBOLO.
051400*
051500     ADD 1 TO WS-SB-LEIDOS.
051600     SET SIMBOLO-VALIDO TO TRUE.
051700*
051800     PERFORM 3050-VALIDAR-HISTORIA
051900        THRU 3050-VALIDAR-HISTORIA-EXIT.
052000*
052100     IF SIMBOLO-VALIDO
052200         MOVE SPACES TO N9-R7-METRICAS-REG
052300         MOVE WS-SIMBOLO-ANT   TO N9-R7-SYMBOL
052400         MOVE WS-FECHA-OBJETIVO TO N9-R7-CALC-DATE
052500         MOVE N9-R1-HIST-CANT  TO IN-IDX-DIA
052600*
052700         PERFORM 3100-CALC-VARIACIONES
052800            THRU 3100-CALC-VARIACIONES-EXIT
052900         PERFORM 3150-CALC-TR-ATR
053000            THRU 3150-CALC-TR-ATR-EXIT
053100         PERFORM 3200-CALC-VOLUMEN
053200            THRU 3200-CALC-VOLUMEN-EXIT
053300         PERFORM 3300-CALC-MEDIAS
053400            THRU 3300-CALC-MEDIAS-EXIT
053500         PERFORM 3400-CALC-DARVAS
053600            THRU 3400-CALC-DARVAS-EXIT
053700         PERFORM 3500-CALC-STAGE
053800            THRU 3500-CALC-STAGE-EXIT
053900         PERFORM 3550-CALC-RRG-PROXY
054000            THRU 3550-CALC-RRG-PROXY-EXIT
054100         PERFORM 3600-CALC-RSI
054200            THRU 3600-CALC-RSI-EXIT
054300         PERFORM 3700-CALC-MACD
054400            THRU 3700-CALC-MACD-EXIT
054500         PERFORM 3800-CALC-BOLLINGER
054600            THRU 3800-CALC-BOLLINGER-EXIT
054700         PERFORM 3900-CALC-ADX
054800            THRU 3900-CALC-ADX-EXIT
054900         PERFORM 3095-ACUM-AMPLITUD
055000            THRU 3095-ACUM-AMPLITUD-EXIT
055100*
055200         ADD 1 TO WS-UNIV-CANT
055300         SET WS-UNIV-X TO WS-UNIV-CANT
055400         MOVE N9-R7-METRICAS-REG TO WS-UNIV-FILA(WS-UNIV-X)
055500         MOVE N9-R7-CHG-1M-PCT   TO WS-UNIV-CHG1M(WS-UNIV-X)
055600         MOVE N9-R7-ADR-PCT      TO WS-UNIV-ADR(WS-UNIV-X)
055700         ADD 1 TO WS-SB-CALCULADOS
055800     ELSE
055900         ADD 1 TO WS-SB-OMITIDOS
056000     END-IF.
056100*
056200 3000-PASADA-SIMBOLO-EXIT.
056300     EXIT.
056400******************************************************************
056500*   3050 - VALIDACION MINIMA DE HISTORIA (>= 201 BARRAS)         *
056600******************************************************************
056700 3050-VALIDAR-HISTORIA.
056800*
056900     IF N9-R1-HIST-CANT < 201
057000         SET SIMBOLO-INVALIDO TO TRUE
057100     END-IF.
057200*
057300     IF SIMBOLO-VALIDO
057400         SET WS-ACT-X TO 1
057500         SEARCH WS-ACT-SIMBOLO
057600             AT END SET SIMBOLO-INVALIDO TO TRUE
057700             WHEN WS-ACT-SIMBOLO(WS-ACT-X) = WS-SIMBOLO-ANT
057800                 CONTINUE
057900         END-SEARCH
058000     END-IF.
058100*
058200     IF SIMBOLO-VALIDO
058300         PERFORM 3060-VALIDAR-HIGH-LOW
058400            THRU 3060-VALIDAR-HIGH-LOW-EXIT
058500            VARYING N9-R1-HX FROM 1 BY 1
058600            UNTIL N9-R1-HX > N9-R1-HIST-CANT
058700                OR SIMBOLO-INVALIDO
058800     END-IF.
058900*
059000 3050-VALIDAR-HISTORIA-EXIT.
059100     EXIT.
059200******************************************************************
059300*   3060 - RECHAZO DE BARRAS CON HIGH MENOR QUE LOW EN LA         *
059400*          HISTORIA DEL SIMBOLO                                   *
059500******************************************************************
059600 3060-VALIDAR-HIGH-LOW.
059700*
059800     IF N9-R1-HIST-HIGH(N9-R1-HX) < N9-R1-HIST-LOW(N9-R1-HX)
059900         SET SIMBOLO-INVALIDO TO TRUE
060000     END-IF.
060100*
060200 3060-VALIDAR-HIGH-LOW-EXIT.
060300     EXIT.
060400******************************************************************
060500*   3095 - ACUMULACION DE AVANCES/DECLINACIONES DEL UNIVERSO     *
060600*          SOBRE LAS ULTIMAS 41 FECHAS RELATIVAS DE ESTE SIMBOLO *
060700******************************************************************
060800 3095-ACUM-AMPLITUD.
060900*
061000     PERFORM 3096-ACUM-UNA-FECHA
061100        THRU 3096-ACUM-UNA-FECHA-EXIT
061200        VARYING WS-AU-X FROM 1 BY 1 UNTIL WS-AU-X > 41.
061300*
061400     IF N9-R1-HIST-CLOSE(IN-IDX-DIA) >= N9-R1-HIST-OPEN(IN-IDX-DIA)
061500         ADD 1 TO WS-UNIV-ADV-HOY
061600     ELSE
061700         ADD 1 TO WS-UNIV-DEC-HOY
061800     END-IF.
061900*
062000 3095-ACUM-AMPLITUD-EXIT.
062100     EXIT.
062200******************************************************************
062300*   3096 - ACUMULACION DE UNA FECHA RELATIVA (RELPOS=WS-AU-X)    *
062400******************************************************************
062500 3096-ACUM-UNA-FECHA.
062600*
062700     COMPUTE WS-M-POS = IN-IDX-DIA - WS-AU-X + 1.
062800     IF WS-M-POS >= 1
062900         IF N9-R1-HIST-CLOSE(WS-M-POS) >= N9-R1-HIST-OPEN(WS-M-POS)
063000             ADD 1 TO WS-UNIV-ADV-TABLA(WS-AU-X)
063100         ELSE
063200             ADD 1 TO WS-UNIV-DEC-TABLA(WS-AU-X)
063300         END-IF
063400     END-IF.
063500*
063600 3096-ACUM-UNA-FECHA-EXIT.
063700     EXIT.
063800******************************************************************
063900*   3100 - VARIACIONES DE PRECIO SOBRE 1/5/21/63/126 BARRAS      *
064000******************************************************************
064100 3100-CALC-VARIACIONES.
064200*
064300     MOVE 1   TO WS-M-K.
064400     PERFORM 3110-CALC-PCT-CAMBIO THRU 3110-CALC-PCT-CAMBIO-EXIT.
064500     MOVE WS-M-PCT TO N9-R7-CHG-1D-PCT.
064600*
064700     MOVE 5   TO WS-M-K.
064800     PERFORM 3110-CALC-PCT-CAMBIO THRU 3110-CALC-PCT-CAMBIO-EXIT.
064900     MOVE WS-M-PCT TO N9-R7-CHG-1W-PCT.
065000*
065100     MOVE 21  TO WS-M-K.
065200     PERFORM 3110-CALC-PCT-CAMBIO THRU 3110-CALC-PCT-CAMBIO-EXIT.
065300     MOVE WS-M-PCT TO N9-R7-CHG-1M-PCT.
065400*
065500     MOVE 63  TO WS-M-K.
065600     PERFORM 3110-CALC-PCT-CAMBIO THRU 3110-CALC-PCT-CAMBIO-EXIT.
065700     MOVE WS-M-PCT TO N9-R7-CHG-3M-PCT.
065800*
065900     MOVE 126 TO WS-M-K.
066000     PERFORM 3110-CALC-PCT-CAMBIO THRU 3110-CALC-PCT-CAMBIO-EXIT.
066100     MOVE WS-M-PCT TO N9-R7-CHG-6M-PCT.
066200*
066300     COMPUTE N9-R7-CHG-1D-VAL =
066400         N9-R1-HIST-CLOSE(IN-IDX-DIA) - N9-R1-HIST-CLOSE(IN-IDX-DIA - 1).
066500*
066600 3100-CALC-VARIACIONES-EXIT.
066700     EXIT.
066800******************************************************************
066900*   3110 - PORCENTAJE DE CAMBIO CONTRA EL CIERRE DE HACE K DIAS  *
067000******************************************************************
067100 3110-CALC-PCT-CAMBIO.
067200*
067300     COMPUTE WS-M-POS = IN-IDX-DIA - WS-M-K.
067400     IF WS-M-POS < 1
067500         MOVE ZERO TO WS-M-PCT
067600     ELSE
067700         IF N9-R1-HIST-CLOSE(WS-M-POS) NOT > 0
067800             MOVE ZERO TO WS-M-PCT
067900         ELSE
068000             COMPUTE WS-M-PCT ROUNDED =
068100                 (N9-R1-HIST-CLOSE(IN-IDX-DIA) -
068200                  N9-R1-HIST-CLOSE(WS-M-POS))
068300                 / N9-R1-HIST-CLOSE(WS-M-POS) * 100
068400         END-IF
068500     END-IF.
068600*
068700 3110-CALC-PCT-CAMBIO-EXIT.
068800     EXIT.
068900******************************************************************
069000*   3150 - RANGO VERDADERO, ATR-14, ADR-PCT Y RANGO DE HOY       *
069100******************************************************************
069200 3150-CALC-TR-ATR.
069300*
069400*    ATR-14: MEDIA DE LOS 14 ULTIMOS RANGOS VERDADEROS
069500     MOVE ZERO TO WS-M-SUMA.
069600     COMPUTE WS-M-DESDE = IN-IDX-DIA - 13.
069700     PERFORM 3151-ACUM-TR
069800        THRU 3151-ACUM-TR-EXIT
069900        VARYING WS-M-POS FROM WS-M-DESDE BY 1 UNTIL WS-M-POS > IN-IDX-DIA.
070000     COMPUTE N9-R7-ATR-14 ROUNDED = WS-M-SUMA / 14.
070100*
070200     IF N9-R1-HIST-CLOSE(IN-IDX-DIA) > 0
070300         COMPUTE N9-R7-ATR-PCT ROUNDED =
070400             N9-R7-ATR-14 / N9-R1-HIST-CLOSE(IN-IDX-DIA) * 100
070500     ELSE
070600         MOVE ZERO TO N9-R7-ATR-PCT
070700     END-IF.
070800*
070900*    ADR-PCT: MEDIA DE (ALTO-BAJO)/CIERRE*100 DE LOS ULTIMOS 20 DIAS
071000     MOVE ZERO TO WS-M-SUMA.
071100     COMPUTE WS-M-DESDE = IN-IDX-DIA - 19.
071200     PERFORM 3152-ACUM-RANGO-PCT
071300        THRU 3152-ACUM-RANGO-PCT-EXIT
071400        VARYING WS-M-POS FROM WS-M-DESDE BY 1 UNTIL WS-M-POS > IN-IDX-DIA.
071500     COMPUTE N9-R7-ADR-PCT ROUNDED = WS-M-SUMA / 20.
071600*
071700*    RANGO DE HOY
071800     IF N9-R1-HIST-CLOSE(IN-IDX-DIA) > 0
071900         COMPUTE N9-R7-TODAY-RANGE-PCT ROUNDED =
072000             (N9-R1-HIST-HIGH(IN-IDX-DIA) - N9-R1-HIST-LOW(IN-IDX-DIA))
072100             / N9-R1-HIST-CLOSE(IN-IDX-DIA) * 100
072200     ELSE
072300         MOVE ZERO TO N9-R7-TODAY-RANGE-PCT
072400     END-IF.
072500*
072600 3150-CALC-TR-ATR-EXIT.
072700     EXIT.
072800******************************************************************
072900*   3151 - ACUMULACION DEL RANGO VERDADERO EN UNA POSICION       *
073000******************************************************************
073100 3151-ACUM-TR.
073200*
073300     PERFORM 3160-CALC-TR-EN-POS THRU 3160-CALC-TR-EN-POS-EXIT.
073400     ADD WS-M-TR TO WS-M-SUMA.
073500*
073600 3151-ACUM-TR-EXIT.
073700     EXIT.
073800******************************************************************
073900*   3152 - ACUMULACION DEL RANGO PORCENTUAL EN UNA POSICION      *
074000******************************************************************
074100 3152-ACUM-RANGO-PCT.
074200*
074300     IF N9-R1-HIST-CLOSE(WS-M-POS) > 0
074400         COMPUTE WS-M-DIFERENCIA =
074500             (N9-R1-HIST-HIGH(WS-M-POS) - N9-R1-HIST-LOW(WS-M-POS))
074600             / N9-R1-HIST-CLOSE(WS-M-POS) * 100
074700         ADD WS-M-DIFERENCIA TO WS-M-SUMA
074800     END-IF.
074900*
075000 3152-ACUM-RANGO-PCT-EXIT.
075100     EXIT.
075200******************************************************************
075300*   3160 - RANGO VERDADERO EN LA POSICION WS-M-POS               *
075400******************************************************************
075500 3160-CALC-TR-EN-POS.
075600*
075700     IF WS-M-POS <= 1
075800         MOVE N9-R1-HIST-OPEN(WS-M-POS) TO WS-M-PREVCLOSE
075900     ELSE
076000         MOVE N9-R1-HIST-CLOSE(WS-M-POS - 1) TO WS-M-PREVCLOSE
076100     END-IF.
076200*
076300     COMPUTE WS-M-TR1 =
076400         N9-R1-HIST-HIGH(WS-M-POS) - N9-R1-HIST-LOW(WS-M-POS).
076500     COMPUTE WS-M-ABS-ENTRADA =
076600         N9-R1-HIST-HIGH(WS-M-POS) - WS-M-PREVCLOSE.
076700     PERFORM 9500-VALOR-ABSOLUTO THRU 9500-VALOR-ABSOLUTO-EXIT.
076800     MOVE WS-M-ABS-SALIDA TO WS-M-TR2.
076900     COMPUTE WS-M-ABS-ENTRADA =
077000         N9-R1-HIST-LOW(WS-M-POS) - WS-M-PREVCLOSE.
077100     PERFORM 9500-VALOR-ABSOLUTO THRU 9500-VALOR-ABSOLUTO-EXIT.
077200     MOVE WS-M-ABS-SALIDA TO WS-M-TR3.
077300*
077400     MOVE WS-M-TR1 TO WS-M-TR.
077500     IF WS-M-TR2 > WS-M-TR
077600         MOVE WS-M-TR2 TO WS-M-TR
077700     END-IF.
077800     IF WS-M-TR3 > WS-M-TR
077900         MOVE WS-M-TR3 TO WS-M-TR
078000     END-IF.
078100*
078200 3160-CALC-TR-EN-POS-EXIT.
078300     EXIT.
078400******************************************************************
078500*   3200 - VOLUMEN: PROMEDIO DE 50 DIAS, RVOL Y BANDERA DE       *
078600*          SOBRE-VOLUMEN                                         *
078700******************************************************************
078800 3200-CALC-VOLUMEN.
078900*
079000     MOVE ZERO TO WS-M-SUMA.
079100     COMPUTE WS-M-DESDE = IN-IDX-DIA - 50.
079200     COMPUTE WS-M-HASTA = IN-IDX-DIA - 1.
079300     PERFORM 3210-ACUM-VOLUMEN
079400        THRU 3210-ACUM-VOLUMEN-EXIT
079500        VARYING WS-M-POS FROM WS-M-DESDE BY 1 UNTIL WS-M-POS > WS-M-HASTA.
079600*
079700     COMPUTE WS-M-MEDIA = WS-M-SUMA / 50.
079800     MOVE WS-M-MEDIA TO N9-R7-VOL-50D-AVG.
079900*
080000     IF WS-M-MEDIA > 0
080100         COMPUTE N9-R7-RVOL ROUNDED =
080200             N9-R1-HIST-VOLUME(IN-IDX-DIA) / WS-M-MEDIA
080300     ELSE
080400         MOVE ZERO TO N9-R7-RVOL
080500     END-IF.
080600*
080700     IF N9-R7-RVOL >= 1.5
080800         MOVE 1 TO N9-R7-VOL-SURGE-FLAG
080900     ELSE
081000         MOVE 0 TO N9-R7-VOL-SURGE-FLAG
081100     END-IF.
081200*
081300 3200-CALC-VOLUMEN-EXIT.
081400     EXIT.
081500******************************************************************
081600*   3210 - ACUMULACION DE VOLUMEN EN UNA POSICION                *
081700******************************************************************
081800 3210-ACUM-VOLUMEN.
081900*
082000     ADD N9-R1-HIST-VOLUME(WS-M-POS) TO WS-M-SUMA.
082100*
082200 3210-ACUM-VOLUMEN-EXIT.
082300     EXIT.
082400******************************************************************
082500*   3300 - MEDIAS MOVILES (EMA-10, SMA-20/50/100/200) Y          *
082600*          DISTANCIAS, APILAMIENTO, EXTENSION Y LOD-ATR          *
082700******************************************************************
082800 3300-CALC-MEDIAS.
082900*
083000     COMPUTE WS-EMA-DESDE = IN-IDX-DIA - 10.
083100     MOVE IN-IDX-DIA TO WS-EMA-HASTA.
083200     MOVE 0.1818     TO WS-EMA-MULT.
083300     PERFORM 3310-CALC-EMA THRU 3310-CALC-EMA-EXIT.
083400     MOVE WS-EMA-VALOR TO WS-MC-EMA-10.
083500*
083600     MOVE 20  TO WS-M-K.
083700     PERFORM 3320-CALC-SMA THRU 3320-CALC-SMA-EXIT.
083800     MOVE WS-M-MEDIA TO WS-MC-SMA-20.
083900*
084000     MOVE 50  TO WS-M-K.
084100     PERFORM 3320-CALC-SMA THRU 3320-CALC-SMA-EXIT.
084200     MOVE WS-M-MEDIA TO WS-MC-SMA-50.
084300*
084400     MOVE 100 TO WS-M-K.
084500     PERFORM 3320-CALC-SMA THRU 3320-CALC-SMA-EXIT.
084600     MOVE WS-M-MEDIA TO WS-MC-SMA-100.
084700*
084800     MOVE 200 TO WS-M-K.
084900     PERFORM 3320-CALC-SMA THRU 3320-CALC-SMA-EXIT.
085000     MOVE WS-M-MEDIA TO WS-MC-SMA-200.
085100*
085200     MOVE WS-MC-EMA-10  TO N9-R7-EMA-10.
085300     MOVE WS-MC-SMA-20  TO N9-R7-SMA-20.
085400     MOVE WS-MC-SMA-50  TO N9-R7-SMA-50.
085500     MOVE WS-MC-SMA-100 TO N9-R7-SMA-100.
085600     MOVE WS-MC-SMA-200 TO N9-R7-SMA-200.
085700*
085800     IF WS-MC-EMA-10 > 0
085900         COMPUTE N9-R7-DIST-EMA10-PCT ROUNDED =
086000             (N9-R1-HIST-CLOSE(IN-IDX-DIA) - WS-MC-EMA-10)
086100             / WS-MC-EMA-10 * 100
086200     END-IF.
086300     IF WS-MC-SMA-50 > 0
086400         COMPUTE N9-R7-DIST-SMA50-PCT ROUNDED =
086500             (N9-R1-HIST-CLOSE(IN-IDX-DIA) - WS-MC-SMA-50)
086600             / WS-MC-SMA-50 * 100
086700     END-IF.
086800     IF WS-MC-SMA-200 > 0
086900         COMPUTE N9-R7-DIST-SMA200-PCT ROUNDED =
087000             (N9-R1-HIST-CLOSE(IN-IDX-DIA) - WS-MC-SMA-200)
087100             / WS-MC-SMA-200 * 100
087200     END-IF.
087300*
087400     IF N9-R1-HIST-CLOSE(IN-IDX-DIA) > WS-MC-EMA-10
087500        AND WS-MC-EMA-10 > WS-MC-SMA-20
087600        AND WS-MC-SMA-20 > WS-MC-SMA-50
087700        AND WS-MC-SMA-50 > WS-MC-SMA-100
087800        AND WS-MC-SMA-100 > WS-MC-SMA-200
087900         MOVE 1 TO N9-R7-MA-STACKED-FLAG
088000     ELSE
088100         MOVE 0 TO N9-R7-MA-STACKED-FLAG
088200     END-IF.
088300*
088400     IF N9-R7-ATR-14 > 0 AND WS-MC-SMA-50 > 0
088500        AND N9-R1-HIST-CLOSE(IN-IDX-DIA) > 0
088600         COMPUTE N9-R7-ATR-EXT-SMA50 ROUNDED =
088700             ((N9-R1-HIST-CLOSE(IN-IDX-DIA) / WS-MC-SMA-50) - 1)
088800             / (N9-R7-ATR-14 / N9-R1-HIST-CLOSE(IN-IDX-DIA))
088900     ELSE
089000         MOVE ZERO TO N9-R7-ATR-EXT-SMA50
089100     END-IF.
089200*
089300     IF N9-R7-ATR-14 > 0
089400         COMPUTE N9-R7-LOD-ATR-PCT ROUNDED =
089500             (N9-R1-HIST-LOW(IN-IDX-DIA) -
089600              N9-R1-HIST-CLOSE(IN-IDX-DIA)) / N9-R7-ATR-14 * 100
089700     ELSE
089800         MOVE ZERO TO N9-R7-LOD-ATR-PCT
089900     END-IF.
090000*
090100     MOVE N9-R7-LOD-ATR-PCT TO WS-M-ABS-ENTRADA.
090200     PERFORM 9500-VALOR-ABSOLUTO THRU 9500-VALOR-ABSOLUTO-EXIT.
090300     IF WS-M-ABS-SALIDA < 60
090400         MOVE 1 TO N9-R7-LOD-TIGHT-FLAG
090500     ELSE
090600         MOVE 0 TO N9-R7-LOD-TIGHT-FLAG
090700     END-IF.
090800*
090900 3300-CALC-MEDIAS-EXIT.
091000     EXIT.
091100******************************************************************
091200*   3310 - MEDIA MOVIL EXPONENCIAL GENERICA SOBRE LA HISTORIA    *
091300*          (SEMILLA EN WS-EMA-DESDE, HASTA WS-EMA-HASTA)         *
091400******************************************************************
091500 3310-CALC-EMA.
091600*
091700     MOVE N9-R1-HIST-CLOSE(WS-EMA-DESDE) TO WS-EMA-VALOR.
091800     PERFORM 3311-PASO-EMA
091900        THRU 3311-PASO-EMA-EXIT
092000        VARYING WS-EMA-POS FROM WS-EMA-DESDE BY 1
092100        UNTIL WS-EMA-POS >= WS-EMA-HASTA.
092200*
092300 3310-CALC-EMA-EXIT.
092400     EXIT.
092500******************************************************************
092600*   3311 - UN PASO DE LA MEDIA MOVIL EXPONENCIAL                 *
092700******************************************************************
092800 3311-PASO-EMA.
092900*
093000     COMPUTE WS-EMA-VALOR =
093100         (N9-R1-HIST-CLOSE(WS-EMA-POS + 1) - WS-EMA-VALOR)
093200         * WS-EMA-MULT + WS-EMA-VALOR.
093300*
093400 3311-PASO-EMA-EXIT.
093500     EXIT.
093600******************************************************************
093700*   3320 - MEDIA MOVIL SIMPLE DE N+1 BARRAS (IDX-N .. IDX)       *
093800******************************************************************
093900 3320-CALC-SMA.
094000*
094100     MOVE ZERO TO WS-M-SUMA.
094200     COMPUTE WS-M-DESDE = IN-IDX-DIA - WS-M-K.
094300     PERFORM 3321-ACUM-CIERRE
094400        THRU 3321-ACUM-CIERRE-EXIT
094500        VARYING WS-M-POS FROM WS-M-DESDE BY 1 UNTIL WS-M-POS > IN-IDX-DIA.
094600     COMPUTE WS-M-CANT-BARRAS = WS-M-K + 1.
094700     COMPUTE WS-M-MEDIA = WS-M-SUMA / WS-M-CANT-BARRAS.
094800*
094900 3320-CALC-SMA-EXIT.
095000     EXIT.
095100******************************************************************
095200*   3321 - ACUMULACION DE UN CIERRE                              *
095300******************************************************************
095400 3321-ACUM-CIERRE.
095500*
095600     ADD N9-R1-HIST-CLOSE(WS-M-POS) TO WS-M-SUMA.
095700*
095800 3321-ACUM-CIERRE-EXIT.
095900     EXIT.
096000******************************************************************
096100*   3400 - CAJA DE DARVAS, MAXIMO/MINIMO DE 20 DIAS, ORH PROXY,  *
096200*          RECLAMO DEL 30% Y PUNTAJE VCP                         *
096300******************************************************************
096400 3400-CALC-DARVAS.
096500*
096600     MOVE N9-R1-HIST-HIGH(IN-IDX-DIA) TO WS-DV-ALTO.
096700     MOVE N9-R1-HIST-LOW(IN-IDX-DIA)  TO WS-DV-BAJO.
096800     COMPUTE WS-M-DESDE = IN-IDX-DIA - 20.
096900     PERFORM 3410-ACUM-DARVAS
097000        THRU 3410-ACUM-DARVAS-EXIT
097100        VARYING WS-M-POS FROM WS-M-DESDE BY 1 UNTIL WS-M-POS > IN-IDX-DIA.
097200*
097300     MOVE WS-DV-ALTO TO N9-R7-DARVAS-HIGH.
097400     MOVE WS-DV-BAJO TO N9-R7-DARVAS-LOW.
097500*
097600     IF WS-DV-ALTO = WS-DV-BAJO
097700         MOVE 50 TO N9-R7-DARVAS-POS-PCT
097800     ELSE
097900         COMPUTE N9-R7-DARVAS-POS-PCT ROUNDED =
098000             (N9-R1-HIST-CLOSE(IN-IDX-DIA) - WS-DV-BAJO)
098100             / (WS-DV-ALTO - WS-DV-BAJO) * 100
098200     END-IF.
098300*
098400*    MAXIMO/MINIMO DE LOS 20 DIAS ANTERIORES (SIN EL DIA DE HOY)
098500     MOVE N9-R1-HIST-HIGH(IN-IDX-DIA - 1) TO WS-DV-ALTO-PREV.
098600     MOVE N9-R1-HIST-LOW(IN-IDX-DIA - 1)  TO WS-DV-BAJO-PREV.
098700     COMPUTE WS-M-DESDE = IN-IDX-DIA - 20.
098800     COMPUTE WS-M-HASTA = IN-IDX-DIA - 1.
098900     PERFORM 3420-ACUM-PREVIO
099000        THRU 3420-ACUM-PREVIO-EXIT
099100        VARYING WS-M-POS FROM WS-M-DESDE BY 1 UNTIL WS-M-POS > WS-M-HASTA.
099200*
099300     IF N9-R1-HIST-HIGH(IN-IDX-DIA) >= WS-DV-ALTO-PREV
099400         MOVE 1 TO N9-R7-NEW-20D-HIGH-FLAG
099500     ELSE
099600         MOVE 0 TO N9-R7-NEW-20D-HIGH-FLAG
099700     END-IF.
099800     IF N9-R1-HIST-LOW(IN-IDX-DIA) <= WS-DV-BAJO-PREV
099900         MOVE 1 TO N9-R7-NEW-20D-LOW-FLAG
100000     ELSE
100100         MOVE 0 TO N9-R7-NEW-20D-LOW-FLAG
100200     END-IF.
100300*
100400     MOVE WS-DV-ALTO-PREV TO N9-R7-ORH-PROXY.
100500     COMPUTE WS-M-DIFERENCIA = WS-DV-ALTO-PREV * 0.99.
100600     IF N9-R1-HIST-CLOSE(IN-IDX-DIA) > WS-M-DIFERENCIA
100700         MOVE 1 TO N9-R7-M30-RECLAIM-FLAG
100800     ELSE
100900         MOVE 0 TO N9-R7-M30-RECLAIM-FLAG
101000     END-IF.
101100*
101200*    VCP: RANGOS DECRECIENTES EN LAS ULTIMAS 5 BARRAS
101300     MOVE ZERO TO WS-DV-VCP-CTR.
101400     COMPUTE WS-M-DESDE = IN-IDX-DIA - 3.
101500     PERFORM 3430-ACUM-VCP
101600        THRU 3430-ACUM-VCP-EXIT
101700        VARYING WS-M-POS FROM WS-M-DESDE BY 1 UNTIL WS-M-POS > IN-IDX-DIA.
101800     MOVE WS-DV-VCP-CTR TO N9-R7-VCP-SCORE.
101900*
102000 3400-CALC-DARVAS-EXIT.
102100     EXIT.
102200******************************************************************
102300*   3410 - MAXIMO/MINIMO DE LA CAJA DE DARVAS (21 BARRAS)        *
102400******************************************************************
102500 3410-ACUM-DARVAS.
102600*
102700     IF N9-R1-HIST-HIGH(WS-M-POS) > WS-DV-ALTO
102800         MOVE N9-R1-HIST-HIGH(WS-M-POS) TO WS-DV-ALTO
102900     END-IF.
103000     IF N9-R1-HIST-LOW(WS-M-POS) < WS-DV-BAJO
103100         MOVE N9-R1-HIST-LOW(WS-M-POS) TO WS-DV-BAJO
103200     END-IF.
103300*
103400 3410-ACUM-DARVAS-EXIT.
103500     EXIT.
103600******************************************************************
103700*   3420 - MAXIMO/MINIMO DE LOS 20 DIAS PREVIOS (SIN HOY)        *
103800******************************************************************
103900 3420-ACUM-PREVIO.
104000*
104100     IF N9-R1-HIST-HIGH(WS-M-POS) > WS-DV-ALTO-PREV
104200         MOVE N9-R1-HIST-HIGH(WS-M-POS) TO WS-DV-ALTO-PREV
104300     END-IF.
104400     IF N9-R1-HIST-LOW(WS-M-POS) < WS-DV-BAJO-PREV
104500         MOVE N9-R1-HIST-LOW(WS-M-POS) TO WS-DV-BAJO-PREV
104600     END-IF.
104700*
104800 3420-ACUM-PREVIO-EXIT.
104900     EXIT.
105000******************************************************************
105100*   3430 - CONTEO DE RANGOS DECRECIENTES (VCP)                   *
105200******************************************************************
105300 3430-ACUM-VCP.
105400*
105500     COMPUTE WS-DV-RANGO-HOY =
105600         N9-R1-HIST-HIGH(WS-M-POS) - N9-R1-HIST-LOW(WS-M-POS).
105700     COMPUTE WS-DV-RANGO-AYER =
105800         N9-R1-HIST-HIGH(WS-M-POS - 1) - N9-R1-HIST-LOW(WS-M-POS - 1).
105900     IF WS-DV-RANGO-HOY < WS-DV-RANGO-AYER
106000         ADD 1 TO WS-DV-VCP-CTR
106100     END-IF.
106200*
106300 3430-ACUM-VCP-EXIT.
106400     EXIT.
106500******************************************************************
106600*   3500 - ETAPA DE WEINSTEIN (1-4, CON DETALLE 2A/2B/2C)        *
106700******************************************************************
106800 3500-CALC-STAGE.
106900*
107000     IF WS-MC-SMA-50 = 0 OR WS-MC-SMA-200 = 0
107100         MOVE 1 TO N9-R7-STAGE
107200         MOVE SPACES TO N9-R7-STAGE-DETAIL
107300     ELSE
107400         IF N9-R1-HIST-CLOSE(IN-IDX-DIA) > WS-MC-SMA-50
107500            AND N9-R1-HIST-CLOSE(IN-IDX-DIA) > WS-MC-SMA-200
107600             MOVE 2 TO N9-R7-STAGE
107700             IF N9-R7-DARVAS-POS-PCT >= 90
107800                 MOVE '2B' TO N9-R7-STAGE-DETAIL
107900             ELSE
108000                 IF N9-R7-ATR-EXT-SMA50 >= 7
108100                     MOVE '2C' TO N9-R7-STAGE-DETAIL
108200                 ELSE
108300                     MOVE '2A' TO N9-R7-STAGE-DETAIL
108400                 END-IF
108500             END-IF
108600         ELSE
108700             IF N9-R1-HIST-CLOSE(IN-IDX-DIA) < WS-MC-SMA-50
108800                AND N9-R1-HIST-CLOSE(IN-IDX-DIA) < WS-MC-SMA-200
108900                 MOVE 4 TO N9-R7-STAGE
109000                 MOVE SPACES TO N9-R7-STAGE-DETAIL
109100             ELSE
109200                 MOVE 3 TO N9-R7-STAGE
109300                 MOVE SPACES TO N9-R7-STAGE-DETAIL
109400             END-IF
109500         END-IF
109600     END-IF.
109700*
109800 3500-CALC-STAGE-EXIT.
109900     EXIT.
110000******************************************************************
110100*   3550 - PROXIES RRG (RS-RATIO/RS-MOMENTUM) Y VELA VERDE       *
110200******************************************************************
110300 3550-CALC-RRG-PROXY.
110400*
110500     IF IN-IDX-DIA < 10
110600         MOVE 100.00 TO N9-R7-RS-RATIO
110700         MOVE 0.00   TO N9-R7-RS-MOMENTUM
110800     ELSE
110900         IF N9-R1-HIST-CLOSE(IN-IDX-DIA - 5) > 0
111000             COMPUTE N9-R7-RS-RATIO ROUNDED =
111100                 N9-R1-HIST-CLOSE(IN-IDX-DIA) /
111200                 N9-R1-HIST-CLOSE(IN-IDX-DIA - 5) * 100
111300             COMPUTE N9-R7-RS-MOMENTUM ROUNDED =
111400                 (N9-R1-HIST-CLOSE(IN-IDX-DIA) -
111500                  N9-R1-HIST-CLOSE(IN-IDX-DIA - 5))
111600                 / N9-R1-HIST-CLOSE(IN-IDX-DIA - 5) * 100
111700         ELSE
111800             MOVE 100.00 TO N9-R7-RS-RATIO
111900             MOVE 0.00   TO N9-R7-RS-MOMENTUM
112000         END-IF
112100     END-IF.
112200*
112300     IF N9-R1-HIST-CLOSE(IN-IDX-DIA) >= N9-R1-HIST-OPEN(IN-IDX-DIA)
112400         MOVE 1 TO N9-R7-GREEN-CANDLE-FLAG
112500     ELSE
112600         MOVE 0 TO N9-R7-GREEN-CANDLE-FLAG
112700     END-IF.
112800*
112900 3550-CALC-RRG-PROXY-EXIT.
113000     EXIT.
113100******************************************************************
113200*   3600 - RSI(14) - VARIANTE DE MEDIA SIMPLE                    *
113300******************************************************************
113400 3600-CALC-RSI.
113500*
113600     MOVE ZERO TO WS-RSI-SUMA-GAN WS-RSI-SUMA-PER.
113700     COMPUTE WS-M-DESDE = IN-IDX-DIA - 13.
113800     PERFORM 3610-ACUM-RSI
113900        THRU 3610-ACUM-RSI-EXIT
114000        VARYING WS-M-POS FROM WS-M-DESDE BY 1 UNTIL WS-M-POS > IN-IDX-DIA.
114100*
114200     COMPUTE WS-RSI-AVG-GAN = WS-RSI-SUMA-GAN / 14.
114300     COMPUTE WS-RSI-AVG-PER = WS-RSI-SUMA-PER / 14.
114400*
114500     IF WS-RSI-AVG-PER = 0
114600         MOVE 100 TO N9-R7-RSI-14
114700     ELSE
114800         COMPUTE N9-R7-RSI-14 ROUNDED =
114900             100 - (100 / (1 + (WS-RSI-AVG-GAN / WS-RSI-AVG-PER)))
115000     END-IF.
115100*
115200     IF N9-R7-RSI-14 < 30
115300         MOVE 1 TO N9-R7-RSI-OVERSOLD-FLAG
115400     ELSE
115500         MOVE 0 TO N9-R7-RSI-OVERSOLD-FLAG
115600     END-IF.
115700     IF N9-R7-RSI-14 > 70
115800         MOVE 1 TO N9-R7-RSI-OVERBOUGHT-FLAG
115900     ELSE
116000         MOVE 0 TO N9-R7-RSI-OVERBOUGHT-FLAG
116100     END-IF.
116200*
116300 3600-CALC-RSI-EXIT.
116400     EXIT.
116500******************************************************************
116600*   3610 - ACUMULACION DE UNA DIFERENCIA DE CIERRE PARA EL RSI   *
116700******************************************************************
116800 3610-ACUM-RSI.
116900*
117000     COMPUTE WS-M-DIFERENCIA =
117100         N9-R1-HIST-CLOSE(WS-M-POS) - N9-R1-HIST-CLOSE(WS-M-POS - 1).
117200     IF WS-M-DIFERENCIA > 0
117300         ADD WS-M-DIFERENCIA TO WS-RSI-SUMA-GAN
117400     ELSE
117500         MOVE WS-M-DIFERENCIA TO WS-M-ABS-ENTRADA
117600         PERFORM 9500-VALOR-ABSOLUTO THRU 9500-VALOR-ABSOLUTO-EXIT
117700         ADD WS-M-ABS-SALIDA TO WS-RSI-SUMA-PER
117800     END-IF.
117900*
118000 3610-ACUM-RSI-EXIT.
118100     EXIT.
118200******************************************************************
118300*   3700 - MACD(12,26,9) Y CRUCES ALCISTA/BAJISTA                *
118400******************************************************************
118500 3700-CALC-MACD.
118600*
118700     IF IN-IDX-DIA < 26
118800         MOVE ZERO TO N9-R7-MACD-LINE
118900         MOVE ZERO TO N9-R7-MACD-SIGNAL
119000         MOVE ZERO TO N9-R7-MACD-HIST
119100         MOVE 0 TO N9-R7-MACD-BULL-X-FLAG N9-R7-MACD-BEAR-X-FLAG
119200     ELSE
119300         MOVE IN-IDX-DIA TO WS-M-POS
119400         PERFORM 3710-CALC-MACD-EN-POS
119500            THRU 3710-CALC-MACD-EN-POS-EXIT
119600         MOVE WS-M-PCT TO WS-MACD-LINE-HOY
119700         MOVE WS-M-PCT TO N9-R7-MACD-LINE
119800*
119900         IF IN-IDX-DIA < 35
120000             MOVE ZERO TO N9-R7-MACD-SIGNAL
120100             MOVE ZERO TO N9-R7-MACD-HIST
120200             MOVE 0 TO N9-R7-MACD-BULL-X-FLAG N9-R7-MACD-BEAR-X-FLAG
120300         ELSE
120400             COMPUTE WS-M-DESDE = IN-IDX-DIA - 9.
120500             MOVE IN-IDX-DIA TO WS-M-HASTA.
120600             PERFORM 3720-CALC-SENAL-MACD
120700                THRU 3720-CALC-SENAL-MACD-EXIT
120800             MOVE WS-M-MEDIA TO WS-MACD-SIGNAL-HOY
120900             MOVE WS-M-MEDIA TO N9-R7-MACD-SIGNAL
121000             COMPUTE N9-R7-MACD-HIST =
121100                 N9-R7-MACD-LINE - N9-R7-MACD-SIGNAL
121200*
121300             COMPUTE WS-M-POS = IN-IDX-DIA - 1.
121400             PERFORM 3710-CALC-MACD-EN-POS
121500                THRU 3710-CALC-MACD-EN-POS-EXIT
121600             MOVE WS-M-PCT TO WS-MACD-LINE-AYER
121700             COMPUTE WS-M-DESDE = IN-IDX-DIA - 10.
121800             COMPUTE WS-M-HASTA = IN-IDX-DIA - 1.
121900             PERFORM 3720-CALC-SENAL-MACD
122000                THRU 3720-CALC-SENAL-MACD-EXIT
122100             MOVE WS-M-MEDIA TO WS-MACD-SIGNAL-AYER
122200*
122300             IF WS-MACD-LINE-AYER < WS-MACD-SIGNAL-AYER
122400                AND N9-R7-MACD-LINE > N9-R7-MACD-SIGNAL
122500                 MOVE 1 TO N9-R7-MACD-BULL-X-FLAG
122600             ELSE
122700                 MOVE 0 TO N9-R7-MACD-BULL-X-FLAG
122800             END-IF
122900             IF WS-MACD-LINE-AYER > WS-MACD-SIGNAL-AYER
123000                AND N9-R7-MACD-LINE < N9-R7-MACD-SIGNAL
123100                 MOVE 1 TO N9-R7-MACD-BEAR-X-FLAG
123200             ELSE
123300                 MOVE 0 TO N9-R7-MACD-BEAR-X-FLAG
123400             END-IF
123500         END-IF
123600     END-IF.
123700*
123800 3700-CALC-MACD-EXIT.
123900     EXIT.
124000******************************************************************
124100*   3710 - LINEA MACD EN UNA POSICION DADA (WS-M-POS)            *
124200*          (RESULTADO EN WS-M-PCT)                                *
124300******************************************************************
124400 3710-CALC-MACD-EN-POS.
124500*
124600     MOVE 1        TO WS-EMA-DESDE.
124700     MOVE WS-M-POS TO WS-EMA-HASTA.
124800     MOVE 0.1538   TO WS-EMA-MULT.
124900     PERFORM 3310-CALC-EMA THRU 3310-CALC-EMA-EXIT.
125000     MOVE WS-EMA-VALOR TO WS-EMA12-EN-POS.
125100*
125200     MOVE 0.0741   TO WS-EMA-MULT.
125300     PERFORM 3310-CALC-EMA THRU 3310-CALC-EMA-EXIT.
125400*
125500     COMPUTE WS-M-PCT = WS-EMA12-EN-POS - WS-EMA-VALOR.
125600*
125700 3710-CALC-MACD-EN-POS-EXIT.
125800     EXIT.
125900******************************************************************
126000*   3720 - SENAL MACD (EMA9 SOBRE LA SERIE DE LINEAS MACD ENTRE  *
126100*          WS-M-DESDE Y WS-M-HASTA); RESULTADO EN WS-M-MEDIA     *
126200******************************************************************
126300 3720-CALC-SENAL-MACD.
126400*
126500     SET WS-SR-X TO ZERO.
126600     PERFORM 3721-CARGAR-SERIE-MACD
126700        THRU 3721-CARGAR-SERIE-MACD-EXIT
126800        VARYING WS-M-POS FROM WS-M-DESDE BY 1 UNTIL WS-M-POS > WS-M-HASTA.
126900*
127000     MOVE WS-SERIE-TABLA(1) TO WS-M-MEDIA.
127100     COMPUTE WS-M-CANT-BARRAS = WS-M-HASTA - WS-M-DESDE + 1.
127200     PERFORM 3722-PASO-SENAL
127300        THRU 3722-PASO-SENAL-EXIT
127400        VARYING WS-SR-X FROM 2 BY 1 UNTIL WS-SR-X > WS-M-CANT-BARRAS.
127500*
127600 3720-CALC-SENAL-MACD-EXIT.
127700     EXIT.
127800******************************************************************
127900*   3721 - CARGA DE UN VALOR DE LA SERIE DE LINEAS MACD          *
128000******************************************************************
128100 3721-CARGAR-SERIE-MACD.
128200*
128300     SET WS-SR-X UP BY 1.
128400     PERFORM 3710-CALC-MACD-EN-POS THRU 3710-CALC-MACD-EN-POS-EXIT.
128500     MOVE WS-M-PCT TO WS-SERIE-TABLA(WS-SR-X).
128600*
128700 3721-CARGAR-SERIE-MACD-EXIT.
128800     EXIT.
128900******************************************************************
129000*   3722 - UN PASO DE LA SUAVIZACION EXPONENCIAL DE LA SENAL     *
129100******************************************************************
129200 3722-PASO-SENAL.
129300*
129400     COMPUTE WS-M-MEDIA =
129500         (WS-SERIE-TABLA(WS-SR-X) - WS-M-MEDIA) * 0.2 + WS-M-MEDIA.
129600*
129700 3722-PASO-SENAL-EXIT.
129800     EXIT.
129900******************************************************************
130000*   3800 - BANDAS DE BOLLINGER(20,2)                             *
130100******************************************************************
130200 3800-CALC-BOLLINGER.
130300*
130400     MOVE 20 TO WS-M-K.
130500     PERFORM 3320-CALC-SMA THRU 3320-CALC-SMA-EXIT.
130600     MOVE WS-M-MEDIA TO N9-R7-BB-MIDDLE.
130700*
130800     MOVE ZERO TO WS-M-SUMA-2.
130900     COMPUTE WS-M-DESDE = IN-IDX-DIA - 19.
131000     PERFORM 3810-ACUM-VARIANZA
131100        THRU 3810-ACUM-VARIANZA-EXIT
131200        VARYING WS-M-POS FROM WS-M-DESDE BY 1 UNTIL WS-M-POS > IN-IDX-DIA.
131300*
131400     COMPUTE WS-BB-VARIANZA = WS-M-SUMA-2 / 19.
131500     MOVE WS-BB-VARIANZA TO WS-RAIZ-ENTRADA.
131600     PERFORM 9600-RAIZ-CUADRADA THRU 9600-RAIZ-CUADRADA-EXIT.
131700     MOVE WS-RAIZ-SALIDA TO WS-BB-DESVEST.
131800*
131900     COMPUTE N9-R7-BB-UPPER = N9-R7-BB-MIDDLE + (2 * WS-BB-DESVEST).
132000     COMPUTE N9-R7-BB-LOWER = N9-R7-BB-MIDDLE - (2 * WS-BB-DESVEST).
132100*
132200     IF N9-R7-BB-MIDDLE > 0
132300         COMPUTE N9-R7-BB-BANDWIDTH-PCT ROUNDED =
132400             (N9-R7-BB-UPPER - N9-R7-BB-LOWER) / N9-R7-BB-MIDDLE * 100
132500     ELSE
132600         MOVE ZERO TO N9-R7-BB-BANDWIDTH-PCT
132700     END-IF.
132800*
132900     IF N9-R7-BB-BANDWIDTH-PCT < 10
133000         MOVE 1 TO N9-R7-BB-SQUEEZE-FLAG
133100     ELSE
133200         MOVE 0 TO N9-R7-BB-SQUEEZE-FLAG
133300     END-IF.
133400*
133500 3800-CALC-BOLLINGER-EXIT.
133600     EXIT.
133700******************************************************************
133800*   3810 - ACUMULACION DE (CIERRE-MEDIA) AL CUADRADO             *
133900******************************************************************
134000 3810-ACUM-VARIANZA.
134100*
134200     COMPUTE WS-M-DIFERENCIA =
134300         N9-R1-HIST-CLOSE(WS-M-POS) - N9-R7-BB-MIDDLE.
134400     COMPUTE WS-M-SUMA-2 =
134500         WS-M-SUMA-2 + (WS-M-DIFERENCIA * WS-M-DIFERENCIA).
134600*
134700 3810-ACUM-VARIANZA-EXIT.
134800     EXIT.
134900******************************************************************
135000*   3900 - ADX(14) / DI+ / DI- SOBRE LOS ULTIMOS 14 DIAS         *
135100******************************************************************
135200 3900-CALC-ADX.
135300*
135400     MOVE ZERO TO WS-ADX-SUMA-TR WS-ADX-SUMA-DM-MAS
135500                  WS-ADX-SUMA-DM-MENOS.
135600     COMPUTE WS-M-DESDE = IN-IDX-DIA - 13.
135700     PERFORM 3910-ACUM-ADX
135800        THRU 3910-ACUM-ADX-EXIT
135900        VARYING WS-M-POS FROM WS-M-DESDE BY 1 UNTIL WS-M-POS > IN-IDX-DIA.
136000*
136100     IF WS-ADX-SUMA-TR > 0
136200         COMPUTE WS-ADX-DI-MAS ROUNDED =
136300             100 * (WS-ADX-SUMA-DM-MAS / WS-ADX-SUMA-TR)
136400         COMPUTE WS-ADX-DI-MENOS ROUNDED =
136500             100 * (WS-ADX-SUMA-DM-MENOS / WS-ADX-SUMA-TR)
136600     ELSE
136700         MOVE ZERO TO WS-ADX-DI-MAS WS-ADX-DI-MENOS
136800     END-IF.
136900*
137000     MOVE WS-ADX-DI-MAS   TO N9-R7-DI-PLUS.
137100     MOVE WS-ADX-DI-MENOS TO N9-R7-DI-MINUS.
137200*
137300     IF (WS-ADX-DI-MAS + WS-ADX-DI-MENOS) = 0
137400         MOVE ZERO TO N9-R7-ADX-14
137500     ELSE
137600         COMPUTE WS-M-DIFERENCIA = WS-ADX-DI-MAS - WS-ADX-DI-MENOS.
137700         MOVE WS-M-DIFERENCIA TO WS-M-ABS-ENTRADA.
137800         PERFORM 9500-VALOR-ABSOLUTO THRU 9500-VALOR-ABSOLUTO-EXIT.
137900         COMPUTE N9-R7-ADX-14 ROUNDED =
138000             100 * (WS-M-ABS-SALIDA / (WS-ADX-DI-MAS + WS-ADX-DI-MENOS))
138100     END-IF.
138200*
138300     IF N9-R7-ADX-14 > 25
138400         MOVE 1 TO N9-R7-STRONG-TREND-FLAG
138500     ELSE
138600         MOVE 0 TO N9-R7-STRONG-TREND-FLAG
138700     END-IF.
138800*
138900 3900-CALC-ADX-EXIT.
139000     EXIT.
139100******************************************************************
139200*   3910 - ACUMULACION DE TR, +DM Y -DM PARA EL ADX              *
139300******************************************************************
139400 3910-ACUM-ADX.
139500*
139600     PERFORM 3160-CALC-TR-EN-POS THRU 3160-CALC-TR-EN-POS-EXIT.
139700     ADD WS-M-TR TO WS-ADX-SUMA-TR.
139800*
139900     COMPUTE WS-ADX-DM-MAS =
140000         N9-R1-HIST-HIGH(WS-M-POS) - N9-R1-HIST-HIGH(WS-M-POS - 1).
140100     COMPUTE WS-ADX-DM-MENOS =
140200         N9-R1-HIST-LOW(WS-M-POS - 1) - N9-R1-HIST-LOW(WS-M-POS).
140300*
140400     IF WS-ADX-DM-MAS > 0 AND WS-ADX-DM-MAS > WS-ADX-DM-MENOS
140500         ADD WS-ADX-DM-MAS TO WS-ADX-SUMA-DM-MAS
140600     END-IF.
140700     IF WS-ADX-DM-MENOS > 0 AND WS-ADX-DM-MENOS > WS-ADX-DM-MAS
140800         ADD WS-ADX-DM-MENOS TO WS-ADX-SUMA-DM-MENOS
140900     END-IF.
141000*
141100 3910-ACUM-ADX-EXIT.
141200     EXIT.
141300******************************************************************
141400*   4000 - PASADA DE CLASIFICACION (PERCENTIL DE FORTALEZA       *
141500*          RELATIVA, VARS Y VARW)                                *
141600******************************************************************
141700 4000-PASADA-RANKING.
141800*
141900     PERFORM 4010-INICIALIZAR-ORDEN
142000        THRU 4010-INICIALIZAR-ORDEN-EXIT
142100        VARYING WS-RO-X FROM 1 BY 1 UNTIL WS-RO-X > WS-UNIV-CANT.
142200*
142300     IF WS-UNIV-CANT > 1
142400         PERFORM 4020-ORDENAR-POR-CAMBIO-1M
142500            THRU 4020-ORDENAR-POR-CAMBIO-1M-EXIT
142600            VARYING IN-I FROM 1 BY 1 UNTIL IN-I >= WS-UNIV-CANT.
142700     END-IF.
142800*
142900     PERFORM 4030-ASIGNAR-PERCENTIL
143000        THRU 4030-ASIGNAR-PERCENTIL-EXIT
143100        VARYING IN-J FROM 1 BY 1 UNTIL IN-J > WS-UNIV-CANT.
143200*
143300 4000-PASADA-RANKING-EXIT.
143400     EXIT.
143500******************************************************************
143600*   4010 - INICIALIZACION DEL VECTOR DE ORDEN (IDENTIDAD)        *
143700******************************************************************
143800 4010-INICIALIZAR-ORDEN.
143900*
144000     SET WS-RANK-ORDEN(WS-RO-X) FROM WS-RO-X.
144100*
144200 4010-INICIALIZAR-ORDEN-EXIT.
144300     EXIT.
144400******************************************************************
144500*   4020 - UNA PASADA DE LA ORDENACION POR BURBUJA (ASCENDENTE   *
144600*          POR CHG-1M-PCT)                                       *
144700******************************************************************
144800 4020-ORDENAR-POR-CAMBIO-1M.
144900*
145000     PERFORM 4021-COMPARAR-Y-PERMUTAR
145100        THRU 4021-COMPARAR-Y-PERMUTAR-EXIT
145200        VARYING IN-K FROM 1 BY 1 UNTIL IN-K > WS-UNIV-CANT - IN-I.
145300*
145400 4020-ORDENAR-POR-CAMBIO-1M-EXIT.
145500     EXIT.
145600******************************************************************
145700*   4021 - COMPARACION Y PERMUTA DE DOS ENTRADAS ADYACENTES      *
145800******************************************************************
145900 4021-COMPARAR-Y-PERMUTAR.
146000*
146100     SET WS-UC-X TO WS-RANK-ORDEN(IN-K).
146200     SET WS-UA-X TO WS-RANK-ORDEN(IN-K + 1).
146300*
146400     IF WS-UNIV-CHG1M(WS-UC-X) > WS-UNIV-CHG1M(WS-UA-X)
146500         MOVE WS-RANK-ORDEN(IN-K)       TO WS-M-POS
146600         MOVE WS-RANK-ORDEN(IN-K + 1)   TO WS-RANK-ORDEN(IN-K)
146700         MOVE WS-M-POS                  TO WS-RANK-ORDEN(IN-K + 1)
146800     END-IF.
146900*
147000 4021-COMPARAR-Y-PERMUTAR-EXIT.
147100     EXIT.
147200******************************************************************
147300*   4030 - ASIGNACION DEL PERCENTIL, VARS Y VARW POR SIMBOLO     *
147400******************************************************************
147500 4030-ASIGNAR-PERCENTIL.
147600*
147700     SET WS-RO-X TO IN-J.
147800     SET WS-UNIV-X TO WS-RANK-ORDEN(WS-RO-X).
147900*
148000     MOVE WS-UNIV-FILA(WS-UNIV-X) TO N9-R7-METRICAS-REG.
148100*
148200     IF WS-UNIV-CANT = 1
148300         MOVE 50.00 TO N9-R7-RS-PERCENTILE
148400     ELSE
148500         COMPUTE N9-R7-RS-PERCENTILE ROUNDED =
148600             (IN-J - 1) / (WS-UNIV-CANT - 1) * 100
148700     END-IF.
148800*
148900     IF N9-R7-ADR-PCT > 0
149000         COMPUTE N9-R7-VARS-SCORE ROUNDED =
149100             N9-R7-RS-PERCENTILE / N9-R7-ADR-PCT
149200         COMPUTE N9-R7-VARW-SCORE ROUNDED =
149300             (100 - N9-R7-RS-PERCENTILE) / N9-R7-ADR-PCT
149400     ELSE
149500         MOVE ZERO TO N9-R7-VARS-SCORE N9-R7-VARW-SCORE
149600     END-IF.
149700*
149800     MOVE WS-UNIV-ADV-HOY   TO N9-R7-UNIV-UP-CNT.
149900     MOVE WS-UNIV-DEC-HOY   TO N9-R7-UNIV-DOWN-CNT.
150000     MOVE WS-MCC-OSC-FINAL  TO N9-R7-MCCLELLAN-OSC.
150100     MOVE WS-MCC-OSC-FINAL  TO N9-R7-MCCLELLAN-SUM.
150200*
150300     MOVE N9-R7-METRICAS-REG TO WS-UNIV-FILA(WS-UNIV-X).
150400*
150500 4030-ASIGNAR-PERCENTIL-EXIT.
150600     EXIT.
150700******************************************************************
150800*   5000 - ESCRITURA DE TODOS LOS RENGLONES DE METRICAS          *
150900******************************************************************
151000 5000-ESCRIBIR-METRICAS.
151100*
151200     PERFORM 5010-ESCRIBIR-UN-RENGLON
151300        THRU 5010-ESCRIBIR-UN-RENGLON-EXIT
151400        VARYING WS-UNIV-X FROM 1 BY 1 UNTIL WS-UNIV-X > WS-UNIV-CANT.
151500*
151600 5000-ESCRIBIR-METRICAS-EXIT.
151700     EXIT.
151800******************************************************************
151900*   5010 - ESCRITURA DE UN RENGLON DE METRICAS                   *
152000******************************************************************
152100 5010-ESCRIBIR-UN-RENGLON.
152200*
152300     MOVE WS-UNIV-FILA(WS-UNIV-X) TO N9-R7-METRICAS-REG.
152400     WRITE FD-METRICAS-OUT-REG FROM N9-R7-METRICAS-REG.
152500*
152600 5010-ESCRIBIR-UN-RENGLON-EXIT.
152700     EXIT.
152800******************************************************************
152900*   8000 - REPORTE DE CONTROL                                    *
153000******************************************************************
153100 8000-REPORTE-CONTROL.
153200*
153300     MOVE 'MOTOR DE METRICAS (U5)' TO ME-EC-UNIDAD.
153400     MOVE WS-FEC-AAAAMMDD TO ME-EC-FECHA.
153500     WRITE FD-REPORTE-CTL-REG FROM ME-ENCABEZADO-CONTROL.
153600*
153700     MOVE WS-SB-LEIDOS     TO ME-TC-LEIDOS.
153800     MOVE WS-SB-CALCULADOS TO ME-TC-PARSEADOS.
153900     MOVE WS-SB-OMITIDOS   TO ME-TC-FALLIDOS.
154000     IF WS-SB-CALCULADOS > 0
154100         MOVE 'EXITO' TO ME-TC-EXITO
154200     ELSE
154300         MOVE 'FALLA' TO ME-TC-EXITO
154400     END-IF.
154500     WRITE FD-REPORTE-CTL-REG FROM ME-TOTALES-CONTROL.
154600*
154700 8000-REPORTE-CONTROL-EXIT.
154800     EXIT.
154900******************************************************************
155000*   9000 - CIERRE DE ARCHIVOS                                    *
155100******************************************************************
155200 9000-FIN.
155300*
155400     CLOSE F-MAESTRO-VALOR
155500           F-HISTORIA
155600           F-METRICAS-OUT
155700           F-REPORTE-CTL.
155800*
155900 9000-FIN-EXIT.
156000     EXIT.
156100******************************************************************
156200*   9500 - VALOR ABSOLUTO GENERICO                                *
156300******************************************************************
156400 9500-VALOR-ABSOLUTO.
156500*
156600     IF WS-M-ABS-ENTRADA < 0
156700         COMPUTE WS-M-ABS-SALIDA = WS-M-ABS-ENTRADA * -1
156800     ELSE
156900         MOVE WS-M-ABS-ENTRADA TO WS-M-ABS-SALIDA
157000     END-IF.
157100*
157200 9500-VALOR-ABSOLUTO-EXIT.
157300     EXIT.
157400******************************************************************
157500*   9600 - RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON         *
157600*          (20 ITERACIONES; NO SE USA NINGUNA FUNCION INTRINSECA)*
157700******************************************************************
157800 9600-RAIZ-CUADRADA.
157900*
158000     IF WS-RAIZ-ENTRADA <= 0
158100         MOVE ZERO TO WS-RAIZ-SALIDA
158200     ELSE
158300         COMPUTE WS-RAIZ-SALIDA = WS-RAIZ-ENTRADA / 2.
158400         PERFORM 9610-PASO-NEWTON
158500            THRU 9610-PASO-NEWTON-EXIT
158600            VARYING WS-RAIZ-ITER FROM 1 BY 1 UNTIL WS-RAIZ-ITER > 20
158700     END-IF.
158800*
158900 9600-RAIZ-CUADRADA-EXIT.
159000     EXIT.
159100******************************************************************
159200*   9610 - UN PASO DE NEWTON-RAPHSON                             *
159300******************************************************************
159400 9610-PASO-NEWTON.
159500*
159600     COMPUTE WS-RAIZ-SALIDA ROUNDED =
159700         (WS-RAIZ-SALIDA + (WS-RAIZ-ENTRADA / WS-RAIZ-SALIDA)) / 2.
159800*
159900 9610-PASO-NEWTON-EXIT.
160000     EXIT.
160100******************************************************************
160200*   9999 - ABEND POR ERROR DE APERTURA DE ARCHIVO                *
160300******************************************************************
160400 9999-ABEND-ARCHIVO.
160500*
160600     DISPLAY 'N91C05C - ERROR DE APERTURA DE ARCHIVO'.
160700     DISPLAY 'FS MAESTRO = '   WS-FS-MAESTRO-VALOR.
160800     DISPLAY 'FS HISTORIA = '  WS-FS-HISTORIA.
160900     MOVE 4 TO RETURN-CODE.
161000     STOP RUN.
161100*
161200 9999-ABEND-ARCHIVO-EXIT.
161300     EXIT.
