000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: N9REC03                                             *
000400*                                                                *
000500*  DESCRIPCION: LAYOUT DE OPERACIONES DE BLOQUE (BULK/BLOCK      *
000600*               DEALS), SALIDA DEL VALIDADOR N91C02V (U2).       *
000700*                                                                *
000800******************************************************************
000900*        L O G    D E   C A M B I O S                            *
001000******************************************************************
001100*  FECHA     POR   TICKET    DESCRIPCION                        *
001200*  ------    ----  --------  -----------------------------------*
001300*  02/08/95  RTG   SCR-0119  VERSION INICIAL DEL LAYOUT          *SCR-0119
001400*  11/12/97  MCQ   SCR-0197  SE AGREGA DEAL-CATEGORY (BULK/      *SCR-0197
001500*                            BLOCK) SOLICITADO POR VIGILANCIA    *
001600*  09/08/99  LFA   Y2K-0007  DEAL-DATE CONFIRMADO A 4 DIGITOS    *Y2K-0007
001700*  14/03/00  RTG   SCR-0235  SE ACLARA QUE DEAL-CATEGORY SOLO    *SCR-0235
001800*                            ACEPTA 'BULK' O 'BLOCK'              *
001900*  10/11/01  MCQ   SCR-0250  SE ACLARA QUE N91C02V SOLO          *SCR-0250
002000*                            DESCARTA LA PRIMERA LINEA COMO       *
002100*                            ENCABEZADO; UNA SEGUNDA COPIA DEL     *
002200*                            ENCABEZADO GENERA UN RENGLON RECHAZADO*
002300******************************************************************
002400*
002500 01  N9-R3-OPERACION-BLOQUE.
002600     05  N9-R3-DEAL-DATE             PIC 9(08).
002700     05  FILLER REDEFINES N9-R3-DEAL-DATE.
002800         10  N9-R3-DEAL-AAAA         PIC 9(04).
002900         10  N9-R3-DEAL-MM           PIC 9(02).
003000         10  N9-R3-DEAL-DD           PIC 9(02).
003100     05  N9-R3-SYMBOL                PIC X(20).
003200     05  N9-R3-SECURITY-NAME         PIC X(60).
003300     05  N9-R3-CLIENT-NAME           PIC X(60).
003400     05  N9-R3-DEAL-TYPE             PIC X(04).
003500     05  N9-R3-QUANTITY              PIC 9(15).
003600     05  N9-R3-PRICE                 PIC S9(09)V9(02).
003700     05  N9-R3-DEAL-CATEGORY         PIC X(05).
003800     05  FILLER                      PIC X(11).
