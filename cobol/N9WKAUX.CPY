000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: N9WKAUX                                             *
000400*                                                                *
000500*  APLICACION: N9 - TAMIZADO NOCTURNO DE ACCIONES (NSE)          *
000600*                                                                *
000700*  DESCRIPCION: AREA DE VARIABLES AUXILIARES COMUN A TODOS LOS   *
000800*               PROGRAMAS DEL LOTE NOCTURNO: FECHA/HORA DE       *
000900*               CORRIDA, CONTADORES DE CONTROL E INDICES DE      *
001000*               TABLA.  SE COPIA EN WORKING-STORAGE.              *
001100*                                                                *
001200******************************************************************
001300*        L O G    D E   C A M B I O S                            *
001400******************************************************************
001500*  FECHA     POR   TICKET    DESCRIPCION                        *
001600*  ------    ----  --------  -----------------------------------*
001700*  04/03/91  RTG   SCR-0004  VERSION INICIAL                     *SCR-0004
001800*  19/11/93  MCQ   SCR-0061  SE AGREGA WS-PROGRAMA PARA EL       *SCR-0061
001900*                            ENCABEZADO DE LOS REPORTES          *
002000*  08/07/98  LFA   Y2K-0031  WS-FEC-AAAAMMDD PASA A 4 DIGITOS DE *Y2K-0031
002100*                            ANIO (ANTES 2 DIGITOS + SIGLO)      *
002200*  21/02/00  RTG   SCR-0246  SE AGREGA CN-TOTAL-ESCRITOS AL AREA *SCR-0246
002300*                            COMUN DE CONTADORES DE CONTROL       *
002400*  06/06/01  MCQ   SCR-0251  SE AGREGA IN-IDX-DIA AL AREA COMUN  *SCR-0251
002500*                            DE INDICES PARA LA VENTANA MOVIL     *
002600******************************************************************
002700*
002800 01  WS-VARIABLES-AUXILIARES.
002900*
003000     05  WS-FECHA-CORRIDA.
003100         10  WS-FEC-AAAAMMDD         PIC 9(08)   VALUE ZEROES.
003200         10  FILLER REDEFINES WS-FEC-AAAAMMDD.
003300             15  WS-FEC-AAAA         PIC 9(04).
003400             15  WS-FEC-MM           PIC 9(02).
003500             15  WS-FEC-DD           PIC 9(02).
003600*
003700     05  WS-HORA-CORRIDA.
003800         10  WS-HH-PROC              PIC 9(02)   VALUE ZEROES.
003900         10  WS-MM-PROC              PIC 9(02)   VALUE ZEROES.
004000         10  WS-SS-PROC              PIC 9(02)   VALUE ZEROES.
004100         10  WS-CS-PROC              PIC 9(02)   VALUE ZEROES.
004200*
004300     05  WS-PROGRAMA                 PIC X(08)   VALUE SPACES.
004400     05  WS-SIMBOLO-ANT              PIC X(20)   VALUE SPACES.
004500     05  WS-LINEA-IMPRESA            PIC X(133)  VALUE SPACES.
004600     05  FILLER                      PIC X(30)   VALUE SPACES.
004700*
004800******************************************************************
004900*                    AREA  DE  INDICES                           *
005000******************************************************************
005100 01  IN-INDICES.
005200     05  IN-I                        PIC S9(04) COMP VALUE ZEROES.
005300     05  IN-J                        PIC S9(04) COMP VALUE ZEROES.
005400     05  IN-K                        PIC S9(04) COMP VALUE ZEROES.
005500     05  IN-IDX-DIA                  PIC S9(04) COMP VALUE ZEROES.
005600*
005700******************************************************************
005800*                  AREA DE CONTADORES DE CONTROL                 *
005900******************************************************************
006000 01  CN-CONTADORES.
006100     05  CN-TOTAL-LEIDOS             PIC 9(07)  COMP VALUE ZEROES.
006200     05  CN-TOTAL-PARSEADOS          PIC 9(07)  COMP VALUE ZEROES.
006300     05  CN-TOTAL-FALLIDOS           PIC 9(07)  COMP VALUE ZEROES.
006400     05  CN-TOTAL-ESCRITOS           PIC 9(07)  COMP VALUE ZEROES.
006500     05  CN-NUM-FILA                 PIC 9(07)  COMP VALUE ZEROES.
