000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: N91C02V                                             *
000400*                                                                *
000500*  FECHA CREACION: 02/08/1991                                    *
000600*                                                                *
000700*  AUTOR: R. GAMBOA - FACTORIA                                   *
000800*                                                                *
000900*  APLICACION: N9 - TAMIZADO NOCTURNO DE ACCIONES (NSE)          *
001000*                                                                *
001100******************************************************************
001200* DOCUMENTACION.                                                 *
001300* ------------------                                             *
001400* ARCHIVO DE ENTRADA: OPERACIONES DE BLOQUE (BULK/BLOCK DEALS)   *
001500* ------------------                                             *
001600* PROCESO GLOBAL: VALIDA EL ARCHIVO DIARIO DE OPERACIONES DE     *
001700*  BLOQUE (COMPRA/VENTA DE PAQUETES GRANDES DE ACCIONES) Y LO    *
001800*  NORMALIZA AL RENGLON DE OPERACIONES DE BLOQUE (N9REC03).      *
001900*  UN ARCHIVO QUE COMIENZA CON 'NO RECORDS' SE CONSIDERA UNA     *
002000*  CORRIDA EXITOSA SIN RENGLONES.                                *
002100******************************************************************
002200*                                                                *
002300*         I D E N T I F I C A T I O N   D I V I S I O N          *
002400*                                                                *
002500******************************************************************
002600 IDENTIFICATION DIVISION.
002700*
002800 PROGRAM-ID.    N91C02V.
002900 AUTHOR.        R. GAMBOA.
003000 INSTALLATION.  FACTORIA - DEPARTAMENTO DE SISTEMAS.
003100 DATE-WRITTEN.  02/08/1991.
003200 DATE-COMPILED.
003300 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
003400******************************************************************
003500*        L O G    D E   C A M B I O S                            *
003600******************************************************************
003700*  FECHA     POR   TICKET    DESCRIPCION                        *
003800*  ------    ----  --------  -----------------------------------*
003900*  02/08/91  RTG   SCR-0019  VERSION INICIAL                     *SCR-0019
004000*  14/04/93  RTG   SCR-0055  SE ACEPTA 'NO RECORDS' COMO CORRIDA *SCR-0055
004100*                            EXITOSA SIN RENGLONES               *
004200*  25/09/95  MCQ   SCR-0124  SE AGREGA LA RUTINA GENERICA DE     *SCR-0124
004300*                            DESPOJO DE COMAS EN CANTIDAD/PRECIO *
004400*  11/12/97  MCQ   SCR-0197  SE AGREGA DEAL-CATEGORY (BULK/BLOCK)*SCR-0197
004500*  09/08/99  LFA   Y2K-0007  DEAL-DATE VALIDADO CONTRA SIGLO     *Y2K-0007
004600*                            FIJO 1900/2000                      *
004700*  14/03/00  RTG   SCR-0235  SE RECHAZA DEAL-CATEGORY FUERA DE   *SCR-0235
004800*                            BULK/BLOCK EN VEZ DE ACEPTARLO      *
004900*  08/11/01  MCQ   SCR-0248  SE ACLARA QUE 1000-INICIO SOLO      *SCR-0248
005000*                            DESCARTA LA PRIMERA LINEA DEL       *
005100*                            ARCHIVO; UNA SEGUNDA LINEA DE       *
005200*                            ENCABEZADO SE VALIDA COMO OPERACION *
005300*                            NORMAL Y PUEDE SALIR RECHAZADA      *
005400******************************************************************
005500*                                                                *
005600*        E N V I R O N M E N T         D I V I S I O N           *
005700*                                                                *
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000*
006100 CONFIGURATION SECTION.
006200*
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500*
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT F-OPERACIONES    ASSIGN TO DEALSIN
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WS-FS-OPERACIONES.
007100     SELECT F-OPERACION-OUT  ASSIGN TO SALDEAL
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS IS WS-FS-OPERACION-OUT.
007400     SELECT F-REPORTE-CTL    ASSIGN TO RPTCTL
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS WS-FS-REPORTE-CTL.
007700******************************************************************
007800*                                                                *
007900*                D A T A            D I V I S I O N              *
008000*                                                                *
008100******************************************************************
008200 DATA DIVISION.
008300 FILE SECTION.
008400*
008500 FD  F-OPERACIONES
008600     RECORDING MODE IS F.
008700 01  FD-OPERACIONES-REG         PIC X(300).
008800*
008900 FD  F-OPERACION-OUT
009000     RECORDING MODE IS F.
009100 01  FD-OPERACION-OUT-REG       PIC X(194).
009200*
009300 FD  F-REPORTE-CTL
009400     RECORDING MODE IS F.
009500 01  FD-REPORTE-CTL-REG         PIC X(133).
009600******************************************************************
009700*                                                                *
009800*         W O R K I N G   S T O R A G E   S E C T I O N          *
009900*                                                                *
010000******************************************************************
010100 WORKING-STORAGE SECTION.
010200*
010300     COPY N9WKAUX.
010400     COPY N9WKMSG.
010500     COPY N9REC03.
010600*
010700 01  WS-ESTADOS-ARCHIVO.
010800     05  WS-FS-OPERACIONES          PIC X(02) VALUE '00'.
010900     05  WS-FS-OPERACION-OUT        PIC X(02) VALUE '00'.
011000     05  WS-FS-REPORTE-CTL          PIC X(02) VALUE '00'.
011100     05  FILLER                     PIC X(05) VALUE SPACES.
011200*
011300 01  SW-SWITCHES.
011400     05  SW-FIN-OPERACIONES         PIC X(01) VALUE 'N'.
011500         88  FIN-OPERACIONES                   VALUE 'S'.
011600         88  NO-FIN-OPERACIONES                VALUE 'N'.
011700     05  SW-REGISTRO-VALIDO         PIC X(01) VALUE 'S'.
011800         88  REGISTRO-VALIDO                   VALUE 'S'.
011900         88  REGISTRO-INVALIDO                 VALUE 'N'.
012000     05  SW-SIN-REGISTROS           PIC X(01) VALUE 'N'.
012100         88  ARCHIVO-SIN-REGISTROS              VALUE 'S'.
012200     05  SW-FECHA-CAPTURADA         PIC X(01) VALUE 'N'.
012300         88  FECHA-YA-CAPTURADA                 VALUE 'S'.
012400     05  FILLER                     PIC X(05) VALUE SPACES.
012500*
012600 01  CT-CONSTANTES.
012700     05  CT-LITERAL-SIN-REG     PIC X(10) VALUE 'NO RECORDS'.
012800     05  CT-TABLA-MESES.
012900         10  FILLER  PIC X(03) VALUE 'JAN'.
013000         10  FILLER  PIC X(03) VALUE 'FEB'.
013100         10  FILLER  PIC X(03) VALUE 'MAR'.
013200         10  FILLER  PIC X(03) VALUE 'APR'.
013300         10  FILLER  PIC X(03) VALUE 'MAY'.
013400         10  FILLER  PIC X(03) VALUE 'JUN'.
013500         10  FILLER  PIC X(03) VALUE 'JUL'.
013600         10  FILLER  PIC X(03) VALUE 'AUG'.
013700         10  FILLER  PIC X(03) VALUE 'SEP'.
013800         10  FILLER  PIC X(03) VALUE 'OCT'.
013900         10  FILLER  PIC X(03) VALUE 'NOV'.
014000         10  FILLER  PIC X(03) VALUE 'DEC'.
014100     05  FILLER REDEFINES CT-TABLA-MESES.
014200         10  CT-MES-TABLA OCCURS 12 TIMES
014300                          INDEXED BY CT-MES-X
014400                          PIC X(03).
014500     05  FILLER                 PIC X(05) VALUE SPACES.
014600*
014700******************************************************************
014800*              AREA DE TRABAJO PARA EL RENGLON CSV               *
014900******************************************************************
015000 01  WS-LINEA-CSV                    PIC X(300) VALUE SPACES.
015100 01  WS-CAMPOS-OPERACION.
015200     05  WS-OP-FECHA                 PIC X(11).
015300     05  WS-OP-SYMBOL                PIC X(20).
015400     05  WS-OP-NOMBRE                PIC X(60).
015500     05  WS-OP-CLIENTE               PIC X(60).
015600     05  WS-OP-TIPO                  PIC X(04).
015700     05  WS-OP-CANTIDAD              PIC X(18).
015800     05  WS-OP-PRECIO                PIC X(18).
015900     05  WS-OP-CATEGORIA             PIC X(05).
016000     05  FILLER                      PIC X(05) VALUE SPACES.
016100*
016200 01  WS-AREA-VALIDACION.
016300     05  WS-VAL-FECHA-AAAAMMDD       PIC 9(08) VALUE ZERO.
016400     05  FILLER REDEFINES WS-VAL-FECHA-AAAAMMDD.
016500         10  WS-VF-AAAA              PIC 9(04).
016600         10  WS-VF-MM                PIC 9(02).
016700         10  WS-VF-DD                PIC 9(02).
016800     05  WS-VAL-DD                   PIC 9(02) VALUE ZERO.
016900     05  WS-VAL-MMM                  PIC X(03) VALUE SPACES.
017000     05  WS-VAL-AAAA                 PIC 9(04) VALUE ZERO.
017100     05  WS-VAL-MOTIVO               PIC X(60) VALUE SPACES.
017200     05  FILLER REDEFINES WS-VAL-MOTIVO.
017300         10  WS-VM-CAMPO             PIC X(20).
017400         10  WS-VM-RESTO             PIC X(40).
017500     05  FILLER                      PIC X(10) VALUE SPACES.
017600*
017700******************************************************************
017800*          AREA GENERICA DE DESPOJO DE COMAS Y CONVERSION        *
017900******************************************************************
018000 01  WS-AREA-NUMERO.
018100     05  WS-NUM-ENTRADA              PIC X(18) VALUE SPACES.
018200     05  WS-NUM-ENTERO               PIC S9(15) COMP-3 VALUE ZERO.
018300     05  WS-NUM-DECIMAL              PIC S9(02) COMP-3 VALUE ZERO.
018400     05  WS-NUM-DECIMALES-VISTAS     PIC S9(02) COMP VALUE ZERO.
018500     05  WS-NUM-PASO-DECIMAL         PIC X(01) VALUE 'N'.
018600         88  EN-PARTE-DECIMAL                  VALUE 'S'.
018700     05  FILLER                      PIC X(05) VALUE SPACES.
018800*
018900 77  WS-NUM-DIGITOS                 PIC S9(04) COMP VALUE ZERO.
019000 77  WS-NUM-UN-DIGITO               PIC 9(01) VALUE ZERO.
019100*
019200 01  WS-CTR-OPERACIONES.
019300     05  WS-OP-LEIDOS                PIC 9(07) COMP VALUE ZERO.
019400     05  WS-OP-PARSEADOS             PIC 9(07) COMP VALUE ZERO.
019500     05  WS-OP-FALLIDOS              PIC 9(07) COMP VALUE ZERO.
019600     05  FILLER                      PIC X(05) VALUE SPACES.
019700*
019800******************************************************************
019900*                                                                *
020000*              P R O C E D U R E   D I V I S I O N               *
020100*                                                                *
020200******************************************************************
020300 PROCEDURE DIVISION.
020400*
020500 0000-MAINLINE.
020600*
020700     PERFORM 1000-INICIO
020800        THRU 1000-INICIO-EXIT.
020900*
021000     IF NOT ARCHIVO-SIN-REGISTROS
021100         PERFORM 2000-PROCESO-ARCHIVO
021200            THRU 2000-PROCESO-ARCHIVO-EXIT
021300            UNTIL FIN-OPERACIONES
021400     END-IF.
021500*
021600     PERFORM 8000-REPORTE-CONTROL
021700        THRU 8000-REPORTE-CONTROL-EXIT.
021800*
021900     PERFORM 9000-FIN
022000        THRU 9000-FIN-EXIT.
022100*
022200     STOP RUN.
022300*
022400******************************************************************
022500*   1000 - APERTURA Y CHEQUEO DE 'NO RECORDS'                     *
022600******************************************************************
022700 1000-INICIO.
022800*
022900     MOVE 'N91C02V' TO WS-PROGRAMA.
023000     OPEN INPUT  F-OPERACIONES
023100     OPEN OUTPUT F-OPERACION-OUT
023200     OPEN OUTPUT F-REPORTE-CTL.
023300*
023400     IF WS-FS-OPERACIONES NOT = '00'
023500         PERFORM 9999-ABEND-ARCHIVO
023600            THRU 9999-ABEND-ARCHIVO-EXIT
023700     END-IF.
023800*
023900*    SE DESCARTA EL RENGLON DE ENCABEZADO
024000     READ F-OPERACIONES INTO WS-LINEA-CSV
024100         AT END SET FIN-OPERACIONES TO TRUE
024200     END-READ.
024300*
024400     IF NOT FIN-OPERACIONES
024500         IF WS-LINEA-CSV(1:10) = CT-LITERAL-SIN-REG
024600             SET ARCHIVO-SIN-REGISTROS TO TRUE
024700             SET FIN-OPERACIONES TO TRUE
024800         ELSE
024900             READ F-OPERACIONES INTO WS-LINEA-CSV
025000                 AT END SET FIN-OPERACIONES TO TRUE
025100             END-READ
025200         END-IF
025300     END-IF.
025400*
025500 1000-INICIO-EXIT.
025600     EXIT.
025700******************************************************************
025800*   2000 - PASADA DEL ARCHIVO DE OPERACIONES DE BLOQUE            *
025900******************************************************************
026000 2000-PROCESO-ARCHIVO.
026100*
026200     ADD 1 TO WS-OP-LEIDOS.
026300     SET REGISTRO-VALIDO TO TRUE.
026400     MOVE SPACES TO WS-VAL-MOTIVO.
026500*
026600     UNSTRING WS-LINEA-CSV DELIMITED BY ','
026700         INTO WS-OP-FECHA    WS-OP-SYMBOL   WS-OP-NOMBRE
026800              WS-OP-CLIENTE  WS-OP-TIPO     WS-OP-CANTIDAD
026900              WS-OP-PRECIO   WS-OP-CATEGORIA
027000     END-UNSTRING.
027100*
027200     INSPECT WS-OP-TIPO CONVERTING
027300         'abcdefghijklmnopqrstuvwxyz' TO
027400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
027500*
027600     PERFORM 3000-VALIDAR-REGISTRO
027700        THRU 3000-VALIDAR-REGISTRO-EXIT.
027800*
027900     IF REGISTRO-VALIDO
028000         ADD 1 TO WS-OP-PARSEADOS
028100         PERFORM 4000-ESCRIBIR-OPERACION
028200            THRU 4000-ESCRIBIR-OPERACION-EXIT
028300         IF NOT FECHA-YA-CAPTURADA
028400             MOVE N9-R3-DEAL-DATE TO WS-FEC-AAAAMMDD
028500             SET FECHA-YA-CAPTURADA TO TRUE
028600         END-IF
028700     ELSE
028800         ADD 1 TO WS-OP-FALLIDOS
028900         MOVE WS-OP-LEIDOS TO ME-RC-NUM-FILA
029000         MOVE WS-VAL-MOTIVO TO ME-RC-MOTIVO
029100         PERFORM 8100-ESCRIBIR-RENGLON-CTL
029200            THRU 8100-ESCRIBIR-RENGLON-CTL-EXIT
029300     END-IF.
029400*
029500     READ F-OPERACIONES INTO WS-LINEA-CSV
029600         AT END SET FIN-OPERACIONES TO TRUE
029700     END-READ.
029800*
029900 2000-PROCESO-ARCHIVO-EXIT.
030000     EXIT.
030100******************************************************************
030200*   3000 - VALIDACION DE UN RENGLON DE OPERACION                 *
030300******************************************************************
030400 3000-VALIDAR-REGISTRO.
030500*
030600     MOVE SPACES TO N9-R3-OPERACION-BLOQUE.
030700*
030800     IF WS-OP-SYMBOL = SPACES
030900         MOVE 'SIMBOLO REQUERIDO' TO WS-VAL-MOTIVO
031000         SET REGISTRO-INVALIDO TO TRUE
031100     END-IF.
031200*
031300     IF REGISTRO-VALIDO
031400         PERFORM 3100-VALIDAR-FECHA
031500            THRU 3100-VALIDAR-FECHA-EXIT
031600     END-IF.
031700*
031800     IF REGISTRO-VALIDO
031900         IF WS-OP-CLIENTE = SPACES
032000             MOVE 'CLIENTE REQUERIDO' TO WS-VAL-MOTIVO
032100             SET REGISTRO-INVALIDO TO TRUE
032200         END-IF
032300     END-IF.
032400*
032500     IF REGISTRO-VALIDO
032600         PERFORM 3200-VALIDAR-TIPO-OPERACION
032700            THRU 3200-VALIDAR-TIPO-OPERACION-EXIT
032800     END-IF.
032900*
033000     IF REGISTRO-VALIDO
033100         PERFORM 3300-VALIDAR-CANTIDAD
033200            THRU 3300-VALIDAR-CANTIDAD-EXIT
033300     END-IF.
033400*
033500     IF REGISTRO-VALIDO
033600         PERFORM 3400-VALIDAR-PRECIO
033700            THRU 3400-VALIDAR-PRECIO-EXIT
033800     END-IF.
033900*
034000     IF REGISTRO-VALIDO
034100         PERFORM 3450-VALIDAR-CATEGORIA
034200            THRU 3450-VALIDAR-CATEGORIA-EXIT
034300     END-IF.
034400*
034500     IF REGISTRO-VALIDO
034600         MOVE N9-R3-DEAL-DATE     TO N9-R3-DEAL-DATE
034700         MOVE WS-OP-SYMBOL        TO N9-R3-SYMBOL
034800         MOVE WS-OP-NOMBRE        TO N9-R3-SECURITY-NAME
034900         MOVE WS-OP-CLIENTE       TO N9-R3-CLIENT-NAME
035000         MOVE WS-OP-TIPO          TO N9-R3-DEAL-TYPE
035100         MOVE WS-NUM-ENTERO       TO N9-R3-QUANTITY
035200         MOVE WS-OP-CATEGORIA     TO N9-R3-DEAL-CATEGORY
035300     END-IF.
035400*
035500 3000-VALIDAR-REGISTRO-EXIT.
035600     EXIT.
035700******************************************************************
035800*   3100 - FECHA DE LA OPERACION (DD-MMM-YYYY O DD MMM YYYY)     *
035900******************************************************************
036000 3100-VALIDAR-FECHA.
036100*
036200     MOVE ZERO TO WS-VAL-FECHA-AAAAMMDD.
036300*
036400     IF WS-OP-FECHA = SPACES
036500         MOVE 'FECHA REQUERIDA' TO WS-VAL-MOTIVO
036600         SET REGISTRO-INVALIDO TO TRUE
036700     ELSE
036800         IF (WS-OP-FECHA(3:1) = '-' OR WS-OP-FECHA(3:1) = SPACE)
036900            AND (WS-OP-FECHA(7:1) = '-' OR WS-OP-FECHA(7:1) = SPACE)
037000             MOVE WS-OP-FECHA(1:2) TO WS-VAL-DD
037100             MOVE WS-OP-FECHA(4:3) TO WS-VAL-MMM
037200             MOVE WS-OP-FECHA(8:4) TO WS-VAL-AAAA
037300             PERFORM 3110-BUSCAR-MES
037400                THRU 3110-BUSCAR-MES-EXIT
037500             IF CT-MES-X > 12
037600                 MOVE 'FECHA NO SE PUDO INTERPRETAR' TO WS-VAL-MOTIVO
037700                 SET REGISTRO-INVALIDO TO TRUE
037800             ELSE
037900                 COMPUTE WS-VAL-FECHA-AAAAMMDD =
038000                     WS-VAL-AAAA * 10000 + CT-MES-X * 100 + WS-VAL-DD
038100             END-IF
038200         ELSE
038300             MOVE 'FECHA NO SE PUDO INTERPRETAR' TO WS-VAL-MOTIVO
038400             SET REGISTRO-INVALIDO TO TRUE
038500         END-IF
038600     END-IF.
038700*
038800     MOVE WS-VAL-FECHA-AAAAMMDD TO N9-R3-DEAL-DATE.
038900*
039000 3100-VALIDAR-FECHA-EXIT.
039100     EXIT.
039200******************************************************************
039300*   3110 - BUSQUEDA DEL MES EN LA TABLA DE ABREVIATURAS          *
039400******************************************************************
039500 3110-BUSCAR-MES.
039600*
039700     SET CT-MES-X TO 1.
039800     SEARCH CT-MES-TABLA
039900         AT END SET CT-MES-X TO 13
040000         WHEN CT-MES-TABLA(CT-MES-X) = WS-VAL-MMM
040100             CONTINUE
040200     END-SEARCH.
040300*
040400 3110-BUSCAR-MES-EXIT.
040500     EXIT.
040600******************************************************************
040700*   3200 - VALIDACION DEL TIPO DE OPERACION (BUY / SELL)         *
040800******************************************************************
040900 3200-VALIDAR-TIPO-OPERACION.
041000*
041100     IF WS-OP-TIPO NOT = 'BUY' AND WS-OP-TIPO NOT = 'SELL'
041200         MOVE 'TIPO DE OPERACION DEBE SER BUY O SELL' TO WS-VAL-MOTIVO
041300         SET REGISTRO-INVALIDO TO TRUE
041400     END-IF.
041500*
041600 3200-VALIDAR-TIPO-OPERACION-EXIT.
041700     EXIT.
041800******************************************************************
041900*   3300 - VALIDACION DE LA CANTIDAD (ENTERO > 0, SIN COMAS)     *
042000******************************************************************
042100 3300-VALIDAR-CANTIDAD.
042200*
042300     MOVE WS-OP-CANTIDAD TO WS-NUM-ENTRADA.
042400     PERFORM 3900-ANALIZAR-NUMERO
042500        THRU 3900-ANALIZAR-NUMERO-EXIT.
042600*
042700     IF WS-NUM-DIGITOS = 0 OR WS-NUM-ENTERO NOT > 0
042800         MOVE 'CANTIDAD DEBE SER ENTERA Y MAYOR QUE CERO'
042900             TO WS-VAL-MOTIVO
043000         SET REGISTRO-INVALIDO TO TRUE
043100     END-IF.
043200*
043300 3300-VALIDAR-CANTIDAD-EXIT.
043400     EXIT.
043500******************************************************************
043600*   3400 - VALIDACION DEL PRECIO (DECIMAL > 0, SIN COMAS)        *
043700******************************************************************
043800 3400-VALIDAR-PRECIO.
043900*
044000     MOVE WS-OP-PRECIO TO WS-NUM-ENTRADA.
044100     PERFORM 3900-ANALIZAR-NUMERO
044200        THRU 3900-ANALIZAR-NUMERO-EXIT.
044300*
044400     IF WS-NUM-DIGITOS = 0
044500         OR (WS-NUM-ENTERO NOT > 0 AND WS-NUM-DECIMAL NOT > 0)
044600         MOVE 'PRECIO DEBE SER MAYOR QUE CERO' TO WS-VAL-MOTIVO
044700         SET REGISTRO-INVALIDO TO TRUE
044800     ELSE
044900         COMPUTE N9-R3-PRICE ROUNDED =
045000             WS-NUM-ENTERO + (WS-NUM-DECIMAL / 100)
045100     END-IF.
045200*
045300 3400-VALIDAR-PRECIO-EXIT.
045400     EXIT.
045500******************************************************************
045600*   3450 - VALIDACION DE LA CATEGORIA (BULK / BLOCK)             *
045700******************************************************************
045800 3450-VALIDAR-CATEGORIA.
045900*
046000     IF WS-OP-CATEGORIA NOT = 'BULK' AND WS-OP-CATEGORIA NOT = 'BLOCK'
046100         MOVE 'CATEGORIA DEBE SER BULK O BLOCK' TO WS-VAL-MOTIVO
046200         SET REGISTRO-INVALIDO TO TRUE
046300     END-IF.
046400*
046500 3450-VALIDAR-CATEGORIA-EXIT.
046600     EXIT.
046700******************************************************************
046800*   3900 - ANALISIS GENERICO DE UN CAMPO NUMERICO CON COMAS      *
046900*          (DESPOJA COMAS, ACUMULA PARTE ENTERA Y 2 DECIMALES)   *
047000******************************************************************
047100 3900-ANALIZAR-NUMERO.
047200*
047300     MOVE ZERO TO WS-NUM-ENTERO
047400                  WS-NUM-DECIMAL
047500                  WS-NUM-DECIMALES-VISTAS
047600                  WS-NUM-DIGITOS.
047700     MOVE 'N' TO WS-NUM-PASO-DECIMAL.
047800*
047900     PERFORM 3910-ANALIZAR-UN-CARACTER
048000        THRU 3910-ANALIZAR-UN-CARACTER-EXIT
048100        VARYING IN-I FROM 1 BY 1 UNTIL IN-I > 18.
048200*
048300 3900-ANALIZAR-NUMERO-EXIT.
048400     EXIT.
048500******************************************************************
048600*   3910 - UN CARACTER DEL CAMPO NUMERICO                        *
048700******************************************************************
048800 3910-ANALIZAR-UN-CARACTER.
048900*
049000     EVALUATE WS-NUM-ENTRADA(IN-I:1)
049100         WHEN '0' THRU '9'
049200             MOVE WS-NUM-ENTRADA(IN-I:1) TO WS-NUM-UN-DIGITO
049300             ADD 1 TO WS-NUM-DIGITOS
049400             IF EN-PARTE-DECIMAL
049500                 IF WS-NUM-DECIMALES-VISTAS < 2
049600                     COMPUTE WS-NUM-DECIMAL =
049700                         WS-NUM-DECIMAL * 10 + WS-NUM-UN-DIGITO
049800                     ADD 1 TO WS-NUM-DECIMALES-VISTAS
049900                 END-IF
050000             ELSE
050100                 COMPUTE WS-NUM-ENTERO =
050200                     WS-NUM-ENTERO * 10 + WS-NUM-UN-DIGITO
050300             END-IF
050400         WHEN '.'
050500             MOVE 'S' TO WS-NUM-PASO-DECIMAL
050600         WHEN OTHER
050700             CONTINUE
050800     END-EVALUATE.
050900*
051000 3910-ANALIZAR-UN-CARACTER-EXIT.
051100     EXIT.
051200******************************************************************
051300*   4000 - ESCRITURA DE LA OPERACION DE BLOQUE                   *
051400******************************************************************
051500 4000-ESCRIBIR-OPERACION.
051600*
051700     WRITE FD-OPERACION-OUT-REG FROM N9-R3-OPERACION-BLOQUE.
051800*
051900 4000-ESCRIBIR-OPERACION-EXIT.
052000     EXIT.
052100******************************************************************
052200*   8000 - REPORTE DE CONTROL                                    *
052300******************************************************************
052400 8000-REPORTE-CONTROL.
052500*
052600     MOVE 'OPERACIONES DE BLOQUE (U2)' TO ME-EC-UNIDAD.
052700     MOVE WS-FEC-AAAAMMDD TO ME-EC-FECHA.
052800     WRITE FD-REPORTE-CTL-REG FROM ME-ENCABEZADO-CONTROL.
052900*
053000     MOVE WS-OP-LEIDOS    TO ME-TC-LEIDOS.
053100     MOVE WS-OP-PARSEADOS TO ME-TC-PARSEADOS.
053200     MOVE WS-OP-FALLIDOS  TO ME-TC-FALLIDOS.
053300     IF ARCHIVO-SIN-REGISTROS OR WS-OP-PARSEADOS > 0
053400         MOVE 'EXITO' TO ME-TC-EXITO
053500     ELSE
053600         MOVE 'FALLA' TO ME-TC-EXITO
053700     END-IF.
053800     WRITE FD-REPORTE-CTL-REG FROM ME-TOTALES-CONTROL.
053900*
054000 8000-REPORTE-CONTROL-EXIT.
054100     EXIT.
054200******************************************************************
054300*   8100 - RENGLON DE ERROR DEL REPORTE DE CONTROL               *
054400******************************************************************
054500 8100-ESCRIBIR-RENGLON-CTL.
054600*
054700     WRITE FD-REPORTE-CTL-REG FROM ME-RENGLON-CONTROL.
054800*
054900 8100-ESCRIBIR-RENGLON-CTL-EXIT.
055000     EXIT.
055100******************************************************************
055200*   9000 - CIERRE DE ARCHIVOS                                    *
055300******************************************************************
055400 9000-FIN.
055500*
055600     CLOSE F-OPERACIONES
055700           F-OPERACION-OUT
055800           F-REPORTE-CTL.
055900*
056000 9000-FIN-EXIT.
056100     EXIT.
056200******************************************************************
056300*   9999 - ABEND POR ERROR DE APERTURA DE ARCHIVO                *
056400******************************************************************
056500 9999-ABEND-ARCHIVO.
056600*
056700     DISPLAY 'N91C02V - ERROR DE APERTURA DE ARCHIVO'.
056800     DISPLAY 'FS OPERACIONES = ' WS-FS-OPERACIONES.
056900     MOVE 4 TO RETURN-CODE.
057000     STOP RUN.
057100*
057200 9999-ABEND-ARCHIVO-EXIT.
057300     EXIT.
