000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: N9REC02                                             *
000400*                                                                *
000500*  DESCRIPCION: LAYOUT DEL MAESTRO DE VALORES (ACCIONES Y ETF)   *
000600*               SALIDA DEL VALIDADOR N91C01V (UNIDAD U1).        *
000700*                                                                *
000800******************************************************************
000900*        L O G    D E   C A M B I O S                            *
001000******************************************************************
001100*  FECHA     POR   TICKET    DESCRIPCION                        *
001200*  ------    ----  --------  -----------------------------------*
001300*  17/06/95  RTG   SCR-0114  VERSION INICIAL DEL LAYOUT          *SCR-0114
001400*  30/01/98  MCQ   SCR-0201  SE AGREGA SECURITY-TYPE Y           *SCR-0201
001500*                            ACTIVE-FLAG PARA DISTINGUIR ETF     *
001600*  09/08/99  LFA   Y2K-0007  LISTING-DATE VALIDADO CONTRA        *Y2K-0007
001700*                            SIGLO 19/20 EN EL VALIDADOR         *
001800*  12/09/00  RTG   SCR-0244  SE ACLARA EN COMENTARIO QUE         *SCR-0244
001900*                            ACTIVE-FLAG SE GRABA EN 'Y'/'N', NO  *
002000*                            EN 'S'/'N', TRAS EL DEFECTO SCR-0241 *
002100*                            DE N91C05C                           *
002200*  08/11/01  MCQ   SCR-0248  SE DOCUMENTA QUE SERIES PUEDE VENIR *SCR-0248
002300*                            EN BLANCO PARA VALORES SIN SERIE     *
002400******************************************************************
002500*
002600 01  N9-R2-MAESTRO-VALOR.
002700     05  N9-R2-SYMBOL                PIC X(20).
002800     05  N9-R2-ISIN                  PIC X(12).
002900     05  FILLER REDEFINES N9-R2-ISIN.
003000         10  N9-R2-ISIN-PREFIJO      PIC XX.
003100         10  N9-R2-ISIN-RESTO        PIC X(10).
003200     05  N9-R2-SECURITY-NAME         PIC X(60).
003300     05  N9-R2-SERIES                PIC X(04).
003400     05  N9-R2-LISTING-DATE          PIC 9(08).
003500     05  N9-R2-PAID-UP-VALUE         PIC S9(07)V9(02).
003600     05  N9-R2-MARKET-LOT            PIC 9(09).
003700     05  N9-R2-FACE-VALUE            PIC S9(05)V9(02).
003800     05  N9-R2-SECURITY-TYPE         PIC X(06).
003900     05  N9-R2-ACTIVE-FLAG           PIC X(01).
004000     05  FILLER                      PIC X(15).
