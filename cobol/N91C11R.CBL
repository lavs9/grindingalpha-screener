000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: N91C11R                                             *
000400*                                                                *
000500*  FECHA CREACION: 12/03/1999                                    *
000600*                                                                *
000700*  AUTOR: R. GAMBOA - FACTORIA                                   *
000800*                                                                *
000900*  APLICACION: N9 - TAMIZADO NOCTURNO DE ACCIONES (NSE)          *
001000*                                                                *
001100******************************************************************
001200* DOCUMENTACION.                                                 *
001300* ------------------                                             *
001400* TAMICES DE INDICADORES TECNICOS (UNIDAD U8 - TAMICES 12 A 15)  *
001500* ------------------                                             *
001600* LEE EL ARCHIVO DE METRICAS (N9REC07) DE LA FECHA DE CORRIDA,   *
001700* LO CRUZA CONTRA EL MAESTRO DE VALORES (N9REC02) PARA LA RAZON  *
001800* SOCIAL Y CONTRA LA CAPITALIZACION (N9REC04) PARA EL CIERRE DEL *
001900* DIA, Y APLICA CUATRO FILTROS INDEPENDIENTES:                   *
002000*   TAMIZ 12 - ESCANER DE RSI(14)                                *
002100*   TAMIZ 13 - ESCANER DE MACD(12,26,9)                          *
002200*   TAMIZ 14 - COMPRESION DE BANDAS DE BOLLINGER(20,2)           *
002300*   TAMIZ 15 - ESCANER DE ADX(14)                                *
002400* CADA TAMIZ SE ORDENA POR SU PROPIA COLUMNA Y SE ESCRIBE COMO   *
002500* UNA SECCION DEL REPORTE DE TAMIZADO, CON SALTO DE PAGINA ENTRE  *
002600* SECCIONES. LOS UMBRALES Y MODOS DE CADA TAMIZ LLEGAN POR         *
002700* TARJETA DE PARAMETROS Y TIENEN VALOR POR DEFECTO SI VIENEN EN   *
002800* BLANCO.                                                         *
002900******************************************************************
003000*                                                                *
003100*         I D E N T I F I C A T I O N   D I V I S I O N          *
003200*                                                                *
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500*
003600 PROGRAM-ID.    N91C11R.
003700 AUTHOR.        R. GAMBOA.
003800 INSTALLATION.  FACTORIA - DEPARTAMENTO DE SISTEMAS.
003900 DATE-WRITTEN.  12/03/1999.
004000 DATE-COMPILED.
004100 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
004200******************************************************************
004300*        L O G    D E   C A M B I O S                            *
004400******************************************************************
004500*  FECHA     POR   TICKET    DESCRIPCION                        *
004600*  ------    ----  --------  -----------------------------------*
004700*  12/03/99  RTG   SCR-0224  VERSION INICIAL - TAMICES 12 Y 13   *SCR-0224
004800*                            (ESCANER DE RSI Y DE MACD)           *
004900*  02/06/99  MCQ   SCR-0227  SE AGREGA EL TAMIZ 14 (COMPRESION DE*SCR-0227
005000*                            BANDAS DE BOLLINGER) CON EL CRUCE    *
005100*                            CONTRA CAPITALIZACION PARA EL CIERRE *
005200*  30/07/99  MCQ   SCR-0229  SE AGREGA EL TAMIZ 15 (ESCANER DE   *SCR-0229
005300*                            ADX) CON ETIQUETA DE DIRECCION       *
005400*  09/08/99  LFA   Y2K-0007  FECHA DE CORRIDA CONFIRMADA A 4     *Y2K-0007
005500*                            DIGITOS DE ANIO EN LA TARJETA PARM   *
005600*  11/08/00  RTG   SCR-0243  SE VALIDA MODO DEL TAMIZ 13 CONTRA  *SCR-0243
005700*                            LOS VALORES 'A'/'B'/BLANCO EN VEZ DE *
005800*                            ACEPTAR CUALQUIER CARACTER           *
005900*  27/05/03  MCQ   SCR-0260  SE CORRIGE TAMIZ 15 PARA EXCLUIR    *SCR-0260
006000*                            EL SIMBOLO SI EL ADX NO PUDO         *
006100*                            CALCULARSE POR HISTORIA INSUFICIENTE *
006200******************************************************************
006300*                                                                *
006400*        E N V I R O N M E N T         D I V I S I O N           *
006500*                                                                *
006600******************************************************************
006700 ENVIRONMENT DIVISION.
006800*
006900 CONFIGURATION SECTION.
007000*
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM.
007300*
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT F-MAESTRO-VALOR   ASSIGN TO SALMAEV
007700         ORGANIZATION IS SEQUENTIAL
007800         FILE STATUS IS WS-FS-MAESTRO-VALOR.
007900     SELECT F-CAPITALIZACION  ASSIGN TO SALMCAP
008000         ORGANIZATION IS SEQUENTIAL
008100         FILE STATUS IS WS-FS-CAPITALIZACION.
008200     SELECT F-METRICAS        ASSIGN TO SALMET
008300         ORGANIZATION IS SEQUENTIAL
008400         FILE STATUS IS WS-FS-METRICAS.
008500     SELECT F-REPORTE-TAMIZ   ASSIGN TO RPTTM4
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS WS-FS-REPORTE-TAMIZ.
008800******************************************************************
008900*                                                                *
009000*                D A T A            D I V I S I O N              *
009100*                                                                *
009200******************************************************************
009300 DATA DIVISION.
009400 FILE SECTION.
009500*
009600 FD  F-MAESTRO-VALOR
009700     RECORDING MODE IS F.
009800 01  FD-MAESTRO-VALOR-REG          PIC X(151).
009900*
010000 FD  F-CAPITALIZACION
010100     RECORDING MODE IS F.
010200 01  FD-CAPITALIZACION-REG         PIC X(113).
010300*
010400 FD  F-METRICAS
010500     RECORDING MODE IS F.
010600 01  FD-METRICAS-REG               PIC X(500).
010700*
010800 FD  F-REPORTE-TAMIZ
010900     RECORDING MODE IS F.
011000 01  FD-REPORTE-TAMIZ-REG          PIC X(133).
011100******************************************************************
011200*                                                                *
011300*         W O R K I N G   S T O R A G E   S E C T I O N          *
011400******************************************************************
011500 WORKING-STORAGE SECTION.
011600*
011700     COPY N9WKAUX.
011800     COPY N9REC02.
011900     COPY N9REC04.
012000     COPY N9REC07.
012100*
012200 01  WS-ESTADOS-ARCHIVO.
012300     05  WS-FS-MAESTRO-VALOR        PIC X(02) VALUE '00'.
012400     05  WS-FS-CAPITALIZACION       PIC X(02) VALUE '00'.
012500     05  WS-FS-METRICAS             PIC X(02) VALUE '00'.
012600     05  FILLER                     PIC X(04) VALUE SPACES.
012700*
012800 01  SW-SWITCHES.
012900     05  SW-FIN-MAESTRO             PIC X(01) VALUE 'N'.
013000         88  FIN-MAESTRO                        VALUE 'S'.
013100     05  SW-FIN-CAPITAL             PIC X(01) VALUE 'N'.
013200         88  FIN-CAPITAL                        VALUE 'S'.
013300     05  SW-FIN-METRICAS            PIC X(01) VALUE 'N'.
013400         88  FIN-METRICAS                       VALUE 'S'.
013500     05  SW-MODO-RSI                PIC X(01) VALUE SPACE.
013600         88  RSI-TODAS                          VALUE SPACE.
013700         88  RSI-SOBREVENTA                     VALUE 'S'.
013800         88  RSI-SOBRECOMPRA                    VALUE 'C'.
013900     05  SW-MODO-MACD               PIC X(01) VALUE SPACE.
014000         88  MACD-TODOS                         VALUE SPACE.
014100         88  MACD-CRUCE-ALZA                    VALUE 'A'.
014200         88  MACD-CRUCE-BAJA                    VALUE 'B'.
014300     05  SW-MODO-BB                 PIC X(01) VALUE SPACE.
014400         88  BB-TODAS                           VALUE SPACE.
014500         88  BB-SQUEEZE                         VALUE 'S'.
014600     05  SW-MODO-ADX                PIC X(01) VALUE SPACE.
014700         88  ADX-TODAS                          VALUE SPACE.
014800         88  ADX-SOLO-ALZA                      VALUE 'A'.
014900         88  ADX-SOLO-BAJA                      VALUE 'B'.
015000     05  FILLER                     PIC X(01) VALUE SPACES.
015100*
015200******************************************************************
015300*       TARJETA DE PARAMETROS (SYSIN) Y UMBRALES DE LOS TAMICES  *
015400******************************************************************
015500 01  WS-TARJETA-PARM                PIC X(80) VALUE SPACES.
015600*
015700 01  WS-AREA-PARM.
015800     05  WS-PARM-FECHA              PIC 9(08).
015900     05  FILLER REDEFINES WS-PARM-FECHA.
016000         10  WS-PARM-FEC-AAAA       PIC 9(04).
016100         10  WS-PARM-FEC-MM         PIC 9(02).
016200         10  WS-PARM-FEC-DD         PIC 9(02).
016300     05  WS-PARM-UMB-RSI-MIN        PIC 9(03)V9(02).
016400     05  WS-PARM-UMB-RSI-MAX        PIC 9(03)V9(02).
016500     05  WS-PARM-MODO-RSI           PIC X(01).
016600     05  WS-PARM-UMB-MACDH          PIC S9(05)V9(04).
016700     05  WS-PARM-MODO-MACD          PIC X(01).
016800     05  WS-PARM-MODO-BB            PIC X(01).
016900     05  WS-PARM-UMB-BB-MAX         PIC 9(03)V9(02).
017000     05  WS-PARM-UMB-ADX            PIC 9(03)V9(02).
017100     05  WS-PARM-MODO-ADX           PIC X(01).
017200     05  FILLER                     PIC X(39) VALUE SPACES.
017300*
017400 01  WS-UMBRALES-VIGENTES.
017500     05  WS-UV-RSI-MIN              PIC S9(03)V9(02) COMP-3
017600                                     VALUE ZERO.
017700     05  WS-UV-RSI-MAX              PIC S9(03)V9(02) COMP-3
017800                                     VALUE ZERO.
017900     05  WS-UV-MACDH                PIC S9(05)V9(04) COMP-3
018000                                     VALUE ZERO.
018100     05  WS-UV-BB-MAX               PIC S9(03)V9(02) COMP-3
018200                                     VALUE 10.00.
018300     05  WS-UV-ADX                  PIC S9(03)V9(02) COMP-3
018400                                     VALUE 25.00.
018500     05  FILLER                     PIC X(04) VALUE SPACES.
018600*
018700******************************************************************
018800*          TABLA DEL MAESTRO DE VALORES (SIMBOLO Y RAZON SOCIAL) *
018900******************************************************************
019000 01  WS-TABLA-MAESTRO.
019100     05  WS-MAE-CANT                PIC S9(04) COMP VALUE ZERO.
019200     05  WS-MAE-DETALLE OCCURS 6000 TIMES
019300                        INDEXED BY WS-MAE-X.
019400         10  WS-MAE-SIMBOLO         PIC X(20).
019500         10  WS-MAE-NOMBRE          PIC X(60).
019600 01  FILLER REDEFINES WS-TABLA-MAESTRO.
019700     05  FILLER                     PIC S9(04) COMP.
019800     05  FILLER                     PIC X(80) OCCURS 6000 TIMES.
019900*
020000 01  WS-RAZON-SOCIAL-ENC            PIC X(60) VALUE SPACES.
020100*
020200******************************************************************
020300*          TABLA DE CAPITALIZACION (SIMBOLO Y CIERRE DEL DIA)    *
020400******************************************************************
020500 01  WS-TABLA-CAPITAL.
020600     05  WS-CAP-CANT                PIC S9(04) COMP VALUE ZERO.
020700     05  WS-CAP-DETALLE OCCURS 6000 TIMES
020800                        INDEXED BY WS-CAP-X.
020900         10  WS-CAP-SIMBOLO         PIC X(20).
021000         10  WS-CAP-CIERRE          PIC S9(09)V9(02).
021100 01  FILLER REDEFINES WS-TABLA-CAPITAL.
021200     05  FILLER                     PIC S9(04) COMP.
021300     05  FILLER                     PIC X(31) OCCURS 6000 TIMES.
021400*
021500 01  WS-CIERRE-ENC                  PIC S9(09)V9(02) VALUE ZERO.
021600*
021700******************************************************************
021800*          TABLAS DE RESULTADOS DE CADA TAMIZ (SIMBOLO+METRICA)  *
021900******************************************************************
022000 01  WS-TABLA-TAMIZ-12.
022100     05  WS-T12-CANT                PIC S9(04) COMP VALUE ZERO.
022200     05  WS-T12-DETALLE OCCURS 2000 TIMES
022300                        INDEXED BY WS-T12-X WS-T12-OX.
022400         10  WS-T12-SIMBOLO         PIC X(20).
022500         10  WS-T12-NOMBRE          PIC X(60).
022600         10  WS-T12-RSI             PIC S9(03)V9(04).
022700*
022800 01  WS-TABLA-TAMIZ-13.
022900     05  WS-T13-CANT                PIC S9(04) COMP VALUE ZERO.
023000     05  WS-T13-DETALLE OCCURS 2000 TIMES
023100                        INDEXED BY WS-T13-X WS-T13-OX.
023200         10  WS-T13-SIMBOLO         PIC X(20).
023300         10  WS-T13-NOMBRE          PIC X(60).
023400         10  WS-T13-MACD-HIST       PIC S9(07)V9(04).
023500*
023600 01  WS-TABLA-TAMIZ-14.
023700     05  WS-T14-CANT                PIC S9(04) COMP VALUE ZERO.
023800     05  WS-T14-DETALLE OCCURS 2000 TIMES
023900                        INDEXED BY WS-T14-X WS-T14-OX.
024000         10  WS-T14-SIMBOLO         PIC X(20).
024100         10  WS-T14-NOMBRE          PIC X(60).
024200         10  WS-T14-BANDWIDTH       PIC S9(05)V9(04).
024300         10  WS-T14-POSICION        PIC X(15).
024400 01  FILLER REDEFINES WS-TABLA-TAMIZ-14.
024500     05  FILLER                     PIC S9(04) COMP.
024600     05  FILLER                     PIC X(104) OCCURS 2000 TIMES.
024700*
024800 01  WS-TABLA-TAMIZ-15.
024900     05  WS-T15-CANT                PIC S9(04) COMP VALUE ZERO.
025000     05  WS-T15-DETALLE OCCURS 2000 TIMES
025100                        INDEXED BY WS-T15-X WS-T15-OX.
025200         10  WS-T15-SIMBOLO         PIC X(20).
025300         10  WS-T15-NOMBRE          PIC X(60).
025400         10  WS-T15-ADX             PIC S9(03)V9(04).
025500         10  WS-T15-DIRECCION       PIC X(07).
025600*
025700******************************************************************
025800*          AREAS DE TRABAJO PARA ORDENAMIENTO Y ESCRITURA        *
025900******************************************************************
026000 01  WS-AREA-ORDEN.
026100     05  WS-OX                      PIC S9(04) COMP VALUE ZERO.
026200     05  WS-OY                      PIC S9(04) COMP VALUE ZERO.
026300     05  FILLER                     PIC X(04) VALUE SPACES.
026400*
026500 77  WS-DIRECCION-ENC               PIC X(07) VALUE SPACES.
026600 77  WS-POSICION-ENC                PIC X(15) VALUE SPACES.
026700*
026800******************************************************************
026900*          RENGLONES DEL REPORTE DE TAMIZADO                    *
027000******************************************************************
027100 01  WS-LINEA-TITULO.
027200     05  FILLER                     PIC X(10) VALUE 'TAMIZ '.
027300     05  WS-LT-NUMERO               PIC 9(02).
027400     05  FILLER                     PIC X(03) VALUE ' - '.
027500     05  WS-LT-NOMBRE               PIC X(35) VALUE SPACES.
027600     05  FILLER                     PIC X(08) VALUE 'FECHA: '.
027700     05  WS-LT-FECHA                PIC 9(08).
027800     05  FILLER                     PIC X(06) VALUE SPACES.
027900     05  WS-LT-CRITERIO             PIC X(58) VALUE SPACES.
028000*
028100 01  WS-LINEA-ENCABEZADO-T12.
028200     05  FILLER PIC X(20) VALUE 'SIMBOLO'.
028300     05  FILLER PIC X(40) VALUE 'RAZON SOCIAL'.
028400     05  FILLER PIC X(12) VALUE 'RSI-14'.
028500     05  FILLER PIC X(61) VALUE SPACES.
028600*
028700 01  WS-LINEA-ENCABEZADO-T13.
028800     05  FILLER PIC X(20) VALUE 'SIMBOLO'.
028900     05  FILLER PIC X(40) VALUE 'RAZON SOCIAL'.
029000     05  FILLER PIC X(12) VALUE 'MACD-HIST'.
029100     05  FILLER PIC X(61) VALUE SPACES.
029200*
029300 01  WS-LINEA-ENCABEZADO-T14.
029400     05  FILLER PIC X(20) VALUE 'SIMBOLO'.
029500     05  FILLER PIC X(40) VALUE 'RAZON SOCIAL'.
029600     05  FILLER PIC X(12) VALUE 'ANCHO BB %'.
029700     05  FILLER PIC X(16) VALUE 'POSICION'.
029800     05  FILLER PIC X(45) VALUE SPACES.
029900*
030000 01  WS-LINEA-ENCABEZADO-T15.
030100     05  FILLER PIC X(20) VALUE 'SIMBOLO'.
030200     05  FILLER PIC X(40) VALUE 'RAZON SOCIAL'.
030300     05  FILLER PIC X(12) VALUE 'ADX-14'.
030400     05  FILLER PIC X(10) VALUE 'DIRECCION'.
030500     05  FILLER PIC X(51) VALUE SPACES.
030600*
030700 01  WS-RENGLON-T12.
030800     05  WS-R12-SIMBOLO             PIC X(20).
030900     05  FILLER                     PIC X(02) VALUE SPACES.
031000     05  WS-R12-NOMBRE              PIC X(38).
031100     05  WS-R12-RSI                 PIC -ZZ9.99.
031200     05  FILLER                     PIC X(50) VALUE SPACES.
031300*
031400 01  WS-RENGLON-T13.
031500     05  WS-R13-SIMBOLO             PIC X(20).
031600     05  FILLER                     PIC X(02) VALUE SPACES.
031700     05  WS-R13-NOMBRE              PIC X(38).
031800     05  WS-R13-MACD-HIST           PIC -ZZZZ9.99.
031900     05  FILLER                     PIC X(47) VALUE SPACES.
032000*
032100 01  WS-RENGLON-T14.
032200     05  WS-R14-SIMBOLO             PIC X(20).
032300     05  FILLER                     PIC X(02) VALUE SPACES.
032400     05  WS-R14-NOMBRE              PIC X(38).
032500     05  WS-R14-BANDWIDTH           PIC -ZZ9.99.
032600     05  FILLER                     PIC X(04) VALUE SPACES.
032700     05  WS-R14-POSICION            PIC X(15).
032800     05  FILLER                     PIC X(31) VALUE SPACES.
032900*
033000 01  WS-RENGLON-T15.
033100     05  WS-R15-SIMBOLO             PIC X(20).
033200     05  FILLER                     PIC X(02) VALUE SPACES.
033300     05  WS-R15-NOMBRE              PIC X(38).
033400     05  WS-R15-ADX                 PIC -ZZ9.99.
033500     05  FILLER                     PIC X(04) VALUE SPACES.
033600     05  WS-R15-DIRECCION           PIC X(07).
033700     05  FILLER                     PIC X(39) VALUE SPACES.
033800*
033900 01  WS-LINEA-CONTEO.
034000     05  FILLER                     PIC X(20) VALUE 'TOTAL CALIFICADOS: '.
034100     05  WS-LC-CANT                 PIC ZZZ9.
034200     05  FILLER                     PIC X(109) VALUE SPACES.
034300*
034400******************************************************************
034500*                                                                *
034600*              P R O C E D U R E   D I V I S I O N               *
034700*                                                                *
034800******************************************************************
034900 PROCEDURE DIVISION.
035000*
035100 0000-MAINLINE.
035200*
035300     PERFORM 1000-INICIO
035400        THRU 1000-INICIO-EXIT.
035500*
035600     PERFORM 1100-CARGAR-MAESTRO
035700        THRU 1100-CARGAR-MAESTRO-EXIT
035800        UNTIL FIN-MAESTRO.
035900*
036000     PERFORM 1200-CARGAR-CAPITAL
036100        THRU 1200-CARGAR-CAPITAL-EXIT
036200        UNTIL FIN-CAPITAL.
036300*
036400     PERFORM 2000-CLASIFICAR-METRICAS
036500        THRU 2000-CLASIFICAR-METRICAS-EXIT
036600        UNTIL FIN-METRICAS.
036700*
036800     PERFORM 3000-ORDENAR-TAMICES
036900        THRU 3000-ORDENAR-TAMICES-EXIT.
037000*
037100     PERFORM 4000-ESCRIBIR-REPORTE
037200        THRU 4000-ESCRIBIR-REPORTE-EXIT.
037300*
037400     PERFORM 9000-FIN
037500        THRU 9000-FIN-EXIT.
037600*
037700     STOP RUN.
037800*
037900******************************************************************
038000*   1000 - APERTURA DE ARCHIVOS Y LECTURA DE LA TARJETA DE PARM  *
038100******************************************************************
038200 1000-INICIO.
038300*
038400     MOVE 'N91C11R' TO WS-PROGRAMA.
038500     OPEN INPUT  F-MAESTRO-VALOR
038600     OPEN INPUT  F-CAPITALIZACION
038700     OPEN INPUT  F-METRICAS
038800     OPEN OUTPUT F-REPORTE-TAMIZ.
038900*
039000     IF WS-FS-MAESTRO-VALOR   NOT = '00'
039100        OR WS-FS-CAPITALIZACION NOT = '00'
039200        OR WS-FS-METRICAS      NOT = '00'
039300         PERFORM 9999-ABEND-ARCHIVO
039400            THRU 9999-ABEND-ARCHIVO-EXIT
039500     END-IF.
039600*
039700     ACCEPT WS-TARJETA-PARM FROM SYSIN.
039800     MOVE WS-TARJETA-PARM(1:41) TO WS-AREA-PARM.
039900*
040000     MOVE WS-PARM-FECHA TO WS-LT-FECHA.
040100*
040200     IF WS-PARM-UMB-RSI-MIN NOT = ZERO
040300         MOVE WS-PARM-UMB-RSI-MIN TO WS-UV-RSI-MIN
040400     END-IF.
040500     IF WS-PARM-UMB-RSI-MAX NOT = ZERO
040600         MOVE WS-PARM-UMB-RSI-MAX TO WS-UV-RSI-MAX
040700     END-IF.
040800     IF WS-PARM-UMB-MACDH   NOT = ZERO
040900         MOVE WS-PARM-UMB-MACDH   TO WS-UV-MACDH
041000     END-IF.
041100     IF WS-PARM-UMB-BB-MAX  NOT = ZERO
041200         MOVE WS-PARM-UMB-BB-MAX  TO WS-UV-BB-MAX
041300     END-IF.
041400     IF WS-PARM-UMB-ADX     NOT = ZERO
041500         MOVE WS-PARM-UMB-ADX     TO WS-UV-ADX
041600     END-IF.
041700*
041800     IF WS-PARM-MODO-RSI  = 'S' OR WS-PARM-MODO-RSI  = 'C'
041900         MOVE WS-PARM-MODO-RSI  TO SW-MODO-RSI
042000     END-IF.
042100     IF WS-PARM-MODO-MACD = 'A' OR WS-PARM-MODO-MACD = 'B'
042200         MOVE WS-PARM-MODO-MACD TO SW-MODO-MACD
042300     END-IF.
042400     IF WS-PARM-MODO-BB   = 'S'
042500         MOVE WS-PARM-MODO-BB   TO SW-MODO-BB
042600     END-IF.
042700     IF WS-PARM-MODO-ADX  = 'A' OR WS-PARM-MODO-ADX  = 'B'
042800         MOVE WS-PARM-MODO-ADX  TO SW-MODO-ADX
042900     END-IF.
043000*
043100 1000-INICIO-EXIT.
043200     EXIT.
043300******************************************************************
043400*   1100 - CARGA DEL MAESTRO DE VALORES (SIMBOLO + RAZON SOCIAL) *
043500******************************************************************
043600 1100-CARGAR-MAESTRO.
043700*
043800     READ F-MAESTRO-VALOR INTO N9-R2-MAESTRO-VALOR
043900         AT END SET FIN-MAESTRO TO TRUE
044000     END-READ.
044100*
044200     IF NOT FIN-MAESTRO AND WS-MAE-CANT < 6000
044300         ADD 1 TO WS-MAE-CANT
044400         SET WS-MAE-X TO WS-MAE-CANT
044500         MOVE N9-R2-SYMBOL        TO WS-MAE-SIMBOLO(WS-MAE-X)
044600         MOVE N9-R2-SECURITY-NAME TO WS-MAE-NOMBRE(WS-MAE-X)
044700     END-IF.
044800*
044900 1100-CARGAR-MAESTRO-EXIT.
045000     EXIT.
045100******************************************************************
045200*   1200 - CARGA DE LA CAPITALIZACION (SIMBOLO + CIERRE DEL DIA) *
045300******************************************************************
045400 1200-CARGAR-CAPITAL.
045500*
045600     READ F-CAPITALIZACION INTO N9-R4-CAPITALIZACION
045700         AT END SET FIN-CAPITAL TO TRUE
045800     END-READ.
045900*
046000     IF NOT FIN-CAPITAL AND WS-CAP-CANT < 6000
046100         ADD 1 TO WS-CAP-CANT
046200         SET WS-CAP-X TO WS-CAP-CANT
046300         MOVE N9-R4-SYMBOL      TO WS-CAP-SIMBOLO(WS-CAP-X)
046400         MOVE N9-R4-CLOSE-PRICE TO WS-CAP-CIERRE(WS-CAP-X)
046500     END-IF.
046600*
046700 1200-CARGAR-CAPITAL-EXIT.
046800     EXIT.
046900******************************************************************
047000*   2000 - LECTURA DE UN RENGLON DE METRICAS Y CLASIFICACION EN  *
047100*          LOS CUATRO TAMICES                                    *
047200******************************************************************
047300 2000-CLASIFICAR-METRICAS.
047400*
047500     READ F-METRICAS INTO N9-R7-METRICAS-REG
047600         AT END SET FIN-METRICAS TO TRUE
047700     END-READ.
047800*
047900     IF NOT FIN-METRICAS
048000         PERFORM 2100-BUSCAR-RAZON-SOCIAL
048100            THRU 2100-BUSCAR-RAZON-SOCIAL-EXIT
048200         PERFORM 2150-BUSCAR-CIERRE
048300            THRU 2150-BUSCAR-CIERRE-EXIT
048400         PERFORM 2200-EVALUAR-TAMIZ-12
048500            THRU 2200-EVALUAR-TAMIZ-12-EXIT
048600         PERFORM 2300-EVALUAR-TAMIZ-13
048700            THRU 2300-EVALUAR-TAMIZ-13-EXIT
048800         PERFORM 2400-EVALUAR-TAMIZ-14
048900            THRU 2400-EVALUAR-TAMIZ-14-EXIT
049000         PERFORM 2500-EVALUAR-TAMIZ-15
049100            THRU 2500-EVALUAR-TAMIZ-15-EXIT
049200     END-IF.
049300*
049400 2000-CLASIFICAR-METRICAS-EXIT.
049500     EXIT.
049600******************************************************************
049700*   2100 - BUSQUEDA DE LA RAZON SOCIAL EN LA TABLA DEL MAESTRO   *
049800******************************************************************
049900 2100-BUSCAR-RAZON-SOCIAL.
050000*
050100     MOVE SPACES TO WS-RAZON-SOCIAL-ENC.
050200     SET WS-MAE-X TO 1.
050300     SEARCH WS-MAE-DETALLE
050400         AT END
050500             MOVE SPACES TO WS-RAZON-SOCIAL-ENC
050600         WHEN WS-MAE-SIMBOLO(WS-MAE-X) = N9-R7-SYMBOL
050700             MOVE WS-MAE-NOMBRE(WS-MAE-X) TO WS-RAZON-SOCIAL-ENC
050800     END-SEARCH.
050900*
051000 2100-BUSCAR-RAZON-SOCIAL-EXIT.
051100     EXIT.
051200******************************************************************
051300*   2150 - BUSQUEDA DEL CIERRE DEL DIA EN LA TABLA DE CAPITAL    *
051400******************************************************************
051500 2150-BUSCAR-CIERRE.
051600*
051700     MOVE ZERO TO WS-CIERRE-ENC.
051800     SET WS-CAP-X TO 1.
051900     SEARCH WS-CAP-DETALLE
052000         AT END
052100             MOVE ZERO TO WS-CIERRE-ENC
052200         WHEN WS-CAP-SIMBOLO(WS-CAP-X) = N9-R7-SYMBOL
052300             MOVE WS-CAP-CIERRE(WS-CAP-X) TO WS-CIERRE-ENC
052400     END-SEARCH.
052500*
052600 2150-BUSCAR-CIERRE-EXIT.
052700     EXIT.
052800******************************************************************
052900*   2200 - TAMIZ 12 - ESCANER DE RSI(14)                          *
053000******************************************************************
053100 2200-EVALUAR-TAMIZ-12.
053200*
053300     IF N9-R7-RSI-14 NOT = ZERO
053400        AND (WS-UV-RSI-MIN = ZERO OR N9-R7-RSI-14 >= WS-UV-RSI-MIN)
053500        AND (WS-UV-RSI-MAX = ZERO OR N9-R7-RSI-14 <= WS-UV-RSI-MAX)
053600        AND (RSI-TODAS
053700          OR (RSI-SOBREVENTA  AND N9-R7-RSI-OVERSOLD-FLAG   = 1)
053800          OR (RSI-SOBRECOMPRA AND N9-R7-RSI-OVERBOUGHT-FLAG = 1))
053900        AND WS-T12-CANT < 2000
054000         ADD 1 TO WS-T12-CANT
054100         SET WS-T12-X TO WS-T12-CANT
054200         MOVE N9-R7-SYMBOL        TO WS-T12-SIMBOLO(WS-T12-X)
054300         MOVE WS-RAZON-SOCIAL-ENC TO WS-T12-NOMBRE(WS-T12-X)
054400         MOVE N9-R7-RSI-14        TO WS-T12-RSI(WS-T12-X)
054500     END-IF.
054600*
054700 2200-EVALUAR-TAMIZ-12-EXIT.
054800     EXIT.
054900******************************************************************
055000*   2300 - TAMIZ 13 - ESCANER DE MACD(12,26,9)                    *
055100******************************************************************
055200 2300-EVALUAR-TAMIZ-13.
055300*
055400     IF N9-R7-MACD-LINE NOT = ZERO
055500        AND N9-R7-MACD-HIST >= WS-UV-MACDH
055600        AND (MACD-TODOS
055700          OR (MACD-CRUCE-ALZA AND N9-R7-MACD-BULL-X-FLAG = 1)
055800          OR (MACD-CRUCE-BAJA AND N9-R7-MACD-BEAR-X-FLAG = 1))
055900        AND WS-T13-CANT < 2000
056000         ADD 1 TO WS-T13-CANT
056100         SET WS-T13-X TO WS-T13-CANT
056200         MOVE N9-R7-SYMBOL        TO WS-T13-SIMBOLO(WS-T13-X)
056300         MOVE WS-RAZON-SOCIAL-ENC TO WS-T13-NOMBRE(WS-T13-X)
056400         MOVE N9-R7-MACD-HIST     TO WS-T13-MACD-HIST(WS-T13-X)
056500     END-IF.
056600*
056700 2300-EVALUAR-TAMIZ-13-EXIT.
056800     EXIT.
056900******************************************************************
057000*   2400 - TAMIZ 14 - COMPRESION DE BANDAS DE BOLLINGER(20,2)    *
057100******************************************************************
057200 2400-EVALUAR-TAMIZ-14.
057300*
057400     IF N9-R7-BB-BANDWIDTH-PCT NOT = ZERO
057500        AND (BB-TODAS
057600          OR (BB-SQUEEZE AND N9-R7-BB-BANDWIDTH-PCT <= WS-UV-BB-MAX))
057700        AND WS-T14-CANT < 2000
057800         PERFORM 2410-CLASIFICAR-POSICION-BB
057900            THRU 2410-CLASIFICAR-POSICION-BB-EXIT
058000         ADD 1 TO WS-T14-CANT
058100         SET WS-T14-X TO WS-T14-CANT
058200         MOVE N9-R7-SYMBOL         TO WS-T14-SIMBOLO(WS-T14-X)
058300         MOVE WS-RAZON-SOCIAL-ENC  TO WS-T14-NOMBRE(WS-T14-X)
058400         MOVE N9-R7-BB-BANDWIDTH-PCT
058500                                   TO WS-T14-BANDWIDTH(WS-T14-X)
058600         MOVE WS-POSICION-ENC      TO WS-T14-POSICION(WS-T14-X)
058700     END-IF.
058800*
058900 2400-EVALUAR-TAMIZ-14-EXIT.
059000     EXIT.
059100******************************************************************
059200*   2410 - CLASIFICA EL CIERRE DEL DIA RESPECTO DE LAS BANDAS    *
059300******************************************************************
059400 2410-CLASIFICAR-POSICION-BB.
059500*
059600     EVALUATE TRUE
059700         WHEN WS-CIERRE-ENC = ZERO
059800             MOVE 'SIN CIERRE'     TO WS-POSICION-ENC
059900         WHEN WS-CIERRE-ENC > N9-R7-BB-UPPER
060000             MOVE 'SOBRE SUPERIOR' TO WS-POSICION-ENC
060100         WHEN WS-CIERRE-ENC < N9-R7-BB-LOWER
060200             MOVE 'BAJO INFERIOR'  TO WS-POSICION-ENC
060300         WHEN OTHER
060400             MOVE 'DENTRO BANDAS'  TO WS-POSICION-ENC
060500     END-EVALUATE.
060600*
060700 2410-CLASIFICAR-POSICION-BB-EXIT.
060800     EXIT.
060900******************************************************************
061000*   2500 - TAMIZ 15 - ESCANER DE ADX(14)                          *
061100******************************************************************
061200 2500-EVALUAR-TAMIZ-15.
061300*
061400     PERFORM 2510-CLASIFICAR-DIRECCION-ADX
061500        THRU 2510-CLASIFICAR-DIRECCION-ADX-EXIT.
061600*
061700     IF N9-R7-ADX-14 NOT = ZERO
061800        AND N9-R7-ADX-14 >= WS-UV-ADX
061900        AND (ADX-TODAS
062000          OR (ADX-SOLO-ALZA AND N9-R7-DI-PLUS  > N9-R7-DI-MINUS)
062100          OR (ADX-SOLO-BAJA AND N9-R7-DI-MINUS > N9-R7-DI-PLUS))
062200        AND WS-T15-CANT < 2000
062300         ADD 1 TO WS-T15-CANT
062400         SET WS-T15-X TO WS-T15-CANT
062500         MOVE N9-R7-SYMBOL        TO WS-T15-SIMBOLO(WS-T15-X)
062600         MOVE WS-RAZON-SOCIAL-ENC TO WS-T15-NOMBRE(WS-T15-X)
062700         MOVE N9-R7-ADX-14        TO WS-T15-ADX(WS-T15-X)
062800         MOVE WS-DIRECCION-ENC    TO WS-T15-DIRECCION(WS-T15-X)
062900     END-IF.
063000*
063100 2500-EVALUAR-TAMIZ-15-EXIT.
063200     EXIT.
063300******************************************************************
063400*   2510 - CLASIFICA LA DIRECCION DE LA TENDENCIA POR +DI/-DI    *
063500******************************************************************
063600 2510-CLASIFICAR-DIRECCION-ADX.
063700*
063800     EVALUATE TRUE
063900         WHEN N9-R7-DI-PLUS  > N9-R7-DI-MINUS
064000             MOVE 'ALCISTA' TO WS-DIRECCION-ENC
064100         WHEN N9-R7-DI-MINUS > N9-R7-DI-PLUS
064200             MOVE 'BAJISTA' TO WS-DIRECCION-ENC
064300         WHEN OTHER
064400             MOVE 'NEUTRAL' TO WS-DIRECCION-ENC
064500     END-EVALUATE.
064600*
064700 2510-CLASIFICAR-DIRECCION-ADX-EXIT.
064800     EXIT.
064900******************************************************************
065000*   3000 - ORDENAMIENTO DESCENDENTE DE CADA TAMIZ (BURBUJA)      *
065100*          (EL TAMIZ 14 SE ORDENA ASCENDENTE POR ANCHO DE BANDA) *
065200******************************************************************
065300 3000-ORDENAR-TAMICES.
065400*
065500     PERFORM 3100-PASADA-BURBUJA-T12
065600        THRU 3100-PASADA-BURBUJA-T12-EXIT
065700        VARYING WS-OX FROM 1 BY 1
065800        UNTIL WS-OX > WS-T12-CANT - 1.
065900*
066000     PERFORM 3200-PASADA-BURBUJA-T13
066100        THRU 3200-PASADA-BURBUJA-T13-EXIT
066200        VARYING WS-OX FROM 1 BY 1
066300        UNTIL WS-OX > WS-T13-CANT - 1.
066400*
066500     PERFORM 3300-PASADA-BURBUJA-T14
066600        THRU 3300-PASADA-BURBUJA-T14-EXIT
066700        VARYING WS-OX FROM 1 BY 1
066800        UNTIL WS-OX > WS-T14-CANT - 1.
066900*
067000     PERFORM 3400-PASADA-BURBUJA-T15
067100        THRU 3400-PASADA-BURBUJA-T15-EXIT
067200        VARYING WS-OX FROM 1 BY 1
067300        UNTIL WS-OX > WS-T15-CANT - 1.
067400*
067500 3000-ORDENAR-TAMICES-EXIT.
067600     EXIT.
067700*
067800 3100-PASADA-BURBUJA-T12.
067900*
068000     PERFORM 3110-COMPARAR-T12
068100        THRU 3110-COMPARAR-T12-EXIT
068200        VARYING WS-OY FROM 1 BY 1
068300        UNTIL WS-OY > WS-T12-CANT - WS-OX.
068400*
068500 3100-PASADA-BURBUJA-T12-EXIT.
068600     EXIT.
068700*
068800 3110-COMPARAR-T12.
068900*
069000     SET WS-T12-X  TO WS-OY.
069100     SET WS-T12-OX TO WS-OY.
069200     SET WS-T12-OX UP BY 1.
069300     IF WS-T12-RSI(WS-T12-X) < WS-T12-RSI(WS-T12-OX)
069400         MOVE WS-T12-DETALLE(WS-T12-X)  TO WS-LINEA-IMPRESA(1:87)
069500         MOVE WS-T12-DETALLE(WS-T12-OX) TO WS-T12-DETALLE(WS-T12-X)
069600         MOVE WS-LINEA-IMPRESA(1:87)    TO WS-T12-DETALLE(WS-T12-OX)
069700     END-IF.
069800*
069900 3110-COMPARAR-T12-EXIT.
070000     EXIT.
070100*
070200 3200-PASADA-BURBUJA-T13.
070300*
070400     PERFORM 3210-COMPARAR-T13
070500        THRU 3210-COMPARAR-T13-EXIT
070600        VARYING WS-OY FROM 1 BY 1
070700        UNTIL WS-OY > WS-T13-CANT - WS-OX.
070800*
070900 3200-PASADA-BURBUJA-T13-EXIT.
071000     EXIT.
071100*
071200 3210-COMPARAR-T13.
071300*
071400     SET WS-T13-X  TO WS-OY.
071500     SET WS-T13-OX TO WS-OY.
071600     SET WS-T13-OX UP BY 1.
071700     IF WS-T13-MACD-HIST(WS-T13-X) < WS-T13-MACD-HIST(WS-T13-OX)
071800         MOVE WS-T13-DETALLE(WS-T13-X)  TO WS-LINEA-IMPRESA(1:91)
071900         MOVE WS-T13-DETALLE(WS-T13-OX) TO WS-T13-DETALLE(WS-T13-X)
072000         MOVE WS-LINEA-IMPRESA(1:91)    TO WS-T13-DETALLE(WS-T13-OX)
072100     END-IF.
072200*
072300 3210-COMPARAR-T13-EXIT.
072400     EXIT.
072500*
072600 3300-PASADA-BURBUJA-T14.
072700*
072800     PERFORM 3310-COMPARAR-T14
072900        THRU 3310-COMPARAR-T14-EXIT
073000        VARYING WS-OY FROM 1 BY 1
073100        UNTIL WS-OY > WS-T14-CANT - WS-OX.
073200*
073300 3300-PASADA-BURBUJA-T14-EXIT.
073400     EXIT.
073500*
073600 3310-COMPARAR-T14.
073700*
073800     SET WS-T14-X  TO WS-OY.
073900     SET WS-T14-OX TO WS-OY.
074000     SET WS-T14-OX UP BY 1.
074100     IF WS-T14-BANDWIDTH(WS-T14-X) > WS-T14-BANDWIDTH(WS-T14-OX)
074200         MOVE WS-T14-DETALLE(WS-T14-X)  TO WS-LINEA-IMPRESA(1:104)
074300         MOVE WS-T14-DETALLE(WS-T14-OX) TO WS-T14-DETALLE(WS-T14-X)
074400         MOVE WS-LINEA-IMPRESA(1:104)   TO WS-T14-DETALLE(WS-T14-OX)
074500     END-IF.
074600*
074700 3310-COMPARAR-T14-EXIT.
074800     EXIT.
074900*
075000 3400-PASADA-BURBUJA-T15.
075100*
075200     PERFORM 3410-COMPARAR-T15
075300        THRU 3410-COMPARAR-T15-EXIT
075400        VARYING WS-OY FROM 1 BY 1
075500        UNTIL WS-OY > WS-T15-CANT - WS-OX.
075600*
075700 3400-PASADA-BURBUJA-T15-EXIT.
075800     EXIT.
075900*
076000 3410-COMPARAR-T15.
076100*
076200     SET WS-T15-X  TO WS-OY.
076300     SET WS-T15-OX TO WS-OY.
076400     SET WS-T15-OX UP BY 1.
076500     IF WS-T15-ADX(WS-T15-X) < WS-T15-ADX(WS-T15-OX)
076600         MOVE WS-T15-DETALLE(WS-T15-X)  TO WS-LINEA-IMPRESA(1:94)
076700         MOVE WS-T15-DETALLE(WS-T15-OX) TO WS-T15-DETALLE(WS-T15-X)
076800         MOVE WS-LINEA-IMPRESA(1:94)    TO WS-T15-DETALLE(WS-T15-OX)
076900     END-IF.
077000*
077100 3410-COMPARAR-T15-EXIT.
077200     EXIT.
077300******************************************************************
077400*   4000 - ESCRITURA DE LAS CUATRO SECCIONES DEL REPORTE          *
077500******************************************************************
077600 4000-ESCRIBIR-REPORTE.
077700*
077800     MOVE 12                              TO WS-LT-NUMERO.
077900     MOVE 'ESCANER DE RSI(14)'             TO WS-LT-NOMBRE.
078000     MOVE 'RSI-14 PRESENTE, FILTROS OPCIONALES DE MIN/MAX/MODO'
078100                                             TO WS-LT-CRITERIO.
078200     WRITE FD-REPORTE-TAMIZ-REG FROM WS-LINEA-TITULO
078300         AFTER ADVANCING PAGE.
078400     WRITE FD-REPORTE-TAMIZ-REG FROM WS-LINEA-ENCABEZADO-T12.
078500     PERFORM 4110-ESCRIBIR-RENGLON-T12
078600        THRU 4110-ESCRIBIR-RENGLON-T12-EXIT
078700        VARYING WS-T12-X FROM 1 BY 1
078800        UNTIL WS-T12-X > WS-T12-CANT.
078900     MOVE WS-T12-CANT TO WS-LC-CANT.
079000     WRITE FD-REPORTE-TAMIZ-REG FROM WS-LINEA-CONTEO.
079100*
079200     MOVE 13                              TO WS-LT-NUMERO.
079300     MOVE 'ESCANER DE MACD(12,26,9)'       TO WS-LT-NOMBRE.
079400     MOVE 'MACD PRESENTE, FILTROS OPCIONALES DE CRUCE/PISO'
079500                                             TO WS-LT-CRITERIO.
079600     WRITE FD-REPORTE-TAMIZ-REG FROM WS-LINEA-TITULO
079700         AFTER ADVANCING PAGE.
079800     WRITE FD-REPORTE-TAMIZ-REG FROM WS-LINEA-ENCABEZADO-T13.
079900     PERFORM 4210-ESCRIBIR-RENGLON-T13
080000        THRU 4210-ESCRIBIR-RENGLON-T13-EXIT
080100        VARYING WS-T13-X FROM 1 BY 1
080200        UNTIL WS-T13-X > WS-T13-CANT.
080300     MOVE WS-T13-CANT TO WS-LC-CANT.
080400     WRITE FD-REPORTE-TAMIZ-REG FROM WS-LINEA-CONTEO.
080500*
080600     MOVE 14                              TO WS-LT-NUMERO.
080700     MOVE 'COMPRESION DE BANDAS BOLLINGER' TO WS-LT-NOMBRE.
080800     MOVE 'ANCHO PRESENTE; SI SOLO-SQUEEZE, ANCHO <= UMBRAL'
080900                                             TO WS-LT-CRITERIO.
081000     WRITE FD-REPORTE-TAMIZ-REG FROM WS-LINEA-TITULO
081100         AFTER ADVANCING PAGE.
081200     WRITE FD-REPORTE-TAMIZ-REG FROM WS-LINEA-ENCABEZADO-T14.
081300     PERFORM 4310-ESCRIBIR-RENGLON-T14
081400        THRU 4310-ESCRIBIR-RENGLON-T14-EXIT
081500        VARYING WS-T14-X FROM 1 BY 1
081600        UNTIL WS-T14-X > WS-T14-CANT.
081700     MOVE WS-T14-CANT TO WS-LC-CANT.
081800     WRITE FD-REPORTE-TAMIZ-REG FROM WS-LINEA-CONTEO.
081900*
082000     MOVE 15                              TO WS-LT-NUMERO.
082100     MOVE 'ESCANER DE ADX(14)'             TO WS-LT-NOMBRE.
082200     MOVE 'ADX-14 >= UMBRAL, FILTRO OPCIONAL DE DIRECCION'
082300                                             TO WS-LT-CRITERIO.
082400     WRITE FD-REPORTE-TAMIZ-REG FROM WS-LINEA-TITULO
082500         AFTER ADVANCING PAGE.
082600     WRITE FD-REPORTE-TAMIZ-REG FROM WS-LINEA-ENCABEZADO-T15.
082700     PERFORM 4410-ESCRIBIR-RENGLON-T15
082800        THRU 4410-ESCRIBIR-RENGLON-T15-EXIT
082900        VARYING WS-T15-X FROM 1 BY 1
083000        UNTIL WS-T15-X > WS-T15-CANT.
083100     MOVE WS-T15-CANT TO WS-LC-CANT.
083200     WRITE FD-REPORTE-TAMIZ-REG FROM WS-LINEA-CONTEO.
083300*
083400 4000-ESCRIBIR-REPORTE-EXIT.
083500     EXIT.
083600******************************************************************
083700*   4110 - RENGLON DE DETALLE DEL TAMIZ 12                        *
083800******************************************************************
083900 4110-ESCRIBIR-RENGLON-T12.
084000*
084100     MOVE WS-T12-SIMBOLO(WS-T12-X)     TO WS-R12-SIMBOLO.
084200     MOVE WS-T12-NOMBRE(WS-T12-X)(1:38) TO WS-R12-NOMBRE.
084300     MOVE WS-T12-RSI(WS-T12-X)         TO WS-R12-RSI.
084400     WRITE FD-REPORTE-TAMIZ-REG FROM WS-RENGLON-T12.
084500*
084600 4110-ESCRIBIR-RENGLON-T12-EXIT.
084700     EXIT.
084800******************************************************************
084900*   4210 - RENGLON DE DETALLE DEL TAMIZ 13                        *
085000******************************************************************
085100 4210-ESCRIBIR-RENGLON-T13.
085200*
085300     MOVE WS-T13-SIMBOLO(WS-T13-X)      TO WS-R13-SIMBOLO.
085400     MOVE WS-T13-NOMBRE(WS-T13-X)(1:38) TO WS-R13-NOMBRE.
085500     MOVE WS-T13-MACD-HIST(WS-T13-X)    TO WS-R13-MACD-HIST.
085600     WRITE FD-REPORTE-TAMIZ-REG FROM WS-RENGLON-T13.
085700*
085800 4210-ESCRIBIR-RENGLON-T13-EXIT.
085900     EXIT.
086000******************************************************************
086100*   4310 - RENGLON DE DETALLE DEL TAMIZ 14                        *
086200******************************************************************
086300 4310-ESCRIBIR-RENGLON-T14.
086400*
086500     MOVE WS-T14-SIMBOLO(WS-T14-X)      TO WS-R14-SIMBOLO.
086600     MOVE WS-T14-NOMBRE(WS-T14-X)(1:38) TO WS-R14-NOMBRE.
086700     MOVE WS-T14-BANDWIDTH(WS-T14-X)    TO WS-R14-BANDWIDTH.
086800     MOVE WS-T14-POSICION(WS-T14-X)     TO WS-R14-POSICION.
086900     WRITE FD-REPORTE-TAMIZ-REG FROM WS-RENGLON-T14.
087000*
087100 4310-ESCRIBIR-RENGLON-T14-EXIT.
087200     EXIT.
087300******************************************************************
087400*   4410 - RENGLON DE DETALLE DEL TAMIZ 15                        *
087500******************************************************************
087600 4410-ESCRIBIR-RENGLON-T15.
087700*
087800     MOVE WS-T15-SIMBOLO(WS-T15-X)      TO WS-R15-SIMBOLO.
087900     MOVE WS-T15-NOMBRE(WS-T15-X)(1:38) TO WS-R15-NOMBRE.
088000     MOVE WS-T15-ADX(WS-T15-X)          TO WS-R15-ADX.
088100     MOVE WS-T15-DIRECCION(WS-T15-X)    TO WS-R15-DIRECCION.
088200     WRITE FD-REPORTE-TAMIZ-REG FROM WS-RENGLON-T15.
088300*
088400 4410-ESCRIBIR-RENGLON-T15-EXIT.
088500     EXIT.
088600******************************************************************
088700*   9000 - CIERRE DE ARCHIVOS                                    *
088800******************************************************************
088900 9000-FIN.
089000*
089100     CLOSE F-MAESTRO-VALOR
089200           F-CAPITALIZACION
089300           F-METRICAS
089400           F-REPORTE-TAMIZ.
089500*
089600 9000-FIN-EXIT.
089700     EXIT.
089800******************************************************************
089900*   9999 - ABEND POR ERROR DE APERTURA DE ARCHIVO                *
090000******************************************************************
090100 9999-ABEND-ARCHIVO.
090200*
090300     DISPLAY 'N91C11R - ERROR DE APERTURA DE ARCHIVO'.
090400     DISPLAY 'FS MAESTRO   = ' WS-FS-MAESTRO-VALOR.
090500     DISPLAY 'FS CAPITAL   = ' WS-FS-CAPITALIZACION.
090600     DISPLAY 'FS METRICAS  = ' WS-FS-METRICAS.
090700     MOVE 4 TO RETURN-CODE.
090800     STOP RUN.
090900*
091000 9999-ABEND-ARCHIVO-EXIT.
091100     EXIT.
