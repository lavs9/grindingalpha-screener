000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: N91C01V                                             *
000400*                                                                *
000500*  FECHA CREACION: 14/01/1991                                    *
000600*                                                                *
000700*  AUTOR: R. GAMBOA - FACTORIA                                   *
000800*                                                                *
000900*  APLICACION: N9 - TAMIZADO NOCTURNO DE ACCIONES (NSE)          *
001000*                                                                *
001100******************************************************************
001200* DOCUMENTACION.                                                 *
001300* ------------------                                             *
001400* ARCHIVO DE ENTRADA: MAESTRO DE ACCIONES Y MAESTRO DE ETF       *
001500*                     (ARCHIVOS PLANOS, FORMATO CSV, PUBLICADOS  *
001600*                     POR LA BOLSA EN CADA CORRIDA NOCTURNA)     *
001700* ------------------                                             *
001800* PROCESO GLOBAL: VALIDA LOS RENGLONES DEL MAESTRO DE ACCIONES Y *
001900*  DEL MAESTRO DE ETF (SIMBOLO, ISIN, LOTE DE MERCADO, FECHA DE  *
002000*  LISTADO) Y LOS NORMALIZA AL RENGLON DE MAESTRO DE VALORES     *
002100*  (N9REC02).  LOS RENGLONES QUE NO PASAN LA VALIDACION SE       *
002200*  RECHAZAN Y SE REPORTAN EN EL REPORTE DE CONTROL, PERO NO      *
002300*  DETIENEN LA CORRIDA.                                          *
002400******************************************************************
002500*                                                                *
002600*         I D E N T I F I C A T I O N   D I V I S I O N          *
002700*                                                                *
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000*
003100 PROGRAM-ID.    N91C01V.
003200 AUTHOR.        R. GAMBOA.
003300 INSTALLATION.  FACTORIA - DEPARTAMENTO DE SISTEMAS.
003400 DATE-WRITTEN.  14/01/1991.
003500 DATE-COMPILED.
003600 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
003700******************************************************************
003800*        L O G    D E   C A M B I O S                            *
003900******************************************************************
004000*  FECHA     POR   TICKET    DESCRIPCION                        *
004100*  ------    ----  --------  -----------------------------------*
004200*  14/01/91  RTG   SCR-0001  VERSION INICIAL - VALIDA MAESTRO DE *SCR-0001
004300*                            ACCIONES UNICAMENTE                 *
004400*  02/07/92  RTG   SCR-0018  SE AGREGA VALIDACION DE ISIN        *SCR-0018
004500*  19/11/93  MCQ   SCR-0061  SE AGREGA LA SEGUNDA PASADA PARA EL *SCR-0061
004600*                            MAESTRO DE ETF (SERIES FORZADA A EQ)*
004700*  30/08/94  MCQ   SCR-0089  SE ANTEPONE 'UNDERLYING - ' AL      *SCR-0089
004800*                            NOMBRE DEL ETF CUANDO HAY SUBYACENTE*
004900*  17/06/95  RTG   SCR-0114  SE AGREGA EL RENGLON DE MAESTRO DE  *SCR-0114
005000*                            VALORES CONSOLIDADO (N9REC02)       *
005100*  06/03/96  RTG   SCR-0129  SE VALIDA QUE EL LOTE DE MERCADO    *SCR-0129
005200*                            SEA ENTERO Y MAYOR QUE CERO         *
005300*  30/01/98  MCQ   SCR-0201  SE AGREGA ACTIVE-FLAG Y SE REVISA   *SCR-0201
005400*                            LA TABLA DE MESES PARA LA FECHA     *
005500*                            DE LISTADO DE LOS ETF (DD-MMM-YY)   *
005600*  09/08/99  LFA   Y2K-0007  LA FECHA DE LISTADO DE ACCIONES SE  *Y2K-0007
005700*                            VALIDA CONTRA SIGLO FIJO 1900/2000; *
005800*                            SIN OTROS CAMBIOS DE FORMATO        *
005900*  21/02/00  LFA   SCR-0206  SE CORRIGE EL CONTEO DE FALLIDOS    *SCR-0206
006000*                            CUANDO EL ISIN VIENE EN BLANCO      *
006100******************************************************************
006200*                                                                *
006300*        E N V I R O N M E N T         D I V I S I O N           *
006400*                                                                *
006500******************************************************************
006600 ENVIRONMENT DIVISION.
006700*
006800 CONFIGURATION SECTION.
006900*
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200*
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT F-MAE-ACCIONES  ASSIGN TO MAEACC
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS WS-FS-MAE-ACCIONES.
007800     SELECT F-MAE-ETF       ASSIGN TO MAEETF
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS WS-FS-MAE-ETF.
008100     SELECT F-MAESTRO-VALOR ASSIGN TO SALMAEV
008200         ORGANIZATION IS SEQUENTIAL
008300         FILE STATUS IS WS-FS-MAESTRO-VALOR.
008400     SELECT F-REPORTE-CTL   ASSIGN TO RPTCTL
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS WS-FS-REPORTE-CTL.
008700******************************************************************
008800*                                                                *
008900*                D A T A            D I V I S I O N              *
009000*                                                                *
009100******************************************************************
009200 DATA DIVISION.
009300 FILE SECTION.
009400*
009500 FD  F-MAE-ACCIONES
009600     RECORDING MODE IS F.
009700 01  FD-MAE-ACCIONES-REG        PIC X(300).
009800*
009900 FD  F-MAE-ETF
010000     RECORDING MODE IS F.
010100 01  FD-MAE-ETF-REG             PIC X(300).
010200*
010300 FD  F-MAESTRO-VALOR
010400     RECORDING MODE IS F.
010500 01  FD-MAESTRO-VALOR-REG       PIC X(151).
010600*
010700 FD  F-REPORTE-CTL
010800     RECORDING MODE IS F.
010900 01  FD-REPORTE-CTL-REG         PIC X(133).
011000******************************************************************
011100*                                                                *
011200*         W O R K I N G   S T O R A G E   S E C T I O N          *
011300*                                                                *
011400******************************************************************
011500 WORKING-STORAGE SECTION.
011600*
011700     COPY N9WKAUX.
011800     COPY N9WKMSG.
011900     COPY N9REC02.
012000*
012100******************************************************************
012200*                  ESTADOS DE ARCHIVO (FILE STATUS)              *
012300******************************************************************
012400 01  WS-ESTADOS-ARCHIVO.
012500     05  WS-FS-MAE-ACCIONES         PIC X(02) VALUE '00'.
012600     05  WS-FS-MAE-ETF              PIC X(02) VALUE '00'.
012700     05  WS-FS-MAESTRO-VALOR        PIC X(02) VALUE '00'.
012800     05  WS-FS-REPORTE-CTL          PIC X(02) VALUE '00'.
012900     05  FILLER                     PIC X(04) VALUE SPACES.
013000*
013100******************************************************************
013200*                       SW - SWITCHES                            *
013300******************************************************************
013400 01  SW-SWITCHES.
013500     05  SW-FIN-ACCIONES            PIC X(01) VALUE 'N'.
013600         88  FIN-ACCIONES                      VALUE 'S'.
013700         88  NO-FIN-ACCIONES                   VALUE 'N'.
013800     05  SW-FIN-ETF                 PIC X(01) VALUE 'N'.
013900         88  FIN-ETF                           VALUE 'S'.
014000         88  NO-FIN-ETF                         VALUE 'N'.
014100     05  SW-REGISTRO-VALIDO         PIC X(01) VALUE 'S'.
014200         88  REGISTRO-VALIDO                   VALUE 'S'.
014300         88  REGISTRO-INVALIDO                 VALUE 'N'.
014400     05  FILLER                     PIC X(05) VALUE SPACES.
014500*
014600******************************************************************
014700*                     CT - CONSTANTES                            *
014800******************************************************************
014900 01  CT-CONSTANTES.
015000     05  CT-CHARS-VALIDOS
015100         PIC X(38) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789&-'.
015200     05  CT-TABLA-MESES.
015300         10  FILLER  PIC X(03) VALUE 'JAN'.
015400         10  FILLER  PIC X(03) VALUE 'FEB'.
015500         10  FILLER  PIC X(03) VALUE 'MAR'.
015600         10  FILLER  PIC X(03) VALUE 'APR'.
015700         10  FILLER  PIC X(03) VALUE 'MAY'.
015800         10  FILLER  PIC X(03) VALUE 'JUN'.
015900         10  FILLER  PIC X(03) VALUE 'JUL'.
016000         10  FILLER  PIC X(03) VALUE 'AUG'.
016100         10  FILLER  PIC X(03) VALUE 'SEP'.
016200         10  FILLER  PIC X(03) VALUE 'OCT'.
016300         10  FILLER  PIC X(03) VALUE 'NOV'.
016400         10  FILLER  PIC X(03) VALUE 'DEC'.
016500     05  FILLER REDEFINES CT-TABLA-MESES.
016600         10  CT-MES-TABLA OCCURS 12 TIMES
016700                          INDEXED BY CT-MES-X
016800                          PIC X(03).
016900     05  FILLER                      PIC X(05) VALUE SPACES.
017000*
017100******************************************************************
017200*              AREA DE TRABAJO PARA EL RENGLON CSV               *
017300******************************************************************
017400 01  WS-LINEA-CSV                   PIC X(300) VALUE SPACES.
017500 01  WS-CAMPOS-ACCION.
017600     05  WS-AC-SYMBOL                PIC X(20).
017700     05  WS-AC-NOMBRE                PIC X(60).
017800     05  WS-AC-SERIES                PIC X(04).
017900     05  WS-AC-FEC-LISTADO           PIC X(11).
018000     05  WS-AC-PAID-UP               PIC X(15).
018100     05  WS-AC-LOTE                  PIC X(09).
018200     05  WS-AC-ISIN                  PIC X(12).
018300     05  WS-AC-FACE-VALUE            PIC X(08).
018400     05  FILLER                      PIC X(05) VALUE SPACES.
018500 01  WS-CAMPOS-ETF.
018600     05  WS-ET-SYMBOL                PIC X(20).
018700     05  WS-ET-SUBYACENTE            PIC X(60).
018800     05  WS-ET-NOMBRE                PIC X(60).
018900     05  WS-ET-FEC-LISTADO           PIC X(09).
019000     05  WS-ET-ISIN                  PIC X(12).
019100     05  WS-ET-FACE-VALUE            PIC X(08).
019200     05  WS-ET-LOTE                  PIC X(09).
019300     05  FILLER                      PIC X(05) VALUE SPACES.
019400*
019500 01  WS-AREA-VALIDACION.
019600     05  WS-VAL-FECHA-AAAAMMDD       PIC 9(08) VALUE ZERO.
019700     05  FILLER REDEFINES WS-VAL-FECHA-AAAAMMDD.
019800         10  WS-VF-AAAA              PIC 9(04).
019900         10  WS-VF-MM                PIC 9(02).
020000         10  WS-VF-DD                PIC 9(02).
020100     05  WS-VAL-DD                   PIC 9(02) VALUE ZERO.
020200     05  WS-VAL-MMM                  PIC X(03) VALUE SPACES.
020300     05  WS-VAL-AAAA                 PIC 9(04) VALUE ZERO.
020400     05  WS-VAL-AA                   PIC 9(02) VALUE ZERO.
020500     05  WS-VAL-MM                   PIC 9(02) VALUE ZERO.
020600     05  WS-VAL-MOTIVO               PIC X(60) VALUE SPACES.
020700     05  FILLER REDEFINES WS-VAL-MOTIVO.
020800         10  WS-VM-CAMPO             PIC X(20).
020900         10  WS-VM-RESTO             PIC X(40).
021000     05  FILLER                      PIC X(10) VALUE SPACES.
021100*
021200 77  WS-VAL-LOTE-NUM                PIC S9(09) VALUE ZERO.
021300 77  WS-VAL-NUM-EDIT                PIC S9(09)V9(02) VALUE ZERO.
021400*
021500 01  WS-CTR-EQUITY.
021600     05  WS-CE-LEIDOS                PIC 9(07) COMP VALUE ZERO.
021700     05  WS-CE-PARSEADOS             PIC 9(07) COMP VALUE ZERO.
021800     05  WS-CE-FALLIDOS              PIC 9(07) COMP VALUE ZERO.
021900     05  FILLER                      PIC X(05) VALUE SPACES.
022000 01  WS-CTR-ETF.
022100     05  WS-TE-LEIDOS                PIC 9(07) COMP VALUE ZERO.
022200     05  WS-TE-PARSEADOS             PIC 9(07) COMP VALUE ZERO.
022300     05  WS-TE-FALLIDOS              PIC 9(07) COMP VALUE ZERO.
022400     05  FILLER                      PIC X(05) VALUE SPACES.
022500*
022600******************************************************************
022700*                                                                *
022800*              P R O C E D U R E   D I V I S I O N               *
022900*                                                                *
023000******************************************************************
023100 PROCEDURE DIVISION.
023200*
023300 0000-MAINLINE.
023400*
023500     PERFORM 1000-INICIO
023600        THRU 1000-INICIO-EXIT.
023700*
023800     PERFORM 2000-PROCESO-EQUITY
023900        THRU 2000-PROCESO-EQUITY-EXIT
024000        UNTIL FIN-ACCIONES.
024100*
024200     PERFORM 2500-PROCESO-ETF
024300        THRU 2500-PROCESO-ETF-EXIT
024400        UNTIL FIN-ETF.
024500*
024600     PERFORM 8000-REPORTE-CONTROL
024700        THRU 8000-REPORTE-CONTROL-EXIT.
024800*
024900     PERFORM 9000-FIN
025000        THRU 9000-FIN-EXIT.
025100*
025200     STOP RUN.
025300*
025400******************************************************************
025500*        1000 - APERTURA DE ARCHIVOS Y PRIMERA LECTURA           *
025600******************************************************************
025700 1000-INICIO.
025800*
025900     MOVE 'N91C01V' TO WS-PROGRAMA.
026000     OPEN INPUT  F-MAE-ACCIONES
026100     OPEN INPUT  F-MAE-ETF
026200     OPEN OUTPUT F-MAESTRO-VALOR
026300     OPEN OUTPUT F-REPORTE-CTL.
026400*
026500     IF WS-FS-MAE-ACCIONES NOT = '00'
026600        OR WS-FS-MAE-ETF NOT = '00'
026700        PERFORM 9999-ABEND-ARCHIVO
026800           THRU 9999-ABEND-ARCHIVO-EXIT
026900     END-IF.
027000*
027100*    SE DESCARTA EL RENGLON DE ENCABEZADO DE CADA ARCHIVO CSV
027200     READ F-MAE-ACCIONES INTO WS-LINEA-CSV
027300         AT END SET FIN-ACCIONES TO TRUE
027400     END-READ.
027500     IF NOT FIN-ACCIONES
027600         READ F-MAE-ACCIONES INTO WS-LINEA-CSV
027700             AT END SET FIN-ACCIONES TO TRUE
027800         END-READ
027900     END-IF.
028000*
028100     READ F-MAE-ETF INTO WS-LINEA-CSV
028200         AT END SET FIN-ETF TO TRUE
028300     END-READ.
028400     IF NOT FIN-ETF
028500         READ F-MAE-ETF INTO WS-LINEA-CSV
028600             AT END SET FIN-ETF TO TRUE
028700         END-READ
028800     END-IF.
028900*
029000 1000-INICIO-EXIT.
029100     EXIT.
029200******************************************************************
029300*   2000 - PASADA DEL MAESTRO DE ACCIONES                        *
029400******************************************************************
029500 2000-PROCESO-EQUITY.
029600*
029700     ADD 1 TO WS-CE-LEIDOS.
029800     MOVE 'S' TO SW-REGISTRO-VALIDO.
029900     MOVE SPACES TO WS-VAL-MOTIVO.
030000*
030100     UNSTRING WS-LINEA-CSV DELIMITED BY ','
030200         INTO WS-AC-SYMBOL     WS-AC-NOMBRE   WS-AC-SERIES
030300              WS-AC-FEC-LISTADO WS-AC-PAID-UP WS-AC-LOTE
030400              WS-AC-ISIN        WS-AC-FACE-VALUE
030500     END-UNSTRING.
030600*
030700     PERFORM 3000-VALIDAR-EQUITY-REG
030800        THRU 3000-VALIDAR-EQUITY-REG-EXIT.
030900*
031000     IF REGISTRO-VALIDO
031100         ADD 1 TO WS-CE-PARSEADOS
031200         PERFORM 4000-ESCRIBIR-MAESTRO
031300            THRU 4000-ESCRIBIR-MAESTRO-EXIT
031400     ELSE
031500         ADD 1 TO WS-CE-FALLIDOS
031600         MOVE WS-CE-LEIDOS TO ME-RC-NUM-FILA
031700         MOVE WS-VAL-MOTIVO TO ME-RC-MOTIVO
031800         PERFORM 8100-ESCRIBIR-RENGLON-CTL
031900            THRU 8100-ESCRIBIR-RENGLON-CTL-EXIT
032000     END-IF.
032100*
032200     READ F-MAE-ACCIONES INTO WS-LINEA-CSV
032300         AT END SET FIN-ACCIONES TO TRUE
032400     END-READ.
032500*
032600 2000-PROCESO-EQUITY-EXIT.
032700     EXIT.
032800******************************************************************
032900*   2500 - PASADA DEL MAESTRO DE ETF                              *
033000******************************************************************
033100 2500-PROCESO-ETF.
033200*
033300     ADD 1 TO WS-TE-LEIDOS.
033400     MOVE 'S' TO SW-REGISTRO-VALIDO.
033500     MOVE SPACES TO WS-VAL-MOTIVO.
033600*
033700     UNSTRING WS-LINEA-CSV DELIMITED BY ','
033800         INTO WS-ET-SYMBOL      WS-ET-SUBYACENTE WS-ET-NOMBRE
033900              WS-ET-FEC-LISTADO WS-ET-ISIN        WS-ET-FACE-VALUE
034000              WS-ET-LOTE
034100     END-UNSTRING.
034200*
034300     PERFORM 3500-VALIDAR-ETF-REG
034400        THRU 3500-VALIDAR-ETF-REG-EXIT.
034500*
034600     IF REGISTRO-VALIDO
034700         ADD 1 TO WS-TE-PARSEADOS
034800         PERFORM 4000-ESCRIBIR-MAESTRO
034900            THRU 4000-ESCRIBIR-MAESTRO-EXIT
035000     ELSE
035100         ADD 1 TO WS-TE-FALLIDOS
035200         MOVE WS-TE-LEIDOS TO ME-RC-NUM-FILA
035300         MOVE WS-VAL-MOTIVO TO ME-RC-MOTIVO
035400         PERFORM 8100-ESCRIBIR-RENGLON-CTL
035500            THRU 8100-ESCRIBIR-RENGLON-CTL-EXIT
035600     END-IF.
035700*
035800     READ F-MAE-ETF INTO WS-LINEA-CSV
035900         AT END SET FIN-ETF TO TRUE
036000     END-READ.
036100*
036200 2500-PROCESO-ETF-EXIT.
036300     EXIT.
036400******************************************************************
036500*   3000 - VALIDACION DE UN RENGLON DE ACCION                    *
036600******************************************************************
036700 3000-VALIDAR-EQUITY-REG.
036800*
036900     IF WS-AC-SYMBOL = SPACES
037000         MOVE 'SYMBOL' TO WS-VM-CAMPO
037100         MOVE 'SIMBOLO REQUERIDO' TO WS-VM-RESTO
037200         SET REGISTRO-INVALIDO TO TRUE
037300     END-IF.
037400*
037500     IF REGISTRO-VALIDO
037600         PERFORM 3100-VALIDAR-SYMBOL
037700            THRU 3100-VALIDAR-SYMBOL-EXIT
037800     END-IF.
037900*
038000     IF REGISTRO-VALIDO
038100         IF WS-AC-NOMBRE = SPACES
038200             MOVE 'SIN NOMBRE DE LA COMPANIA' TO WS-VAL-MOTIVO
038300             SET REGISTRO-INVALIDO TO TRUE
038400         END-IF
038500     END-IF.
038600*
038700     IF REGISTRO-VALIDO
038800         PERFORM 3200-VALIDAR-ISIN
038900            THRU 3200-VALIDAR-ISIN-EXIT
039000     END-IF.
039100*
039200     IF REGISTRO-VALIDO AND WS-AC-LOTE NOT = SPACES
039300         PERFORM 3400-VALIDAR-LOTE
039400            THRU 3400-VALIDAR-LOTE-EXIT
039500     END-IF.
039600*
039700     IF REGISTRO-VALIDO
039800         MOVE SPACES              TO N9-R2-MAESTRO-VALOR
039900         MOVE WS-AC-SYMBOL        TO N9-R2-SYMBOL
040000         MOVE WS-AC-ISIN          TO N9-R2-ISIN
040100         MOVE WS-AC-NOMBRE        TO N9-R2-SECURITY-NAME
040200         MOVE WS-AC-SERIES        TO N9-R2-SERIES
040300         MOVE 'EQUITY'            TO N9-R2-SECURITY-TYPE
040400         MOVE 'Y'                 TO N9-R2-ACTIVE-FLAG
040500         MOVE ZERO                TO N9-R2-LISTING-DATE
040600         MOVE ZERO                TO N9-R2-PAID-UP-VALUE
040700         MOVE ZERO                TO N9-R2-MARKET-LOT
040800         MOVE ZERO                TO N9-R2-FACE-VALUE
040900*
041000         PERFORM 3300-VALIDAR-FECHA-LISTADO
041100            THRU 3300-VALIDAR-FECHA-LISTADO-EXIT
041200*
041300         IF WS-AC-LOTE NOT = SPACES
041400             MOVE WS-VAL-LOTE-NUM TO N9-R2-MARKET-LOT
041500         END-IF
041600*
041700         PERFORM 3600-CAPTURAR-NUMERICOS-OPC
041800            THRU 3600-CAPTURAR-NUMERICOS-OPC-EXIT
041900     END-IF.
042000*
042100 3000-VALIDAR-EQUITY-REG-EXIT.
042200     EXIT.
042300******************************************************************
042400*   3100 - VALIDACION DEL SIMBOLO (A-Z 0-9 & -)                  *
042500******************************************************************
042600 3100-VALIDAR-SYMBOL.
042700*
042800     SET REGISTRO-VALIDO TO TRUE.
042900*
043000     PERFORM 3110-CHEQUEAR-CAR-SYMBOL
043100        THRU 3110-CHEQUEAR-CAR-SYMBOL-EXIT
043200        VARYING IN-I FROM 1 BY 1 UNTIL IN-I > 20.
043300*
043400 3100-VALIDAR-SYMBOL-EXIT.
043500     EXIT.
043600******************************************************************
043700*   3110 - CHEQUEO DE UN CARACTER DEL SIMBOLO                    *
043800******************************************************************
043900 3110-CHEQUEAR-CAR-SYMBOL.
044000*
044100     IF WS-AC-SYMBOL(IN-I:1) NOT = SPACE
044200         IF (WS-AC-SYMBOL(IN-I:1) < 'A' OR WS-AC-SYMBOL(IN-I:1) > 'Z')
044300            AND (WS-AC-SYMBOL(IN-I:1) < '0' OR WS-AC-SYMBOL(IN-I:1) > '9')
044400            AND WS-AC-SYMBOL(IN-I:1) NOT = '&'
044500            AND WS-AC-SYMBOL(IN-I:1) NOT = '-'
044600             MOVE 'SYMBOL' TO WS-VM-CAMPO
044700             MOVE 'CARACTER INVALIDO EN EL SIMBOLO' TO WS-VM-RESTO
044800             SET REGISTRO-INVALIDO TO TRUE
044900         END-IF
045000     END-IF.
045100*
045200 3110-CHEQUEAR-CAR-SYMBOL-EXIT.
045300     EXIT.
045400******************************************************************
045500*   3200 - VALIDACION DEL ISIN (12, INICIA 'IN', RESTO ALFANUM)  *
045600******************************************************************
045700 3200-VALIDAR-ISIN.
045800*
045900     IF WS-AC-ISIN = SPACES
046000         MOVE 'ISIN REQUERIDO' TO WS-VAL-MOTIVO
046100         SET REGISTRO-INVALIDO TO TRUE
046200     ELSE
046300         MOVE WS-AC-ISIN TO N9-R2-ISIN
046400         IF N9-R2-ISIN-PREFIJO NOT = 'IN'
046500             MOVE 'ISIN DEBE INICIAR CON IN' TO WS-VAL-MOTIVO
046600             SET REGISTRO-INVALIDO TO TRUE
046700         ELSE
046800             PERFORM 3210-CHEQUEAR-CAR-ISIN
046900                THRU 3210-CHEQUEAR-CAR-ISIN-EXIT
047000                VARYING IN-I FROM 1 BY 1 UNTIL IN-I > 10
047100         END-IF
047200     END-IF.
047300*
047400 3200-VALIDAR-ISIN-EXIT.
047500     EXIT.
047600******************************************************************
047700*   3210 - CHEQUEO DE UN CARACTER DEL RESTO DEL ISIN             *
047800******************************************************************
047900 3210-CHEQUEAR-CAR-ISIN.
048000*
048100     IF (N9-R2-ISIN-RESTO(IN-I:1) < 'A'
048200            OR N9-R2-ISIN-RESTO(IN-I:1) > 'Z')
048300        AND (N9-R2-ISIN-RESTO(IN-I:1) < '0'
048400            OR N9-R2-ISIN-RESTO(IN-I:1) > '9')
048500         MOVE 'ISIN CONTIENE CARACTERES NO ALFANUMERICOS'
048600             TO WS-VAL-MOTIVO
048700         SET REGISTRO-INVALIDO TO TRUE
048800     END-IF.
048900*
049000 3210-CHEQUEAR-CAR-ISIN-EXIT.
049100     EXIT.
049200******************************************************************
049300*   3300 - FECHA DE LISTADO (DD-MMM-YYYY EQUITY / DD-MMM-YY ETF) *
049400******************************************************************
049500 3300-VALIDAR-FECHA-LISTADO.
049600*
049700     MOVE ZERO TO WS-VAL-FECHA-AAAAMMDD.
049800*
049900     IF WS-AC-FEC-LISTADO NOT = SPACES
050000         IF WS-AC-FEC-LISTADO(3:1) = '-'
050100            AND WS-AC-FEC-LISTADO(7:1) = '-'
050200             MOVE WS-AC-FEC-LISTADO(1:2)  TO WS-VAL-DD
050300             MOVE WS-AC-FEC-LISTADO(4:3)  TO WS-VAL-MMM
050400             MOVE WS-AC-FEC-LISTADO(8:4)  TO WS-VAL-AAAA
050500             PERFORM 3310-BUSCAR-MES
050600                THRU 3310-BUSCAR-MES-EXIT
050700             IF CT-MES-X NOT > 12
050800                 COMPUTE WS-VAL-FECHA-AAAAMMDD =
050900                     WS-VAL-AAAA * 10000
051000                     + CT-MES-X * 100 + WS-VAL-DD
051100             END-IF
051200         END-IF
051300     END-IF.
051400*
051500     MOVE WS-VAL-FECHA-AAAAMMDD TO N9-R2-LISTING-DATE.
051600*
051700 3300-VALIDAR-FECHA-LISTADO-EXIT.
051800     EXIT.
051900******************************************************************
052000*   3310 - BUSQUEDA DEL MES EN LA TABLA DE ABREVIATURAS          *
052100******************************************************************
052200 3310-BUSCAR-MES.
052300*
052400     SET CT-MES-X TO 1.
052500     SEARCH CT-MES-TABLA
052600         AT END SET CT-MES-X TO 13
052700         WHEN CT-MES-TABLA(CT-MES-X) = WS-VAL-MMM
052800             CONTINUE
052900     END-SEARCH.
053000*
053100 3310-BUSCAR-MES-EXIT.
053200     EXIT.
053300******************************************************************
053400*   3400 - VALIDACION DEL LOTE DE MERCADO (ENTERO > 0)           *
053500******************************************************************
053600 3400-VALIDAR-LOTE.
053700*
053800     IF WS-AC-LOTE IS NUMERIC
053900         MOVE WS-AC-LOTE TO WS-VAL-LOTE-NUM
054000         IF WS-VAL-LOTE-NUM NOT > 0
054100             MOVE 'LOTE DE MERCADO DEBE SER MAYOR QUE CERO'
054200                 TO WS-VAL-MOTIVO
054300             SET REGISTRO-INVALIDO TO TRUE
054400         END-IF
054500     ELSE
054600         MOVE 'LOTE DE MERCADO NO ES NUMERICO' TO WS-VAL-MOTIVO
054700         SET REGISTRO-INVALIDO TO TRUE
054800     END-IF.
054900*
055000 3400-VALIDAR-LOTE-EXIT.
055100     EXIT.
055200******************************************************************
055300*   3500 - VALIDACION DE UN RENGLON DE ETF                       *
055400******************************************************************
055500 3500-VALIDAR-ETF-REG.
055600*
055700     IF WS-ET-SYMBOL = SPACES
055800         MOVE 'SIMBOLO REQUERIDO' TO WS-VAL-MOTIVO
055900         SET REGISTRO-INVALIDO TO TRUE
056000     END-IF.
056100*
056200     IF REGISTRO-VALIDO
056300         MOVE WS-ET-SYMBOL TO WS-AC-SYMBOL
056400         PERFORM 3100-VALIDAR-SYMBOL
056500            THRU 3100-VALIDAR-SYMBOL-EXIT
056600     END-IF.
056700*
056800     IF REGISTRO-VALIDO
056900         IF WS-ET-NOMBRE = SPACES
057000             MOVE 'SIN NOMBRE DEL ETF' TO WS-VAL-MOTIVO
057100             SET REGISTRO-INVALIDO TO TRUE
057200         END-IF
057300     END-IF.
057400*
057500     IF REGISTRO-VALIDO
057600         MOVE WS-ET-ISIN TO WS-AC-ISIN
057700         PERFORM 3200-VALIDAR-ISIN
057800            THRU 3200-VALIDAR-ISIN-EXIT
057900     END-IF.
058000*
058100     IF REGISTRO-VALIDO AND WS-ET-LOTE NOT = SPACES
058200         MOVE WS-ET-LOTE TO WS-AC-LOTE
058300         PERFORM 3400-VALIDAR-LOTE
058400            THRU 3400-VALIDAR-LOTE-EXIT
058500     END-IF.
058600*
058700     IF REGISTRO-VALIDO
058800         MOVE SPACES              TO N9-R2-MAESTRO-VALOR
058900         MOVE WS-ET-SYMBOL        TO N9-R2-SYMBOL
059000         MOVE WS-ET-ISIN          TO N9-R2-ISIN
059100         MOVE 'EQ'                TO N9-R2-SERIES
059200         MOVE 'ETF'               TO N9-R2-SECURITY-TYPE
059300         MOVE 'Y'                 TO N9-R2-ACTIVE-FLAG
059400         MOVE ZERO                TO N9-R2-LISTING-DATE
059500         MOVE ZERO                TO N9-R2-PAID-UP-VALUE
059600         MOVE ZERO                TO N9-R2-MARKET-LOT
059700         MOVE ZERO                TO N9-R2-FACE-VALUE
059800*
059900         IF WS-ET-SUBYACENTE NOT = SPACES
060000             STRING 'UNDERLYING - ' DELIMITED BY SIZE
060100                    WS-ET-NOMBRE    DELIMITED BY SPACE
060200                    INTO N9-R2-SECURITY-NAME
060300         ELSE
060400             MOVE WS-ET-NOMBRE TO N9-R2-SECURITY-NAME
060500         END-IF
060600*
060700         MOVE WS-ET-FEC-LISTADO TO WS-AC-FEC-LISTADO
060800         PERFORM 3550-VALIDAR-FECHA-ETF
060900            THRU 3550-VALIDAR-FECHA-ETF-EXIT
061000*
061100         IF WS-ET-LOTE NOT = SPACES
061200             MOVE WS-VAL-LOTE-NUM TO N9-R2-MARKET-LOT
061300         END-IF
061400*
061500         IF WS-ET-FACE-VALUE IS NUMERIC
061600             MOVE WS-ET-FACE-VALUE TO N9-R2-FACE-VALUE
061700         END-IF
061800     END-IF.
061900*
062000 3500-VALIDAR-ETF-REG-EXIT.
062100     EXIT.
062200******************************************************************
062300*   3550 - FECHA DE LISTADO DEL ETF (DD-MMM-YY, SIGLO 2000)      *
062400******************************************************************
062500 3550-VALIDAR-FECHA-ETF.
062600*
062700     MOVE ZERO TO WS-VAL-FECHA-AAAAMMDD.
062800*
062900     IF WS-AC-FEC-LISTADO NOT = SPACES
063000         IF WS-AC-FEC-LISTADO(3:1) = '-'
063100            AND WS-AC-FEC-LISTADO(7:1) = '-'
063200             MOVE WS-AC-FEC-LISTADO(1:2) TO WS-VAL-DD
063300             MOVE WS-AC-FEC-LISTADO(4:3) TO WS-VAL-MMM
063400             MOVE WS-AC-FEC-LISTADO(8:2) TO WS-VAL-AA
063500             PERFORM 3310-BUSCAR-MES
063600                THRU 3310-BUSCAR-MES-EXIT
063700             IF CT-MES-X NOT > 12
063800                 COMPUTE WS-VAL-FECHA-AAAAMMDD =
063900                     (2000 + WS-VAL-AA) * 10000
064000                     + CT-MES-X * 100 + WS-VAL-DD
064100             END-IF
064200         END-IF
064300     END-IF.
064400*
064500     MOVE WS-VAL-FECHA-AAAAMMDD TO N9-R2-LISTING-DATE.
064600*
064700 3550-VALIDAR-FECHA-ETF-EXIT.
064800     EXIT.
064900******************************************************************
065000*   3600 - CAPTURA DE NUMERICOS OPCIONALES (ACCIONES)            *
065100******************************************************************
065200 3600-CAPTURAR-NUMERICOS-OPC.
065300*
065400     IF WS-AC-PAID-UP IS NUMERIC
065500         MOVE WS-AC-PAID-UP TO N9-R2-PAID-UP-VALUE
065600     END-IF.
065700     IF WS-AC-FACE-VALUE IS NUMERIC
065800         MOVE WS-AC-FACE-VALUE TO N9-R2-FACE-VALUE
065900     END-IF.
066000*
066100 3600-CAPTURAR-NUMERICOS-OPC-EXIT.
066200     EXIT.
066300******************************************************************
066400*   4000 - ESCRITURA DEL MAESTRO DE VALORES CONSOLIDADO          *
066500******************************************************************
066600 4000-ESCRIBIR-MAESTRO.
066700*
066800     WRITE FD-MAESTRO-VALOR-REG FROM N9-R2-MAESTRO-VALOR.
066900*
067000 4000-ESCRIBIR-MAESTRO-EXIT.
067100     EXIT.
067200******************************************************************
067300*   8000 - REPORTE DE CONTROL                                    *
067400******************************************************************
067500 8000-REPORTE-CONTROL.
067600*
067700     MOVE 'MAESTRO DE VALORES (U1)' TO ME-EC-UNIDAD.
067800     MOVE WS-FEC-AAAAMMDD TO ME-EC-FECHA.
067900     WRITE FD-REPORTE-CTL-REG FROM ME-ENCABEZADO-CONTROL.
068000*
068100     COMPUTE CN-TOTAL-LEIDOS    = WS-CE-LEIDOS + WS-TE-LEIDOS.
068200     COMPUTE CN-TOTAL-PARSEADOS = WS-CE-PARSEADOS + WS-TE-PARSEADOS.
068300     COMPUTE CN-TOTAL-FALLIDOS  = WS-CE-FALLIDOS + WS-TE-FALLIDOS.
068400*
068500     MOVE CN-TOTAL-LEIDOS    TO ME-TC-LEIDOS.
068600     MOVE CN-TOTAL-PARSEADOS TO ME-TC-PARSEADOS.
068700     MOVE CN-TOTAL-FALLIDOS  TO ME-TC-FALLIDOS.
068800     IF CN-TOTAL-PARSEADOS > 0
068900         MOVE 'EXITO' TO ME-TC-EXITO
069000     ELSE
069100         MOVE 'FALLA' TO ME-TC-EXITO
069200     END-IF.
069300     WRITE FD-REPORTE-CTL-REG FROM ME-TOTALES-CONTROL.
069400*
069500 8000-REPORTE-CONTROL-EXIT.
069600     EXIT.
069700******************************************************************
069800*   8100 - RENGLON DE ERROR DEL REPORTE DE CONTROL               *
069900******************************************************************
070000 8100-ESCRIBIR-RENGLON-CTL.
070100*
070200     WRITE FD-REPORTE-CTL-REG FROM ME-RENGLON-CONTROL.
070300*
070400 8100-ESCRIBIR-RENGLON-CTL-EXIT.
070500     EXIT.
070600******************************************************************
070700*   9000 - CIERRE DE ARCHIVOS                                    *
070800******************************************************************
070900 9000-FIN.
071000*
071100     CLOSE F-MAE-ACCIONES
071200           F-MAE-ETF
071300           F-MAESTRO-VALOR
071400           F-REPORTE-CTL.
071500*
071600 9000-FIN-EXIT.
071700     EXIT.
071800******************************************************************
071900*   9999 - ABEND POR ERROR DE APERTURA DE ARCHIVO                *
072000******************************************************************
072100 9999-ABEND-ARCHIVO.
072200*
072300     DISPLAY 'N91C01V - ERROR DE APERTURA DE ARCHIVO'.
072400     DISPLAY 'FS ACCIONES = ' WS-FS-MAE-ACCIONES.
072500     DISPLAY 'FS ETF      = ' WS-FS-MAE-ETF.
072600     MOVE 4 TO RETURN-CODE.
072700     STOP RUN.
072800*
072900 9999-ABEND-ARCHIVO-EXIT.
073000     EXIT.
