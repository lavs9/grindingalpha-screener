000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: N9REC01                                             *
000400*                                                                *
000500*  DESCRIPCION: LAYOUT DEL ARCHIVO DE PRECIOS DIARIOS OHLCV      *
000600*               (SYMBOL/TRADE-DATE/OPEN/HIGH/LOW/CLOSE/VOLUME)   *
000700*               Y TABLA DE HISTORIA DE HASTA 210 BARRAS USADA    *
000800*               POR EL CALCULADOR DE METRICAS N91C05C.           *
000900*                                                                *
001000******************************************************************
001100*        L O G    D E   C A M B I O S                            *
001200******************************************************************
001300*  FECHA     POR   TICKET    DESCRIPCION                        *
001400*  ------    ----  --------  -----------------------------------*
001500*  03/11/94  RTG   SCR-0101  VERSION INICIAL DEL LAYOUT          *SCR-0101
001600*  14/02/97  MCQ   SCR-0188  SE AMPLIA VOLUME A S9(15)           *SCR-0188
001700*  09/08/99  LFA   Y2K-0007  TRADE-DATE CONFIRMADO EN AAAAMMDD   *Y2K-0007
001800*  17/03/00  RTG   SCR-0234  SE AMPLIA LA TABLA DE HISTORIA DE   *SCR-0234
001900*                            180 A 210 BARRAS PARA CUBRIR LA     *
002000*                            VENTANA DE 200 RUEDAS DEL TAMIZ 6    *
002100*  06/06/01  MCQ   SCR-0247  SE VALIDA QUE HIGH NO SEA MENOR QUE *SCR-0247
002200*                            LOW EN EL RENGLON DE ENTRADA         *
002300******************************************************************
002400*
002500 01  N9-R1-OHLCV-REG.
002600     05  N9-R1-SYMBOL                PIC X(20).
002700     05  N9-R1-TRADE-DATE            PIC 9(08).
002800     05  FILLER REDEFINES N9-R1-TRADE-DATE.
002900         10  N9-R1-TRADE-AAAA        PIC 9(04).
003000         10  N9-R1-TRADE-MM          PIC 9(02).
003100         10  N9-R1-TRADE-DD          PIC 9(02).
003200     05  N9-R1-OPEN                  PIC S9(09)V9(02).
003300     05  N9-R1-HIGH                  PIC S9(09)V9(02).
003400     05  N9-R1-LOW                   PIC S9(09)V9(02).
003500     05  N9-R1-CLOSE                 PIC S9(09)V9(02).
003600     05  N9-R1-VOLUME                PIC S9(15).
003700     05  FILLER                      PIC X(10).
003800*
003900******************************************************************
004000*     TABLA DE HISTORIA (SE CARGA EN WORKING-STORAGE DE           *
004100*     N91C05C, UNA POR SIMBOLO, ORDEN ASCENDENTE POR FECHA)       *
004200******************************************************************
004300 01  N9-R1-HISTORIA.
004400     05  N9-R1-HIST-CANT             PIC S9(04) COMP VALUE ZERO.
004500     05  N9-R1-HIST-TABLA OCCURS 210 TIMES
004600                            INDEXED BY N9-R1-HX.
004700         10  N9-R1-HIST-FECHA        PIC 9(08).
004800         10  N9-R1-HIST-OPEN         PIC S9(09)V9(02).
004900         10  N9-R1-HIST-HIGH         PIC S9(09)V9(02).
005000         10  N9-R1-HIST-LOW          PIC S9(09)V9(02).
005100         10  N9-R1-HIST-CLOSE        PIC S9(09)V9(02).
005200         10  N9-R1-HIST-VOLUME       PIC S9(15).
