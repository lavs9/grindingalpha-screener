000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: N9REC07                                             *
000400*                                                                *
000500*  DESCRIPCION: LAYOUT DEL ARCHIVO DE METRICAS CALCULADAS,       *
000600*               SALIDA DEL MOTOR DE CALCULO N91C05C (UNIDAD U5). *
000700*               UN RENGLON POR SIMBOLO POR DIA; ES EL INSUMO     *
000800*               PRINCIPAL DE LOS TAMICES (N91C08R..N91C11R).     *
000900*                                                                *
001000******************************************************************
001100*        L O G    D E   C A M B I O S                            *
001200******************************************************************
001300*  FECHA     POR   TICKET    DESCRIPCION                        *
001400*  ------    ----  --------  -----------------------------------*
001500*  14/01/97  RTG   SCR-0170  VERSION INICIAL - VARIACIONES,      *SCR-0170
001600*                            MEDIAS MOVILES Y RANGO VERDADERO    *
001700*  02/06/97  RTG   SCR-0175  SE AGREGA CAJA DE DARVAS Y BANDERAS *SCR-0175
001800*                            DE MAXIMO/MINIMO DE 20 DIAS         *
001900*  20/11/97  MCQ   SCR-0183  SE AGREGA ETAPA DE WEINSTEIN Y      *SCR-0183
002000*                            AMPLITUD DE UNIVERSO (MCCLELLAN)    *
002100*  15/05/98  MCQ   SCR-0199  SE AGREGA RSI, MACD Y BANDAS DE     *SCR-0199
002200*                            BOLLINGER                           *
002300*  30/09/98  MCQ   SCR-0208  SE AGREGA ADX/DI Y PERCENTIL DE     *SCR-0208
002400*                            FORTALEZA RELATIVA (VARS/VARW)      *
002500*  09/08/99  LFA   Y2K-0007  CALC-DATE CONFIRMADO A 4 DIGITOS    *Y2K-0007
002600*                            DE ANIO EN TODO EL RENGLON          *
002700*  11/09/00  RTG   SCR-0241  SE ACLARA QUE ESTE RENGLON SOLO SALE*SCR-0241
002800*                            PARA SIMBOLOS ACTIVOS ('Y' EN EL     *
002900*                            MAESTRO), TRAS EL DEFECTO SCR-0241   *
003000*                            EN 1100-CARGAR-ACTIVOS DE N91C05C    *
003100*  19/11/02  MCQ   SCR-0257  SE AGREGA NOTA SOBRE EL OSCILADOR   *SCR-0257
003200*                            MCCLELLAN LEIDO POR EL TAMIZ 8       *
003300******************************************************************
003400*
003500 01  N9-R7-METRICAS-REG.
003600     05  N9-R7-SYMBOL                PIC X(20).
003700     05  N9-R7-CALC-DATE             PIC 9(08).
003800     05  FILLER REDEFINES N9-R7-CALC-DATE.
003900         10  N9-R7-CALC-AAAA         PIC 9(04).
004000         10  N9-R7-CALC-MM           PIC 9(02).
004100         10  N9-R7-CALC-DD           PIC 9(02).
004200*
004300*        VARIACIONES DE PRECIO
004400     05  N9-R7-CHG-1D-PCT            PIC S9(05)V9(04).
004500     05  N9-R7-CHG-1W-PCT            PIC S9(05)V9(04).
004600     05  N9-R7-CHG-1M-PCT            PIC S9(05)V9(04).
004700     05  N9-R7-CHG-3M-PCT            PIC S9(05)V9(04).
004800     05  N9-R7-CHG-6M-PCT            PIC S9(05)V9(04).
004900     05  N9-R7-CHG-1D-VAL            PIC S9(09)V9(02).
005000*
005100*        RANGO VERDADERO Y VOLATILIDAD
005200     05  N9-R7-ATR-14                PIC S9(09)V9(04).
005300     05  N9-R7-ATR-PCT               PIC S9(05)V9(04).
005400     05  N9-R7-ADR-PCT               PIC S9(05)V9(04).
005500     05  N9-R7-TODAY-RANGE-PCT       PIC S9(05)V9(04).
005600*
005700*        VOLUMEN
005800     05  N9-R7-VOL-50D-AVG           PIC 9(15).
005900     05  N9-R7-RVOL                  PIC S9(05)V9(04).
006000     05  N9-R7-VOL-SURGE-FLAG        PIC 9(01).
006100*
006200*        MEDIAS MOVILES (GRUPO CONTIGUO - VER REDEFINES ABAJO)
006300     05  N9-R7-MEDIAS.
006400         10  N9-R7-EMA-10            PIC S9(09)V9(04).
006500         10  N9-R7-SMA-20            PIC S9(09)V9(04).
006600         10  N9-R7-SMA-50            PIC S9(09)V9(04).
006700         10  N9-R7-SMA-100           PIC S9(09)V9(04).
006800         10  N9-R7-SMA-200           PIC S9(09)V9(04).
006900     05  FILLER REDEFINES N9-R7-MEDIAS.
007000         10  N9-R7-MEDIA-TABLA OCCURS 5 TIMES
007100                               INDEXED BY N9-R7-MD-X
007200                               PIC S9(09)V9(04).
007300*
007400     05  N9-R7-DIST-EMA10-PCT        PIC S9(05)V9(04).
007500     05  N9-R7-DIST-SMA50-PCT        PIC S9(05)V9(04).
007600     05  N9-R7-DIST-SMA200-PCT       PIC S9(05)V9(04).
007700     05  N9-R7-MA-STACKED-FLAG       PIC 9(01).
007800     05  N9-R7-ATR-EXT-SMA50         PIC S9(05)V9(04).
007900     05  N9-R7-LOD-ATR-PCT           PIC S9(05)V9(04).
008000     05  N9-R7-LOD-TIGHT-FLAG        PIC 9(01).
008100*
008200*        CAJA DE DARVAS
008300     05  N9-R7-DARVAS-HIGH           PIC S9(09)V9(02).
008400     05  N9-R7-DARVAS-LOW            PIC S9(09)V9(02).
008500     05  N9-R7-DARVAS-POS-PCT        PIC S9(05)V9(04).
008600     05  N9-R7-NEW-20D-HIGH-FLAG     PIC 9(01).
008700     05  N9-R7-NEW-20D-LOW-FLAG      PIC 9(01).
008800     05  N9-R7-ORH-PROXY             PIC S9(09)V9(02).
008900     05  N9-R7-M30-RECLAIM-FLAG      PIC 9(01).
009000     05  N9-R7-VCP-SCORE             PIC 9(01).
009100*
009200*        ETAPA DE WEINSTEIN
009300     05  N9-R7-STAGE                 PIC 9(01).
009400     05  N9-R7-STAGE-DETAIL          PIC X(02).
009500*
009600*        AMPLITUD DE UNIVERSO / MCCLELLAN
009700     05  N9-R7-UNIV-UP-CNT           PIC 9(05).
009800     05  N9-R7-UNIV-DOWN-CNT         PIC 9(05).
009900     05  N9-R7-MCCLELLAN-OSC         PIC S9(07)V9(02).
010000     05  N9-R7-MCCLELLAN-SUM         PIC S9(07)V9(02).
010100*
010200*        PROXIES DE RRG POR SIMBOLO
010300     05  N9-R7-RS-RATIO              PIC S9(05)V9(02).
010400     05  N9-R7-RS-MOMENTUM           PIC S9(05)V9(02).
010500     05  N9-R7-GREEN-CANDLE-FLAG     PIC 9(01).
010600*
010700*        RSI(14)
010800     05  N9-R7-RSI-14                PIC S9(03)V9(04).
010900     05  N9-R7-RSI-OVERSOLD-FLAG     PIC 9(01).
011000     05  N9-R7-RSI-OVERBOUGHT-FLAG   PIC 9(01).
011100*
011200*        MACD(12,26,9)
011300     05  N9-R7-MACD-LINE             PIC S9(07)V9(04).
011400     05  N9-R7-MACD-SIGNAL           PIC S9(07)V9(04).
011500     05  N9-R7-MACD-HIST             PIC S9(07)V9(04).
011600     05  N9-R7-MACD-BULL-X-FLAG      PIC 9(01).
011700     05  N9-R7-MACD-BEAR-X-FLAG      PIC 9(01).
011800*
011900*        BANDAS DE BOLLINGER(20,2)
012000     05  N9-R7-BB-UPPER              PIC S9(09)V9(04).
012100     05  N9-R7-BB-MIDDLE             PIC S9(09)V9(04).
012200     05  N9-R7-BB-LOWER              PIC S9(09)V9(04).
012300     05  N9-R7-BB-BANDWIDTH-PCT      PIC S9(05)V9(04).
012400     05  N9-R7-BB-SQUEEZE-FLAG       PIC 9(01).
012500*
012600*        ADX(14) / DI+ / DI-
012700     05  N9-R7-ADX-14                PIC S9(03)V9(04).
012800     05  N9-R7-DI-PLUS               PIC S9(03)V9(04).
012900     05  N9-R7-DI-MINUS              PIC S9(03)V9(04).
013000     05  N9-R7-STRONG-TREND-FLAG     PIC 9(01).
013100*
013200*        PERCENTIL DE FORTALEZA RELATIVA (UNIVERSO)
013300     05  N9-R7-RS-PERCENTILE         PIC S9(03)V9(02).
013400     05  N9-R7-VARS-SCORE            PIC S9(05)V9(04).
013500     05  N9-R7-VARW-SCORE            PIC S9(05)V9(04).
013600     05  FILLER                      PIC X(06).
