000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: N9REC09                                             *
000400*                                                                *
000500*  DESCRIPCION: LAYOUT DE CLASIFICACION INDUSTRIAL, INSUMO DEL   *
000600*               TAMIZ DE INDUSTRIAS LIDERES N91C10R (UNIDAD U8). *
000700*                                                                *
000800******************************************************************
000900*        L O G    D E   C A M B I O S                            *
001000******************************************************************
001100*  FECHA     POR   TICKET    DESCRIPCION                        *
001200*  ------    ----  --------  -----------------------------------*
001300*  21/08/98  MCQ   SCR-0207  VERSION INICIAL DEL LAYOUT          *SCR-0207
001400*  09/08/99  LFA   Y2K-0007  SIN CAMBIOS, REVISADO PARA EL       *Y2K-0007
001500*                            PROYECTO DE FECHA 2000              *
001600*  02/07/00  RTG   SCR-0242  SE ACLARA QUE INDUSTRY QUEDA EN     *SCR-0242
001700*                            BLANCO SI EL SIMBOLO NO CRUZA        *
001800*                            CONTRA ESTE MAESTRO                 *
001900*  14/04/03  MCQ   SCR-0259  SE ACLARA QUE N9-R9-SECTOR NO SE    *SCR-0259
002000*                            USA EN EL TAMIZ 9 DE N91C10R - SOLO  *
002100*                            SYMBOL E INDUSTRY SE CARGAN A TABLA  *
002200******************************************************************
002300*
002400 01  N9-R9-INDUSTRIA-REG.
002500     05  N9-R9-SYMBOL                PIC X(20).
002600     05  N9-R9-SECTOR                PIC X(40).
002700     05  N9-R9-INDUSTRY              PIC X(40).
002800     05  FILLER                      PIC X(10).
