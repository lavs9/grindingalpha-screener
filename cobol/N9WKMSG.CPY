000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: N9WKMSG                                             *
000400*                                                                *
000500*  APLICACION: N9 - TAMIZADO NOCTURNO DE ACCIONES (NSE)          *
000600*                                                                *
000700*  DESCRIPCION: MENSAJES Y LINEA DE DETALLE DEL REPORTE DE       *
000800*               CONTROL (RENGLONES "ROW NNNNN <MOTIVO>") QUE     *
000900*               EMITEN LOS VALIDADORES U1-U4 Y EL CALCULADOR U5. *
001000*                                                                *
001100******************************************************************
001200*        L O G    D E   C A M B I O S                            *
001300******************************************************************
001400*  FECHA     POR   TICKET    DESCRIPCION                        *
001500*  ------    ----  --------  -----------------------------------*
001600*  11/05/91  RTG   SCR-0009  VERSION INICIAL                     *SCR-0009
001700*  22/09/96  MCQ   SCR-0140  SE AMPLIA ME-MOTIVO-RECHAZO A 60    *SCR-0140
001800*                            POSICIONES                          *
001900*  09/08/99  LFA   Y2K-0007  SIN CAMBIOS DE FORMATO, REVISADO    *Y2K-0007
002000*                            PARA EL PROYECTO DE FECHA 2000      *
002100*  25/04/00  RTG   SCR-0254  SE ACLARA QUE ME-RC-NUM-FILA REFLEJA*SCR-0254
002200*                            EL NUMERO DE RENGLON FISICO, NO EL   *
002300*                            NUMERO DE REGISTRO VALIDO             *
002400*  17/09/02  MCQ   SCR-0256  SE ACLARA QUE LOS VALIDADORES       *SCR-0256
002500*                            ESCRIBEN EL MOTIVO DE RECHAZO EN     *
002600*                            ME-RC-MOTIVO; ME-MOTIVO-RECHAZO NO SE*
002700*                            USA POR NINGUN PROGRAMA VIGENTE      *
002800******************************************************************
002900*
003000 01  ME-MENSAJES-ERROR.
003100     05  ME-TECLA-INCORRECTA         PIC X(40)
003200         VALUE 'ARCHIVO SIN REGISTROS VALIDOS'.
003300     05  ME-RENGLON-CONTROL.
003400         10  ME-RC-LITERAL           PIC X(04)  VALUE 'ROW '.
003500         10  ME-RC-NUM-FILA          PIC ZZZZ9.
003600         10  FILLER                  PIC X(01)  VALUE SPACE.
003700         10  ME-RC-MOTIVO            PIC X(60)  VALUE SPACES.
003800     05  ME-MOTIVO-RECHAZO           PIC X(60)  VALUE SPACES.
003900     05  FILLER                      PIC X(20)  VALUE SPACES.
004000*
004100******************************************************************
004200*          LINEA DE ENCABEZADO DEL REPORTE DE CONTROL             *
004300******************************************************************
004400 01  ME-ENCABEZADO-CONTROL.
004500     05  FILLER                      PIC X(15)
004600         VALUE 'REPORTE DE '.
004700     05  ME-EC-UNIDAD                PIC X(30)  VALUE SPACES.
004800     05  FILLER                      PIC X(10)  VALUE SPACES.
004900     05  ME-EC-FECHA                 PIC X(10)  VALUE SPACES.
005000     05  FILLER                      PIC X(68)  VALUE SPACES.
005100*
005200 01  ME-TOTALES-CONTROL.
005300     05  FILLER                      PIC X(20)
005400         VALUE 'TOTAL LEIDOS......:'.
005500     05  ME-TC-LEIDOS                PIC ZZZ,ZZ9.
005600     05  FILLER                      PIC X(20)
005700         VALUE '  PARSEADOS......:'.
005800     05  ME-TC-PARSEADOS             PIC ZZZ,ZZ9.
005900     05  FILLER                      PIC X(20)
006000         VALUE '  FALLIDOS.......:'.
006100     05  ME-TC-FALLIDOS              PIC ZZZ,ZZ9.
006200     05  ME-TC-EXITO                 PIC X(10)  VALUE SPACES.
006300     05  FILLER                      PIC X(30)  VALUE SPACES.
