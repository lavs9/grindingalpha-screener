000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: N9REC04                                             *
000400*                                                                *
000500*  DESCRIPCION: LAYOUT DE CAPITALIZACION DE MERCADO, SALIDA DEL  *
000600*               VALIDADOR N91C03V (UNIDAD U3).                  *
000700*                                                                *
000800******************************************************************
000900*        L O G    D E   C A M B I O S                            *
001000******************************************************************
001100*  FECHA     POR   TICKET    DESCRIPCION                        *
001200*  ------    ----  --------  -----------------------------------*
001300*  09/09/95  RTG   SCR-0122  VERSION INICIAL DEL LAYOUT          *SCR-0122
001400*  06/04/98  MCQ   SCR-0205  MARKET-CAP AMPLIADO A S9(16)V9(02)  *SCR-0205
001500*                            (CRORES) POR SOLICITUD DE GERENCIA  *
001600*  09/08/99  LFA   Y2K-0007  TRADE-DATE CONFIRMADO A 4 DIGITOS   *Y2K-0007
001700*  20/06/00  RTG   SCR-0238  SE ACLARA QUE N91C03V RECHAZA EL    *SCR-0238
001800*                            RENGLON SI MARKET-CAP VIENE EN CERO  *
001900*  15/02/02  MCQ   SCR-0252  SE DOCUMENTA LA FECHA UNICA POR     *SCR-0252
002000*                            CORRIDA QUE VALIDA N91C03V            *
002100******************************************************************
002200*
002300 01  N9-R4-CAPITALIZACION.
002400     05  N9-R4-TRADE-DATE            PIC 9(08).
002500     05  FILLER REDEFINES N9-R4-TRADE-DATE.
002600         10  N9-R4-TRADE-AAAA        PIC 9(04).
002700         10  N9-R4-TRADE-MM          PIC 9(02).
002800         10  N9-R4-TRADE-DD          PIC 9(02).
002900     05  N9-R4-SYMBOL                PIC X(20).
003000     05  N9-R4-SERIES                PIC X(04).
003100     05  N9-R4-CATEGORY              PIC X(20).
003200     05  N9-R4-FACE-VALUE            PIC S9(05)V9(02).
003300     05  N9-R4-ISSUE-SIZE            PIC 9(15).
003400     05  N9-R4-CLOSE-PRICE           PIC S9(09)V9(02).
003500     05  N9-R4-MARKET-CAP            PIC S9(16)V9(02).
003600     05  FILLER                      PIC X(10).
