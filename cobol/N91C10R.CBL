000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: N91C10R                                             *
000400*                                                                *
000500*  FECHA CREACION: 05/10/1998                                    *
000600*                                                                *
000700*  AUTOR: R. TORRES GARZA - FACTORIA                             *
000800*                                                                *
000900*  APLICACION: N9 - TAMIZADO NOCTURNO DE ACCIONES (NSE)          *
001000*                                                                *
001100******************************************************************
001200* DOCUMENTACION.                                                 *
001300* ------------------                                             *
001400* INDUSTRIAS LIDERES Y CARTAS RRG (UNIDAD U8 - TAMICES 9 Y 10)    *
001500* ------------------                                             *
001600* TAMIZ 9 - AGRUPA EL ARCHIVO DE METRICAS (N9REC07) POR INDUSTRIA *
001700*   (CLASIFICACION DE N9REC09), CALCULA EL PROMEDIO DE VARS,      *
001800*   VARW, CAMBIO 1 SEMANA Y CAMBIO 1 MES DE CADA GRUPO, ORDENA    *
001900*   DESCENDENTE POR PROMEDIO DE VARS Y REPORTA LAS 20 INDUSTRIAS  *
002000*   DE MAYOR FORTALEZA, CON LAS 4 ACCIONES DE MAYOR CAMBIO DE 1   *
002100*   MES DENTRO DE CADA UNA.                                       *
002200* TAMIZ 10 - NO RECALCULA NADA: TOMA EL REPORTE YA PRODUCIDO POR  *
002300*   N91C07C (CALCULADORA DE ROTACION RELATIVA, UNIDAD U7) Y LO    *
002400*   REPRODUCE COMO UNA SECCION MAS DE ESTE TAMIZADO, CON SU       *
002500*   PROPIO ENCABEZADO DE TAMIZ.                                   *
002600******************************************************************
002700*                                                                *
002800*         I D E N T I F I C A T I O N   D I V I S I O N          *
002900*                                                                *
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200*
003300 PROGRAM-ID.    N91C10R.
003400 AUTHOR.        R. TORRES GARZA.
003500 INSTALLATION.  FACTORIA - DEPARTAMENTO DE SISTEMAS.
003600 DATE-WRITTEN.  05/10/1998.
003700 DATE-COMPILED.
003800 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
003900******************************************************************
004000*        L O G    D E   C A M B I O S                            *
004100******************************************************************
004200*  FECHA     POR   TICKET    DESCRIPCION                        *
004300*  ------    ----  --------  -----------------------------------*
004400*  05/10/98  RTG   SCR-0213  VERSION INICIAL - TAMIZ 9, TOP 20   *SCR-0213
004500*                            INDUSTRIAS POR PROMEDIO DE VARS      *
004600*  19/11/98  RTG   SCR-0216  SE AGREGAN LAS 4 ACCIONES LIDERES   *SCR-0216
004700*                            POR CAMBIO DE 1 MES DENTRO DE CADA   *
004800*                            INDUSTRIA                            *
004900*  30/01/99  MCQ   SCR-0221  SE AGREGA EL TAMIZ 10 (REIMPRESION  *SCR-0221
005000*                            DEL REPORTE RRG DE N91C07C)          *
005100*  09/08/99  LFA   Y2K-0007  FECHA DE CORRIDA CONFIRMADA A 4     *Y2K-0007
005200*                            DIGITOS DE ANIO EN LA TARJETA PARM   *
005300*  02/07/00  RTG   SCR-0242  SE EXCLUYE INDUSTRIA DEL PROMEDIO   *SCR-0242
005400*                            SI NO TRAE NINGUN SIMBOLO CON        *
005500*                            METRICAS VALIDAS EN EL DIA           *
005600*  14/04/03  MCQ   SCR-0259  SE ACLARA QUE 4020-COMPARAR-GI SOLO *SCR-0259
005700*                            INTERCAMBIA CON '<' ESTRICTO; LAS     *
005800*                            INDUSTRIAS CON IGUAL PROMEDIO DE VARS *
005900*                            QUEDAN EN EL ORDEN EN QUE SE CARGARON *
006000******************************************************************
006100*                                                                *
006200*        E N V I R O N M E N T         D I V I S I O N           *
006300*                                                                *
006400******************************************************************
006500 ENVIRONMENT DIVISION.
006600*
006700 CONFIGURATION SECTION.
006800*
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100*
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT F-CLASIFICACION  ASSIGN TO SALIND
007500         ORGANIZATION IS SEQUENTIAL
007600         FILE STATUS IS WS-FS-CLASIFICACION.
007700     SELECT F-METRICAS       ASSIGN TO SALMET
007800         ORGANIZATION IS SEQUENTIAL
007900         FILE STATUS IS WS-FS-METRICAS.
008000     SELECT F-REPORTE-RRG    ASSIGN TO RPTRRG
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS WS-FS-REPORTE-RRG.
008300     SELECT F-REPORTE-TAMIZ  ASSIGN TO RPTTM3
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS WS-FS-REPORTE-TAMIZ.
008600******************************************************************
008700*                                                                *
008800*                D A T A            D I V I S I O N              *
008900*                                                                *
009000******************************************************************
009100 DATA DIVISION.
009200 FILE SECTION.
009300*
009400 FD  F-CLASIFICACION
009500     RECORDING MODE IS F.
009600 01  FD-CLASIFICACION-REG          PIC X(110).
009700*
009800 FD  F-METRICAS
009900     RECORDING MODE IS F.
010000 01  FD-METRICAS-REG               PIC X(500).
010100*
010200 FD  F-REPORTE-RRG
010300     RECORDING MODE IS F.
010400 01  FD-REPORTE-RRG-REG            PIC X(133).
010500*
010600 FD  F-REPORTE-TAMIZ
010700     RECORDING MODE IS F.
010800 01  FD-REPORTE-TAMIZ-REG          PIC X(133).
010900******************************************************************
011000*                                                                *
011100*         W O R K I N G   S T O R A G E   S E C T I O N          *
011200******************************************************************
011300 WORKING-STORAGE SECTION.
011400*
011500     COPY N9WKAUX.
011600     COPY N9REC07.
011700     COPY N9REC09.
011800*
011900 01  WS-ESTADOS-ARCHIVO.
012000     05  WS-FS-CLASIFICACION        PIC X(02) VALUE '00'.
012100     05  WS-FS-METRICAS             PIC X(02) VALUE '00'.
012200     05  WS-FS-REPORTE-RRG          PIC X(02) VALUE '00'.
012300     05  WS-FS-REPORTE-TAMIZ        PIC X(02) VALUE '00'.
012400     05  FILLER                     PIC X(04) VALUE SPACES.
012500*
012600 01  SW-SWITCHES.
012700     05  SW-FIN-CLASIFICACION       PIC X(01) VALUE 'N'.
012800         88  FIN-CLASIFICACION                  VALUE 'S'.
012900     05  SW-FIN-METRICAS            PIC X(01) VALUE 'N'.
013000         88  FIN-METRICAS                       VALUE 'S'.
013100     05  SW-FIN-RRG                 PIC X(01) VALUE 'N'.
013200         88  FIN-RRG                            VALUE 'S'.
013300     05  SW-GRUPO-VALIDO            PIC X(01) VALUE 'N'.
013400         88  GRUPO-VALIDO                       VALUE 'S'.
013500     05  FILLER                     PIC X(04) VALUE SPACES.
013600*
013700******************************************************************
013800*       TARJETA DE PARAMETROS (SYSIN) - SOLO FECHA DE CORRIDA    *
013900******************************************************************
014000 01  WS-TARJETA-PARM                PIC X(80) VALUE SPACES.
014100*
014200 01  WS-AREA-PARM.
014300     05  WS-PARM-FECHA              PIC 9(08).
014400     05  FILLER REDEFINES WS-PARM-FECHA.
014500         10  WS-PARM-FEC-AAAA       PIC 9(04).
014600         10  WS-PARM-FEC-MM         PIC 9(02).
014700         10  WS-PARM-FEC-DD         PIC 9(02).
014800     05  FILLER                     PIC X(72) VALUE SPACES.
014900*
015000******************************************************************
015100*          CONSTANTES DEL TAMIZ 9                                 *
015200******************************************************************
015300 77  WS-CANT-TOP-INDUSTRIAS         PIC S9(02) COMP VALUE 20.
015400 77  WS-CANT-TOP-ACCIONES           PIC S9(01) COMP VALUE 4.
015500*
015600******************************************************************
015700*          TABLA DE CLASIFICACION INDUSTRIAL (SIMBOLO->INDUSTRIA)*
015800******************************************************************
015900 01  WS-TABLA-CLASIF.
016000     05  WS-CI-CANT                 PIC S9(04) COMP VALUE ZERO.
016100     05  WS-CI-DETALLE OCCURS 6000 TIMES
016200                       INDEXED BY WS-CI-X.
016300         10  WS-CI-SIMBOLO          PIC X(20).
016400         10  WS-CI-INDUSTRIA        PIC X(40).
016500 01  FILLER REDEFINES WS-TABLA-CLASIF.
016600     05  FILLER                     PIC S9(04) COMP.
016700     05  FILLER                     PIC X(60) OCCURS 6000 TIMES.
016800*
016900 01  WS-INDUSTRIA-ENC               PIC X(40) VALUE SPACES.
017000*
017100******************************************************************
017200*   TAMIZ 9 - GRUPOS DE INDUSTRIA (ACUMULADORES Y PROMEDIOS)      *
017300******************************************************************
017400 01  WS-TABLA-GRUPO-IND.
017500     05  WS-GI-CANT-GRUPOS          PIC S9(04) COMP VALUE ZERO.
017600     05  WS-GI-DETALLE OCCURS 200 TIMES
017700                       INDEXED BY WS-GI-X WS-GI-OX.
017800         10  WS-GI-INDUSTRIA        PIC X(40).
017900         10  WS-GI-CANT             PIC S9(05)       COMP
018000                                     VALUE ZERO.
018100         10  WS-GI-SUMA-VARS        PIC S9(09)V9(04) COMP-3
018200                                     VALUE ZERO.
018300         10  WS-GI-SUMA-VARW        PIC S9(09)V9(04) COMP-3
018400                                     VALUE ZERO.
018500         10  WS-GI-SUMA-CHG1S       PIC S9(09)V9(04) COMP-3
018600                                     VALUE ZERO.
018700         10  WS-GI-SUMA-CHG1M       PIC S9(09)V9(04) COMP-3
018800                                     VALUE ZERO.
018900         10  WS-GI-AVG-VARS         PIC S9(05)V9(02) COMP-3
019000                                     VALUE ZERO.
019100         10  WS-GI-AVG-VARW         PIC S9(05)V9(02) COMP-3
019200                                     VALUE ZERO.
019300         10  WS-GI-AVG-CHG1S        PIC S9(05)V9(02) COMP-3
019400                                     VALUE ZERO.
019500         10  WS-GI-AVG-CHG1M        PIC S9(05)V9(02) COMP-3
019600                                     VALUE ZERO.
019700*
019800 01  WS-GI-SCRATCH.
019900     05  WS-GIS-INDUSTRIA           PIC X(40).
020000     05  WS-GIS-CANT                PIC S9(05)       COMP.
020100     05  WS-GIS-SUMA-VARS           PIC S9(09)V9(04) COMP-3.
020200     05  WS-GIS-SUMA-VARW           PIC S9(09)V9(04) COMP-3.
020300     05  WS-GIS-SUMA-CHG1S          PIC S9(09)V9(04) COMP-3.
020400     05  WS-GIS-SUMA-CHG1M          PIC S9(09)V9(04) COMP-3.
020500     05  WS-GIS-AVG-VARS            PIC S9(05)V9(02) COMP-3.
020600     05  WS-GIS-AVG-VARW            PIC S9(05)V9(02) COMP-3.
020700     05  WS-GIS-AVG-CHG1S           PIC S9(05)V9(02) COMP-3.
020800     05  WS-GIS-AVG-CHG1M           PIC S9(05)V9(02) COMP-3.
020900     05  FILLER                     PIC X(04) VALUE SPACES.
021000*
021100******************************************************************
021200*   TAMIZ 9 - TABLA PLANA DE TODAS LAS ACCIONES (INSUMO DE LA    *
021300*   BUSQUEDA DE LAS 4 LIDERES POR CAMBIO DE 1 MES EN CADA GRUPO) *
021400******************************************************************
021500 01  WS-TABLA-DETALLE-IND.
021600     05  WS-DT-CANT                 PIC S9(04) COMP VALUE ZERO.
021700     05  WS-DT-DETALLE OCCURS 6000 TIMES
021800                       INDEXED BY WS-DT-X.
021900         10  WS-DT-SIMBOLO          PIC X(20).
022000         10  WS-DT-INDUSTRIA        PIC X(40).
022100         10  WS-DT-CHG1M            PIC S9(05)V9(04).
022200 01  FILLER REDEFINES WS-TABLA-DETALLE-IND.
022300     05  FILLER                     PIC S9(04) COMP.
022400     05  FILLER                     PIC X(66) OCCURS 6000 TIMES.
022500*
022600******************************************************************
022700*   TAMIZ 9 - LAS 4 ACCIONES DE MAYOR CAMBIO DE 1 MES DE LA      *
022800*   INDUSTRIA QUE SE ESTA REPORTANDO                             *
022900******************************************************************
023000 01  WS-TABLA-TOP4.
023100     05  WS-T4-DETALLE OCCURS 4 TIMES
023200                       INDEXED BY WS-T4-X WS-T4-OX
023300                                  WS-T4-MIN-X.
023400         10  WS-T4-SIMBOLO          PIC X(20) VALUE SPACES.
023500         10  WS-T4-CHG1M            PIC S9(05)V9(04)
023600                                     VALUE -99999.9999.
023700*
023800 01  WS-T4-SCRATCH.
023900     05  WS-T4S-SIMBOLO             PIC X(20).
024000     05  WS-T4S-CHG1M               PIC S9(05)V9(04).
024100     05  FILLER                     PIC X(04) VALUE SPACES.
024200*
024300******************************************************************
024400*          AREA DE TRABAJO PARA ORDENAMIENTO (REUTILIZABLE)      *
024500******************************************************************
024600 01  WS-AREA-ORDEN.
024700     05  WS-OX                      PIC S9(04) COMP VALUE ZERO.
024800     05  WS-OY                      PIC S9(04) COMP VALUE ZERO.
024900     05  FILLER                     PIC X(04) VALUE SPACES.
025000*
025100******************************************************************
025200*          RENGLONES DEL REPORTE                                 *
025300******************************************************************
025400 01  WS-LINEA-TITULO.
025500     05  FILLER                     PIC X(10) VALUE 'TAMIZ '.
025600     05  WS-LT-NUMERO               PIC 9(02).
025700     05  FILLER                     PIC X(03) VALUE ' - '.
025800     05  WS-LT-NOMBRE               PIC X(35) VALUE SPACES.
025900     05  FILLER                     PIC X(08) VALUE 'FECHA: '.
026000     05  WS-LT-FECHA                PIC 9(08).
026100     05  FILLER                     PIC X(06) VALUE SPACES.
026200     05  WS-LT-CRITERIO             PIC X(58) VALUE SPACES.
026300*
026400 01  WS-LINEA-ENCABEZADO-T9.
026500     05  FILLER PIC X(30) VALUE 'INDUSTRIA'.
026600     05  FILLER PIC X(08) VALUE 'CANT'.
026700     05  FILLER PIC X(12) VALUE 'AVG VARS'.
026800     05  FILLER PIC X(12) VALUE 'AVG VARW'.
026900     05  FILLER PIC X(10) VALUE 'AVG 1SEM'.
027000     05  FILLER PIC X(10) VALUE 'AVG 1MES'.
027100     05  FILLER PIC X(51) VALUE SPACES.
027200*
027300 01  WS-RENGLON-T9.
027400     05  WS-R9-ROTULO               PIC X(30).
027500     05  FILLER                     PIC X(02) VALUE SPACES.
027600     05  WS-R9-CANT                 PIC ZZ,ZZ9.
027700     05  FILLER                     PIC X(04) VALUE SPACES.
027800     05  WS-R9-AVG-VARS             PIC -ZZZ9.99.
027900     05  FILLER                     PIC X(03) VALUE SPACES.
028000     05  WS-R9-AVG-VARW             PIC -ZZZ9.99.
028100     05  FILLER                     PIC X(03) VALUE SPACES.
028200     05  WS-R9-AVG-CHG1S            PIC -ZZZ9.99.
028300     05  FILLER                     PIC X(03) VALUE SPACES.
028400     05  WS-R9-AVG-CHG1M            PIC -ZZZ9.99.
028500     05  FILLER                     PIC X(48) VALUE SPACES.
028600*
028700 01  WS-RENGLON-T9-DET.
028800     05  FILLER                     PIC X(10) VALUE SPACES.
028900     05  WS-R9D-SIMBOLO             PIC X(20).
029000     05  FILLER                     PIC X(04) VALUE SPACES.
029100     05  FILLER                     PIC X(20)
029200                              VALUE 'CAMBIO 1 MES: '.
029300     05  WS-R9D-CHG1M               PIC -ZZZ9.99.
029400     05  FILLER                     PIC X(71) VALUE SPACES.
029500*
029600 01  WS-LINEA-BLANCO                PIC X(133) VALUE SPACES.
029700*
029800******************************************************************
029900*                                                                *
030000*              P R O C E D U R E   D I V I S I O N               *
030100*                                                                *
030200******************************************************************
030300 PROCEDURE DIVISION.
030400*
030500 0000-MAINLINE.
030600*
030700     PERFORM 1000-INICIO
030800        THRU 1000-INICIO-EXIT.
030900*
031000     PERFORM 1100-CARGAR-CLASIF
031100        THRU 1100-CARGAR-CLASIF-EXIT
031200        UNTIL FIN-CLASIFICACION.
031300*
031400     PERFORM 2000-CLASIFICAR-METRICAS
031500        THRU 2000-CLASIFICAR-METRICAS-EXIT
031600        UNTIL FIN-METRICAS.
031700*
031800     PERFORM 3000-CALCULAR-PROMEDIOS
031900        THRU 3000-CALCULAR-PROMEDIOS-EXIT
032000        VARYING WS-GI-X FROM 1 BY 1
032100        UNTIL WS-GI-X > WS-GI-CANT-GRUPOS.
032200*
032300     PERFORM 4000-ORDENAR-GRUPOS
032400        THRU 4000-ORDENAR-GRUPOS-EXIT.
032500*
032600     PERFORM 5000-ESCRIBIR-TAMIZ-09
032700        THRU 5000-ESCRIBIR-TAMIZ-09-EXIT.
032800*
032900     PERFORM 6000-ESCRIBIR-TAMIZ-10
033000        THRU 6000-ESCRIBIR-TAMIZ-10-EXIT.
033100*
033200     PERFORM 9000-FIN
033300        THRU 9000-FIN-EXIT.
033400*
033500     STOP RUN.
033600*
033700******************************************************************
033800*   1000 - APERTURA DE ARCHIVOS Y LECTURA DE LA TARJETA DE PARM  *
033900******************************************************************
034000 1000-INICIO.
034100*
034200     MOVE 'N91C10R' TO WS-PROGRAMA.
034300     OPEN INPUT  F-CLASIFICACION
034400     OPEN INPUT  F-METRICAS
034500     OPEN OUTPUT F-REPORTE-TAMIZ.
034600*
034700     IF WS-FS-CLASIFICACION NOT = '00' OR WS-FS-METRICAS NOT = '00'
034800         PERFORM 9999-ABEND-ARCHIVO
034900            THRU 9999-ABEND-ARCHIVO-EXIT
035000     END-IF.
035100*
035200     ACCEPT WS-TARJETA-PARM FROM SYSIN.
035300     MOVE WS-TARJETA-PARM(1:8) TO WS-AREA-PARM.
035400     MOVE WS-PARM-FECHA TO WS-LT-FECHA.
035500*
035600 1000-INICIO-EXIT.
035700     EXIT.
035800******************************************************************
035900*   1100 - CARGA DE LA CLASIFICACION INDUSTRIAL (N9REC09)        *
036000******************************************************************
036100 1100-CARGAR-CLASIF.
036200*
036300     READ F-CLASIFICACION INTO N9-R9-INDUSTRIA-REG
036400         AT END SET FIN-CLASIFICACION TO TRUE
036500     END-READ.
036600*
036700     IF NOT FIN-CLASIFICACION AND WS-CI-CANT < 6000
036800         ADD 1 TO WS-CI-CANT
036900         SET WS-CI-X TO WS-CI-CANT
037000         MOVE N9-R9-SYMBOL   TO WS-CI-SIMBOLO(WS-CI-X)
037100         MOVE N9-R9-INDUSTRY TO WS-CI-INDUSTRIA(WS-CI-X)
037200     END-IF.
037300*
037400 1100-CARGAR-CLASIF-EXIT.
037500     EXIT.
037600******************************************************************
037700*   2000 - LECTURA DE UN RENGLON DE METRICAS: CLASIFICA POR      *
037800*          INDUSTRIA, ACUMULA EL GRUPO Y GUARDA EL DETALLE PLANO *
037900******************************************************************
038000 2000-CLASIFICAR-METRICAS.
038100*
038200     READ F-METRICAS INTO N9-R7-METRICAS-REG
038300         AT END SET FIN-METRICAS TO TRUE
038400     END-READ.
038500*
038600     IF NOT FIN-METRICAS
038700         PERFORM 2100-BUSCAR-INDUSTRIA
038800            THRU 2100-BUSCAR-INDUSTRIA-EXIT
038900         PERFORM 2200-ACUMULAR-GRUPO
039000            THRU 2200-ACUMULAR-GRUPO-EXIT
039100         PERFORM 2300-GUARDAR-DETALLE
039200            THRU 2300-GUARDAR-DETALLE-EXIT
039300     END-IF.
039400*
039500 2000-CLASIFICAR-METRICAS-EXIT.
039600     EXIT.
039700******************************************************************
039800*   2100 - BUSQUEDA DE LA INDUSTRIA DEL SIMBOLO EN LA TABLA DE   *
039900*          CLASIFICACION (SIN CLASIFICAR SI NO APARECE)          *
040000******************************************************************
040100 2100-BUSCAR-INDUSTRIA.
040200*
040300     MOVE SPACES TO WS-INDUSTRIA-ENC.
040400     SET WS-CI-X TO 1.
040500     SEARCH WS-CI-DETALLE
040600         AT END
040700             MOVE 'SIN CLASIFICAR' TO WS-INDUSTRIA-ENC
040800         WHEN WS-CI-SIMBOLO(WS-CI-X) = N9-R7-SYMBOL
040900             MOVE WS-CI-INDUSTRIA(WS-CI-X) TO WS-INDUSTRIA-ENC
041000     END-SEARCH.
041100*
041200 2100-BUSCAR-INDUSTRIA-EXIT.
041300     EXIT.
041400******************************************************************
041500*   2200 - BUSCA EL GRUPO DE LA INDUSTRIA (O LO CREA SI ES LA    *
041600*          PRIMERA VEZ QUE APARECE) Y ACUMULA LAS SUMAS          *
041700******************************************************************
041800 2200-ACUMULAR-GRUPO.
041900*
042000     SET WS-GI-X TO 1.
042100     SEARCH WS-GI-DETALLE
042200         AT END
042300             PERFORM 2210-AGREGAR-GRUPO-NUEVO
042400                THRU 2210-AGREGAR-GRUPO-NUEVO-EXIT
042500         WHEN WS-GI-INDUSTRIA(WS-GI-X) = WS-INDUSTRIA-ENC
042600             SET GRUPO-VALIDO TO TRUE
042700     END-SEARCH.
042800*
042900     IF GRUPO-VALIDO
043000         ADD 1 TO WS-GI-CANT(WS-GI-X)
043100         ADD N9-R7-VARS-SCORE  TO WS-GI-SUMA-VARS(WS-GI-X)
043200         ADD N9-R7-VARW-SCORE  TO WS-GI-SUMA-VARW(WS-GI-X)
043300         ADD N9-R7-CHG-1W-PCT  TO WS-GI-SUMA-CHG1S(WS-GI-X)
043400         ADD N9-R7-CHG-1M-PCT  TO WS-GI-SUMA-CHG1M(WS-GI-X)
043500     END-IF.
043600*
043700 2200-ACUMULAR-GRUPO-EXIT.
043800     EXIT.
043900******************************************************************
044000*   2210 - CREA UN GRUPO DE INDUSTRIA NUEVO (SI HAY CUPO)        *
044100******************************************************************
044200 2210-AGREGAR-GRUPO-NUEVO.
044300*
044400     IF WS-GI-CANT-GRUPOS < 200
044500         ADD 1 TO WS-GI-CANT-GRUPOS
044600         SET WS-GI-X TO WS-GI-CANT-GRUPOS
044700         MOVE WS-INDUSTRIA-ENC TO WS-GI-INDUSTRIA(WS-GI-X)
044800         SET GRUPO-VALIDO TO TRUE
044900     ELSE
045000         SET GRUPO-VALIDO TO FALSE
045100     END-IF.
045200*
045300 2210-AGREGAR-GRUPO-NUEVO-EXIT.
045400     EXIT.
045500******************************************************************
045600*   2300 - GUARDA EL DETALLE PLANO (SIMBOLO/INDUSTRIA/CAMBIO 1M) *
045700*          USADO DESPUES PARA HALLAR LAS 4 ACCIONES LIDERES      *
045800******************************************************************
045900 2300-GUARDAR-DETALLE.
046000*
046100     IF WS-DT-CANT < 6000
046200         ADD 1 TO WS-DT-CANT
046300         SET WS-DT-X TO WS-DT-CANT
046400         MOVE N9-R7-SYMBOL     TO WS-DT-SIMBOLO(WS-DT-X)
046500         MOVE WS-INDUSTRIA-ENC TO WS-DT-INDUSTRIA(WS-DT-X)
046600         MOVE N9-R7-CHG-1M-PCT TO WS-DT-CHG1M(WS-DT-X)
046700     END-IF.
046800*
046900 2300-GUARDAR-DETALLE-EXIT.
047000     EXIT.
047100******************************************************************
047200*   3000 - PROMEDIOS DE VARS/VARW/CAMBIO 1 SEMANA/CAMBIO 1 MES   *
047300*          DE CADA GRUPO DE INDUSTRIA                            *
047400******************************************************************
047500 3000-CALCULAR-PROMEDIOS.
047600*
047700     IF WS-GI-CANT(WS-GI-X) > 0
047800         DIVIDE WS-GI-SUMA-VARS(WS-GI-X) BY WS-GI-CANT(WS-GI-X)
047900             GIVING WS-GI-AVG-VARS(WS-GI-X) ROUNDED
048000         DIVIDE WS-GI-SUMA-VARW(WS-GI-X) BY WS-GI-CANT(WS-GI-X)
048100             GIVING WS-GI-AVG-VARW(WS-GI-X) ROUNDED
048200         DIVIDE WS-GI-SUMA-CHG1S(WS-GI-X) BY WS-GI-CANT(WS-GI-X)
048300             GIVING WS-GI-AVG-CHG1S(WS-GI-X) ROUNDED
048400         DIVIDE WS-GI-SUMA-CHG1M(WS-GI-X) BY WS-GI-CANT(WS-GI-X)
048500             GIVING WS-GI-AVG-CHG1M(WS-GI-X) ROUNDED
048600     END-IF.
048700*
048800 3000-CALCULAR-PROMEDIOS-EXIT.
048900     EXIT.
049000******************************************************************
049100*   4000 - ORDENAMIENTO DESCENDENTE DE LOS GRUPOS DE INDUSTRIA   *
049200*          POR PROMEDIO DE VARS (BURBUJA)                        *
049300******************************************************************
049400 4000-ORDENAR-GRUPOS.
049500*
049600     PERFORM 4010-PASADA-BURBUJA-GI
049700        THRU 4010-PASADA-BURBUJA-GI-EXIT
049800        VARYING WS-OX FROM 1 BY 1
049900        UNTIL WS-OX > WS-GI-CANT-GRUPOS - 1.
050000*
050100 4000-ORDENAR-GRUPOS-EXIT.
050200     EXIT.
050300*
050400 4010-PASADA-BURBUJA-GI.
050500*
050600     PERFORM 4020-COMPARAR-GI
050700        THRU 4020-COMPARAR-GI-EXIT
050800        VARYING WS-OY FROM 1 BY 1
050900        UNTIL WS-OY > WS-GI-CANT-GRUPOS - WS-OX.
051000*
051100 4010-PASADA-BURBUJA-GI-EXIT.
051200     EXIT.
051300*
051400 4020-COMPARAR-GI.
051500*
051600     SET WS-GI-X  TO WS-OY.
051700     SET WS-GI-OX TO WS-OY.
051800     SET WS-GI-OX UP BY 1.
051900     IF WS-GI-AVG-VARS(WS-GI-X) < WS-GI-AVG-VARS(WS-GI-OX)
052000         MOVE WS-GI-DETALLE(WS-GI-X)  TO WS-GI-SCRATCH
052100         MOVE WS-GI-DETALLE(WS-GI-OX) TO WS-GI-DETALLE(WS-GI-X)
052200         MOVE WS-GI-SCRATCH           TO WS-GI-DETALLE(WS-GI-OX)
052300     END-IF.
052400*
052500 4020-COMPARAR-GI-EXIT.
052600     EXIT.
052700******************************************************************
052800*   5000 - ESCRITURA DEL TAMIZ 9 (TOP 20 INDUSTRIAS Y SUS 4      *
052900*          ACCIONES LIDERES POR CAMBIO DE 1 MES)                 *
053000******************************************************************
053100 5000-ESCRIBIR-TAMIZ-09.
053200*
053300     MOVE 9                              TO WS-LT-NUMERO.
053400     MOVE 'INDUSTRIAS LIDERES'            TO WS-LT-NOMBRE.
053500     MOVE 'TOP 20 POR PROMEDIO DE VARS, CON 4 LIDERES C/U'
053600                                           TO WS-LT-CRITERIO.
053700     WRITE FD-REPORTE-TAMIZ-REG FROM WS-LINEA-TITULO
053800         AFTER ADVANCING PAGE.
053900     WRITE FD-REPORTE-TAMIZ-REG FROM WS-LINEA-ENCABEZADO-T9.
054000*
054100     PERFORM 5100-ESCRIBIR-GRUPO-INDUSTRIA
054200        THRU 5100-ESCRIBIR-GRUPO-INDUSTRIA-EXIT
054300        VARYING WS-GI-X FROM 1 BY 1
054400        UNTIL WS-GI-X > WS-CANT-TOP-INDUSTRIAS
054500           OR WS-GI-X > WS-GI-CANT-GRUPOS.
054600*
054700 5000-ESCRIBIR-TAMIZ-09-EXIT.
054800     EXIT.
054900******************************************************************
055000*   5100 - RENGLON DE UNA INDUSTRIA MAS SUS 4 ACCIONES LIDERES   *
055100******************************************************************
055200 5100-ESCRIBIR-GRUPO-INDUSTRIA.
055300*
055400     MOVE WS-GI-INDUSTRIA(WS-GI-X)  TO WS-R9-ROTULO.
055500     MOVE WS-GI-CANT(WS-GI-X)       TO WS-R9-CANT.
055600     MOVE WS-GI-AVG-VARS(WS-GI-X)   TO WS-R9-AVG-VARS.
055700     MOVE WS-GI-AVG-VARW(WS-GI-X)   TO WS-R9-AVG-VARW.
055800     MOVE WS-GI-AVG-CHG1S(WS-GI-X)  TO WS-R9-AVG-CHG1S.
055900     MOVE WS-GI-AVG-CHG1M(WS-GI-X)  TO WS-R9-AVG-CHG1M.
056000     WRITE FD-REPORTE-TAMIZ-REG FROM WS-RENGLON-T9.
056100*
056200     PERFORM 5200-ESCRIBIR-TOP4-INDUSTRIA
056300        THRU 5200-ESCRIBIR-TOP4-INDUSTRIA-EXIT.
056400*
056500 5100-ESCRIBIR-GRUPO-INDUSTRIA-EXIT.
056600     EXIT.
056700******************************************************************
056800*   5200 - HALLA Y ESCRIBE LAS 4 ACCIONES DE MAYOR CAMBIO DE 1   *
056900*          MES DENTRO DE LA INDUSTRIA APUNTADA POR WS-GI-X       *
057000******************************************************************
057100 5200-ESCRIBIR-TOP4-INDUSTRIA.
057200*
057300     PERFORM 5210-RESET-TOP4
057400        THRU 5210-RESET-TOP4-EXIT
057500        VARYING WS-OY FROM 1 BY 1
057600        UNTIL WS-OY > 4.
057700*
057800     PERFORM 5220-EXAMINAR-DETALLE
057900        THRU 5220-EXAMINAR-DETALLE-EXIT
058000        VARYING WS-DT-X FROM 1 BY 1
058100        UNTIL WS-DT-X > WS-DT-CANT.
058200*
058300     PERFORM 5300-ORDENAR-TOP4
058400        THRU 5300-ORDENAR-TOP4-EXIT.
058500*
058600     PERFORM 5400-ESCRIBIR-RENGLON-TOP4
058700        THRU 5400-ESCRIBIR-RENGLON-TOP4-EXIT
058800        VARYING WS-OY FROM 1 BY 1
058900        UNTIL WS-OY > WS-CANT-TOP-ACCIONES.
059000*
059100 5200-ESCRIBIR-TOP4-INDUSTRIA-EXIT.
059200     EXIT.
059300******************************************************************
059400*   5210 - REINICIA UNA CASILLA DE LA TABLA TOP4                 *
059500******************************************************************
059600 5210-RESET-TOP4.
059700*
059800     SET WS-T4-X TO WS-OY.
059900     MOVE SPACES      TO WS-T4-SIMBOLO(WS-T4-X).
060000     MOVE -99999.9999 TO WS-T4-CHG1M(WS-T4-X).
060100*
060200 5210-RESET-TOP4-EXIT.
060300     EXIT.
060400******************************************************************
060500*   5220 - EXAMINA UN RENGLON DEL DETALLE PLANO; SI PERTENECE A  *
060600*          LA INDUSTRIA EN CURSO Y SUPERA LA CASILLA MENOR DEL   *
060700*          TOP4, LA REEMPLAZA                                    *
060800******************************************************************
060900 5220-EXAMINAR-DETALLE.
061000*
061100     IF WS-DT-INDUSTRIA(WS-DT-X) = WS-GI-INDUSTRIA(WS-GI-X)
061200         PERFORM 5230-HALLAR-MINIMO-TOP4
061300            THRU 5230-HALLAR-MINIMO-TOP4-EXIT
061400         IF WS-DT-CHG1M(WS-DT-X) > WS-T4-CHG1M(WS-T4-MIN-X)
061500             MOVE WS-DT-SIMBOLO(WS-DT-X)
061600                 TO WS-T4-SIMBOLO(WS-T4-MIN-X)
061700             MOVE WS-DT-CHG1M(WS-DT-X)
061800                 TO WS-T4-CHG1M(WS-T4-MIN-X)
061900         END-IF
062000     END-IF.
062100*
062200 5220-EXAMINAR-DETALLE-EXIT.
062300     EXIT.
062400******************************************************************
062500*   5230 - HALLA LA CASILLA DE MENOR CAMBIO DE 1 MES EN EL TOP4  *
062600******************************************************************
062700 5230-HALLAR-MINIMO-TOP4.
062800*
062900     SET WS-T4-MIN-X TO 1.
063000     PERFORM 5231-COMPARAR-MINIMO
063100        THRU 5231-COMPARAR-MINIMO-EXIT
063200        VARYING WS-OY FROM 2 BY 1
063300        UNTIL WS-OY > 4.
063400*
063500 5230-HALLAR-MINIMO-TOP4-EXIT.
063600     EXIT.
063700*
063800 5231-COMPARAR-MINIMO.
063900*
064000     SET WS-T4-X TO WS-OY.
064100     IF WS-T4-CHG1M(WS-T4-X) < WS-T4-CHG1M(WS-T4-MIN-X)
064200         SET WS-T4-MIN-X TO WS-T4-X
064300     END-IF.
064400*
064500 5231-COMPARAR-MINIMO-EXIT.
064600     EXIT.
064700******************************************************************
064800*   5300 - ORDENAMIENTO DESCENDENTE DE LAS 4 CASILLAS DEL TOP4   *
064900*          POR CAMBIO DE 1 MES (BURBUJA)                         *
065000******************************************************************
065100 5300-ORDENAR-TOP4.
065200*
065300     PERFORM 5310-PASADA-BURBUJA-T4
065400        THRU 5310-PASADA-BURBUJA-T4-EXIT
065500        VARYING WS-OX FROM 1 BY 1
065600        UNTIL WS-OX > 3.
065700*
065800 5300-ORDENAR-TOP4-EXIT.
065900     EXIT.
066000*
066100 5310-PASADA-BURBUJA-T4.
066200*
066300     PERFORM 5320-COMPARAR-T4
066400        THRU 5320-COMPARAR-T4-EXIT
066500        VARYING WS-OY FROM 1 BY 1
066600        UNTIL WS-OY > 4 - WS-OX.
066700*
066800 5310-PASADA-BURBUJA-T4-EXIT.
066900     EXIT.
067000*
067100 5320-COMPARAR-T4.
067200*
067300     SET WS-T4-X  TO WS-OY.
067400     SET WS-T4-OX TO WS-OY.
067500     SET WS-T4-OX UP BY 1.
067600     IF WS-T4-CHG1M(WS-T4-X) < WS-T4-CHG1M(WS-T4-OX)
067700         MOVE WS-T4-DETALLE(WS-T4-X)  TO WS-T4-SCRATCH
067800         MOVE WS-T4-DETALLE(WS-T4-OX) TO WS-T4-DETALLE(WS-T4-X)
067900         MOVE WS-T4-SCRATCH           TO WS-T4-DETALLE(WS-T4-OX)
068000     END-IF.
068100*
068200 5320-COMPARAR-T4-EXIT.
068300     EXIT.
068400******************************************************************
068500*   5400 - ESCRIBE UN RENGLON DEL TOP4 (SE OMITE SI LA CASILLA   *
068600*          QUEDO VACIA, ES DECIR, MENOS DE 4 ACCIONES EN EL      *
068700*          GRUPO)                                                *
068800******************************************************************
068900 5400-ESCRIBIR-RENGLON-TOP4.
069000*
069100     SET WS-T4-X TO WS-OY.
069200     IF WS-T4-SIMBOLO(WS-T4-X) NOT = SPACES
069300         MOVE WS-T4-SIMBOLO(WS-T4-X) TO WS-R9D-SIMBOLO
069400         MOVE WS-T4-CHG1M(WS-T4-X)   TO WS-R9D-CHG1M
069500         WRITE FD-REPORTE-TAMIZ-REG FROM WS-RENGLON-T9-DET
069600     END-IF.
069700*
069800 5400-ESCRIBIR-RENGLON-TOP4-EXIT.
069900     EXIT.
070000******************************************************************
070100*   6000 - TAMIZ 10: REIMPRESION DEL REPORTE RRG DE N91C07C, SIN *
070200*          RECALCULAR NADA, BAJO SU PROPIO ENCABEZADO DE TAMIZ   *
070300******************************************************************
070400 6000-ESCRIBIR-TAMIZ-10.
070500*
070600     OPEN INPUT F-REPORTE-RRG.
070700     IF WS-FS-REPORTE-RRG NOT = '00'
070800         PERFORM 9999-ABEND-ARCHIVO
070900            THRU 9999-ABEND-ARCHIVO-EXIT
071000     END-IF.
071100*
071200     MOVE 10                             TO WS-LT-NUMERO.
071300     MOVE 'CARTAS RRG'                    TO WS-LT-NOMBRE.
071400     MOVE 'REIMPRESION DEL REPORTE RRG DE LA UNIDAD U7'
071500                                           TO WS-LT-CRITERIO.
071600     WRITE FD-REPORTE-TAMIZ-REG FROM WS-LINEA-TITULO
071700         AFTER ADVANCING PAGE.
071800*
071900     PERFORM 6100-COPIAR-RENGLON-RRG
072000        THRU 6100-COPIAR-RENGLON-RRG-EXIT
072100        UNTIL FIN-RRG.
072200*
072300     CLOSE F-REPORTE-RRG.
072400*
072500 6000-ESCRIBIR-TAMIZ-10-EXIT.
072600     EXIT.
072700******************************************************************
072800*   6100 - COPIA UN RENGLON DEL REPORTE RRG AL REPORTE DE TAMIZ  *
072900******************************************************************
073000 6100-COPIAR-RENGLON-RRG.
073100*
073200     READ F-REPORTE-RRG INTO WS-LINEA-BLANCO
073300         AT END SET FIN-RRG TO TRUE
073400     END-READ.
073500*
073600     IF NOT FIN-RRG
073700         WRITE FD-REPORTE-TAMIZ-REG FROM WS-LINEA-BLANCO
073800     END-IF.
073900*
074000 6100-COPIAR-RENGLON-RRG-EXIT.
074100     EXIT.
074200******************************************************************
074300*   9000 - CIERRE DE ARCHIVOS                                    *
074400******************************************************************
074500 9000-FIN.
074600*
074700     CLOSE F-CLASIFICACION
074800           F-METRICAS
074900           F-REPORTE-TAMIZ.
075000*
075100 9000-FIN-EXIT.
075200     EXIT.
075300******************************************************************
075400*   9999 - ABEND POR ERROR DE APERTURA DE ARCHIVO                *
075500******************************************************************
075600 9999-ABEND-ARCHIVO.
075700*
075800     DISPLAY 'N91C10R - ERROR DE APERTURA DE ARCHIVO'.
075900     DISPLAY 'FS CLASIFICACION = ' WS-FS-CLASIFICACION.
076000     DISPLAY 'FS METRICAS      = ' WS-FS-METRICAS.
076100     DISPLAY 'FS REPORTE RRG   = ' WS-FS-REPORTE-RRG.
076200     MOVE 4 TO RETURN-CODE.
076300     STOP RUN.
076400*
076500 9999-ABEND-ARCHIVO-EXIT.
076600     EXIT.
