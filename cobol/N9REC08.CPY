000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: N9REC08                                             *
000400*                                                                *
000500*  DESCRIPCION: LAYOUT DE PRECIOS DIARIOS DE INDICE (SIN         *
000600*               VOLUMEN), INSUMO DE N91C06C (RETORNOS, U6) Y     *
000700*               N91C07C (RRG, U7).  INCLUYE TABLA DE HISTORIA    *
000800*               PARA LA VENTANA MOVIL DEL CALCULO DE RRG.        *
000900*                                                                *
001000******************************************************************
001100*        L O G    D E   C A M B I O S                            *
001200******************************************************************
001300*  FECHA     POR   TICKET    DESCRIPCION                        *
001400*  ------    ----  --------  -----------------------------------*
001500*  08/04/97  RTG   SCR-0173  VERSION INICIAL DEL LAYOUT          *SCR-0173
001600*  17/07/98  MCQ   SCR-0203  SE AGREGA SECTORAL-FLAG Y           *SCR-0203
001700*                            SECTOR-CATEGORY PARA EL CALCULO RRG *
001800*  09/08/99  LFA   Y2K-0007  TRADE-DATE CONFIRMADO A 4 DIGITOS   *Y2K-0007
001900*  30/05/00  RTG   SCR-0237  SE ACLARA QUE LA TABLA DE HISTORIA  *SCR-0237
002000*                            DEBE CUBRIR TODA LA VENTANA DEL RRG  *
002100*  12/09/01  MCQ   SCR-0249  SE ACLARA QUE EL VALOR NEUTRO 100   *SCR-0249
002200*                            DE RATIO/MOMENTUM CAE DEL LADO DEBIL *
002300******************************************************************
002400*
002500 01  N9-R8-INDICE-REG.
002600     05  N9-R8-SYMBOL                PIC X(20).
002700     05  N9-R8-TRADE-DATE            PIC 9(08).
002800     05  FILLER REDEFINES N9-R8-TRADE-DATE.
002900         10  N9-R8-TRADE-AAAA        PIC 9(04).
003000         10  N9-R8-TRADE-MM          PIC 9(02).
003100         10  N9-R8-TRADE-DD          PIC 9(02).
003200     05  N9-R8-OPEN                  PIC S9(09)V9(02).
003300     05  N9-R8-HIGH                  PIC S9(09)V9(02).
003400     05  N9-R8-LOW                   PIC S9(09)V9(02).
003500     05  N9-R8-CLOSE                 PIC S9(09)V9(02).
003600     05  N9-R8-SECTORAL-FLAG         PIC 9(01).
003700     05  N9-R8-SECTOR-CATEGORY       PIC X(30).
003800     05  FILLER                      PIC X(10).
003900*
004000******************************************************************
004100*     TABLA DE HISTORIA DEL INDICE (HASTA 260 CIERRES, USADA      *
004200*     EN LA VENTANA MOVIL DE RS-RATIO / RS-MOMENTUM DE N91C07C)   *
004300******************************************************************
004400 01  N9-R8-HISTORIA.
004500     05  N9-R8-HIST-CANT             PIC S9(04) COMP VALUE ZERO.
004600     05  N9-R8-HIST-TABLA OCCURS 260 TIMES
004700                            INDEXED BY N9-R8-HX.
004800         10  N9-R8-HIST-FECHA        PIC 9(08).
004900         10  N9-R8-HIST-CLOSE        PIC S9(09)V9(02).
