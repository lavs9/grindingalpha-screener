000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: N9REC06                                             *
000400*                                                                *
000500*  DESCRIPCION: LAYOUT DEL ARCHIVO DE VIGILANCIA DECODIFICADO,   *
000600*               SALIDA DE N91C04D (UNIDAD U4).  CONCEPTUALMENTE  *
000700*               SE DIVIDE EN 4 GRUPOS (MEDIDAS CENTRALES,        *
000800*               BANDERAS FUNDAMENTALES, BANDERAS DE CIERRE Y     *
000900*               BANDERAS DE VARIACION INTRADIA) QUE VIAJAN       *
001000*               JUNTOS EN UN SOLO RENGLON FISICO.                *
001100*                                                                *
001200******************************************************************
001300*        L O G    D E   C A M B I O S                            *
001400******************************************************************
001500*  FECHA     POR   TICKET    DESCRIPCION                        *
001600*  ------    ----  --------  -----------------------------------*
001700*  25/03/96  RTG   SCR-0132  VERSION INICIAL DEL LAYOUT          *SCR-0132
001800*  19/10/98  MCQ   SCR-0212  BANDERAS DECODIFICADAS A X(01) "Y"/N*SCR-0212
001900*  09/08/99  LFA   Y2K-0007  SNAP-DATE VALIDADA CONTRA SIGLO 20  *Y2K-0007
002000*  11/02/00  RTG   SCR-0233  SE ACLARA QUE LAS 8 ETAPAS QUEDAN EN*SCR-0233
002100*                            -1 CUANDO EL RENGLON FUENTE TRAE EL  *
002200*                            LITERAL 100 (NO APLICA)              *
002300*  30/01/03  MCQ   SCR-0258  SE DOCUMENTA EL ORDEN DE LAS 32     *SCR-0258
002400*                            BANDERAS: MEDIDA(4)/FUNDAMENTAL(10)/ *
002500*                            CIERRE(11)/VARIACION(7)               *
002600******************************************************************
002700*
002800 01  N9-R6-VIGILANCIA-DECOD.
002900     05  N9-R6-SYMBOL                PIC X(20).
003000     05  N9-R6-SNAP-DATE             PIC 9(08).
003100     05  FILLER REDEFINES N9-R6-SNAP-DATE.
003200         10  N9-R6-SNAP-AAAA         PIC 9(04).
003300         10  N9-R6-SNAP-MM           PIC 9(02).
003400         10  N9-R6-SNAP-DD           PIC 9(02).
003500     05  N9-R6-NSE-EXCLUSIVE         PIC X(01).
003600     05  N9-R6-STATUS                PIC X(01).
003700     05  N9-R6-SERIES                PIC X(04).
003800*
003900*        OCHO ETAPAS DECODIFICADAS (-1 = NO APLICA)
004000     05  N9-R6-ETAPAS.
004100         10  N9-R6-ETAPA-GSM         PIC S9(03).
004200         10  N9-R6-ETAPA-LT-ASM      PIC S9(03).
004300         10  N9-R6-ETAPA-ST-ASM      PIC S9(03).
004400         10  N9-R6-ETAPA-SMS-CAT     PIC S9(03).
004500         10  N9-R6-ETAPA-IRP         PIC S9(03).
004600         10  N9-R6-ETAPA-DEFAULT     PIC S9(03).
004700         10  N9-R6-ETAPA-ICA         PIC S9(03).
004800         10  N9-R6-ETAPA-ESM         PIC S9(03).
004900     05  FILLER REDEFINES N9-R6-ETAPAS.
005000         10  N9-R6-ETAPA-TABLA OCCURS 8 TIMES
005100                               INDEXED BY N9-R6-ET-X
005200                               PIC S9(03).
005300*
005400*        32 BANDERAS DECODIFICADAS  "Y"/"N"
005500     05  N9-R6-BANDERAS.
005600         10  N9-R6-BAN-MEDIDA        PIC X(01) OCCURS 4.
005700         10  N9-R6-BAN-FUNDAMENTAL   PIC X(01) OCCURS 10.
005800         10  N9-R6-BAN-CIERRE        PIC X(01) OCCURS 11.
005900         10  N9-R6-BAN-VARIACION     PIC X(01) OCCURS 7.
006000     05  FILLER REDEFINES N9-R6-BANDERAS.
006100         10  N9-R6-BAN-TABLA OCCURS 32 TIMES
006200                              INDEXED BY N9-R6-BN-X
006300                              PIC X(01).
006400     05  FILLER                      PIC X(09).
