000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: N9REC05                                             *
000400*                                                                *
000500*  DESCRIPCION: LAYOUT DEL ARCHIVO DE VIGILANCIA DE LA BOLSA     *
000600*               (63 COLUMNAS), ENTRADA DEL DECODIFICADOR         *
000700*               N91C04D (UNIDAD U4).  CODIFICACION "100" =       *
000800*               NO APLICA, USADA TANTO EN ETAPAS COMO EN         *
000900*               BANDERAS BINARIAS.                               *
001000*                                                                *
001100******************************************************************
001200*        L O G    D E   C A M B I O S                            *
001300******************************************************************
001400*  FECHA     POR   TICKET    DESCRIPCION                        *
001500*  ------    ----  --------  -----------------------------------*
001600*  12/03/96  RTG   SCR-0131  VERSION INICIAL DEL LAYOUT (63 COL) *SCR-0131
001700*  19/10/98  MCQ   SCR-0212  SE AGRUPAN LAS 32 BANDERAS EN 4     *SCR-0212
001800*                            TABLAS OCCURS PARA EL DECODIFICADOR *
001900*  09/08/99  LFA   Y2K-0007  FECHA DEL NOMBRE DE ARCHIVO (DDMMYY)*Y2K-0007
002000*                            AHORA SE EXPANDE A SIGLO 20 FIJO    *
002100*  05/05/00  RTG   SCR-0239  SE ACLARA QUE 7000-VALIDAR-        *SCR-0239
002200*                            CONSISTENCIA DE N91C04D CORRE UNA    *
002300*                            SOLA VEZ AL FINAL, SOBRE LOS 4       *
002400*                            CONTADORES DE GRUPO - NO HAY SIMBOLO *
002500*                            ASOCIADO                             *
002600*  22/10/03  MCQ   SCR-0261  SE DOCUMENTA QUE N91C04D PRUEBA     *SCR-0261
002700*                            SPACES (NO ZERO) PARA DETECTAR       *
002800*                            ETAPA/BANDERA EN BLANCO EN LA TABLA   *
002900*                            AQUI DEFINIDA                        *
003000******************************************************************
003100*
003200 01  N9-R5-VIGILANCIA-FILA.
003300     05  N9-R5-SYMBOL                PIC X(20).
003400     05  N9-R5-NSE-EXCLUSIVE         PIC X(01).
003500     05  N9-R5-STATUS                PIC X(01).
003600     05  N9-R5-SERIES                PIC X(04).
003700*
003800*        OCHO MEDIDAS DE ETAPA (GSM .. ESM)
003900     05  N9-R5-ETAPAS.
004000         10  N9-R5-ETAPA-GSM         PIC 9(03).
004100         10  N9-R5-ETAPA-LT-ASM      PIC 9(03).
004200         10  N9-R5-ETAPA-ST-ASM      PIC 9(03).
004300         10  N9-R5-ETAPA-SMS-CAT     PIC 9(03).
004400         10  N9-R5-ETAPA-IRP         PIC 9(03).
004500         10  N9-R5-ETAPA-DEFAULT     PIC 9(03).
004600         10  N9-R5-ETAPA-ICA         PIC 9(03).
004700         10  N9-R5-ETAPA-ESM         PIC 9(03).
004800     05  FILLER REDEFINES N9-R5-ETAPAS.
004900         10  N9-R5-ETAPA-TABLA OCCURS 8 TIMES
005000                               INDEXED BY N9-R5-ET-X
005100                               PIC 9(03).
005200*
005300*        32 BANDERAS BINARIAS (4 MEDIDAS + 10 FUNDAMENTALES +
005400*        11 DE MOVIMIENTO CIERRE-A-CIERRE + 7 DE VARIACION
005500*        INTRADIA), TODAS CON LA MISMA CODIFICACION.
005600     05  N9-R5-BANDERAS.
005700         10  N9-R5-BAN-MEDIDA        PIC 9(03) OCCURS 4.
005800         10  N9-R5-BAN-FUNDAMENTAL   PIC 9(03) OCCURS 10.
005900         10  N9-R5-BAN-CIERRE        PIC 9(03) OCCURS 11.
006000         10  N9-R5-BAN-VARIACION     PIC 9(03) OCCURS 7.
006100     05  FILLER REDEFINES N9-R5-BANDERAS.
006200         10  N9-R5-BAN-TABLA OCCURS 32 TIMES
006300                              INDEXED BY N9-R5-BN-X
006400                              PIC 9(03).
